000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGANO-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 05/10/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NUCLEO DE EGRESSOS.
000800*-----------------------------------------------------------*
000900*    ANALISTA: FABIO
001000*    PROGRAMADOR(A): FABIO
001100*    FINALIDADE: A PARTIR DO DETALHE GERENCIAL (CARGDET),
001200*                SEPARA OS PROGRAMAS E DATAS DE FORMATURA,
001300*                CLASSIFICA O TIPO DE PROGRAMA E APURA OS
001400*                TOTAIS POR ANO, POR PROGRAMA E POR ANO X
001500*                PROGRAMA DOS EGRESSOS EM CARGO GERENCIAL.
001600*-----------------------------------------------------------*
001700*    VRS    DATA          PROGR.  DESCRICAO
001800*    1.0    05/10/1993    FAB     IMPLANTACAO INICIAL
001900*    1.1    21/02/1994    FAB     PARSER DE PROGRAMAS(S)
002000*    1.2    17/07/1994    JML     TIPO DE PROGRAMA (4 NIVEIS)
002100*    1.3    09/01/1995    ENZ     DEDUP NOME+PROGRAMA+ANO
002200*    1.4    22/05/1995    FAB     ARQUIVOS POR ANO 2021-2025
002300*    1.5    30/10/1995    JML     RESUMO POR PROGRAMA DECRESC.
002400*    1.6    14/03/1996    ENZ     RESUMO ANO X PROGRAMA
002500*    1.7    08/08/1996    FAB     CR-0091 AJUSTE ULTIMA DATA
002600*    1.8    25/12/1996    JML     CR-0104 PERCENTUAL POR ANO
002700*    2.0    11/04/1997    ENZ     REQ-0129 TOP-20 PROGRAMAS
002800*    2.1    19/09/1997    FAB     REQ-0133 TOP-30 ANOXPROGRAMA
002900*    2.2    27/01/1998    JML     CR-0149 AJUSTE TRUNCAMENTO 50
003000*    2.3    06/06/1998    ENZ     CR-0162 CONTROLE TOTAIS
003100*    2.4    14/02/1999    FAB     Y2K - REVISAO DE DATAS 4 DIG.
003200*    2.5    19/07/1999    JML     CR-0179 REVISAO FINAL 1999
003250*    2.6    18/04/2000    ENZ     CR-0403 AJUSTE RODAPE RELATORIO TOP-20
003275*    2.7    22/08/2000    ENZ     CR-0409 TIPO PROGRAMA COM ACENTO
003287*    2.8    19/09/2000    ENZ     CR-0413 REMOVIDO EVALUATE (PADRAO CASA)
003290*    2.9    25/09/2000    ENZ     CR-0418 PERCENTUAL SEM PONTO DECIMAL
003293*    2.10   25/09/2000    ENZ     CR-0419 STRING COM EXPRESSAO INVALIDA
003300*-----------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT CARGDET   ASSIGN TO CARGDET
004300                       ORGANIZATION LINE SEQUENTIAL
004400                       FILE STATUS STAT-DET.
004500
004600     SELECT GRADPROG  ASSIGN TO GRADPROG
004700                       ORGANIZATION LINE SEQUENTIAL
004800                       FILE STATUS STAT-GER.
004900
005000     SELECT GPR2021   ASSIGN TO GPR2021
005100                       ORGANIZATION LINE SEQUENTIAL
005200                       FILE STATUS STAT-G21.
005300     SELECT GPR2022   ASSIGN TO GPR2022
005400                       ORGANIZATION LINE SEQUENTIAL
005500                       FILE STATUS STAT-G22.
005600     SELECT GPR2023   ASSIGN TO GPR2023
005700                       ORGANIZATION LINE SEQUENTIAL
005800                       FILE STATUS STAT-G23.
005900     SELECT GPR2024   ASSIGN TO GPR2024
006000                       ORGANIZATION LINE SEQUENTIAL
006100                       FILE STATUS STAT-G24.
006200     SELECT GPR2025   ASSIGN TO GPR2025
006300                       ORGANIZATION LINE SEQUENTIAL
006400                       FILE STATUS STAT-G25.
006500
006600     SELECT RELAT     ASSIGN TO PRINTER.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  CARGDET
007200     LABEL RECORD STANDARD
007300     RECORD CONTAINS 392 CHARACTERS.
007400 01  REG-CARGDET.
007500     05  DET-ARCHIVO                PIC X(20).
007600     05  DET-NOMBRE                 PIC X(60).
007700     05  DET-CARGO                  PIC X(60).
007800     05  DET-PROGRAMA               PIC X(200).
007900     05  DET-EMPRESA                PIC X(60).
008000     05  FILLER                     PIC X(02).
008100
008200 FD  GRADPROG
008300     LABEL RECORD STANDARD
008400     RECORD CONTAINS 320 CHARACTERS.
008500 01  REG-GRADPROG.
008600     05  GER-ARCHIVO                PIC X(20).
008700     05  GER-NOMBRE                 PIC X(60).
008800     05  GER-CARGO                  PIC X(60).
008900     05  GER-PROGRAMA               PIC X(80).
009000     05  GER-TIPO                   PIC X(15).
009100     05  GER-ANO                    PIC 9(04).
009200     05  GER-FECHA                  PIC X(10).
009300     05  GER-EMPRESA                PIC X(60).
009400     05  FILLER                     PIC X(11).
009500
009600 FD  GPR2021
009700     LABEL RECORD STANDARD
009800     RECORD CONTAINS 320 CHARACTERS.
009900 01  REG-GPR2021                    PIC X(320).
010000 FD  GPR2022
010100     LABEL RECORD STANDARD
010200     RECORD CONTAINS 320 CHARACTERS.
010300 01  REG-GPR2022                    PIC X(320).
010400 FD  GPR2023
010500     LABEL RECORD STANDARD
010600     RECORD CONTAINS 320 CHARACTERS.
010700 01  REG-GPR2023                    PIC X(320).
010800 FD  GPR2024
010900     LABEL RECORD STANDARD
011000     RECORD CONTAINS 320 CHARACTERS.
011100 01  REG-GPR2024                    PIC X(320).
011200 FD  GPR2025
011300     LABEL RECORD STANDARD
011400     RECORD CONTAINS 320 CHARACTERS.
011500 01  REG-GPR2025                    PIC X(320).
011600
011700 FD  RELAT
011800     LABEL RECORD OMITTED.
011900 01  REG-RELAT                      PIC X(80).
012000
012100 WORKING-STORAGE SECTION.
012199*    AREA DE TRABALHO WS-STATUS.
012200 01  WS-STATUS.
012300     05  STAT-DET                    PIC X(02) VALUE SPACES.
012400     05  STAT-GER                    PIC X(02) VALUE SPACES.
012500     05  STAT-G21                    PIC X(02) VALUE SPACES.
012600     05  STAT-G22                    PIC X(02) VALUE SPACES.
012700     05  STAT-G23                    PIC X(02) VALUE SPACES.
012800     05  STAT-G24                    PIC X(02) VALUE SPACES.
012900     05  STAT-G25                    PIC X(02) VALUE SPACES.
012910     05  FILLER                      PIC X(01).
013000
013099*    AREA DE TRABALHO WS-EOF-DET.
013100 01  WS-EOF-DET                      PIC X(01) VALUE 'N'.
013200
013300*----------------------------------------------------------*
013400*    ENTRADAS DA STRING PROGRAMA(S) - ATE 8 VINCULOS
013500*    SEPARADOS POR " - " (REQ-0091)
013600*----------------------------------------------------------*
013700 01  WS-TAB-ENTRADAS.
013800     05  WS-ENTRADA OCCURS 8 TIMES PIC X(60).
013850     05  FILLER                      PIC X(01).
013899*    VISAO ALTERNATIVA DE WS-ENTRADA EM BYTES.
013900 01  WS-ENTRADA-R REDEFINES WS-TAB-ENTRADAS.
014000     05  WS-ENTRADA-BYTES            PIC X(481).
014099*    AREA DE TRABALHO WS-NUM-ENTRADAS.
014100 01  WS-NUM-ENTRADAS                 PIC 9(02) COMP VALUE 0.
014200
014299*    AREA DE TRABALHO WS-PROGRAMA-NOME.
014300 01  WS-PROGRAMA-NOME                PIC X(80).
014399*    VISAO ALTERNATIVA DE WS-PROGRAMA-NOME EM BYTES.
014400 01  WS-PROGRAMA-NOME-R REDEFINES WS-PROGRAMA-NOME.
014500     05  WS-PN-BYTE OCCURS 80 TIMES  PIC X(01).
014599*    AREA DE TRABALHO WS-DATA-GRAU.
014600 01  WS-DATA-GRAU                    PIC X(10).
014699*    VISAO ALTERNATIVA DE WS-DATA-GRAU EM BYTES.
014700 01  WS-DATA-GRAU-R REDEFINES WS-DATA-GRAU.
014800     05  WS-DG-ANO                   PIC 9(04).
014900     05  FILLER                      PIC X(01).
015000     05  WS-DG-MES                   PIC 9(02).
015100     05  FILLER                      PIC X(01).
015200     05  WS-DG-DIA                   PIC 9(02).
015300
015399*    AREA DE TRABALHO WS-TIPO-PROGRAMA.
015400 01  WS-TIPO-PROGRAMA                PIC X(15).
015499*    AREA DE TRABALHO WS-PROGRAMA-NOME-UC.
015500 01  WS-PROGRAMA-NOME-UC              PIC X(80).
015600
015699*    AREA DE TRABALHO WS-PONTEIROS.
015700 01  WS-PONTEIROS.
015800     05  WS-POS-1                    PIC 9(02) COMP VALUE 0.
015900     05  WS-POS-2                    PIC 9(02) COMP VALUE 0.
016000     05  WS-POS-3                    PIC 9(02) COMP VALUE 0.
016100     05  WS-IDX                      PIC 9(02) COMP VALUE 0.
016200     05  WS-IDX2                     PIC 9(02) COMP VALUE 0.
016300     05  WS-TAM-DATA                  PIC 9(02) COMP VALUE 0.
016350     05  FILLER                      PIC X(01).
016400
016500*----------------------------------------------------------*
016600*    CHAVE DE DEDUPLICACAO (NOMBRE + PROGRAMA + ANO)
016700*----------------------------------------------------------*
016800 01  WS-TAB-CHAVES.
016900     05  WS-CHAVE OCCURS 3000 TIMES PIC X(144).
016950     05  FILLER                      PIC X(01).
016999*    AREA DE TRABALHO WS-NUM-CHAVES.
017000 01  WS-NUM-CHAVES                   PIC 9(04) COMP VALUE 0.
017099*    AREA DE TRABALHO WS-CHAVE-NOVA.
017100 01  WS-CHAVE-NOVA                   PIC X(144).
017199*    AREA DE TRABALHO WS-JA-EXISTE.
017200 01  WS-JA-EXISTE                    PIC 9(01) COMP VALUE 0.
017300
017400*----------------------------------------------------------*
017500*    ACUMULADORES POR ANO (2021-2025 = INDICE 1-5)
017600*----------------------------------------------------------*
017700 01  WS-TAB-ANO.
017800     05  WS-CNT-ANO OCCURS 5 TIMES PIC 9(06) COMP VALUE 0.
017850     05  FILLER                      PIC X(01).
017899*    AREA DE TRABALHO WS-PCT-ANO-TAB.
017900 01  WS-PCT-ANO-TAB.
018000     05  WS-PCT-ANO OCCURS 5 TIMES PIC 9(03)V99 VALUE 0.
018050     05  FILLER                      PIC X(01).
018100
018200*----------------------------------------------------------*
018300*    ACUMULADOR POR PROGRAMA (ATE 300 PROGRAMAS DISTINTOS)
018400*----------------------------------------------------------*
018500 01  WS-TAB-PROGRAMAS.
018600     05  WS-PROG-ENTRY OCCURS 300 TIMES.
018700         10  WS-PROG-NOME             PIC X(80).
018800         10  WS-PROG-CNT               PIC 9(06) COMP.
018850     05  FILLER                      PIC X(01).
018899*    AREA DE TRABALHO WS-NUM-PROGRAMAS.
018900 01  WS-NUM-PROGRAMAS                 PIC 9(04) COMP VALUE 0.
019000
019100*----------------------------------------------------------*
019200*    ACUMULADOR ANO X PROGRAMA (ATE 600 COMBINACOES)
019300*----------------------------------------------------------*
019400 01  WS-TAB-ANOPROG.
019500     05  WS-AP-ENTRY OCCURS 600 TIMES.
019600         10  WS-AP-ANO                PIC 9(04).
019700         10  WS-AP-NOME               PIC X(80).
019800         10  WS-AP-CNT                PIC 9(06) COMP.
019850     05  FILLER                      PIC X(01).
019899*    AREA DE TRABALHO WS-NUM-ANOPROG.
019900 01  WS-NUM-ANOPROG                   PIC 9(04) COMP VALUE 0.
020000
020099*    AREA DE TRABALHO WS-TROCOU.
020100 01  WS-TROCOU                        PIC 9(01) COMP VALUE 0.
020199*    AREA DE TRABALHO WS-PROG-TEMP-NOME.
020200 01  WS-PROG-TEMP-NOME                PIC X(80).
020299*    AREA DE TRABALHO WS-PROG-TEMP-CNT.
020300 01  WS-PROG-TEMP-CNT                 PIC 9(06) COMP VALUE 0.
020399*    AREA DE TRABALHO WS-AP-TEMP-ANO.
020400 01  WS-AP-TEMP-ANO                   PIC 9(04).
020499*    AREA DE TRABALHO WS-AP-TEMP-NOME.
020500 01  WS-AP-TEMP-NOME                  PIC X(80).
020599*    AREA DE TRABALHO WS-AP-TEMP-CNT.
020600 01  WS-AP-TEMP-CNT                   PIC 9(06) COMP VALUE 0.
020700
020799*    AREA DE TRABALHO WS-TOTAL-UNICO.
020800 01  WS-TOTAL-UNICO                   PIC 9(06) COMP VALUE 0.
020899*    AREA DE TRABALHO WS-PCT-AUX.
020900 01  WS-PCT-AUX                       PIC 9(09) COMP VALUE 0.
020999*    AREA DE TRABALHO WS-CONT-EDT.
021000 01  WS-CONT-EDT                      PIC ZZZZZ9.
021010*    AREA DE TRABALHO WS-PCT-EDT.                              CR-0418
021020 01  WS-PCT-EDT                       PIC ZZ9.99.              CR-0418
021030*    AREA DE TRABALHO WS-ANO-IMPR (ANO DO ROTULO DO RELAT.).   CR-0419
021040 01  WS-ANO-IMPR                      PIC 9(04) COMP.          CR-0419
021099*    AREA DE TRABALHO WS-CONT-PAG.
021100 01  WS-CONT-PAG                      PIC 9(04) COMP VALUE 0.
021200
021299*    AREA DE TRABALHO CABE1.
021300 01  CABE1.
021400     05  FILLER                       PIC X(20) VALUE SPACES.
021500     05  FILLER                       PIC X(40)
021600              VALUE 'FESP - EGRESSOS GERENCIAIS POR CURSO'.
021700     05  FILLER                       PIC X(04) VALUE 'PG '.
021800     05  CABE1-PAG                    PIC ZZZ9.
021900     05  FILLER                       PIC X(12) VALUE SPACES.
022000
022099*    AREA DE TRABALHO LINHA-BRANCO.
022100 01  LINHA-BRANCO                     PIC X(80) VALUE SPACES.
022200
022299*    AREA DE TRABALHO LINGER.
022300 01  LINGER.
022400     05  FILLER                       PIC X(15) VALUE SPACES.
022500     05  LINGER-TXT                   PIC X(50).
022600     05  FILLER                       PIC X(15) VALUE SPACES.
022700
022799*    AREA DE TRABALHO LINPROG.
022800 01  LINPROG.
022900     05  FILLER                       PIC X(10) VALUE SPACES.
023000     05  LINPROG-NOME                 PIC X(53).
023100     05  LINPROG-CNT                  PIC ZZZZZ9.
023200     05  FILLER                       PIC X(05) VALUE SPACES.
023300
023399*    AREA DE TRABALHO LINANOPROG.
023400 01  LINANOPROG.
023500     05  FILLER                       PIC X(10) VALUE SPACES.
023600     05  LINANOPROG-ANO               PIC 9(04).
023700     05  FILLER                       PIC X(02) VALUE SPACES.
023800     05  LINANOPROG-NOME               PIC X(53).
023900     05  LINANOPROG-CNT                PIC ZZZZZ9.
024000     05  FILLER                        PIC X(04) VALUE SPACES.
024100
024200 PROCEDURE DIVISION.
024300
024350*    EXECUTA 1000-ABRIR-ARQUIVOS.
024400 0000-INICIO.
024500     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-ABRIR-ARQUIVOS-EXIT.
024599*    CHAMA A ROTINA 2000-LER-CARGDET.
024600     PERFORM 2000-LER-CARGDET THRU 2000-LER-CARGDET-EXIT
024700         UNTIL WS-EOF-DET = 'S'.
024799*    CHAMA A ROTINA 3000-CALCULAR-PCT-ANO.
024800     PERFORM 3000-CALCULAR-PCT-ANO THRU
024900         3000-CALCULAR-PCT-ANO-EXIT.
024999*    CHAMA A ROTINA 3100-ORDENAR-PROGRAMAS.
025000     PERFORM 3100-ORDENAR-PROGRAMAS THRU
025100         3100-ORDENAR-PROGRAMAS-EXIT.
025199*    CHAMA A ROTINA 3200-ORDENAR-ANOPROG.
025200     PERFORM 3200-ORDENAR-ANOPROG THRU
025300         3200-ORDENAR-ANOPROG-EXIT.
025399*    CHAMA A ROTINA 4000-IMPRIMIR-DISTRIBUICAO.
025400     PERFORM 4000-IMPRIMIR-DISTRIBUICAO THRU
025500         4000-IMPRIMIR-DISTRIBUICAO-EXIT.
025599*    CHAMA A ROTINA 9000-ENCERRAR.
025600     PERFORM 9000-ENCERRAR THRU 9000-ENCERRAR-EXIT.
025700     STOP RUN.
025800
025850*    ABRE CARGDET, GRADPROG, GPR2021, GPR2022, GPR2023, GPR2024, GPR2025, RELAT.
025900 1000-ABRIR-ARQUIVOS.
026000     OPEN INPUT CARGDET.
026099*    ABRE O ARQUIVO DO PASSO.
026100     OPEN OUTPUT GRADPROG.
026199*    ABRE O ARQUIVO DO PASSO.
026200     OPEN OUTPUT GPR2021.
026299*    ABRE O ARQUIVO DO PASSO.
026300     OPEN OUTPUT GPR2022.
026399*    ABRE O ARQUIVO DO PASSO.
026400     OPEN OUTPUT GPR2023.
026499*    ABRE O ARQUIVO DO PASSO.
026500     OPEN OUTPUT GPR2024.
026599*    ABRE O ARQUIVO DO PASSO.
026600     OPEN OUTPUT GPR2025.
026699*    ABRE O ARQUIVO DO PASSO.
026700     OPEN OUTPUT RELAT.
026800 1000-ABRIR-ARQUIVOS-EXIT.
026900     EXIT.
027000
027050*    LE O PROXIMO REGISTRO DE CARGDET.
027100 2000-LER-CARGDET.
027200     READ CARGDET
027300         AT END
027399*    ATUALIZA WS-EOF-DET.
027400             MOVE 'S' TO WS-EOF-DET
027499*    DESVIA PARA 2000-LER-CARGDET-EXIT.
027500             GO TO 2000-LER-CARGDET-EXIT.
027599*    CHAMA A ROTINA 2100-SEPARAR-ENTRADAS.
027600     PERFORM 2100-SEPARAR-ENTRADAS THRU
027700         2100-SEPARAR-ENTRADAS-EXIT.
027799*    CHAMA A ROTINA 2200-PROCESSAR-ENTRADA.
027800     PERFORM 2200-PROCESSAR-ENTRADA THRU
027900         2200-PROCESSAR-ENTRADA-EXIT
028000         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-NUM-
028100-            ENTRADAS.
028200 2000-LER-CARGDET-EXIT.
028300     EXIT.
028400
028500*    SEPARA DET-PROGRAMA EM ENTRADAS DELIMITADAS POR " - ".
028600 2100-SEPARAR-ENTRADAS.
028700     MOVE SPACES TO WS-TAB-ENTRADAS.
028799*    ATUALIZA WS-NUM-ENTRADAS.
028800     MOVE 0 TO WS-NUM-ENTRADAS.
028899*    QUEBRA DET-PROGRAMA EM PARTES.
028900     UNSTRING DET-PROGRAMA DELIMITED BY ' - '
029000         INTO WS-ENTRADA (1) WS-ENTRADA (2) WS-ENTRADA (3)
029100              WS-ENTRADA (4) WS-ENTRADA (5) WS-ENTRADA (6)
029200              WS-ENTRADA (7) WS-ENTRADA (8)
029300         TALLYING IN WS-NUM-ENTRADAS.
029400 2100-SEPARAR-ENTRADAS-EXIT.
029500     EXIT.
029600
029700*    PARA A ENTRADA WS-IDX: SEPARA NOME E ULTIMA DATA, FILTRA
029800*    ANO 2021-2025, CLASSIFICA TIPO, VERIFICA DUPLICATA E
029900*    GRAVA O DETALHE - CR-0091.
030000 2200-PROCESSAR-ENTRADA.
030100     IF WS-ENTRADA (WS-IDX) = SPACES
030199*    DESVIA PARA 2200-PROCESSAR-ENTRADA-EXIT.
030200         GO TO 2200-PROCESSAR-ENTRADA-EXIT.
030299*    CHAMA A ROTINA 2210-ACHAR-PRIMEIRO-PAREN.
030300     PERFORM 2210-ACHAR-PRIMEIRO-PAREN THRU
030400         2210-ACHAR-PRIMEIRO-PAREN-EXIT.
030499*    TESTA WS-POS-1 = 0.
030500     IF WS-POS-1 = 0
030599*    DESVIA PARA 2200-PROCESSAR-ENTRADA-EXIT.
030600         GO TO 2200-PROCESSAR-ENTRADA-EXIT.
030699*    ATUALIZA WS-PROGRAMA-NOME.
030700     MOVE SPACES TO WS-PROGRAMA-NOME.
030800     MOVE WS-ENTRADA (WS-IDX) (1 : WS-POS-1 - 1) TO
030900         WS-PROGRAMA-NOME (1 : WS-POS-1 - 1).
030999*    CHAMA A ROTINA 2220-TRIM-NOME-PROGRAMA.
031000     PERFORM 2220-TRIM-NOME-PROGRAMA THRU
031100         2220-TRIM-NOME-PROGRAMA-EXIT.
031199*    CHAMA A ROTINA 2230-ACHAR-ULTIMA-DATA.
031200     PERFORM 2230-ACHAR-ULTIMA-DATA THRU
031300         2230-ACHAR-ULTIMA-DATA-EXIT.
031399*    TESTA WS-DATA-GRAU = SPACES.
031400     IF WS-DATA-GRAU = SPACES
031499*    DESVIA PARA 2200-PROCESSAR-ENTRADA-EXIT.
031500         GO TO 2200-PROCESSAR-ENTRADA-EXIT.
031599*    TESTA WS-DG-ANO < 2021 OR WS-DG-ANO > 2025.
031600     IF WS-DG-ANO < 2021 OR WS-DG-ANO > 2025
031699*    DESVIA PARA 2200-PROCESSAR-ENTRADA-EXIT.
031700         GO TO 2200-PROCESSAR-ENTRADA-EXIT.
031799*    CHAMA A ROTINA 2240-CLASSIFICAR-TIPO.
031800     PERFORM 2240-CLASSIFICAR-TIPO THRU
031900         2240-CLASSIFICAR-TIPO-EXIT.
031999*    ATUALIZA WS-CHAVE-NOVA.
032000     MOVE SPACES TO WS-CHAVE-NOVA.
032099*    MONTA A LINHA POR CONCATENACAO.
032100     STRING DET-NOMBRE DELIMITED SIZE
032200            WS-PROGRAMA-NOME DELIMITED SIZE
032300            WS-DG-ANO DELIMITED SIZE
032400            INTO WS-CHAVE-NOVA.
032499*    CHAMA A ROTINA 2250-PESQUISAR-CHAVE.
032500     PERFORM 2250-PESQUISAR-CHAVE THRU
032600         2250-PESQUISAR-CHAVE-EXIT.
032699*    TESTA WS-JA-EXISTE = 1.
032700     IF WS-JA-EXISTE = 1
032799*    DESVIA PARA 2200-PROCESSAR-ENTRADA-EXIT.
032800         GO TO 2200-PROCESSAR-ENTRADA-EXIT.
032899*    ACUMULA EM WS-NUM-CHAVES.
032900     ADD 1 TO WS-NUM-CHAVES.
032999*    ATUALIZA WS-CHAVE.
033000     MOVE WS-CHAVE-NOVA TO WS-CHAVE (WS-NUM-CHAVES).
033099*    CHAMA A ROTINA 2300-GRAVAR-R8.
033100     PERFORM 2300-GRAVAR-R8 THRU 2300-GRAVAR-R8-EXIT.
033199*    CHAMA A ROTINA 2400-ACUMULAR-TOTAIS.
033200     PERFORM 2400-ACUMULAR-TOTAIS THRU 2400-ACUMULAR-TOTAIS-
033300-        EXIT.
033400 2200-PROCESSAR-ENTRADA-EXIT.
033500     EXIT.
033600
033650*    PERCORRE A TABELA CONTROLADA POR WS-POS-2.
033700 2210-ACHAR-PRIMEIRO-PAREN.
033800     MOVE 0 TO WS-POS-1.
033899*    CHAMA A ROTINA 2211-SCAN-PRIMEIRO.
033900     PERFORM 2211-SCAN-PRIMEIRO THRU 2211-SCAN-PRIMEIRO-EXIT
034000         VARYING WS-POS-2 FROM 1 BY 1 UNTIL WS-POS-2 > 60
034100             OR WS-POS-1 NOT = 0.
034200 2210-ACHAR-PRIMEIRO-PAREN-EXIT.
034300     EXIT.
034400
034450*    MONTA WS-POS-1 A PARTIR DOS CAMPOS DE ENTRADA.
034500 2211-SCAN-PRIMEIRO.
034600     IF WS-ENTRADA (WS-IDX) (WS-POS-2 : 1) = '('
034699*    ATUALIZA WS-POS-1.
034700         MOVE WS-POS-2 TO WS-POS-1.
034800 2211-SCAN-PRIMEIRO-EXIT.
034900     EXIT.
035000
035050*    MONTA WS-IDX2 A PARTIR DOS CAMPOS DE ENTRADA.
035100 2220-TRIM-NOME-PROGRAMA.
035200     MOVE 80 TO WS-IDX2.
035299*    CHAMA A ROTINA 2221-ACHAR-FIM.
035300     PERFORM 2221-ACHAR-FIM THRU 2221-ACHAR-FIM-EXIT.
035400 2220-TRIM-NOME-PROGRAMA-EXIT.
035500     EXIT.
035600
035650*    PASSO AUXILIAR DA ROTINA.
035700 2221-ACHAR-FIM.
035800     IF WS-IDX2 = 0
035899*    DESVIA PARA 2221-ACHAR-FIM-EXIT.
035900         GO TO 2221-ACHAR-FIM-EXIT.
035999*    TESTA WS-PROGRAMA-NOME (WS-IDX2 : 1) NOT = SPA.
036000     IF WS-PROGRAMA-NOME (WS-IDX2 : 1) NOT = SPACE
036099*    DESVIA PARA 2221-ACHAR-FIM-EXIT.
036100         GO TO 2221-ACHAR-FIM-EXIT.
036199*    DEDUZ DE WS-IDX2.
036200     SUBTRACT 1 FROM WS-IDX2.
036299*    DESVIA PARA 2221-ACHAR-FIM.
036300     GO TO 2221-ACHAR-FIM.
036400 2221-ACHAR-FIM-EXIT.
036500     EXIT.
036600
036700*    ENCONTRA O ULTIMO "(" DA ENTRADA E O ")" QUE O FECHA;
036800*    O CONTEUDO, SEM OS ESPACOS INTERNOS, E A DATA DE GRAU.
036900 2230-ACHAR-ULTIMA-DATA.
037000     MOVE 0 TO WS-POS-2.
037099*    ATUALIZA WS-DATA-GRAU.
037100     MOVE SPACES TO WS-DATA-GRAU.
037199*    CHAMA A ROTINA 2231-SCAN-ULTIMO.
037200     PERFORM 2231-SCAN-ULTIMO THRU 2231-SCAN-ULTIMO-EXIT
037300         VARYING WS-IDX2 FROM 60 BY -1 UNTIL WS-IDX2 = 0
037400             OR WS-POS-2 NOT = 0.
037499*    TESTA WS-POS-2 = 0.
037500     IF WS-POS-2 = 0
037599*    DESVIA PARA 2230-ACHAR-ULTIMA-DATA-EXIT.
037600         GO TO 2230-ACHAR-ULTIMA-DATA-EXIT.
037699*    ATUALIZA WS-POS-3.
037700     MOVE 0 TO WS-POS-3.
037799*    CHAMA A ROTINA 2232-SCAN-FECHA.
037800     PERFORM 2232-SCAN-FECHA THRU 2232-SCAN-FECHA-EXIT
037900         VARYING WS-IDX2 FROM WS-POS-2 BY 1 UNTIL WS-IDX2 > 60
038000             OR WS-POS-3 NOT = 0.
038099*    TESTA WS-POS-3 = 0.
038100     IF WS-POS-3 = 0
038199*    DESVIA PARA 2230-ACHAR-ULTIMA-DATA-EXIT.
038200         GO TO 2230-ACHAR-ULTIMA-DATA-EXIT.
038299*    CHAMA A ROTINA 2233-COPIAR-DATA.
038300     PERFORM 2233-COPIAR-DATA THRU 2233-COPIAR-DATA-EXIT.
038400 2230-ACHAR-ULTIMA-DATA-EXIT.
038500     EXIT.
038600
038650*    MONTA WS-POS-2 A PARTIR DOS CAMPOS DE ENTRADA.
038700 2231-SCAN-ULTIMO.
038800     IF WS-ENTRADA (WS-IDX) (WS-IDX2 : 1) = '('
038899*    ATUALIZA WS-POS-2.
038900         MOVE WS-IDX2 TO WS-POS-2.
039000 2231-SCAN-ULTIMO-EXIT.
039100     EXIT.
039200
039250*    MONTA WS-POS-3 A PARTIR DOS CAMPOS DE ENTRADA.
039300 2232-SCAN-FECHA.
039400     IF WS-ENTRADA (WS-IDX) (WS-IDX2 : 1) = ')'
039499*    ATUALIZA WS-POS-3.
039500         MOVE WS-IDX2 TO WS-POS-3.
039600 2232-SCAN-FECHA-EXIT.
039700     EXIT.
039800
039900*    COPIA OS CARACTERES ENTRE OS PARENTESES IGNORANDO ESPACOS,
040000*    PRODUZINDO YYYY-MM-DD EM WS-DATA-GRAU.
040100 2233-COPIAR-DATA.
040200     MOVE 0 TO WS-TAM-DATA.
040300     MOVE (WS-POS-2 + 1) TO WS-IDX2.
040399*    CHAMA A ROTINA 2234-COPIAR-UM.
040400     PERFORM 2234-COPIAR-UM THRU 2234-COPIAR-UM-EXIT
040500         UNTIL WS-IDX2 >= WS-POS-3.
040600 2233-COPIAR-DATA-EXIT.
040700     EXIT.
040800
040850*    PASSO AUXILIAR DA ROTINA.
040900 2234-COPIAR-UM.
041000     IF WS-ENTRADA (WS-IDX) (WS-IDX2 : 1) NOT = SPACE
041099*    ACUMULA EM WS-TAM-DATA.
041100         ADD 1 TO WS-TAM-DATA
041200         MOVE WS-ENTRADA (WS-IDX) (WS-IDX2 : 1) TO
041300             WS-DATA-GRAU (WS-TAM-DATA : 1).
041399*    ACUMULA EM WS-IDX2.
041400     ADD 1 TO WS-IDX2.
041500 2234-COPIAR-UM-EXIT.
041600     EXIT.
041700
041800*    ESPECIALIZACAO > MAESTRIA > DOCTORADO > PREGRADO -
041900*    CR-0091 - TESTE POR SUBSTRING, SEM SENSIBILIDADE A CAIXA.
041933*    CR-0409: ALGUNS PROGRAMAS GRAVAM 'ESPECIALIZACIÓN'/          CR-0409
041966*    'MAESTRÍA' ACENTUADOS - TALIA TAMBEM ESSAS GRAFIAS.          CR-0409
042000 2240-CLASSIFICAR-TIPO.
042100     MOVE WS-PROGRAMA-NOME TO WS-PROGRAMA-NOME-UC.
042199*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
042200     INSPECT WS-PROGRAMA-NOME-UC CONVERTING
042300         'abcdefghijklmnopqrstuvwxyz' TO
042400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042499*    ATUALIZA WS-TIPO-PROGRAMA.
042500     MOVE 'PREGRADO' TO WS-TIPO-PROGRAMA.
042599*    ATUALIZA WS-POS-1.
042600     MOVE 0 TO WS-POS-1.
042699*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
042700     INSPECT WS-PROGRAMA-NOME-UC TALLYING WS-POS-1
042800         FOR ALL 'DOCTORADO'.
042899*    TESTA WS-POS-1 > 0.
042900     IF WS-POS-1 > 0
042999*    ATUALIZA WS-TIPO-PROGRAMA.
043000         MOVE 'DOCTORADO' TO WS-TIPO-PROGRAMA.
043099*    ATUALIZA WS-POS-1.
043100     MOVE 0 TO WS-POS-1.
043199*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
043200     INSPECT WS-PROGRAMA-NOME-UC TALLYING WS-POS-1
043300         FOR ALL 'MAESTRIA' 'MAESTRÍA'.                           CR-0409
043399*    TESTA WS-POS-1 > 0.
043400     IF WS-POS-1 > 0
043499*    ATUALIZA WS-TIPO-PROGRAMA.
043500         MOVE 'MAESTRIA' TO WS-TIPO-PROGRAMA.
043599*    ATUALIZA WS-POS-1.
043600     MOVE 0 TO WS-POS-1.
043699*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
043700     INSPECT WS-PROGRAMA-NOME-UC TALLYING WS-POS-1
043800         FOR ALL 'ESPECIALIZACION' 'ESPECIALIZACIÓN'.             CR-0409
043899*    TESTA WS-POS-1 > 0.
043900     IF WS-POS-1 > 0
043999*    ATUALIZA WS-TIPO-PROGRAMA.
044000         MOVE 'ESPECIALIZACION' TO WS-TIPO-PROGRAMA.
044100 2240-CLASSIFICAR-TIPO-EXIT.
044200     EXIT.
044300
044350*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
044400 2250-PESQUISAR-CHAVE.
044500     MOVE 0 TO WS-JA-EXISTE.
044599*    CHAMA A ROTINA 2251-COMPARAR-CHAVE.
044600     PERFORM 2251-COMPARAR-CHAVE THRU 2251-COMPARAR-CHAVE-EXIT
044700         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
044800             WS-NUM-CHAVES OR WS-JA-EXISTE = 1.
044900 2250-PESQUISAR-CHAVE-EXIT.
045000     EXIT.
045100
045150*    MONTA WS-JA-EXISTE A PARTIR DOS CAMPOS DE ENTRADA.
045200 2251-COMPARAR-CHAVE.
045300     IF WS-CHAVE (WS-IDX2) = WS-CHAVE-NOVA
045399*    ATUALIZA WS-JA-EXISTE.
045400         MOVE 1 TO WS-JA-EXISTE.
045500 2251-COMPARAR-CHAVE-EXIT.
045600     EXIT.
045700
045750*    GRAVA REG-GRADPROG.
045800 2300-GRAVAR-R8.
045900     MOVE DET-ARCHIVO TO GER-ARCHIVO.
045999*    ATUALIZA GER-NOMBRE.
046000     MOVE DET-NOMBRE TO GER-NOMBRE.
046099*    ATUALIZA GER-CARGO.
046100     MOVE DET-CARGO TO GER-CARGO.
046199*    ATUALIZA GER-PROGRAMA.
046200     MOVE WS-PROGRAMA-NOME TO GER-PROGRAMA.
046299*    ATUALIZA GER-TIPO.
046300     MOVE WS-TIPO-PROGRAMA TO GER-TIPO.
046399*    ATUALIZA GER-ANO.
046400     MOVE WS-DG-ANO TO GER-ANO.
046499*    ATUALIZA GER-FECHA.
046500     MOVE WS-DATA-GRAU TO GER-FECHA.
046599*    ATUALIZA GER-EMPRESA.
046600     MOVE DET-EMPRESA TO GER-EMPRESA.
046699*    EMITE REG-GRADPROG.
046700     WRITE REG-GRADPROG.
046799*    CR-0413: SELECAO DO ARQUIVO ANUAL POR IF ENCADEADO, SEM     CR-0413
046810*    EVALUATE (O RESTO DO SISTEMA NAO USA ESSA FORMA).         CR-0413
046820     IF WS-DG-ANO = 2021                                       CR-0413
046830         WRITE REG-GPR2021 FROM REG-GRADPROG.                  CR-0413
046840     IF WS-DG-ANO = 2022                                       CR-0413
046850         WRITE REG-GPR2022 FROM REG-GRADPROG.                  CR-0413
046860     IF WS-DG-ANO = 2023                                       CR-0413
046870         WRITE REG-GPR2023 FROM REG-GRADPROG.                  CR-0413
046880     IF WS-DG-ANO = 2024                                       CR-0413
046890         WRITE REG-GPR2024 FROM REG-GRADPROG.                  CR-0413
047300     IF WS-DG-ANO = 2025                                       CR-0413
047310         WRITE REG-GPR2025 FROM REG-GRADPROG.                  CR-0413
047500 2300-GRAVAR-R8-EXIT.
047600     EXIT.
047700
047750*    CALCULA WS-IDX2.
047800 2400-ACUMULAR-TOTAIS.
047900     ADD 1 TO WS-TOTAL-UNICO.
047999*    CALCULA WS-IDX2.
048000     COMPUTE WS-IDX2 = WS-DG-ANO - 2020.
048099*    ACUMULA EM WS-CNT-ANO.
048100     ADD 1 TO WS-CNT-ANO (WS-IDX2).
048199*    CHAMA A ROTINA 2410-ACUMULAR-PROGRAMA.
048200     PERFORM 2410-ACUMULAR-PROGRAMA THRU
048300         2410-ACUMULAR-PROGRAMA-EXIT.
048399*    CHAMA A ROTINA 2420-ACUMULAR-ANOPROG.
048400     PERFORM 2420-ACUMULAR-ANOPROG THRU
048500         2420-ACUMULAR-ANOPROG-EXIT.
048600 2400-ACUMULAR-TOTAIS-EXIT.
048700     EXIT.
048800
048850*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
048900 2410-ACUMULAR-PROGRAMA.
049000     MOVE 0 TO WS-JA-EXISTE.
049099*    CHAMA A ROTINA 2411-COMPARAR-PROGRAMA.
049100     PERFORM 2411-COMPARAR-PROGRAMA THRU
049200         2411-COMPARAR-PROGRAMA-EXIT
049300         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
049400             WS-NUM-PROGRAMAS OR WS-JA-EXISTE = 1.
049499*    TESTA WS-JA-EXISTE = 0.
049500     IF WS-JA-EXISTE = 0
049599*    ACUMULA EM WS-NUM-PROGRAMAS.
049600         ADD 1 TO WS-NUM-PROGRAMAS
049700         MOVE WS-PROGRAMA-NOME TO
049800             WS-PROG-NOME (WS-NUM-PROGRAMAS)
049899*    ATUALIZA WS-PROG-CNT.
049900         MOVE 1 TO WS-PROG-CNT (WS-NUM-PROGRAMAS).
050000 2410-ACUMULAR-PROGRAMA-EXIT.
050100     EXIT.
050200
050250*    MONTA WS-JA-EXISTE A PARTIR DOS CAMPOS DE ENTRADA.
050300 2411-COMPARAR-PROGRAMA.
050400     IF WS-PROG-NOME (WS-IDX2) = WS-PROGRAMA-NOME
050499*    ATUALIZA WS-JA-EXISTE.
050500         MOVE 1 TO WS-JA-EXISTE
050599*    ACUMULA EM WS-PROG-CNT.
050600         ADD 1 TO WS-PROG-CNT (WS-IDX2).
050700 2411-COMPARAR-PROGRAMA-EXIT.
050800     EXIT.
050900
050950*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
051000 2420-ACUMULAR-ANOPROG.
051100     MOVE 0 TO WS-JA-EXISTE.
051199*    CHAMA A ROTINA 2421-COMPARAR-ANOPROG.
051200     PERFORM 2421-COMPARAR-ANOPROG THRU
051300         2421-COMPARAR-ANOPROG-EXIT
051400         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
051500             WS-NUM-ANOPROG OR WS-JA-EXISTE = 1.
051599*    TESTA WS-JA-EXISTE = 0.
051600     IF WS-JA-EXISTE = 0
051699*    ACUMULA EM WS-NUM-ANOPROG.
051700         ADD 1 TO WS-NUM-ANOPROG
051799*    ATUALIZA WS-AP-ANO.
051800         MOVE WS-DG-ANO TO WS-AP-ANO (WS-NUM-ANOPROG)
051900         MOVE WS-PROGRAMA-NOME TO
052000             WS-AP-NOME (WS-NUM-ANOPROG)
052099*    ATUALIZA WS-AP-CNT.
052100         MOVE 1 TO WS-AP-CNT (WS-NUM-ANOPROG).
052200 2420-ACUMULAR-ANOPROG-EXIT.
052300     EXIT.
052400
052450*    MONTA WS-JA-EXISTE A PARTIR DOS CAMPOS DE ENTRADA.
052500 2421-COMPARAR-ANOPROG.
052600     IF WS-AP-ANO (WS-IDX2) = WS-DG-ANO AND
052700         WS-AP-NOME (WS-IDX2) = WS-PROGRAMA-NOME
052799*    ATUALIZA WS-JA-EXISTE.
052800         MOVE 1 TO WS-JA-EXISTE
052899*    ACUMULA EM WS-AP-CNT.
052900         ADD 1 TO WS-AP-CNT (WS-IDX2).
053000 2421-COMPARAR-ANOPROG-EXIT.
053100     EXIT.
053200
053250*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
053300 3000-CALCULAR-PCT-ANO.
053400     PERFORM 3010-CALCULAR-UM-ANO THRU
053500         3010-CALCULAR-UM-ANO-EXIT
053600         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 5.
053700 3000-CALCULAR-PCT-ANO-EXIT.
053800     EXIT.
053900
053950*    CALCULA WS-PCT-AUX.
054000 3010-CALCULAR-UM-ANO.
054100     IF WS-TOTAL-UNICO = 0
054199*    ATUALIZA WS-PCT-ANO.
054200         MOVE 0 TO WS-PCT-ANO (WS-IDX)
054299*    CASO CONTRARIO.
054300     ELSE
054399*    CALCULA WS-PCT-AUX.
054400         COMPUTE WS-PCT-AUX ROUNDED =
054500             WS-CNT-ANO (WS-IDX) * 10000 / WS-TOTAL-UNICO
054599*    CALCULA WS-PCT-ANO.
054600         COMPUTE WS-PCT-ANO (WS-IDX) = WS-PCT-AUX / 100.
054700 3010-CALCULAR-UM-ANO-EXIT.
054800     EXIT.
054900
055000*    REQ-0129 - PROGRAMAS EM ORDEM DECRESCENTE DE CONTAGEM.
055100 3100-ORDENAR-PROGRAMAS.
055200     MOVE 1 TO WS-TROCOU.
055299*    CHAMA A ROTINA 3110-PASSADA.
055300     PERFORM 3110-PASSADA THRU 3110-PASSADA-EXIT
055400         UNTIL WS-TROCOU = 0.
055500 3100-ORDENAR-PROGRAMAS-EXIT.
055600     EXIT.
055700
055750*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
055800 3110-PASSADA.
055900     MOVE 0 TO WS-TROCOU.
055999*    CHAMA A ROTINA 3111-COMPARAR-PAR.
056000     PERFORM 3111-COMPARAR-PAR THRU 3111-COMPARAR-PAR-EXIT
056100         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
056200             WS-NUM-PROGRAMAS - 1.
056300 3110-PASSADA-EXIT.
056400     EXIT.
056500
056550*    MONTA WS-PROG-NOME A PARTIR DOS CAMPOS DE ENTRADA.
056600 3111-COMPARAR-PAR.
056700     IF WS-PROG-CNT (WS-IDX) < WS-PROG-CNT (WS-IDX + 1)
056800         MOVE WS-PROG-NOME (WS-IDX) TO WS-PROG-TEMP-NOME
056900         MOVE WS-PROG-CNT (WS-IDX) TO WS-PROG-TEMP-CNT
057000         MOVE WS-PROG-NOME (WS-IDX + 1) TO
057100             WS-PROG-NOME (WS-IDX)
057200         MOVE WS-PROG-CNT (WS-IDX + 1) TO
057300             WS-PROG-CNT (WS-IDX)
057399*    ATUALIZA WS-PROG-NOME.
057400         MOVE WS-PROG-TEMP-NOME TO WS-PROG-NOME (WS-IDX + 1)
057499*    ATUALIZA WS-PROG-CNT.
057500         MOVE WS-PROG-TEMP-CNT TO WS-PROG-CNT (WS-IDX + 1)
057599*    ATUALIZA WS-TROCOU.
057600         MOVE 1 TO WS-TROCOU.
057700 3111-COMPARAR-PAR-EXIT.
057800     EXIT.
057900
058000*    REQ-0133 - ANO X PROGRAMA POR (CONTAGEM DESC, ANO DESC).
058100 3200-ORDENAR-ANOPROG.
058200     MOVE 1 TO WS-TROCOU.
058299*    CHAMA A ROTINA 3210-PASSADA.
058300     PERFORM 3210-PASSADA THRU 3210-PASSADA-EXIT
058400         UNTIL WS-TROCOU = 0.
058500 3200-ORDENAR-ANOPROG-EXIT.
058600     EXIT.
058700
058750*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
058800 3210-PASSADA.
058900     MOVE 0 TO WS-TROCOU.
058999*    CHAMA A ROTINA 3211-COMPARAR-PAR.
059000     PERFORM 3211-COMPARAR-PAR THRU 3211-COMPARAR-PAR-EXIT
059100         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
059200             WS-NUM-ANOPROG - 1.
059300 3210-PASSADA-EXIT.
059400     EXIT.
059500
059550*    MONTA WS-IDX2 A PARTIR DOS CAMPOS DE ENTRADA.
059600 3211-COMPARAR-PAR.
059700     MOVE 0 TO WS-IDX2.
059799*    TESTA WS-AP-CNT (WS-IDX) < WS-AP-CNT (WS-IDX +.
059800     IF WS-AP-CNT (WS-IDX) < WS-AP-CNT (WS-IDX + 1)
059899*    ATUALIZA WS-IDX2.
059900         MOVE 1 TO WS-IDX2.
059999*    TESTA WS-AP-CNT (WS-IDX) = WS-AP-CNT (WS-IDX +.
060000     IF WS-AP-CNT (WS-IDX) = WS-AP-CNT (WS-IDX + 1) AND
060100         WS-AP-ANO (WS-IDX) < WS-AP-ANO (WS-IDX + 1)
060199*    ATUALIZA WS-IDX2.
060200         MOVE 1 TO WS-IDX2.
060299*    TESTA WS-IDX2 = 1.
060300     IF WS-IDX2 = 1
060400         MOVE WS-AP-ANO (WS-IDX) TO WS-AP-TEMP-ANO
060500         MOVE WS-AP-NOME (WS-IDX) TO WS-AP-TEMP-NOME
060600         MOVE WS-AP-CNT (WS-IDX) TO WS-AP-TEMP-CNT
060700         MOVE WS-AP-ANO (WS-IDX + 1) TO WS-AP-ANO (WS-IDX)
060800         MOVE WS-AP-NOME (WS-IDX + 1) TO WS-AP-NOME (WS-IDX)
060900         MOVE WS-AP-CNT (WS-IDX + 1) TO WS-AP-CNT (WS-IDX)
060999*    ATUALIZA WS-AP-ANO.
061000         MOVE WS-AP-TEMP-ANO TO WS-AP-ANO (WS-IDX + 1)
061099*    ATUALIZA WS-AP-NOME.
061100         MOVE WS-AP-TEMP-NOME TO WS-AP-NOME (WS-IDX + 1)
061199*    ATUALIZA WS-AP-CNT.
061200         MOVE WS-AP-TEMP-CNT TO WS-AP-CNT (WS-IDX + 1)
061299*    ATUALIZA WS-TROCOU.
061300         MOVE 1 TO WS-TROCOU.
061400 3211-COMPARAR-PAR-EXIT.
061500     EXIT.
061600
061650*    GRAVA REG-RELAT.
061700 4000-IMPRIMIR-DISTRIBUICAO.
061800     MOVE 0 TO WS-CONT-PAG.
061899*    ACUMULA EM WS-CONT-PAG.
061900     ADD 1 TO WS-CONT-PAG.
061999*    ATUALIZA CABE1-PAG.
062000     MOVE WS-CONT-PAG TO CABE1-PAG.
062099*    EMITE REG-RELAT.
062100     WRITE REG-RELAT FROM CABE1 AFTER ADVANCING TOP-OF-FORM.
062199*    EMITE REG-RELAT.
062200     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
062299*    CHAMA A ROTINA 4010-IMPRIMIR-UM-ANO.
062300     PERFORM 4010-IMPRIMIR-UM-ANO THRU
062400         4010-IMPRIMIR-UM-ANO-EXIT
062500         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 5.
062599*    EMITE REG-RELAT.
062600     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
062699*    CHAMA A ROTINA 4020-IMPRIMIR-PROGRAMA.
062700     PERFORM 4020-IMPRIMIR-PROGRAMA THRU
062800         4020-IMPRIMIR-PROGRAMA-EXIT
062900         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20 OR
063000             WS-IDX > WS-NUM-PROGRAMAS.
063099*    EMITE REG-RELAT.
063100     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
063199*    CHAMA A ROTINA 4030-IMPRIMIR-ANOPROG.
063200     PERFORM 4030-IMPRIMIR-ANOPROG THRU
063300         4030-IMPRIMIR-ANOPROG-EXIT
063400         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 30 OR
063500             WS-IDX > WS-NUM-ANOPROG.
063600 4000-IMPRIMIR-DISTRIBUICAO-EXIT.
063700     EXIT.
063800
063850*    GRAVA REG-RELAT.
063900 4010-IMPRIMIR-UM-ANO.
063910*    CALCULA WS-ANO-IMPR (STRING NAO ACEITA EXPRESSAO).     CR-0419
063920     COMPUTE WS-ANO-IMPR = 2020 + WS-IDX.                   CR-0419
063930*    ATUALIZA WS-PCT-EDT (GRAVA COM PONTO DECIMAL).         CR-0418
063940     MOVE WS-PCT-ANO (WS-IDX) TO WS-PCT-EDT.                CR-0418
064000     MOVE SPACES TO LINGER-TXT.
064099*    MONTA A LINHA POR CONCATENACAO.
064100     STRING WS-ANO-IMPR DELIMITED SIZE                      CR-0419
064200            ': ' DELIMITED SIZE
064300            WS-CNT-ANO (WS-IDX) DELIMITED SIZE
064400            ' (' DELIMITED SIZE
064500            WS-PCT-EDT DELIMITED SIZE                       CR-0418
064600            '%)' DELIMITED SIZE
064700            INTO LINGER-TXT.
064799*    EMITE REG-RELAT.
064800     WRITE REG-RELAT FROM LINGER AFTER ADVANCING 1 LINE.
064900 4010-IMPRIMIR-UM-ANO-EXIT.
065000     EXIT.
065100
065150*    GRAVA REG-RELAT.
065200 4020-IMPRIMIR-PROGRAMA.
065300     MOVE SPACES TO LINPROG-NOME.
065400     MOVE WS-PROG-NOME (WS-IDX) (1 : 50) TO LINPROG-NOME.
065499*    TESTA WS-PROG-NOME (WS-IDX) (51 : 1) NOT = SPA.
065500     IF WS-PROG-NOME (WS-IDX) (51 : 1) NOT = SPACE
065599*    ATUALIZA LINPROG-NOME.
065600         MOVE '...' TO LINPROG-NOME (51 : 3).
065700     MOVE WS-PROG-CNT (WS-IDX) TO LINPROG-CNT.
065799*    EMITE REG-RELAT.
065800     WRITE REG-RELAT FROM LINPROG AFTER ADVANCING 1 LINE.
065900 4020-IMPRIMIR-PROGRAMA-EXIT.
066000     EXIT.
066100
066150*    GRAVA REG-RELAT.
066200 4030-IMPRIMIR-ANOPROG.
066300     MOVE WS-AP-ANO (WS-IDX) TO LINANOPROG-ANO.
066399*    ATUALIZA LINANOPROG-NOME.
066400     MOVE SPACES TO LINANOPROG-NOME.
066500     MOVE WS-AP-NOME (WS-IDX) (1 : 50) TO LINANOPROG-NOME.
066599*    TESTA WS-AP-NOME (WS-IDX) (51 : 1) NOT = SPACE.
066600     IF WS-AP-NOME (WS-IDX) (51 : 1) NOT = SPACE
066699*    ATUALIZA LINANOPROG-NOME.
066700         MOVE '...' TO LINANOPROG-NOME (51 : 3).
066800     MOVE WS-AP-CNT (WS-IDX) TO LINANOPROG-CNT.
066899*    EMITE REG-RELAT.
066900     WRITE REG-RELAT FROM LINANOPROG AFTER ADVANCING 1 LINE.
067000 4030-IMPRIMIR-ANOPROG-EXIT.
067100     EXIT.
067200
067250*    FECHA CARGDET, GRADPROG, GPR2021, GPR2022, GPR2023, GPR2024, GPR2025, RELAT.
067300 9000-ENCERRAR.
067400     CLOSE CARGDET.
067499*    FECHA O ARQUIVO DO PASSO.
067500     CLOSE GRADPROG.
067599*    FECHA O ARQUIVO DO PASSO.
067600     CLOSE GPR2021.
067699*    FECHA O ARQUIVO DO PASSO.
067700     CLOSE GPR2022.
067799*    FECHA O ARQUIVO DO PASSO.
067800     CLOSE GPR2023.
067899*    FECHA O ARQUIVO DO PASSO.
067900     CLOSE GPR2024.
067999*    FECHA O ARQUIVO DO PASSO.
068000     CLOSE GPR2025.
068099*    FECHA O ARQUIVO DO PASSO.
068100     CLOSE RELAT.
068200 9000-ENCERRAR-EXIT.
068300     EXIT.
