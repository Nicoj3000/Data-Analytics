000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LIMPPOS-COB.
000300 AUTHOR. JAMILE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 11/04/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NUCLEO DE EGRESSOS.
000800*-----------------------------------------------------------*
000900*    ANALISTA       : JAMILE 26
001000*    PROGRAMADOR(A) : JAMILE 26
001100*    FINALIDADE: LE O ARQUIVO BRUTO DA MATRICULA DE POS-
001200*                GRADUACAO, ANO A ANO (2021-2025), SECIONADO
001300*                POR FACULDADE/PROGRAMA, DESCARTA LINHAS DE
001400*                CABECALHO E ADMINISTRATIVAS E EXTRAI OS
001500*                DADOS LIMPOS DE CADA ALUNO (CEDULA, CODIGO
001600*                DO ALUNO, GRUPO). VALIDACAO DE CAMPO POR
001700*                TESTE DE CLASSE, NA LINHA DO INCALU-COB.
001800*-----------------------------------------------------------*
001900*    VRS    DATA          PROGR.  DESCRICAO
002000*    1.0    11/04/1994    JML     IMPLANTACAO INICIAL
002100*    1.1    19/09/1994    FAB     CONTROLE FACULDADE/PROGRAMA
002200*    1.2    02/02/1995    ENZ     EXTRACAO CODIGO DE PROGRAMA
002300*    1.3    27/06/1995    JML     TRUNCAMENTO EM RESOLUCION
002400*    1.4    14/11/1995    FAB     DETECCAO DE LINHA DE ALUNO
002500*    1.5    08/04/1996    ENZ     EXTRACAO CEDULA/CODIGO/GRUPO
002600*    1.6    20/08/1996    JML     CR-0301 ARQUIVO CONSOLIDADO
002700*    1.7    11/01/1997    FAB     CR-0309 RESUMO POR PROGRAMA
002800*    1.8    25/05/1997    ENZ     CR-0317 TOP-10 PROGRAMAS
002900*    2.0    07/10/1997    JML     Y2K - REVISAO DE DATAS 4 DIG.
003000*    2.1    16/03/1998    FAB     CR-0330 AJUSTE SCAN DE DIGITO
003100*    2.2    29/07/1998    ENZ     CR-0338 REVISAO FINAL 1999
003150*    2.3    18/04/2000    JML     CR-0405 DECLARADOS WS-POS-1/2/3 E WS-IDX2
003175*    2.4    05/09/2000    FAB     CR-0411 RESOLUCION ACENTUADA TAMBEM TRUNCA
003187*    2.5    19/09/2000    JML     CR-0415 REMOVIDO EVALUATE/END-IF (PADRAO CASA)
003200*-----------------------------------------------------------*
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     SELECT ROST2021  ASSIGN TO ROST2021
004200                       ORGANIZATION LINE SEQUENTIAL
004300                       FILE STATUS STAT-R21.
004400     SELECT ROST2022  ASSIGN TO ROST2022
004500                       ORGANIZATION LINE SEQUENTIAL
004600                       FILE STATUS STAT-R22.
004700     SELECT ROST2023  ASSIGN TO ROST2023
004800                       ORGANIZATION LINE SEQUENTIAL
004900                       FILE STATUS STAT-R23.
005000     SELECT ROST2024  ASSIGN TO ROST2024
005100                       ORGANIZATION LINE SEQUENTIAL
005200                       FILE STATUS STAT-R24.
005300     SELECT ROST2025  ASSIGN TO ROST2025
005400                       ORGANIZATION LINE SEQUENTIAL
005500                       FILE STATUS STAT-R25.
005600
005700     SELECT PSL2021   ASSIGN TO PSL2021
005800                       ORGANIZATION LINE SEQUENTIAL
005900                       FILE STATUS STAT-P21.
006000     SELECT PSL2022   ASSIGN TO PSL2022
006100                       ORGANIZATION LINE SEQUENTIAL
006200                       FILE STATUS STAT-P22.
006300     SELECT PSL2023   ASSIGN TO PSL2023
006400                       ORGANIZATION LINE SEQUENTIAL
006500                       FILE STATUS STAT-P23.
006600     SELECT PSL2024   ASSIGN TO PSL2024
006700                       ORGANIZATION LINE SEQUENTIAL
006800                       FILE STATUS STAT-P24.
006900     SELECT PSL2025   ASSIGN TO PSL2025
007000                       ORGANIZATION LINE SEQUENTIAL
007100                       FILE STATUS STAT-P25.
007200
007300     SELECT POSLIMPO  ASSIGN TO POSLIMPO
007400                       ORGANIZATION LINE SEQUENTIAL
007500                       FILE STATUS STAT-CON.
007600
007700     SELECT RELAT     ASSIGN TO PRINTER.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  ROST2021   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
008300 01  REG-ROST2021                    PIC X(200).
008400 FD  ROST2022   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
008500 01  REG-ROST2022                    PIC X(200).
008600 FD  ROST2023   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
008700 01  REG-ROST2023                    PIC X(200).
008800 FD  ROST2024   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
008900 01  REG-ROST2024                    PIC X(200).
009000 FD  ROST2025   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
009100 01  REG-ROST2025                    PIC X(200).
009200
009300 FD  PSL2021     LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
009400 01  REG-PSL2021                     PIC X(200).
009500 FD  PSL2022     LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
009600 01  REG-PSL2022                     PIC X(200).
009700 FD  PSL2023     LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
009800 01  REG-PSL2023                     PIC X(200).
009900 FD  PSL2024     LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
010000 01  REG-PSL2024                     PIC X(200).
010100 FD  PSL2025     LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
010200 01  REG-PSL2025                     PIC X(200).
010300
010400 FD  POSLIMPO    LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
010500 01  REG-POSLIMPO.
010600     05  PL-ANO                      PIC 9(04).
010700     05  PL-FACULTAD                 PIC X(40).
010800     05  PL-COD-PROGRAMA             PIC X(05).
010900     05  PL-NOM-PROGRAMA             PIC X(60).
011000     05  PL-NOM-ESTUDIANTE           PIC X(60).
011100     05  PL-CEDULA                   PIC X(12).
011200     05  PL-COD-ESTUDIANTE           PIC X(12).
011300     05  PL-GRUPO                    PIC X(03).
011400     05  FILLER                      PIC X(04).
011500
011600 FD  RELAT
011700     LABEL RECORD OMITTED.
011800 01  REG-RELAT                       PIC X(80).
011900
012000 WORKING-STORAGE SECTION.
012099*    AREA DE TRABALHO WS-STATUS.
012100 01  WS-STATUS.
012200     05  STAT-R21                    PIC X(02) VALUE SPACES.
012300     05  STAT-R22                    PIC X(02) VALUE SPACES.
012400     05  STAT-R23                    PIC X(02) VALUE SPACES.
012500     05  STAT-R24                    PIC X(02) VALUE SPACES.
012600     05  STAT-R25                    PIC X(02) VALUE SPACES.
012700     05  STAT-P21                    PIC X(02) VALUE SPACES.
012800     05  STAT-P22                    PIC X(02) VALUE SPACES.
012900     05  STAT-P23                    PIC X(02) VALUE SPACES.
013000     05  STAT-P24                    PIC X(02) VALUE SPACES.
013100     05  STAT-P25                    PIC X(02) VALUE SPACES.
013200     05  STAT-CON                    PIC X(02) VALUE SPACES.
013250     05  FILLER                      PIC X(01).
013300
013399*    AREA DE TRABALHO WS-ANO-ATUAL.
013400 01  WS-ANO-ATUAL                    PIC 9(04) VALUE 0.
013499*    AREA DE TRABALHO WS-ANO-IDX.
013500 01  WS-ANO-IDX                      PIC 9(02) COMP VALUE 0.
013599*    AREA DE TRABALHO WS-EOF-ANO.
013600 01  WS-EOF-ANO                      PIC X(01) VALUE 'N'.
013700
013799*    AREA DE TRABALHO WS-LINHA.
013800 01  WS-LINHA                        PIC X(200).
013899*    VISAO ALTERNATIVA DE WS-LINHA EM BYTES.
013900 01  WS-LINHA-R REDEFINES WS-LINHA.
014000     05  WS-LINHA-BYTE OCCURS 200 TIMES PIC X(01).
014099*    AREA DE TRABALHO WS-LINHA-UC.
014100 01  WS-LINHA-UC                     PIC X(200).
014200
014299*    AREA DE TRABALHO WS-TAB-TOKENS.
014300 01  WS-TAB-TOKENS.
014400     05  WS-TOK OCCURS 12 TIMES      PIC X(60).
014499*    VISAO ALTERNATIVA DE WS-TAB-TOKENS EM BYTES.
014500 01  WS-TAB-TOKENS-R REDEFINES WS-TAB-TOKENS.
014600     05  WS-TOK-BYTES                PIC X(720).
014699*    AREA DE TRABALHO WS-NUM-TOK.
014700 01  WS-NUM-TOK                      PIC 9(02) COMP VALUE 0.
014799*    AREA DE TRABALHO WS-IDX.
014800 01  WS-IDX                          PIC 9(02) COMP VALUE 0.
014899*    AREA DE TRABALHO WS-TOK-LEN.
014900 01  WS-TOK-LEN                      PIC 9(02) COMP VALUE 0.
014920*    CR-0405: WS-POS-1/2/3 E WS-IDX2 SAO OS CONTADORES USADOS     CR-0405
014930*    NA EXTRACAO DE CODIGO/NOME DE PROGRAMA E NA DETECCAO DE      CR-0405
014940*    LINHA DE ALUNO - FALTAVAM NA WORKING-STORAGE.                CR-0405
014950 01  WS-POS-1                        PIC 9(02) COMP VALUE 0.      CR-0405
014960 01  WS-POS-2                        PIC 9(02) COMP VALUE 0.      CR-0405
014970 01  WS-POS-3                        PIC 9(02) COMP VALUE 0.      CR-0405
014980 01  WS-IDX2                         PIC 9(02) COMP VALUE 0.      CR-0405
014999*    AREA DE TRABALHO WS-TOK-UC.
015000 01  WS-TOK-UC                       PIC X(60).
015100
015199*    AREA DE TRABALHO WS-FACULTAD-ATUAL.
015200 01  WS-FACULTAD-ATUAL                PIC X(40) VALUE SPACES.
015299*    AREA DE TRABALHO WS-PROG-COD-ATUAL.
015300 01  WS-PROG-COD-ATUAL                PIC X(05) VALUE SPACES.
015399*    AREA DE TRABALHO WS-PROG-NOM-ATUAL.
015400 01  WS-PROG-NOM-ATUAL                PIC X(60) VALUE SPACES.
015499*    VISAO ALTERNATIVA DE WS-PROG-NOM-ATUAL EM BYTES.
015500 01  WS-PROG-NOM-ATUAL-R REDEFINES WS-PROG-NOM-ATUAL.
015600     05  WS-PNA-BYTE OCCURS 60 TIMES  PIC X(01).
015700
015799*    AREA DE TRABALHO WS-LINHA-TIPO.
015800 01  WS-LINHA-TIPO                    PIC X(01).
015900     88  LINHA-IGNORAR               VALUE 'I'.
016000     88  LINHA-ALUNO                 VALUE 'A'.
016100     88  LINHA-OUTRA                 VALUE 'O'.
016200
016299*    AREA DE TRABALHO WS-TEM-LETRA.
016300 01  WS-TEM-LETRA                     PIC 9(01) COMP VALUE 0.
016399*    AREA DE TRABALHO WS-ACHOU.
016400 01  WS-ACHOU                         PIC 9(01) COMP VALUE 0.
016500
016599*    AREA DE TRABALHO WS-CEDULA-ACHADA.
016600 01  WS-CEDULA-ACHADA                 PIC X(12) VALUE SPACES.
016699*    AREA DE TRABALHO WS-CODIGO-ACHADO.
016700 01  WS-CODIGO-ACHADO                 PIC X(12) VALUE SPACES.
016799*    AREA DE TRABALHO WS-GRUPO-ACHADO.
016800 01  WS-GRUPO-ACHADO                  PIC X(03) VALUE SPACES.
016899*    AREA DE TRABALHO WS-POS-ID.
016900 01  WS-POS-ID                        PIC 9(02) COMP VALUE 0.
017000
017100*----------------------------------------------------------*
017200*    RESUMO POR PROGRAMA/ANO - CR-0309/CR-0317
017300*----------------------------------------------------------*
017400 01  WS-TAB-PROGANO.
017500     05  WS-PA-ENTRY OCCURS 300 TIMES.
017600         10  WS-PA-ANO                PIC 9(04).
017700         10  WS-PA-COD                 PIC X(05).
017800         10  WS-PA-NOME                PIC X(60).
017900         10  WS-PA-CNT                 PIC 9(06) COMP.
017950     05  FILLER                       PIC X(01).
017999*    AREA DE TRABALHO WS-NUM-PROGANO.
018000 01  WS-NUM-PROGANO                   PIC 9(04) COMP VALUE 0.
018100
018199*    AREA DE TRABALHO WS-TAB-PROGTOTAL.
018200 01  WS-TAB-PROGTOTAL.
018300     05  WS-PT-ENTRY OCCURS 300 TIMES.
018400         10  WS-PT-COD                 PIC X(05).
018500         10  WS-PT-NOME                PIC X(60).
018600         10  WS-PT-CNT                 PIC 9(06) COMP.
018650     05  FILLER                       PIC X(01).
018699*    AREA DE TRABALHO WS-NUM-PROGTOTAL.
018700 01  WS-NUM-PROGTOTAL                 PIC 9(04) COMP VALUE 0.
018800
018899*    AREA DE TRABALHO WS-TAB-ANOTOTAL.
018900 01  WS-TAB-ANOTOTAL.
019000     05  WS-AT-CNT OCCURS 5 TIMES PIC 9(06) COMP VALUE 0.
019050     05  FILLER                       PIC X(01).
019100
019199*    AREA DE TRABALHO WS-TROCOU.
019200 01  WS-TROCOU                        PIC 9(01) COMP VALUE 0.
019299*    AREA DE TRABALHO WS-PT-TEMP-COD.
019300 01  WS-PT-TEMP-COD                    PIC X(05).
019399*    AREA DE TRABALHO WS-PT-TEMP-NOME.
019400 01  WS-PT-TEMP-NOME                   PIC X(60).
019499*    AREA DE TRABALHO WS-PT-TEMP-CNT.
019500 01  WS-PT-TEMP-CNT                    PIC 9(06) COMP VALUE 0.
019600
019699*    AREA DE TRABALHO WS-CONT-PAG.
019700 01  WS-CONT-PAG                       PIC 9(04) COMP VALUE 0.
019800
019899*    AREA DE TRABALHO CABE1.
019900 01  CABE1.
020000     05  FILLER                       PIC X(20) VALUE SPACES.
020100     05  FILLER                       PIC X(40)
020200              VALUE 'FESP - MATRICULA LIMPA DE POSGRADO'.
020300     05  FILLER                       PIC X(04) VALUE 'PG '.
020400     05  CABE1-PAG                    PIC ZZZ9.
020500     05  FILLER                       PIC X(12) VALUE SPACES.
020600
020699*    AREA DE TRABALHO LINHA-BRANCO.
020700 01  LINHA-BRANCO                     PIC X(80) VALUE SPACES.
020800
020899*    AREA DE TRABALHO LINANO.
020900 01  LINANO.
021000     05  FILLER                       PIC X(10) VALUE SPACES.
021100     05  LINANO-ANO                   PIC 9(04).
021200     05  FILLER                       PIC X(04) VALUE ' -> '.
021300     05  LINANO-TOT                   PIC ZZZZZ9.
021400     05  FILLER                       PIC X(42) VALUE SPACES.
021500
021599*    AREA DE TRABALHO LINPROGANO.
021600 01  LINPROGANO.
021700     05  FILLER                       PIC X(08) VALUE SPACES.
021800     05  LINPA-ANO                    PIC 9(04).
021900     05  FILLER                       PIC X(02) VALUE SPACES.
022000     05  LINPA-COD                    PIC X(05).
022100     05  FILLER                       PIC X(02) VALUE SPACES.
022200     05  LINPA-NOME                   PIC X(45).
022300     05  LINPA-CNT                    PIC ZZZZZ9.
022400     05  FILLER                       PIC X(05) VALUE SPACES.
022500
022599*    AREA DE TRABALHO LINTOP.
022600 01  LINTOP.
022700     05  FILLER                       PIC X(10) VALUE SPACES.
022800     05  LINTOP-COD                   PIC X(05).
022900     05  FILLER                       PIC X(02) VALUE SPACES.
023000     05  LINTOP-NOME                  PIC X(50).
023100     05  LINTOP-CNT                   PIC ZZZZZ9.
023200     05  FILLER                       PIC X(06) VALUE SPACES.
023300
023399*    AREA DE TRABALHO LINDIST.
023400 01  LINDIST.
023500     05  FILLER                       PIC X(10) VALUE SPACES.
023600     05  FILLER                       PIC X(30) VALUE
023700         'PROGRAMAS DISTINTOS.........:'.
023800     05  LINDIST-QTD                  PIC ZZZZ9.
023900     05  FILLER                       PIC X(32) VALUE SPACES.
024000
024100 PROCEDURE DIVISION.
024200
024250*    ABRE POSLIMPO, RELAT.
024300 0000-INICIO.
024400     OPEN OUTPUT POSLIMPO.
024499*    CHAMA A ROTINA 1000-PROCESSAR-ANO.
024500     PERFORM 1000-PROCESSAR-ANO THRU 1000-PROCESSAR-ANO-EXIT
024600         VARYING WS-ANO-IDX FROM 1 BY 1 UNTIL WS-ANO-IDX > 5.
024699*    FECHA O ARQUIVO DO PASSO.
024700     CLOSE POSLIMPO.
024799*    CHAMA A ROTINA 3100-ORDENAR-PROGTOTAL.
024800     PERFORM 3100-ORDENAR-PROGTOTAL THRU
024900         3100-ORDENAR-PROGTOTAL-EXIT.
024999*    ABRE O ARQUIVO DO PASSO.
025000     OPEN OUTPUT RELAT.
025099*    CHAMA A ROTINA 4000-IMPRIMIR-RESUMO.
025100     PERFORM 4000-IMPRIMIR-RESUMO THRU
025200         4000-IMPRIMIR-RESUMO-EXIT.
025299*    FECHA O ARQUIVO DO PASSO.
025300     CLOSE RELAT.
025400     STOP RUN.
025500
025600*    PROCESSA O ARQUIVO BRUTO DO ANO WS-ANO-IDX (2021 + IDX - 1).
025700 1000-PROCESSAR-ANO.
025800     COMPUTE WS-ANO-ATUAL = 2020 + WS-ANO-IDX.
025899*    ATUALIZA WS-FACULTAD-ATUAL.
025900     MOVE SPACES TO WS-FACULTAD-ATUAL.
025999*    ATUALIZA WS-PROG-COD-ATUAL.
026000     MOVE SPACES TO WS-PROG-COD-ATUAL.
026099*    ATUALIZA WS-PROG-NOM-ATUAL.
026100     MOVE SPACES TO WS-PROG-NOM-ATUAL.
026199*    ATUALIZA WS-EOF-ANO.
026200     MOVE 'N' TO WS-EOF-ANO.
026299*    CR-0415: ABERTURA DO ARQUIVO DO ANO POR IF ENCADEADO, SEM      CR-0415
026310*    EVALUATE (O RESTO DO SISTEMA NAO USA ESSA FORMA).             CR-0415
026320     IF WS-ANO-IDX = 1                                             CR-0415
026330         OPEN INPUT ROST2021 OPEN OUTPUT PSL2021.                  CR-0415
026340     IF WS-ANO-IDX = 2                                             CR-0415
026350         OPEN INPUT ROST2022 OPEN OUTPUT PSL2022.                  CR-0415
026360     IF WS-ANO-IDX = 3                                             CR-0415
026370         OPEN INPUT ROST2023 OPEN OUTPUT PSL2023.                  CR-0415
026380     IF WS-ANO-IDX = 4                                             CR-0415
026390         OPEN INPUT ROST2024 OPEN OUTPUT PSL2024.                  CR-0415
026395     IF WS-ANO-IDX = 5                                             CR-0415
026398         OPEN INPUT ROST2025 OPEN OUTPUT PSL2025.                  CR-0415
026999*    CHAMA A ROTINA 2000-LER-LINHA.
027000     PERFORM 2000-LER-LINHA THRU 2000-LER-LINHA-EXIT
027100         UNTIL WS-EOF-ANO = 'S'.
027199*    CR-0415: FECHO DO ARQUIVO DO ANO POR IF ENCADEADO.            CR-0415
027210     IF WS-ANO-IDX = 1                                             CR-0415
027220         CLOSE ROST2021 PSL2021.                                   CR-0415
027230     IF WS-ANO-IDX = 2                                             CR-0415
027240         CLOSE ROST2022 PSL2022.                                   CR-0415
027250     IF WS-ANO-IDX = 3                                             CR-0415
027260         CLOSE ROST2023 PSL2023.                                   CR-0415
027270     IF WS-ANO-IDX = 4                                             CR-0415
027280         CLOSE ROST2024 PSL2024.                                   CR-0415
027790     IF WS-ANO-IDX = 5                                             CR-0415
027795         CLOSE ROST2025 PSL2025.                                   CR-0415
027900 1000-PROCESSAR-ANO-EXIT.
028000     EXIT.
028100
028150*    LE O PROXIMO REGISTRO DE ROST2021.
028200 2000-LER-LINHA.
028300     MOVE SPACES TO WS-LINHA.
028399*    CR-0415: LEITURA DO ARQUIVO DO ANO POR IF ENCADEADO, SEM      CR-0415
028400*    EVALUATE NEM END-READ (O RESTO DO SISTEMA NAO USA ESSA       CR-0415
028405*    FORMA - VRS 2.4).                                            CR-0415
028410     IF WS-ANO-IDX = 1                                             CR-0415
028420         READ ROST2021 INTO WS-LINHA                               CR-0415
028430             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0415
028440             GO TO 2000-LER-LINHA-EXIT.                            CR-0415
028450     IF WS-ANO-IDX = 2                                             CR-0415
028460         READ ROST2022 INTO WS-LINHA                               CR-0415
028470             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0415
028480             GO TO 2000-LER-LINHA-EXIT.                            CR-0415
028490     IF WS-ANO-IDX = 3                                             CR-0415
028510     READ ROST2023 INTO WS-LINHA                                   CR-0415
028520         AT END MOVE 'S' TO WS-EOF-ANO                             CR-0415
028530         GO TO 2000-LER-LINHA-EXIT.                                CR-0415
028540     IF WS-ANO-IDX = 4                                             CR-0415
028550         READ ROST2024 INTO WS-LINHA                               CR-0415
028560             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0415
028570             GO TO 2000-LER-LINHA-EXIT.                            CR-0415
028580     IF WS-ANO-IDX = 5                                             CR-0415
028590         READ ROST2025 INTO WS-LINHA                               CR-0415
028900         AT END MOVE 'S' TO WS-EOF-ANO                             CR-0415
028910         GO TO 2000-LER-LINHA-EXIT.                                CR-0415
031099*    CHAMA A ROTINA 2050-SEPARAR-TOKENS.
031100     PERFORM 2050-SEPARAR-TOKENS THRU 2050-SEPARAR-TOKENS-EXIT.
031199*    TESTA WS-NUM-TOK = 0.
031200     IF WS-NUM-TOK = 0
031299*    DESVIA PARA 2000-LER-LINHA-EXIT.
031300         GO TO 2000-LER-LINHA-EXIT.
031399*    CHAMA A ROTINA 2100-TESTAR-CABECALHO.
031400     PERFORM 2100-TESTAR-CABECALHO THRU
031500         2100-TESTAR-CABECALHO-EXIT.
031599*    TESTA WS-LINHA-TIPO NOT = 'O'.
031600     IF WS-LINHA-TIPO NOT = 'O'
031699*    DESVIA PARA 2000-LER-LINHA-EXIT.
031700         GO TO 2000-LER-LINHA-EXIT.
031799*    CHAMA A ROTINA 2200-TESTAR-LINHA-IGNORAR.
031800     PERFORM 2200-TESTAR-LINHA-IGNORAR THRU
031900         2200-TESTAR-LINHA-IGNORAR-EXIT.
031999*    TESTA LINHA-IGNORAR.
032000     IF LINHA-IGNORAR
032099*    DESVIA PARA 2000-LER-LINHA-EXIT.
032100         GO TO 2000-LER-LINHA-EXIT.
032199*    CHAMA A ROTINA 2300-TESTAR-LINHA-ALUNO.
032200     PERFORM 2300-TESTAR-LINHA-ALUNO THRU
032300         2300-TESTAR-LINHA-ALUNO-EXIT.
032399*    TESTA NOT LINHA-ALUNO.
032400     IF NOT LINHA-ALUNO
032499*    DESVIA PARA 2000-LER-LINHA-EXIT.
032500         GO TO 2000-LER-LINHA-EXIT.
032599*    CHAMA A ROTINA 2400-EXTRAIR-CEDULA-CODIGO-GRUPO.
032600     PERFORM 2400-EXTRAIR-CEDULA-CODIGO-GRUPO THRU
032700         2400-EXTRAIR-CEDULA-CODIGO-GRUPO-EXIT.
032799*    TESTA WS-CEDULA-ACHADA = SPACES.
032800     IF WS-CEDULA-ACHADA = SPACES
032899*    DESVIA PARA 2000-LER-LINHA-EXIT.
032900         GO TO 2000-LER-LINHA-EXIT.
032999*    CHAMA A ROTINA 2500-GRAVAR-R4.
033000     PERFORM 2500-GRAVAR-R4 THRU 2500-GRAVAR-R4-EXIT.
033100 2000-LER-LINHA-EXIT.
033200     EXIT.
033300
033400*    SEPARA A LINHA BRUTA EM TOKENS DELIMITADOS POR ";".
033500 2050-SEPARAR-TOKENS.
033600     MOVE SPACES TO WS-TAB-TOKENS.
033699*    ATUALIZA WS-NUM-TOK.
033700     MOVE 0 TO WS-NUM-TOK.
033799*    QUEBRA WS-LINHA EM PARTES.
033800     UNSTRING WS-LINHA DELIMITED BY ';'
033900         INTO WS-TOK (1) WS-TOK (2) WS-TOK (3) WS-TOK (4)
034000              WS-TOK (5) WS-TOK (6) WS-TOK (7) WS-TOK (8)
034100              WS-TOK (9) WS-TOK (10) WS-TOK (11) WS-TOK (12)
034200         TALLYING IN WS-NUM-TOK.
034300 2050-SEPARAR-TOKENS-EXIT.
034400     EXIT.
034500
034600*    ATUALIZA O ESTADO FACULTAD/PROGRAMA QUANDO A LINHA FOR
034700*    UM CABECALHO DE SECAO.
034800 2100-TESTAR-CABECALHO.
034900     MOVE 'O' TO WS-LINHA-TIPO.
035000     MOVE WS-TOK (1) TO WS-TOK-UC.
035099*    TRATA OS CARACTERES DE WS-TOK-UC.
035100     INSPECT WS-TOK-UC CONVERTING
035200         'abcdefghijklmnopqrstuvwxyz' TO
035300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035399*    TESTA WS-TOK-UC (1 : 8) = 'FACULTAD'.
035400     IF WS-TOK-UC (1 : 8) = 'FACULTAD'
035500         MOVE WS-TOK (2) TO WS-FACULTAD-ATUAL
035599*    ATUALIZA WS-LINHA-TIPO.
035600         MOVE 'I' TO WS-LINHA-TIPO
035699*    DESVIA PARA 2100-TESTAR-CABECALHO-EXIT.
035700         GO TO 2100-TESTAR-CABECALHO-EXIT.
035799*    TESTA WS-TOK-UC (1 : 8) = 'PROGRAMA'.
035800     IF WS-TOK-UC (1 : 8) = 'PROGRAMA'
035900         MOVE WS-TOK (2) TO WS-LINHA
035999*    CHAMA A ROTINA 2110-EXTRAIR-CODIGO.
036000         PERFORM 2110-EXTRAIR-CODIGO THRU
036100             2110-EXTRAIR-CODIGO-EXIT
036199*    CHAMA A ROTINA 2120-EXTRAIR-NOME.
036200         PERFORM 2120-EXTRAIR-NOME THRU
036300             2120-EXTRAIR-NOME-EXIT
036399*    ATUALIZA WS-LINHA-TIPO.
036400         MOVE 'I' TO WS-LINHA-TIPO.
036500 2100-TESTAR-CABECALHO-EXIT.
036600     EXIT.
036700
036800*    CODIGO DE PROGRAMA = 1o TOKEN DE 5 DIGITOS SEPARADO POR
036900*    ESPACO DENTRO DO CAMPO "PROGRAMA" - CR-0301.
037000 2110-EXTRAIR-CODIGO.
037100     MOVE SPACES TO WS-PROG-COD-ATUAL.
037199*    ATUALIZA WS-POS-1.
037200     MOVE 0 TO WS-POS-1.
037299*    QUEBRA WS-LINHA EM PARTES.
037300     UNSTRING WS-LINHA DELIMITED BY ALL SPACE
037400         INTO WS-TOK (11) WS-TOK (12)
037500         TALLYING IN WS-POS-1.
037599*    TESTA WS-TOK (11) (1 : 5) IS NUMERIC AND.
037600     IF WS-TOK (11) (1 : 5) IS NUMERIC AND
037700         WS-TOK (11) (6 : 1) = SPACE
037800         MOVE WS-TOK (11) (1 : 5) TO WS-PROG-COD-ATUAL.
037900 2110-EXTRAIR-CODIGO-EXIT.
038000     EXIT.
038100
038200*    NOME DO PROGRAMA = CAMPO SEM O CODIGO INICIAL, TRUNCADO
038300*    ANTES DE "RESOLUCION" E SEM ESPACOS NAS PONTAS.
038400 2120-EXTRAIR-NOME.
038500     MOVE SPACES TO WS-PROG-NOM-ATUAL.
038599*    TESTA WS-PROG-COD-ATUAL NOT = SPACES.
038600     IF WS-PROG-COD-ATUAL NOT = SPACES
038700         MOVE WS-LINHA (7 : 54) TO WS-PROG-NOM-ATUAL
038799*    CASO CONTRARIO.
038800     ELSE
038900         MOVE WS-LINHA (1 : 60) TO WS-PROG-NOM-ATUAL.
038999*    ATUALIZA WS-TOK-UC.
039000     MOVE WS-PROG-NOM-ATUAL TO WS-TOK-UC.
039099*    TRATA OS CARACTERES DE WS-TOK-UC.
039100     INSPECT WS-TOK-UC CONVERTING
039200         'abcdefghijklmnopqrstuvwxyz' TO
039300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039399*    ATUALIZA WS-POS-2.
039400     MOVE 0 TO WS-POS-2.
039499*    CHAMA A ROTINA 2121-ACHAR-RESOLUCION.
039500     PERFORM 2121-ACHAR-RESOLUCION THRU
039600         2121-ACHAR-RESOLUCION-EXIT
039700         VARYING WS-POS-3 FROM 1 BY 1 UNTIL WS-POS-3 > 50
039800             OR WS-POS-2 NOT = 0.
039899*    TESTA WS-POS-2 NOT = 0 - CR-0415 TIRADO O END-IF.              CR-0415
039900     IF WS-POS-2 NOT = 0
039999*    ATUALIZA WS-PROG-NOM-ATUAL.
040000         MOVE SPACES TO WS-PROG-NOM-ATUAL (WS-POS-2 : ).           CR-0415
040199*    CHAMA A ROTINA 2122-TRIM-NOME.
040200     PERFORM 2122-TRIM-NOME THRU 2122-TRIM-NOME-EXIT.
040300 2120-EXTRAIR-NOME-EXIT.
040400     EXIT.
040500
040550*    MONTA WS-POS-2 A PARTIR DOS CAMPOS DE ENTRADA.
040600 2121-ACHAR-RESOLUCION.
040700     IF WS-TOK-UC (WS-POS-3 : 10) = 'RESOLUCION'                  CR-0411
040750         OR WS-TOK-UC (WS-POS-3 : 10) = 'RESOLUCIÓN'              CR-0411
040799*    ATUALIZA WS-POS-2.                                           CR-0411
040800         MOVE WS-POS-3 TO WS-POS-2.
040900 2121-ACHAR-RESOLUCION-EXIT.
041000     EXIT.
041100
041150*    MONTA WS-IDX2 A PARTIR DOS CAMPOS DE ENTRADA.
041200 2122-TRIM-NOME.
041300     MOVE 60 TO WS-IDX2.
041399*    CHAMA A ROTINA 2123-ACHAR-FIM.
041400     PERFORM 2123-ACHAR-FIM THRU 2123-ACHAR-FIM-EXIT.
041500 2122-TRIM-NOME-EXIT.
041600     EXIT.
041700
041750*    PASSO AUXILIAR DA ROTINA.
041800 2123-ACHAR-FIM.
041900     IF WS-IDX2 = 0
041999*    DESVIA PARA 2123-ACHAR-FIM-EXIT.
042000         GO TO 2123-ACHAR-FIM-EXIT.
042099*    TESTA WS-PROG-NOM-ATUAL (WS-IDX2 : 1) NOT = SP.
042100     IF WS-PROG-NOM-ATUAL (WS-IDX2 : 1) NOT = SPACE
042199*    DESVIA PARA 2123-ACHAR-FIM-EXIT.
042200         GO TO 2123-ACHAR-FIM-EXIT.
042299*    DEDUZ DE WS-IDX2.
042300     SUBTRACT 1 FROM WS-IDX2.
042399*    DESVIA PARA 2123-ACHAR-FIM.
042400     GO TO 2123-ACHAR-FIM.
042500 2123-ACHAR-FIM-EXIT.
042600     EXIT.
042700
042800*    IGNORA PENSUM/NIVEL/NOMBRE/BRANCO/RESOLUCION.
042900 2200-TESTAR-LINHA-IGNORAR.
043000     SET LINHA-OUTRA TO TRUE.
043099*    TESTA WS-TOK (1) = SPACES.
043100     IF WS-TOK (1) = SPACES
043199*    POSICIONA LINHA-IGNORAR.
043200         SET LINHA-IGNORAR TO TRUE
043299*    DESVIA PARA 2200-TESTAR-LINHA-IGNORAR-EXIT.
043300         GO TO 2200-TESTAR-LINHA-IGNORAR-EXIT.
043400     MOVE WS-TOK (1) TO WS-TOK-UC.
043499*    TRATA OS CARACTERES DE WS-TOK-UC.
043500     INSPECT WS-TOK-UC CONVERTING
043600         'abcdefghijklmnopqrstuvwxyz' TO
043700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
043799*    TESTA WS-TOK-UC (1 : 6) = 'PENSUM' OR.
043800     IF WS-TOK-UC (1 : 6) = 'PENSUM' OR
043900         WS-TOK-UC (1 : 5) = 'NIVEL' OR
044000         WS-TOK-UC (1 : 6) = 'NOMBRE'
044099*    POSICIONA LINHA-IGNORAR.
044100         SET LINHA-IGNORAR TO TRUE
044199*    DESVIA PARA 2200-TESTAR-LINHA-IGNORAR-EXIT.
044200         GO TO 2200-TESTAR-LINHA-IGNORAR-EXIT.
044299*    ATUALIZA WS-POS-2.
044300     MOVE 0 TO WS-POS-2.
044399*    CHAMA A ROTINA 2121-ACHAR-RESOLUCION.
044400     PERFORM 2121-ACHAR-RESOLUCION THRU
044500         2121-ACHAR-RESOLUCION-EXIT
044600         VARYING WS-POS-3 FROM 1 BY 1 UNTIL WS-POS-3 > 50
044700             OR WS-POS-2 NOT = 0.
044799*    TESTA WS-POS-2 NOT = 0.
044800     IF WS-POS-2 NOT = 0
044899*    POSICIONA LINHA-IGNORAR.
044900         SET LINHA-IGNORAR TO TRUE.
045000 2200-TESTAR-LINHA-IGNORAR-EXIT.
045100     EXIT.
045200
045300*    LINHA DE ALUNO: 1o CAMPO COM MAIS DE 5 CARACTERES, CONTEM
045400*    AO MENOS UMA LETRA E NAO E PALAVRA DE CABECALHO.
045500 2300-TESTAR-LINHA-ALUNO.
045600     SET LINHA-ALUNO TO TRUE.
045699*    ATUALIZA WS-IDX.
045700     MOVE WS-IDX TO WS-IDX.
045799*    ATUALIZA WS-IDX.
045800     MOVE 1 TO WS-IDX.
045899*    CHAMA A ROTINA 2410-ACHAR-TAMANHO.
045900     PERFORM 2410-ACHAR-TAMANHO THRU 2410-ACHAR-TAMANHO-EXIT.
045999*    TESTA WS-TOK-LEN < 6.
046000     IF WS-TOK-LEN < 6
046099*    POSICIONA LINHA-OUTRA.
046100         SET LINHA-OUTRA TO TRUE
046199*    DESVIA PARA 2300-TESTAR-LINHA-ALUNO-EXIT.
046200         GO TO 2300-TESTAR-LINHA-ALUNO-EXIT.
046299*    ATUALIZA WS-TEM-LETRA.
046300     MOVE 0 TO WS-TEM-LETRA.
046399*    CHAMA A ROTINA 2310-TESTAR-LETRA.
046400     PERFORM 2310-TESTAR-LETRA THRU 2310-TESTAR-LETRA-EXIT
046500         VARYING WS-POS-3 FROM 1 BY 1 UNTIL WS-POS-3 >
046600             WS-TOK-LEN OR WS-TEM-LETRA = 1.
046699*    TESTA WS-TEM-LETRA = 0.
046700     IF WS-TEM-LETRA = 0
046799*    POSICIONA LINHA-OUTRA.
046800         SET LINHA-OUTRA TO TRUE.
046900 2300-TESTAR-LINHA-ALUNO-EXIT.
047000     EXIT.
047100
047150*    MONTA WS-TEM-LETRA A PARTIR DOS CAMPOS DE ENTRADA.
047200 2310-TESTAR-LETRA.
047300     IF WS-TOK (1) (WS-POS-3 : 1) IS ALPHABETIC
047399*    ATUALIZA WS-TEM-LETRA.
047400         MOVE 1 TO WS-TEM-LETRA.
047500 2310-TESTAR-LETRA-EXIT.
047600     EXIT.
047700
047800*    COMPRIMENTO (SEM ESPACOS A DIREITA) DO TOKEN APONTADO POR
047900*    WS-IDX - REUTILIZADO POR VARIAS VALIDACOES.
048000 2410-ACHAR-TAMANHO.
048100     MOVE 60 TO WS-TOK-LEN.
048199*    CHAMA A ROTINA 2411-ACHAR-FIM.
048200     PERFORM 2411-ACHAR-FIM THRU 2411-ACHAR-FIM-EXIT.
048300 2410-ACHAR-TAMANHO-EXIT.
048400     EXIT.
048500
048550*    PASSO AUXILIAR DA ROTINA.
048600 2411-ACHAR-FIM.
048700     IF WS-TOK-LEN = 0
048799*    DESVIA PARA 2411-ACHAR-FIM-EXIT.
048800         GO TO 2411-ACHAR-FIM-EXIT.
048899*    TESTA WS-TOK (WS-IDX) (WS-TOK-LEN : 1) NOT = S.
048900     IF WS-TOK (WS-IDX) (WS-TOK-LEN : 1) NOT = SPACE
048999*    DESVIA PARA 2411-ACHAR-FIM-EXIT.
049000         GO TO 2411-ACHAR-FIM-EXIT.
049099*    DEDUZ DE WS-TOK-LEN.
049100     SUBTRACT 1 FROM WS-TOK-LEN.
049199*    DESVIA PARA 2411-ACHAR-FIM.
049200     GO TO 2411-ACHAR-FIM.
049300 2411-ACHAR-FIM-EXIT.
049400     EXIT.
049500
049600*    VARRE OS CAMPOS 2..N EM BUSCA DA CEDULA (1o TODO-DIGITO DE
049700*    6-12 POSICOES) E DO CODIGO DO ALUNO (PROXIMO TODO-DIGITO);
049800*    VARRE DO FIM PARA O INICIO EM BUSCA DO GRUPO (ULTIMO TODO-
049900*    DIGITO DE 1-3 POSICOES) - CR-0330.
050000 2400-EXTRAIR-CEDULA-CODIGO-GRUPO.
050100     MOVE SPACES TO WS-CEDULA-ACHADA.
050199*    ATUALIZA WS-CODIGO-ACHADO.
050200     MOVE SPACES TO WS-CODIGO-ACHADO.
050299*    ATUALIZA WS-GRUPO-ACHADO.
050300     MOVE SPACES TO WS-GRUPO-ACHADO.
050399*    ATUALIZA WS-POS-ID.
050400     MOVE 0 TO WS-POS-ID.
050499*    CHAMA A ROTINA 2420-ACHAR-CEDULA.
050500     PERFORM 2420-ACHAR-CEDULA THRU 2420-ACHAR-CEDULA-EXIT
050600         VARYING WS-IDX FROM 2 BY 1 UNTIL WS-IDX > WS-NUM-TOK
050700             OR WS-CEDULA-ACHADA NOT = SPACES.
050799*    TESTA WS-CEDULA-ACHADA = SPACES.
050800     IF WS-CEDULA-ACHADA = SPACES
050899*    DESVIA PARA 2400-EXTRAIR-CEDULA-CODIGO-GRUPO-EXIT.
050900         GO TO 2400-EXTRAIR-CEDULA-CODIGO-GRUPO-EXIT.
050999*    CHAMA A ROTINA 2430-ACHAR-CODIGO.
051000     PERFORM 2430-ACHAR-CODIGO THRU 2430-ACHAR-CODIGO-EXIT
051100         VARYING WS-IDX FROM WS-POS-ID BY 1 UNTIL WS-IDX >
051200             WS-NUM-TOK OR WS-CODIGO-ACHADO NOT = SPACES.
051299*    CHAMA A ROTINA 2440-ACHAR-GRUPO.
051300     PERFORM 2440-ACHAR-GRUPO THRU 2440-ACHAR-GRUPO-EXIT
051400         VARYING WS-IDX FROM WS-NUM-TOK BY -1 UNTIL WS-IDX < 2
051500             OR WS-GRUPO-ACHADO NOT = SPACES.
051600 2400-EXTRAIR-CEDULA-CODIGO-GRUPO-EXIT.
051700     EXIT.
051800
051850*    MONTA WS-POS-ID A PARTIR DOS CAMPOS DE ENTRADA.
051900 2420-ACHAR-CEDULA.
052000     PERFORM 2410-ACHAR-TAMANHO THRU 2410-ACHAR-TAMANHO-EXIT.
052099*    TESTA WS-TOK-LEN >= 6 AND WS-TOK-LEN <= 12 AND.
052100     IF WS-TOK-LEN >= 6 AND WS-TOK-LEN <= 12 AND
052200         WS-TOK (WS-IDX) (1 : WS-TOK-LEN) IS NUMERIC
052300         MOVE WS-TOK (WS-IDX) (1 : WS-TOK-LEN) TO
052400             WS-CEDULA-ACHADA
052499*    ATUALIZA WS-POS-ID.
052500         MOVE WS-IDX TO WS-POS-ID.
052600 2420-ACHAR-CEDULA-EXIT.
052700     EXIT.
052800
052850*    EXECUTA 2410-ACHAR-TAMANHO.
052900 2430-ACHAR-CODIGO.
053000     IF WS-IDX = WS-POS-ID
053099*    DESVIA PARA 2430-ACHAR-CODIGO-EXIT.
053100         GO TO 2430-ACHAR-CODIGO-EXIT.
053199*    CHAMA A ROTINA 2410-ACHAR-TAMANHO.
053200     PERFORM 2410-ACHAR-TAMANHO THRU 2410-ACHAR-TAMANHO-EXIT.
053299*    TESTA WS-TOK-LEN > 0 AND.
053300     IF WS-TOK-LEN > 0 AND
053400         WS-TOK (WS-IDX) (1 : WS-TOK-LEN) IS NUMERIC
053500         MOVE WS-TOK (WS-IDX) (1 : WS-TOK-LEN) TO
053600             WS-CODIGO-ACHADO.
053700 2430-ACHAR-CODIGO-EXIT.
053800     EXIT.
053900
053950*    EXECUTA 2410-ACHAR-TAMANHO.
054000 2440-ACHAR-GRUPO.
054100     PERFORM 2410-ACHAR-TAMANHO THRU 2410-ACHAR-TAMANHO-EXIT.
054199*    TESTA WS-TOK-LEN >= 1 AND WS-TOK-LEN <= 3 AND.
054200     IF WS-TOK-LEN >= 1 AND WS-TOK-LEN <= 3 AND
054300         WS-TOK (WS-IDX) (1 : WS-TOK-LEN) IS NUMERIC
054400         MOVE WS-TOK (WS-IDX) (1 : WS-TOK-LEN) TO
054500             WS-GRUPO-ACHADO.
054600 2440-ACHAR-GRUPO-EXIT.
054700     EXIT.
054800
054900*    GRAVA O REGISTRO R4 NO ARQUIVO DO ANO E NO CONSOLIDADO E
055000*    ATUALIZA OS ACUMULADORES DE RESUMO.
055100 2500-GRAVAR-R4.
055200     MOVE WS-ANO-ATUAL TO PL-ANO.
055299*    ATUALIZA PL-FACULTAD.
055300     MOVE WS-FACULTAD-ATUAL TO PL-FACULTAD.
055399*    ATUALIZA PL-COD-PROGRAMA.
055400     MOVE WS-PROG-COD-ATUAL TO PL-COD-PROGRAMA.
055499*    ATUALIZA PL-NOM-PROGRAMA.
055500     MOVE WS-PROG-NOM-ATUAL TO PL-NOM-PROGRAMA.
055600     MOVE WS-TOK (1) TO PL-NOM-ESTUDIANTE.
055699*    ATUALIZA PL-CEDULA.
055700     MOVE WS-CEDULA-ACHADA TO PL-CEDULA.
055799*    ATUALIZA PL-COD-ESTUDIANTE.
055800     MOVE WS-CODIGO-ACHADO TO PL-COD-ESTUDIANTE.
055899*    ATUALIZA PL-GRUPO.
055900     MOVE WS-GRUPO-ACHADO TO PL-GRUPO.
055999*    EMITE REG-POSLIMPO.
056000     WRITE REG-POSLIMPO.
056099*    CR-0415: GRAVACAO POR ANO POR IF ENCADEADO, SEM EVALUATE.      CR-0415
056100     IF WS-ANO-IDX = 1                                             CR-0415
056150         WRITE REG-PSL2021 FROM REG-POSLIMPO.                      CR-0415
056200     IF WS-ANO-IDX = 2                                             CR-0415
056250         WRITE REG-PSL2022 FROM REG-POSLIMPO.                      CR-0415
056300     IF WS-ANO-IDX = 3                                             CR-0415
056350         WRITE REG-PSL2023 FROM REG-POSLIMPO.                      CR-0415
056400     IF WS-ANO-IDX = 4                                             CR-0415
056450         WRITE REG-PSL2024 FROM REG-POSLIMPO.                      CR-0415
056500     IF WS-ANO-IDX = 5                                             CR-0415
056600         WRITE REG-PSL2025 FROM REG-POSLIMPO.                      CR-0415
056799*    ACUMULA EM WS-AT-CNT.
056800     ADD 1 TO WS-AT-CNT (WS-ANO-IDX).
056899*    CHAMA A ROTINA 2510-ACUMULAR-PROGANO.
056900     PERFORM 2510-ACUMULAR-PROGANO THRU
057000         2510-ACUMULAR-PROGANO-EXIT.
057099*    CHAMA A ROTINA 2520-ACUMULAR-PROGTOTAL.
057100     PERFORM 2520-ACUMULAR-PROGTOTAL THRU
057200         2520-ACUMULAR-PROGTOTAL-EXIT.
057300 2500-GRAVAR-R4-EXIT.
057400     EXIT.
057500
057550*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
057600 2510-ACUMULAR-PROGANO.
057700     MOVE 0 TO WS-ACHOU.
057799*    CHAMA A ROTINA 2511-COMPARAR-PROGANO.
057800     PERFORM 2511-COMPARAR-PROGANO THRU
057900         2511-COMPARAR-PROGANO-EXIT
058000         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
058100             WS-NUM-PROGANO OR WS-ACHOU = 1.
058199*    TESTA WS-ACHOU = 0.
058200     IF WS-ACHOU = 0
058299*    ACUMULA EM WS-NUM-PROGANO.
058300         ADD 1 TO WS-NUM-PROGANO
058399*    ATUALIZA WS-PA-ANO.
058400         MOVE WS-ANO-ATUAL TO WS-PA-ANO (WS-NUM-PROGANO)
058499*    ATUALIZA WS-PA-COD.
058500         MOVE WS-PROG-COD-ATUAL TO WS-PA-COD (WS-NUM-PROGANO)
058599*    ATUALIZA WS-PA-NOME.
058600         MOVE WS-PROG-NOM-ATUAL TO WS-PA-NOME (WS-NUM-PROGANO)
058699*    ATUALIZA WS-PA-CNT.
058700         MOVE 1 TO WS-PA-CNT (WS-NUM-PROGANO).
058800 2510-ACUMULAR-PROGANO-EXIT.
058900     EXIT.
059000
059050*    MONTA WS-ACHOU A PARTIR DOS CAMPOS DE ENTRADA.
059100 2511-COMPARAR-PROGANO.
059200     IF WS-PA-ANO (WS-IDX2) = WS-ANO-ATUAL AND
059300         WS-PA-COD (WS-IDX2) = WS-PROG-COD-ATUAL
059399*    ATUALIZA WS-ACHOU.
059400         MOVE 1 TO WS-ACHOU
059499*    ACUMULA EM WS-PA-CNT.
059500         ADD 1 TO WS-PA-CNT (WS-IDX2).
059600 2511-COMPARAR-PROGANO-EXIT.
059700     EXIT.
059800
059850*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
059900 2520-ACUMULAR-PROGTOTAL.
060000     MOVE 0 TO WS-ACHOU.
060099*    CHAMA A ROTINA 2521-COMPARAR-PROGTOTAL.
060100     PERFORM 2521-COMPARAR-PROGTOTAL THRU
060200         2521-COMPARAR-PROGTOTAL-EXIT
060300         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
060400             WS-NUM-PROGTOTAL OR WS-ACHOU = 1.
060499*    TESTA WS-ACHOU = 0.
060500     IF WS-ACHOU = 0
060599*    ACUMULA EM WS-NUM-PROGTOTAL.
060600         ADD 1 TO WS-NUM-PROGTOTAL
060700         MOVE WS-PROG-COD-ATUAL TO
060800             WS-PT-COD (WS-NUM-PROGTOTAL)
060900         MOVE WS-PROG-NOM-ATUAL TO
061000             WS-PT-NOME (WS-NUM-PROGTOTAL)
061099*    ATUALIZA WS-PT-CNT.
061100         MOVE 1 TO WS-PT-CNT (WS-NUM-PROGTOTAL).
061200 2520-ACUMULAR-PROGTOTAL-EXIT.
061300     EXIT.
061400
061450*    MONTA WS-ACHOU A PARTIR DOS CAMPOS DE ENTRADA.
061500 2521-COMPARAR-PROGTOTAL.
061600     IF WS-PT-COD (WS-IDX2) = WS-PROG-COD-ATUAL
061699*    ATUALIZA WS-ACHOU.
061700         MOVE 1 TO WS-ACHOU
061799*    ACUMULA EM WS-PT-CNT.
061800         ADD 1 TO WS-PT-CNT (WS-IDX2).
061900 2521-COMPARAR-PROGTOTAL-EXIT.
062000     EXIT.
062100
062150*    MONTA WS-TROCOU A PARTIR DOS CAMPOS DE ENTRADA.
062200 3100-ORDENAR-PROGTOTAL.
062300     MOVE 1 TO WS-TROCOU.
062399*    CHAMA A ROTINA 3110-PASSADA.
062400     PERFORM 3110-PASSADA THRU 3110-PASSADA-EXIT
062500         UNTIL WS-TROCOU = 0.
062600 3100-ORDENAR-PROGTOTAL-EXIT.
062700     EXIT.
062800
062850*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
062900 3110-PASSADA.
063000     MOVE 0 TO WS-TROCOU.
063099*    CHAMA A ROTINA 3111-COMPARAR-PAR.
063100     PERFORM 3111-COMPARAR-PAR THRU 3111-COMPARAR-PAR-EXIT
063200         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
063300             WS-NUM-PROGTOTAL - 1.
063400 3110-PASSADA-EXIT.
063500     EXIT.
063600
063650*    MONTA WS-PT-COD A PARTIR DOS CAMPOS DE ENTRADA.
063700 3111-COMPARAR-PAR.
063800     IF WS-PT-CNT (WS-IDX) < WS-PT-CNT (WS-IDX + 1)
063900         MOVE WS-PT-COD (WS-IDX) TO WS-PT-TEMP-COD
064000         MOVE WS-PT-NOME (WS-IDX) TO WS-PT-TEMP-NOME
064100         MOVE WS-PT-CNT (WS-IDX) TO WS-PT-TEMP-CNT
064200         MOVE WS-PT-COD (WS-IDX + 1) TO WS-PT-COD (WS-IDX)
064300         MOVE WS-PT-NOME (WS-IDX + 1) TO WS-PT-NOME (WS-IDX)
064400         MOVE WS-PT-CNT (WS-IDX + 1) TO WS-PT-CNT (WS-IDX)
064499*    ATUALIZA WS-PT-COD.
064500         MOVE WS-PT-TEMP-COD TO WS-PT-COD (WS-IDX + 1)
064599*    ATUALIZA WS-PT-NOME.
064600         MOVE WS-PT-TEMP-NOME TO WS-PT-NOME (WS-IDX + 1)
064699*    ATUALIZA WS-PT-CNT.
064700         MOVE WS-PT-TEMP-CNT TO WS-PT-CNT (WS-IDX + 1)
064799*    ATUALIZA WS-TROCOU.
064800         MOVE 1 TO WS-TROCOU.
064900 3111-COMPARAR-PAR-EXIT.
065000     EXIT.
065100
065150*    GRAVA REG-RELAT.
065200 4000-IMPRIMIR-RESUMO.
065300     MOVE 0 TO WS-CONT-PAG.
065399*    ACUMULA EM WS-CONT-PAG.
065400     ADD 1 TO WS-CONT-PAG.
065499*    ATUALIZA CABE1-PAG.
065500     MOVE WS-CONT-PAG TO CABE1-PAG.
065599*    EMITE REG-RELAT.
065600     WRITE REG-RELAT FROM CABE1 AFTER ADVANCING TOP-OF-FORM.
065699*    EMITE REG-RELAT.
065700     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
065799*    CHAMA A ROTINA 4010-IMPRIMIR-PROGANO.
065800     PERFORM 4010-IMPRIMIR-PROGANO THRU
065900         4010-IMPRIMIR-PROGANO-EXIT
066000         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
066100             WS-NUM-PROGANO.
066199*    EMITE REG-RELAT.
066200     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
066299*    CHAMA A ROTINA 4020-IMPRIMIR-ANO.
066300     PERFORM 4020-IMPRIMIR-ANO THRU 4020-IMPRIMIR-ANO-EXIT
066400         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 5.
066499*    EMITE REG-RELAT.
066500     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
066599*    ATUALIZA LINDIST-QTD.
066600     MOVE WS-NUM-PROGTOTAL TO LINDIST-QTD.
066699*    EMITE REG-RELAT.
066700     WRITE REG-RELAT FROM LINDIST AFTER ADVANCING 1 LINE.
066799*    EMITE REG-RELAT.
066800     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
066899*    CHAMA A ROTINA 4030-IMPRIMIR-TOP10.
066900     PERFORM 4030-IMPRIMIR-TOP10 THRU 4030-IMPRIMIR-TOP10-EXIT
067000         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10 OR
067100             WS-IDX > WS-NUM-PROGTOTAL.
067200 4000-IMPRIMIR-RESUMO-EXIT.
067300     EXIT.
067400
067450*    GRAVA REG-RELAT.
067500 4010-IMPRIMIR-PROGANO.
067600     MOVE WS-PA-ANO (WS-IDX) TO LINPA-ANO.
067700     MOVE WS-PA-COD (WS-IDX) TO LINPA-COD.
067799*    ATUALIZA LINPA-NOME.
067800     MOVE SPACES TO LINPA-NOME.
067900     MOVE WS-PA-NOME (WS-IDX) (1 : 45) TO LINPA-NOME.
068000     MOVE WS-PA-CNT (WS-IDX) TO LINPA-CNT.
068099*    EMITE REG-RELAT.
068100     WRITE REG-RELAT FROM LINPROGANO AFTER ADVANCING 1 LINE.
068200 4010-IMPRIMIR-PROGANO-EXIT.
068300     EXIT.
068400
068450*    GRAVA REG-RELAT.
068500 4020-IMPRIMIR-ANO.
068600     MOVE (2020 + WS-IDX) TO LINANO-ANO.
068700     MOVE WS-AT-CNT (WS-IDX) TO LINANO-TOT.
068799*    EMITE REG-RELAT.
068800     WRITE REG-RELAT FROM LINANO AFTER ADVANCING 1 LINE.
068900 4020-IMPRIMIR-ANO-EXIT.
069000     EXIT.
069100
069150*    GRAVA REG-RELAT.
069200 4030-IMPRIMIR-TOP10.
069300     MOVE WS-PT-COD (WS-IDX) TO LINTOP-COD.
069399*    ATUALIZA LINTOP-NOME.
069400     MOVE SPACES TO LINTOP-NOME.
069500     MOVE WS-PT-NOME (WS-IDX) (1 : 50) TO LINTOP-NOME.
069600     MOVE WS-PT-CNT (WS-IDX) TO LINTOP-CNT.
069699*    EMITE REG-RELAT.
069700     WRITE REG-RELAT FROM LINTOP AFTER ADVANCING 1 LINE.
069800 4030-IMPRIMIR-TOP10-EXIT.
069900     EXIT.
