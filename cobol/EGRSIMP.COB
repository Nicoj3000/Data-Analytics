000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EGRSIMP-COB.
000300 AUTHOR. ENZO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 03/05/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NUCLEO DE EGRESSOS.
000800*-----------------------------------------------------------*
000900*    ANALISTA       : ENZO 19
001000*    PROGRAMADOR(A) : ENZO 19
001100*    FINALIDADE: CARREGA O MESTRE DE EGRESSOS (R3) EM TABELA
001200*                DE MEMORIA, LE O ROSTER BRUTO DE POS-GRADUACAO
001300*                ANO A ANO E MARCA CADA ALUNO COMO EGRESSO
001400*                (SI/NAO) POR SIMPLES PRESENCA DA CEDULA NO
001500*                CONJUNTO DO MESTRE. EMITE DETALHE, RESUMOS
001600*                POR PROGRAMA E POR ANO.
001700*-----------------------------------------------------------*
001800*    VRS    DATA          PROGR.  DESCRICAO
001900*    1.0    03/05/1994    ENZ     IMPLANTACAO INICIAL
002000*    1.1    21/09/1994    JML     CARGA DO MESTRE EM TABELA
002100*    1.2    15/01/1995    FAB     DETECCAO DE LINHA DE PROGRAMA
002200*    1.3    30/06/1995    ENZ     EXCLUSAO DE LITERAIS DE PERIODO
002300*    1.4    12/11/1995    JML     DEDUP POR CEDULA+PROGRAMA
002400*    1.5    22/03/1996    FAB     CR-0340 RESUMO R6/R7
002500*    1.6    09/08/1996    ENZ     CR-0348 ARQUIVO CONSOLIDADO
002600*    2.0    14/10/1997    JML     Y2K - REVISAO DE DATAS 4 DIG.
002700*    2.1    27/02/1998    FAB     CR-0355 REVISAO FINAL 1999
002800*    2.2    19/05/1999    ENZ     CR-0361 ORDENAR R6 POR CODIGO
002850*    2.3    09/05/2000    JML     CR-0406 CORRIGIDO CONTADOR RESANO5
002875*    2.4    12/09/2000    ENZ     CR-0412 RESOLUCION ACENTUADA TAMBEM TRUNCA
002887*    2.5    19/09/2000    FAB     CR-0416 REMOVIDO EVALUATE/END-IF/END-READ
002900*-----------------------------------------------------------*
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT GRADMTR   ASSIGN TO GRADMTR
003900                       ORGANIZATION LINE SEQUENTIAL
004000                       FILE STATUS STAT-MTR.
004100
004200     SELECT ROST2021  ASSIGN TO ROST2021
004300                       ORGANIZATION LINE SEQUENTIAL
004400                       FILE STATUS STAT-R21.
004500     SELECT ROST2022  ASSIGN TO ROST2022
004600                       ORGANIZATION LINE SEQUENTIAL
004700                       FILE STATUS STAT-R22.
004800     SELECT ROST2023  ASSIGN TO ROST2023
004900                       ORGANIZATION LINE SEQUENTIAL
005000                       FILE STATUS STAT-R23.
005100     SELECT ROST2024  ASSIGN TO ROST2024
005200                       ORGANIZATION LINE SEQUENTIAL
005300                       FILE STATUS STAT-R24.
005400     SELECT ROST2025  ASSIGN TO ROST2025
005500                       ORGANIZATION LINE SEQUENTIAL
005600                       FILE STATUS STAT-R25.
005700
005800     SELECT MATDET5   ASSIGN TO MATDET5
005900                       ORGANIZATION LINE SEQUENTIAL
006000                       FILE STATUS STAT-DET.
006100     SELECT RES2021   ASSIGN TO RES2021
006200                       ORGANIZATION LINE SEQUENTIAL
006300                       FILE STATUS STAT-S21.
006400     SELECT RES2022   ASSIGN TO RES2022
006500                       ORGANIZATION LINE SEQUENTIAL
006600                       FILE STATUS STAT-S22.
006700     SELECT RES2023   ASSIGN TO RES2023
006800                       ORGANIZATION LINE SEQUENTIAL
006900                       FILE STATUS STAT-S23.
007000     SELECT RES2024   ASSIGN TO RES2024
007100                       ORGANIZATION LINE SEQUENTIAL
007200                       FILE STATUS STAT-S24.
007300     SELECT RES2025   ASSIGN TO RES2025
007400                       ORGANIZATION LINE SEQUENTIAL
007500                       FILE STATUS STAT-S25.
007600     SELECT RESCON5   ASSIGN TO RESCON5
007700                       ORGANIZATION LINE SEQUENTIAL
007800                       FILE STATUS STAT-CON.
007900     SELECT RESANO5   ASSIGN TO RESANO5
008000                       ORGANIZATION LINE SEQUENTIAL
008100                       FILE STATUS STAT-ANO.
008200
008300     SELECT RELAT     ASSIGN TO PRINTER.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  GRADMTR    LABEL RECORD STANDARD RECORD CONTAINS 102 CHARACTERS.
008900 01  REG-GRADMTR.
009000     05  MTR-IDENTIFICACION           PIC X(12).
009100     05  MTR-TITULO                   PIC X(80).
009200     05  MTR-FECHA-GRADO               PIC X(10).
009300
009400 FD  ROST2021   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
009500 01  REG-ROST2021                    PIC X(200).
009600 FD  ROST2022   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
009700 01  REG-ROST2022                    PIC X(200).
009800 FD  ROST2023   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
009900 01  REG-ROST2023                    PIC X(200).
010000 FD  ROST2024   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
010100 01  REG-ROST2024                    PIC X(200).
010200 FD  ROST2025   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
010300 01  REG-ROST2025                    PIC X(200).
010400
010500 FD  MATDET5     LABEL RECORD STANDARD RECORD CONTAINS 144 CHARACTERS.
010600 01  REG-MATDET5.
010700     05  MD5-ANO                      PIC 9(04).
010800     05  MD5-PROG-COD                  PIC X(05).
010900     05  MD5-PROG-NOME                 PIC X(60).
011000     05  MD5-NOME                      PIC X(60).
011100     05  MD5-IDENT                     PIC X(12).
011200     05  MD5-ESEGR                     PIC X(02).
011300     05  FILLER                        PIC X(01).
011400
011500 FD  RES2021     LABEL RECORD STANDARD RECORD CONTAINS 90 CHARACTERS.
011600 01  REG-RES2021                     PIC X(90).
011700 FD  RES2022     LABEL RECORD STANDARD RECORD CONTAINS 90 CHARACTERS.
011800 01  REG-RES2022                     PIC X(90).
011900 FD  RES2023     LABEL RECORD STANDARD RECORD CONTAINS 90 CHARACTERS.
012000 01  REG-RES2023                     PIC X(90).
012100 FD  RES2024     LABEL RECORD STANDARD RECORD CONTAINS 90 CHARACTERS.
012200 01  REG-RES2024                     PIC X(90).
012300 FD  RES2025     LABEL RECORD STANDARD RECORD CONTAINS 90 CHARACTERS.
012400 01  REG-RES2025                     PIC X(90).
012500
012600 FD  RESCON5      LABEL RECORD STANDARD RECORD CONTAINS 99 CHARACTERS.
012700 01  REG-RESCON5                     PIC X(99).
012800
012900 FD  RESANO5       LABEL RECORD STANDARD RECORD CONTAINS 26 CHARACTERS.
013000 01  REG-RESANO5                     PIC X(26).
013100
013200 FD  RELAT
013300     LABEL RECORD OMITTED.
013400 01  REG-RELAT                       PIC X(80).
013500
013600 WORKING-STORAGE SECTION.
013699*    AREA DE TRABALHO WS-STATUS.
013700 01  WS-STATUS.
013800     05  STAT-MTR                    PIC X(02) VALUE SPACES.
013900     05  STAT-R21                    PIC X(02) VALUE SPACES.
014000     05  STAT-R22                    PIC X(02) VALUE SPACES.
014100     05  STAT-R23                    PIC X(02) VALUE SPACES.
014200     05  STAT-R24                    PIC X(02) VALUE SPACES.
014300     05  STAT-R25                    PIC X(02) VALUE SPACES.
014400     05  STAT-DET                    PIC X(02) VALUE SPACES.
014500     05  STAT-S21                    PIC X(02) VALUE SPACES.
014600     05  STAT-S22                    PIC X(02) VALUE SPACES.
014700     05  STAT-S23                    PIC X(02) VALUE SPACES.
014800     05  STAT-S24                    PIC X(02) VALUE SPACES.
014900     05  STAT-S25                    PIC X(02) VALUE SPACES.
015000     05  STAT-CON                    PIC X(02) VALUE SPACES.
015100     05  STAT-ANO                    PIC X(02) VALUE SPACES.
015150     05  FILLER                      PIC X(01).
015200
015300*----------------------------------------------------------*
015400*    TABELA-MESTRE: CEDULAS DISTINTAS DO ARQUIVO DE
015500*    EGRESSOS - PESQUISADA PARA CADA ALUNO DO ROSTER.
015600*----------------------------------------------------------*
015700 01  WS-TAB-MESTRE.
015800     05  WS-MTR-ID OCCURS 5000 TIMES  PIC X(12).
015850     05  FILLER                       PIC X(01).
015899*    VISAO ALTERNATIVA DE WS-MTR-TABELA EM BYTES.
015900 01  WS-MTR-TABELA-R REDEFINES WS-TAB-MESTRE.
016000     05  WS-MTR-BYTES                 PIC X(60001).
016099*    AREA DE TRABALHO WS-NUM-MESTRE.
016100 01  WS-NUM-MESTRE                    PIC 9(06) COMP VALUE 0.
016199*    AREA DE TRABALHO WS-IDX-MTR.
016200 01  WS-IDX-MTR                       PIC 9(06) COMP VALUE 0.
016299*    AREA DE TRABALHO WS-ACHOU-MTR.
016300 01  WS-ACHOU-MTR                     PIC 9(01) COMP VALUE 0.
016400
016499*    AREA DE TRABALHO WS-ANO-ATUAL.
016500 01  WS-ANO-ATUAL                     PIC 9(04) VALUE 0.
016599*    AREA DE TRABALHO WS-ANO-IDX.
016600 01  WS-ANO-IDX                       PIC 9(02) COMP VALUE 0.
016699*    AREA DE TRABALHO WS-EOF-ANO.
016700 01  WS-EOF-ANO                       PIC X(01) VALUE 'N'.
016800
016899*    AREA DE TRABALHO WS-LINHA.
016900 01  WS-LINHA                         PIC X(200).
016999*    VISAO ALTERNATIVA DE WS-LINHA EM BYTES.
017000 01  WS-LINHA-R REDEFINES WS-LINHA.
017100     05  WS-LINHA-BYTE OCCURS 200 TIMES PIC X(01).
017199*    AREA DE TRABALHO WS-LINHA-UC.
017200 01  WS-LINHA-UC                      PIC X(200).
017300
017399*    AREA DE TRABALHO WS-TAB-TOKENS.
017400 01  WS-TAB-TOKENS.
017500     05  WS-TOK OCCURS 12 TIMES       PIC X(60).
017550     05  FILLER                       PIC X(01).
017599*    AREA DE TRABALHO WS-NUM-TOK.
017600 01  WS-NUM-TOK                       PIC 9(02) COMP VALUE 0.
017699*    AREA DE TRABALHO WS-IDX.
017700 01  WS-IDX                           PIC 9(02) COMP VALUE 0.
017799*    AREA DE TRABALHO WS-TOK-LEN.
017800 01  WS-TOK-LEN                       PIC 9(02) COMP VALUE 0.
017899*    AREA DE TRABALHO WS-TOK-UC.
017900 01  WS-TOK-UC                        PIC X(60).
018000
018099*    AREA DE TRABALHO WS-PROG-COD-ATUAL.
018100 01  WS-PROG-COD-ATUAL                 PIC X(05) VALUE SPACES.
018199*    AREA DE TRABALHO WS-PROG-NOM-ATUAL.
018200 01  WS-PROG-NOM-ATUAL                 PIC X(60) VALUE SPACES.
018300
018399*    AREA DE TRABALHO WS-CHAVE-ANOPROG.
018400 01  WS-CHAVE-ANOPROG.
018500     05  CHAVE-ANO                    PIC 9(04).
018600     05  CHAVE-COD                    PIC X(05).
018699*    VISAO ALTERNATIVA DE WS-CHAVE-ANOPROG EM BYTES.
018700 01  WS-CHAVE-ANOPROG-R REDEFINES WS-CHAVE-ANOPROG
018800                                     PIC X(09).
018900
018999*    AREA DE TRABALHO WS-CEDULA-ACHADA.
019000 01  WS-CEDULA-ACHADA                 PIC X(12) VALUE SPACES.
019099*    AREA DE TRABALHO WS-NOME-ACHADO.
019100 01  WS-NOME-ACHADO                    PIC X(60) VALUE SPACES.
019199*    AREA DE TRABALHO WS-LINHA-E-PROGRAMA.
019200 01  WS-LINHA-E-PROGRAMA               PIC 9(01) COMP VALUE 0.
019299*    AREA DE TRABALHO WS-LINHA-TEM-NOME.
019300 01  WS-LINHA-TEM-NOME                 PIC 9(01) COMP VALUE 0.
019399*    AREA DE TRABALHO WS-TEM-LETRA.
019400 01  WS-TEM-LETRA                      PIC 9(01) COMP VALUE 0.
019499*    AREA DE TRABALHO WS-POS-1.
019500 01  WS-POS-1                          PIC 9(02) COMP VALUE 0.
019599*    AREA DE TRABALHO WS-POS-2.
019600 01  WS-POS-2                          PIC 9(02) COMP VALUE 0.
019699*    AREA DE TRABALHO WS-POS-3.
019700 01  WS-POS-3                          PIC 9(02) COMP VALUE 0.
019800
019899*    AREA DE TRABALHO WS-PERIODO-LIT.
019900 01  WS-PERIODO-LIT.
020000     05  WS-PLIT OCCURS 5 TIMES        PIC X(05) VALUE SPACES.
020050     05  FILLER                        PIC X(01).
020100
020200*----------------------------------------------------------*
020300*    CONTROLE DE DUPLICIDADE DENTRO DO ANO (CEDULA+PROGRAMA)
020400*----------------------------------------------------------*
020500 01  WS-TAB-VISTO.
020600     05  WS-VISTO-ENTRY OCCURS 2000 TIMES.
020700         10  VISTO-ID                  PIC X(12).
020800         10  VISTO-COD                 PIC X(05).
020850     05  FILLER                        PIC X(01).
020899*    VISAO ALTERNATIVA DE WS-VISTO-TABELA EM BYTES.
020900 01  WS-VISTO-TABELA-R REDEFINES WS-TAB-VISTO.
021000     05  WS-VISTO-BYTES                PIC X(34001).
021099*    AREA DE TRABALHO WS-NUM-VISTO.
021100 01  WS-NUM-VISTO                      PIC 9(04) COMP VALUE 0.
021199*    AREA DE TRABALHO WS-ACHOU-VISTO.
021200 01  WS-ACHOU-VISTO                    PIC 9(01) COMP VALUE 0.
021300
021400*----------------------------------------------------------*
021500*    ACUMULADOR ANO X PROGRAMA - RESUMOS R6/R7.
021600*----------------------------------------------------------*
021700 01  WS-TAB-ANOPROG.
021800     05  AP-ENTRY OCCURS 1500 TIMES.
021900         10  AP-ANO                    PIC 9(04).
022000         10  AP-COD                     PIC X(05).
022100         10  AP-NOME                    PIC X(60).
022200         10  AP-TOTAL                   PIC 9(05) COMP.
022300         10  AP-GRAD                    PIC 9(05) COMP.
022350     05  FILLER                        PIC X(01).
022399*    AREA DE TRABALHO WS-NUM-ANOPROG.
022400 01  WS-NUM-ANOPROG                    PIC 9(04) COMP VALUE 0.
022500
022600*----------------------------------------------------------*
022700*    ORDENACAO DO ACUMULADOR POR CODIGO - BOLHA - CR-0361.
022800*----------------------------------------------------------*
022900 01  WS-TROCOU-AP                       PIC 9(01) COMP VALUE 0.
022999*    AREA DE TRABALHO WS-AP-TEMP-ANO.
023000 01  WS-AP-TEMP-ANO                     PIC 9(04).
023099*    AREA DE TRABALHO WS-AP-TEMP-COD.
023100 01  WS-AP-TEMP-COD                     PIC X(05).
023199*    AREA DE TRABALHO WS-AP-TEMP-NOME.
023200 01  WS-AP-TEMP-NOME                    PIC X(60).
023299*    AREA DE TRABALHO WS-AP-TEMP-TOTAL.
023300 01  WS-AP-TEMP-TOTAL                   PIC 9(05) COMP VALUE 0.
023399*    AREA DE TRABALHO WS-AP-TEMP-GRAD.
023400 01  WS-AP-TEMP-GRAD                    PIC 9(05) COMP VALUE 0.
023500
023599*    AREA DE TRABALHO WS-TAB-ANO.
023600 01  WS-TAB-ANO.
023700     05  AN-ENTRY OCCURS 5 TIMES.
023800         10  AN-TOTAL                   PIC 9(06) COMP VALUE 0.
023900         10  AN-GRAD                    PIC 9(06) COMP VALUE 0.
023950     05  FILLER                        PIC X(01).
024000
024099*    AREA DE TRABALHO WS-IDX2.
024100 01  WS-IDX2                           PIC 9(04) COMP VALUE 0.
024199*    AREA DE TRABALHO WS-ACHOU.
024200 01  WS-ACHOU                          PIC 9(01) COMP VALUE 0.
024299*    AREA DE TRABALHO WS-PCT.
024300 01  WS-PCT                            PIC 9(03)V99 VALUE 0.
024399*    AREA DE TRABALHO WS-PCT-INT.
024400 01  WS-PCT-INT                        PIC 9(07) COMP VALUE 0.
024500
024599*    AREA DE TRABALHO WS-TROCOU.
024600 01  WS-TROCOU                         PIC 9(01) COMP VALUE 0.
024699*    AREA DE TRABALHO WS-AP-TEMP-COD.
024700 01  WS-AP-TEMP-COD                      PIC X(05).
024799*    AREA DE TRABALHO WS-AP-TEMP-NOME.
024800 01  WS-AP-TEMP-NOME                     PIC X(60).
024899*    AREA DE TRABALHO WS-AP-TEMP-TOTAL.
024900 01  WS-AP-TEMP-TOTAL                     PIC 9(05) COMP.
024999*    AREA DE TRABALHO WS-AP-TEMP-GRAD.
025000 01  WS-AP-TEMP-GRAD                      PIC 9(05) COMP.
025099*    AREA DE TRABALHO WS-AP-TEMP-ANO.
025100 01  WS-AP-TEMP-ANO                       PIC 9(04).
025200
025299*    AREA DE TRABALHO WS-CONT-PAG.
025300 01  WS-CONT-PAG                        PIC 9(04) COMP VALUE 0.
025399*    AREA DE TRABALHO WS-TOT-GERAL-ALU.
025400 01  WS-TOT-GERAL-ALU                    PIC 9(07) COMP VALUE 0.
025499*    AREA DE TRABALHO WS-TOT-GERAL-GRAD.
025500 01  WS-TOT-GERAL-GRAD                   PIC 9(07) COMP VALUE 0.
025600
025700*----------------------------------------------------------*
025800*    AREAS DE SAIDA R6/R7 - MOVIDAS PARA O REGISTRO FLAT DO
025900*    ARQUIVO VIA WRITE ... FROM (SEM USO DE STRING SOBRE
026000*    CAMPOS COMP).
026100*----------------------------------------------------------*
026200 01  WS-SAIDA-R6.
026300     05  SAI-COD                       PIC X(05).
026400     05  SAI-NOME                      PIC X(60).
026500     05  SAI-TOTAL                     PIC 9(05).
026600     05  SAI-GRAD                      PIC 9(05).
026700     05  SAI-SOLO                      PIC 9(05).
026800     05  SAI-PCT                       PIC 9(03)V99.
026900     05  FILLER                        PIC X(05).
027000
027099*    AREA DE TRABALHO WS-SAIDA-R6-CON.
027100 01  WS-SAIDA-R6-CON.
027200     05  SAIC-ANO                      PIC 9(04).
027300     05  SAIC-COD                      PIC X(05).
027400     05  SAIC-NOME                     PIC X(60).
027500     05  SAIC-TOTAL                    PIC 9(05).
027600     05  SAIC-GRAD                     PIC 9(05).
027700     05  SAIC-SOLO                     PIC 9(05).
027800     05  SAIC-PCT                      PIC 9(03)V99.
027900     05  FILLER                        PIC X(05).
028000
028099*    AREA DE TRABALHO WS-SAIDA-R7.
028100 01  WS-SAIDA-R7.
028200     05  SAI7-ANO                      PIC 9(04).
028300     05  SAI7-TOTAL                    PIC 9(06).
028400     05  SAI7-GRAD                     PIC 9(06).
028500     05  SAI7-PCT                      PIC 9(03)V99.
028600     05  FILLER                        PIC X(05).
028700
028799*    AREA DE TRABALHO CABE1.
028800 01  CABE1.
028900     05  FILLER                        PIC X(18) VALUE SPACES.
029000     05  FILLER                        PIC X(44)
029100              VALUE 'FESP - EGRESOS POSGRADO (MATCH SIMPLE)'.
029200     05  FILLER                        PIC X(04) VALUE 'PG '.
029300     05  CABE1-PAG                     PIC ZZZ9.
029400     05  FILLER                        PIC X(10) VALUE SPACES.
029500
029599*    AREA DE TRABALHO LINHA-BRANCO.
029600 01  LINHA-BRANCO                       PIC X(80) VALUE SPACES.
029700
029799*    AREA DE TRABALHO LINANO.
029800 01  LINANO.
029900     05  FILLER                        PIC X(06) VALUE SPACES.
030000     05  FILLER                        PIC X(06) VALUE 'ANO '.
030100     05  LINANO-ANO                    PIC 9(04).
030200     05  FILLER                        PIC X(14) VALUE ' - TOTAL ..: '.
030300     05  LINANO-TOT                    PIC ZZZZZ9.
030400     05  FILLER                        PIC X(16) VALUE ' EGRESOS ..: '.
030500     05  LINANO-GRAD                   PIC ZZZZZ9.
030600     05  FILLER                        PIC X(04) VALUE ' % '.
030700     05  LINANO-PCT                    PIC ZZ9,99.
030800     05  FILLER                        PIC X(14) VALUE SPACES.
030900
030999*    AREA DE TRABALHO LINPROG.
031000 01  LINPROG.
031100     05  FILLER                        PIC X(08) VALUE SPACES.
031200     05  LINPROG-COD                   PIC X(05).
031300     05  FILLER                        PIC X(02) VALUE SPACES.
031400     05  LINPROG-NOME                  PIC X(35).
031500     05  LINPROG-TOT                   PIC ZZZZ9.
031600     05  FILLER                        PIC X(01) VALUE SPACES.
031700     05  LINPROG-GRAD                  PIC ZZZZ9.
031800     05  FILLER                        PIC X(01) VALUE SPACES.
031900     05  LINPROG-PCT                   PIC ZZ9,99.
032000     05  FILLER                        PIC X(07) VALUE SPACES.
032100
032199*    AREA DE TRABALHO LINTOTAL.
032200 01  LINTOTAL.
032300     05  FILLER                        PIC X(06) VALUE SPACES.
032400     05  FILLER                        PIC X(24) VALUE
032500         'TOTAL GERAL ALUNOS ....:'.
032600     05  LINTOTAL-ALU                  PIC ZZZZZZ9.
032700     05  FILLER                        PIC X(03) VALUE SPACES.
032800     05  FILLER                        PIC X(24) VALUE
032900         'TOTAL GERAL EGRESOS ...:'.
033000     05  LINTOTAL-GRAD                 PIC ZZZZZZ9.
033100     05  FILLER                        PIC X(02) VALUE SPACES.
033200     05  LINTOTAL-PCT                  PIC ZZ9,99.
033300     05  FILLER                        PIC X(07) VALUE SPACES.
033400
033500 PROCEDURE DIVISION.
033600
033650*    ABRE MATDET5, RESCON5, RELAT.
033700 0000-INICIO.
033800     MOVE '20211' TO WS-PLIT (1).
033899*    ATUALIZA WS-PLIT.
033900     MOVE '20221' TO WS-PLIT (2).
033999*    ATUALIZA WS-PLIT.
034000     MOVE '20231' TO WS-PLIT (3).
034099*    ATUALIZA WS-PLIT.
034100     MOVE '20241' TO WS-PLIT (4).
034199*    ATUALIZA WS-PLIT.
034200     MOVE '20251' TO WS-PLIT (5).
034299*    CHAMA A ROTINA 1000-CARREGAR-MESTRE.
034300     PERFORM 1000-CARREGAR-MESTRE THRU 1000-CARREGAR-MESTRE-EXIT.
034399*    ABRE O ARQUIVO DO PASSO.
034400     OPEN OUTPUT MATDET5.
034499*    ABRE O ARQUIVO DO PASSO.
034500     OPEN OUTPUT RESCON5.
034599*    CHAMA A ROTINA 2000-PROCESSAR-ANO.
034600     PERFORM 2000-PROCESSAR-ANO THRU 2000-PROCESSAR-ANO-EXIT
034700         VARYING WS-ANO-IDX FROM 1 BY 1 UNTIL WS-ANO-IDX > 5.
034799*    FECHA O ARQUIVO DO PASSO.
034800     CLOSE MATDET5.
034899*    FECHA O ARQUIVO DO PASSO.
034900     CLOSE RESCON5.
034999*    CHAMA A ROTINA 3000-GRAVAR-RESANO5.
035000     PERFORM 3000-GRAVAR-RESANO5 THRU 3000-GRAVAR-RESANO5-EXIT.
035099*    ABRE O ARQUIVO DO PASSO.
035100     OPEN OUTPUT RELAT.
035199*    CHAMA A ROTINA 4000-IMPRIMIR-RELATORIO.
035200     PERFORM 4000-IMPRIMIR-RELATORIO THRU
035300         4000-IMPRIMIR-RELATORIO-EXIT.
035399*    FECHA O ARQUIVO DO PASSO.
035400     CLOSE RELAT.
035500     STOP RUN.
035600
035700*    CARREGA O ARQUIVO DE EGRESSOS (R3) EM TABELA, DESCARTANDO
035800*    CEDULAS EM BRANCO E DUPLICADAS - CR-0340.
035900 1000-CARREGAR-MESTRE.
036000     OPEN INPUT GRADMTR.
036099*    CHAMA A ROTINA 1010-LER-MESTRE.
036100     PERFORM 1010-LER-MESTRE THRU 1010-LER-MESTRE-EXIT
036200         UNTIL STAT-MTR = '10'.
036299*    FECHA O ARQUIVO DO PASSO.
036300     CLOSE GRADMTR.
036400 1000-CARREGAR-MESTRE-EXIT.
036500     EXIT.
036600
036650*    LE O PROXIMO REGISTRO DE GRADMTR.
036700 1010-LER-MESTRE.
036799*    CR-0416: LEITURA SEM END-READ (PADRAO CASA).                  CR-0416
036800     READ GRADMTR
036900         AT END MOVE '10' TO STAT-MTR
036999*    DESVIA PARA 1010-LER-MESTRE-EXIT.
037000                GO TO 1010-LER-MESTRE-EXIT.                        CR-0416
037199*    TESTA MTR-IDENTIFICACION = SPACES.
037200     IF MTR-IDENTIFICACION = SPACES
037299*    DESVIA PARA 1010-LER-MESTRE-EXIT.
037300         GO TO 1010-LER-MESTRE-EXIT.
037399*    ATUALIZA WS-ACHOU-MTR.
037400     MOVE 0 TO WS-ACHOU-MTR.
037499*    CHAMA A ROTINA 1020-COMPARAR-MESTRE.
037500     PERFORM 1020-COMPARAR-MESTRE THRU
037600         1020-COMPARAR-MESTRE-EXIT
037700         VARYING WS-IDX-MTR FROM 1 BY 1 UNTIL WS-IDX-MTR >
037800             WS-NUM-MESTRE OR WS-ACHOU-MTR = 1.
037899*    TESTA WS-ACHOU-MTR = 0.
037900     IF WS-ACHOU-MTR = 0
037999*    ACUMULA EM WS-NUM-MESTRE.
038000         ADD 1 TO WS-NUM-MESTRE
038099*    ATUALIZA WS-MTR-ID.
038100         MOVE MTR-IDENTIFICACION TO WS-MTR-ID (WS-NUM-MESTRE).
038200 1010-LER-MESTRE-EXIT.
038300     EXIT.
038400
038450*    MONTA WS-ACHOU-MTR A PARTIR DOS CAMPOS DE ENTRADA.
038500 1020-COMPARAR-MESTRE.
038600     IF WS-MTR-ID (WS-IDX-MTR) = MTR-IDENTIFICACION
038699*    ATUALIZA WS-ACHOU-MTR.
038700         MOVE 1 TO WS-ACHOU-MTR.
038800 1020-COMPARAR-MESTRE-EXIT.
038900     EXIT.
039000
039100*    PROCESSA O ROSTER BRUTO DO ANO WS-ANO-IDX (2021+IDX-1).
039200 2000-PROCESSAR-ANO.
039300     COMPUTE WS-ANO-ATUAL = 2020 + WS-ANO-IDX.
039399*    ATUALIZA WS-PROG-COD-ATUAL.
039400     MOVE SPACES TO WS-PROG-COD-ATUAL.
039499*    ATUALIZA WS-PROG-NOM-ATUAL.
039500     MOVE SPACES TO WS-PROG-NOM-ATUAL.
039599*    ATUALIZA WS-NUM-VISTO.
039600     MOVE 0 TO WS-NUM-VISTO.
039699*    ATUALIZA WS-EOF-ANO.
039700     MOVE 'N' TO WS-EOF-ANO.
039799*    CR-0416: ABERTURA DO ARQUIVO DO ANO POR IF ENCADEADO.          CR-0416
039800     IF WS-ANO-IDX = 1                                             CR-0416
039810         OPEN INPUT ROST2021 OPEN OUTPUT RES2021.                  CR-0416
039820     IF WS-ANO-IDX = 2                                             CR-0416
039830         OPEN INPUT ROST2022 OPEN OUTPUT RES2022.                  CR-0416
039840     IF WS-ANO-IDX = 3                                             CR-0416
039850         OPEN INPUT ROST2023 OPEN OUTPUT RES2023.                  CR-0416
039860     IF WS-ANO-IDX = 4                                             CR-0416
039870         OPEN INPUT ROST2024 OPEN OUTPUT RES2024.                  CR-0416
039880     IF WS-ANO-IDX = 5                                             CR-0416
039890         OPEN INPUT ROST2025 OPEN OUTPUT RES2025.                  CR-0416
040499*    CHAMA A ROTINA 2100-LER-LINHA.
040500     PERFORM 2100-LER-LINHA THRU 2100-LER-LINHA-EXIT
040600         UNTIL WS-EOF-ANO = 'S'.
040699*    CR-0416: FECHO DO ARQUIVO DO ANO POR IF ENCADEADO.            CR-0416
040700     IF WS-ANO-IDX = 1                                             CR-0416
040710         CLOSE ROST2021 RES2021.                                   CR-0416
040720     IF WS-ANO-IDX = 2                                             CR-0416
040730         CLOSE ROST2022 RES2022.                                   CR-0416
040740     IF WS-ANO-IDX = 3                                             CR-0416
040750         CLOSE ROST2023 RES2023.                                   CR-0416
040760     IF WS-ANO-IDX = 4                                             CR-0416
040770         CLOSE ROST2024 RES2024.                                   CR-0416
040780     IF WS-ANO-IDX = 5                                             CR-0416
040790         CLOSE ROST2025 RES2025.                                   CR-0416
041399*    CHAMA A ROTINA 2900-GRAVAR-RES-ANO.
041400     PERFORM 2900-GRAVAR-RES-ANO THRU 2900-GRAVAR-RES-ANO-EXIT.
041500 2000-PROCESSAR-ANO-EXIT.
041600     EXIT.
041700
041750*    LE O PROXIMO REGISTRO DE ROST2021.
041800 2100-LER-LINHA.
041900     MOVE SPACES TO WS-LINHA.
041999*    CR-0416: LEITURA DO ARQUIVO DO ANO POR IF ENCADEADO, SEM      CR-0416
042000*    EVALUATE NEM END-READ.                                        CR-0416
042100     IF WS-ANO-IDX = 1                                             CR-0416
042150         READ ROST2021 INTO WS-LINHA                               CR-0416
042200             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0416
042250             GO TO 2100-LER-LINHA-EXIT.                            CR-0416
042300     IF WS-ANO-IDX = 2                                             CR-0416
042350         READ ROST2022 INTO WS-LINHA                               CR-0416
042400             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0416
042450             GO TO 2100-LER-LINHA-EXIT.                            CR-0416
042600     IF WS-ANO-IDX = 3                                             CR-0416
042650         READ ROST2023 INTO WS-LINHA                               CR-0416
042700             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0416
042750             GO TO 2100-LER-LINHA-EXIT.                            CR-0416
042800     IF WS-ANO-IDX = 4                                             CR-0416
042850         READ ROST2024 INTO WS-LINHA                               CR-0416
042899         AT END MOVE 'S' TO WS-EOF-ANO                             CR-0416
042920             GO TO 2100-LER-LINHA-EXIT.                            CR-0416
043000     IF WS-ANO-IDX = 5                                             CR-0416
043050         READ ROST2025 INTO WS-LINHA                               CR-0416
043100             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0416
043150             GO TO 2100-LER-LINHA-EXIT.                            CR-0416
044699*    CHAMA A ROTINA 2150-SEPARAR-TOKENS.
044700     PERFORM 2150-SEPARAR-TOKENS THRU 2150-SEPARAR-TOKENS-EXIT.
044799*    TESTA WS-NUM-TOK = 0.
044800     IF WS-NUM-TOK = 0
044899*    DESVIA PARA 2100-LER-LINHA-EXIT.
044900         GO TO 2100-LER-LINHA-EXIT.
044999*    CHAMA A ROTINA 2200-TESTAR-LINHA-PROGRAMA.
045000     PERFORM 2200-TESTAR-LINHA-PROGRAMA THRU
045100         2200-TESTAR-LINHA-PROGRAMA-EXIT.
045199*    TESTA WS-LINHA-E-PROGRAMA = 1.
045200     IF WS-LINHA-E-PROGRAMA = 1
045299*    DESVIA PARA 2100-LER-LINHA-EXIT.
045300         GO TO 2100-LER-LINHA-EXIT.
045399*    CHAMA A ROTINA 2300-TESTAR-LINHA-ALUNO.
045400     PERFORM 2300-TESTAR-LINHA-ALUNO THRU
045500         2300-TESTAR-LINHA-ALUNO-EXIT.
045599*    TESTA WS-LINHA-TEM-NOME = 0.
045600     IF WS-LINHA-TEM-NOME = 0
045699*    DESVIA PARA 2100-LER-LINHA-EXIT.
045700         GO TO 2100-LER-LINHA-EXIT.
045799*    CHAMA A ROTINA 2400-EXTRAIR-CEDULA.
045800     PERFORM 2400-EXTRAIR-CEDULA THRU
045900         2400-EXTRAIR-CEDULA-EXIT.
045999*    TESTA WS-CEDULA-ACHADA = SPACES.
046000     IF WS-CEDULA-ACHADA = SPACES
046099*    DESVIA PARA 2100-LER-LINHA-EXIT.
046100         GO TO 2100-LER-LINHA-EXIT.
046199*    TESTA WS-PROG-COD-ATUAL = SPACES.
046200     IF WS-PROG-COD-ATUAL = SPACES
046299*    DESVIA PARA 2100-LER-LINHA-EXIT.
046300         GO TO 2100-LER-LINHA-EXIT.
046399*    CHAMA A ROTINA 2450-TESTAR-VISTO.
046400     PERFORM 2450-TESTAR-VISTO THRU 2450-TESTAR-VISTO-EXIT.
046499*    TESTA WS-ACHOU-VISTO = 1.
046500     IF WS-ACHOU-VISTO = 1
046599*    DESVIA PARA 2100-LER-LINHA-EXIT.
046600         GO TO 2100-LER-LINHA-EXIT.
046699*    CHAMA A ROTINA 2500-GRAVAR-R5.
046700     PERFORM 2500-GRAVAR-R5 THRU 2500-GRAVAR-R5-EXIT.
046800 2100-LER-LINHA-EXIT.
046900     EXIT.
047000
047050*    MONTA WS-TAB-TOKENS A PARTIR DOS CAMPOS DE ENTRADA.
047100 2150-SEPARAR-TOKENS.
047200     MOVE SPACES TO WS-TAB-TOKENS.
047299*    ATUALIZA WS-NUM-TOK.
047300     MOVE 0 TO WS-NUM-TOK.
047399*    QUEBRA WS-LINHA EM PARTES.
047400     UNSTRING WS-LINHA DELIMITED BY ';'
047500         INTO WS-TOK (1) WS-TOK (2) WS-TOK (3) WS-TOK (4)
047600              WS-TOK (5) WS-TOK (6) WS-TOK (7) WS-TOK (8)
047700              WS-TOK (9) WS-TOK (10) WS-TOK (11) WS-TOK (12)
047800         TALLYING IN WS-NUM-TOK.
047900 2150-SEPARAR-TOKENS-EXIT.
048000     EXIT.
048100
048200*    LINHA DE PROGRAMA: CODIGO INICIAL DE 5 DIGITOS NO 1o CAMPO,
048300*    OU QUALQUER CAMPO COM MAIS DE 20 CARACTERES COMECANDO POR
048400*    5 DIGITOS E CONTENDO ESPECIALIZACION/MAESTRIA/DOCTORADO,
048500*    SEM RESOLUCION/PENSUM - CR-0340.
048600 2200-TESTAR-LINHA-PROGRAMA.
048700     MOVE 0 TO WS-LINHA-E-PROGRAMA.
048799*    TESTA WS-TOK (1) (1 : 5) IS NUMERIC AND.
048800     IF WS-TOK (1) (1 : 5) IS NUMERIC AND
048900         WS-TOK (1) (6 : 1) = SPACE
049000         MOVE WS-TOK (1) (1 : 5) TO WS-PROG-COD-ATUAL
049100         MOVE WS-TOK (1) (7 : 54) TO WS-PROG-NOM-ATUAL
049199*    CHAMA A ROTINA 2210-TRUNCAR-RESOLUCION.
049200         PERFORM 2210-TRUNCAR-RESOLUCION THRU
049300             2210-TRUNCAR-RESOLUCION-EXIT
049399*    ATUALIZA WS-LINHA-E-PROGRAMA.
049400         MOVE 1 TO WS-LINHA-E-PROGRAMA
049499*    DESVIA PARA 2200-TESTAR-LINHA-PROGRAMA-EXIT.
049500         GO TO 2200-TESTAR-LINHA-PROGRAMA-EXIT.
049599*    CHAMA A ROTINA 2220-TESTAR-CAMPO-PROGRAMA.
049600     PERFORM 2220-TESTAR-CAMPO-PROGRAMA THRU
049700         2220-TESTAR-CAMPO-PROGRAMA-EXIT
049800         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-NUM-TOK
049900             OR WS-LINHA-E-PROGRAMA = 1.
050000 2200-TESTAR-LINHA-PROGRAMA-EXIT.
050100     EXIT.
050200
050250*    PERCORRE A TABELA CONTROLADA POR WS-POS-3.
050300 2210-TRUNCAR-RESOLUCION.
050400     MOVE WS-PROG-NOM-ATUAL TO WS-TOK-UC.
050499*    TRATA OS CARACTERES DE WS-TOK-UC.
050500     INSPECT WS-TOK-UC CONVERTING
050600         'abcdefghijklmnopqrstuvwxyz' TO
050700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
050799*    ATUALIZA WS-POS-2.
050800     MOVE 0 TO WS-POS-2.
050899*    CHAMA A ROTINA 2211-ACHAR-RESOLUCION.
050900     PERFORM 2211-ACHAR-RESOLUCION THRU
051000         2211-ACHAR-RESOLUCION-EXIT
051100         VARYING WS-POS-3 FROM 1 BY 1 UNTIL WS-POS-3 > 50
051200             OR WS-POS-2 NOT = 0.
051299*    TESTA WS-POS-2 NOT = 0.
051300     IF WS-POS-2 NOT = 0
051399*    ATUALIZA WS-PROG-NOM-ATUAL.
051400         MOVE SPACES TO WS-PROG-NOM-ATUAL (WS-POS-2 : ).
051499*    ATUALIZA WS-POS-1.
051500     MOVE 60 TO WS-POS-1.
051599*    CHAMA A ROTINA 2212-ACHAR-FIM.
051600     PERFORM 2212-ACHAR-FIM THRU 2212-ACHAR-FIM-EXIT.
051700 2210-TRUNCAR-RESOLUCION-EXIT.
051800     EXIT.
051900
051950*    MONTA WS-POS-2 A PARTIR DOS CAMPOS DE ENTRADA.
052000 2211-ACHAR-RESOLUCION.
052100     IF WS-TOK-UC (WS-POS-3 : 10) = 'RESOLUCION'                  CR-0412
052150         OR WS-TOK-UC (WS-POS-3 : 10) = 'RESOLUCIÓN'              CR-0412
052199*    ATUALIZA WS-POS-2.                                           CR-0412
052200         MOVE WS-POS-3 TO WS-POS-2.
052300 2211-ACHAR-RESOLUCION-EXIT.
052400     EXIT.
052500
052550*    PASSO AUXILIAR DA ROTINA.
052600 2212-ACHAR-FIM.
052700     IF WS-POS-1 = 0
052799*    DESVIA PARA 2212-ACHAR-FIM-EXIT.
052800         GO TO 2212-ACHAR-FIM-EXIT.
052899*    TESTA WS-PROG-NOM-ATUAL (WS-POS-1 : 1) NOT = S.
052900     IF WS-PROG-NOM-ATUAL (WS-POS-1 : 1) NOT = SPACE
052999*    DESVIA PARA 2212-ACHAR-FIM-EXIT.
053000         GO TO 2212-ACHAR-FIM-EXIT.
053099*    DEDUZ DE WS-POS-1.
053100     SUBTRACT 1 FROM WS-POS-1.
053199*    DESVIA PARA 2212-ACHAR-FIM.
053200     GO TO 2212-ACHAR-FIM.
053300 2212-ACHAR-FIM-EXIT.
053400     EXIT.
053500
053550*    PERCORRE A TABELA CONTROLADA POR WS-POS-3.
053600 2220-TESTAR-CAMPO-PROGRAMA.
053700     PERFORM 2221-ACHAR-TAMANHO THRU 2221-ACHAR-TAMANHO-EXIT.
053799*    TESTA WS-TOK-LEN < 21.
053800     IF WS-TOK-LEN < 21
053899*    DESVIA PARA 2220-TESTAR-CAMPO-PROGRAMA-EXIT.
053900         GO TO 2220-TESTAR-CAMPO-PROGRAMA-EXIT.
053999*    TESTA WS-TOK (WS-IDX) (1 : 5) NOT NUMERIC.
054000     IF WS-TOK (WS-IDX) (1 : 5) NOT NUMERIC
054099*    DESVIA PARA 2220-TESTAR-CAMPO-PROGRAMA-EXIT.
054100         GO TO 2220-TESTAR-CAMPO-PROGRAMA-EXIT.
054200     MOVE WS-TOK (WS-IDX) TO WS-TOK-UC.
054299*    TRATA OS CARACTERES DE WS-TOK-UC.
054300     INSPECT WS-TOK-UC CONVERTING
054400         'abcdefghijklmnopqrstuvwxyz' TO
054500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
054599*    ATUALIZA WS-POS-2.
054600     MOVE 0 TO WS-POS-2.
054699*    CHAMA A ROTINA 2211-ACHAR-RESOLUCION.
054700     PERFORM 2211-ACHAR-RESOLUCION THRU
054800         2211-ACHAR-RESOLUCION-EXIT
054900         VARYING WS-POS-3 FROM 1 BY 1 UNTIL WS-POS-3 >
055000             WS-TOK-LEN - 9 OR WS-POS-2 NOT = 0.
055099*    TESTA WS-POS-2 NOT = 0.
055100     IF WS-POS-2 NOT = 0
055199*    DESVIA PARA 2220-TESTAR-CAMPO-PROGRAMA-EXIT.
055200         GO TO 2220-TESTAR-CAMPO-PROGRAMA-EXIT.
055299*    TESTA WS-TOK-UC (1 : WS-TOK-LEN) (1 : 6) = 'PE.
055300     IF WS-TOK-UC (1 : WS-TOK-LEN) (1 : 6) = 'PENSUM'
055399*    DESVIA PARA 2220-TESTAR-CAMPO-PROGRAMA-EXIT.
055400         GO TO 2220-TESTAR-CAMPO-PROGRAMA-EXIT.
055499*    ATUALIZA WS-POS-1.
055500     MOVE 0 TO WS-POS-1.
055599*    TRATA OS CARACTERES DE WS-TOK-UC.
055600     INSPECT WS-TOK-UC TALLYING WS-POS-1 FOR ALL
055700         'ESPECIALIZACION'.
055799*    TESTA WS-POS-1 > 0.
055800     IF WS-POS-1 > 0
055899*    ATUALIZA WS-LINHA-E-PROGRAMA.
055900         MOVE 1 TO WS-LINHA-E-PROGRAMA.
055999*    ATUALIZA WS-POS-1.
056000     MOVE 0 TO WS-POS-1.
056099*    TRATA OS CARACTERES DE WS-TOK-UC.
056100     INSPECT WS-TOK-UC TALLYING WS-POS-1 FOR ALL 'MAESTRIA'.
056199*    TESTA WS-POS-1 > 0.
056200     IF WS-POS-1 > 0
056299*    ATUALIZA WS-LINHA-E-PROGRAMA.
056300         MOVE 1 TO WS-LINHA-E-PROGRAMA.
056399*    ATUALIZA WS-POS-1.
056400     MOVE 0 TO WS-POS-1.
056499*    TRATA OS CARACTERES DE WS-TOK-UC.
056500     INSPECT WS-TOK-UC TALLYING WS-POS-1 FOR ALL 'DOCTORADO'.
056599*    TESTA WS-POS-1 > 0.
056600     IF WS-POS-1 > 0
056699*    ATUALIZA WS-LINHA-E-PROGRAMA.
056700         MOVE 1 TO WS-LINHA-E-PROGRAMA.
056799*    TESTA WS-LINHA-E-PROGRAMA = 1.
056800     IF WS-LINHA-E-PROGRAMA = 1
056900         MOVE WS-TOK (WS-IDX) (1 : 5) TO WS-PROG-COD-ATUAL
057000         MOVE WS-TOK (WS-IDX) (7 : 54) TO WS-PROG-NOM-ATUAL
057099*    CHAMA A ROTINA 2210-TRUNCAR-RESOLUCION.
057100         PERFORM 2210-TRUNCAR-RESOLUCION THRU
057200             2210-TRUNCAR-RESOLUCION-EXIT.
057300 2220-TESTAR-CAMPO-PROGRAMA-EXIT.
057400     EXIT.
057500
057550*    MONTA WS-TOK-LEN A PARTIR DOS CAMPOS DE ENTRADA.
057600 2221-ACHAR-TAMANHO.
057700     MOVE 60 TO WS-TOK-LEN.
057799*    CHAMA A ROTINA 2222-ACHAR-FIM-TOK.
057800     PERFORM 2222-ACHAR-FIM-TOK THRU 2222-ACHAR-FIM-TOK-EXIT.
057900 2221-ACHAR-TAMANHO-EXIT.
058000     EXIT.
058100
058150*    PASSO AUXILIAR DA ROTINA.
058200 2222-ACHAR-FIM-TOK.
058300     IF WS-TOK-LEN = 0
058399*    DESVIA PARA 2222-ACHAR-FIM-TOK-EXIT.
058400         GO TO 2222-ACHAR-FIM-TOK-EXIT.
058499*    TESTA WS-TOK (WS-IDX) (WS-TOK-LEN : 1) NOT = S.
058500     IF WS-TOK (WS-IDX) (WS-TOK-LEN : 1) NOT = SPACE
058599*    DESVIA PARA 2222-ACHAR-FIM-TOK-EXIT.
058600         GO TO 2222-ACHAR-FIM-TOK-EXIT.
058699*    DEDUZ DE WS-TOK-LEN.
058700     SUBTRACT 1 FROM WS-TOK-LEN.
058799*    DESVIA PARA 2222-ACHAR-FIM-TOK.
058800     GO TO 2222-ACHAR-FIM-TOK.
058900 2222-ACHAR-FIM-TOK-EXIT.
059000     EXIT.
059100
059200*    LINHA DE ALUNO: EXIGE UM 1o CAMPO COM APARENCIA DE NOME
059300*    (MAIS DE 5 CARACTERES, CONTEM LETRA).
059400 2300-TESTAR-LINHA-ALUNO.
059500     MOVE 0 TO WS-LINHA-TEM-NOME.
059599*    ATUALIZA WS-IDX.
059600     MOVE 1 TO WS-IDX.
059699*    CHAMA A ROTINA 2221-ACHAR-TAMANHO.
059700     PERFORM 2221-ACHAR-TAMANHO THRU 2221-ACHAR-TAMANHO-EXIT.
059799*    TESTA WS-TOK-LEN < 6.
059800     IF WS-TOK-LEN < 6
059899*    DESVIA PARA 2300-TESTAR-LINHA-ALUNO-EXIT.
059900         GO TO 2300-TESTAR-LINHA-ALUNO-EXIT.
059999*    ATUALIZA WS-TEM-LETRA.
060000     MOVE 0 TO WS-TEM-LETRA.
060099*    CHAMA A ROTINA 2310-TESTAR-LETRA.
060100     PERFORM 2310-TESTAR-LETRA THRU 2310-TESTAR-LETRA-EXIT
060200         VARYING WS-POS-3 FROM 1 BY 1 UNTIL WS-POS-3 >
060300             WS-TOK-LEN OR WS-TEM-LETRA = 1.
060399*    TESTA WS-TEM-LETRA = 1.
060400     IF WS-TEM-LETRA = 1
060499*    ATUALIZA WS-LINHA-TEM-NOME.
060500         MOVE 1 TO WS-LINHA-TEM-NOME
060600         MOVE WS-TOK (1) TO WS-NOME-ACHADO.
060700 2300-TESTAR-LINHA-ALUNO-EXIT.
060800     EXIT.
060900
060950*    MONTA WS-TEM-LETRA A PARTIR DOS CAMPOS DE ENTRADA.
061000 2310-TESTAR-LETRA.
061100     IF WS-TOK (1) (WS-POS-3 : 1) IS ALPHABETIC
061199*    ATUALIZA WS-TEM-LETRA.
061200         MOVE 1 TO WS-TEM-LETRA.
061300 2310-TESTAR-LETRA-EXIT.
061400     EXIT.
061500
061600*    CEDULA = 1o VALOR TODO-DIGITO DE 6-12 POSICOES, DIFERENTE
061700*    DOS LITERAIS DE PERIODO (20211, 20221, ...).
061800 2400-EXTRAIR-CEDULA.
061900     MOVE SPACES TO WS-CEDULA-ACHADA.
061999*    CHAMA A ROTINA 2410-TESTAR-CAMPO-CEDULA.
062000     PERFORM 2410-TESTAR-CAMPO-CEDULA THRU
062100         2410-TESTAR-CAMPO-CEDULA-EXIT
062200         VARYING WS-IDX FROM 2 BY 1 UNTIL WS-IDX > WS-NUM-TOK
062300             OR WS-CEDULA-ACHADA NOT = SPACES.
062400 2400-EXTRAIR-CEDULA-EXIT.
062500     EXIT.
062600
062650*    EXECUTA 2221-ACHAR-TAMANHO.
062700 2410-TESTAR-CAMPO-CEDULA.
062800     PERFORM 2221-ACHAR-TAMANHO THRU 2221-ACHAR-TAMANHO-EXIT.
062899*    TESTA WS-TOK-LEN < 6 OR WS-TOK-LEN > 12.
062900     IF WS-TOK-LEN < 6 OR WS-TOK-LEN > 12
062999*    DESVIA PARA 2410-TESTAR-CAMPO-CEDULA-EXIT.
063000         GO TO 2410-TESTAR-CAMPO-CEDULA-EXIT.
063099*    TESTA WS-TOK (WS-IDX) (1 : WS-TOK-LEN) NOT NUM.
063100     IF WS-TOK (WS-IDX) (1 : WS-TOK-LEN) NOT NUMERIC
063199*    DESVIA PARA 2410-TESTAR-CAMPO-CEDULA-EXIT.
063200         GO TO 2410-TESTAR-CAMPO-CEDULA-EXIT.
063299*    TESTA WS-TOK-LEN = 5.
063300     IF WS-TOK-LEN = 5
063399*    DESVIA PARA 2410-TESTAR-CAMPO-CEDULA-EXIT.
063400         GO TO 2410-TESTAR-CAMPO-CEDULA-EXIT.
063499*    CHAMA A ROTINA 2420-TESTAR-PERIODO.
063500     PERFORM 2420-TESTAR-PERIODO THRU 2420-TESTAR-PERIODO-EXIT.
063599*    TESTA WS-ACHOU = 0.
063600     IF WS-ACHOU = 0
063700         MOVE WS-TOK (WS-IDX) (1 : WS-TOK-LEN) TO
063800             WS-CEDULA-ACHADA.
063900 2410-TESTAR-CAMPO-CEDULA-EXIT.
064000     EXIT.
064100
064150*    PERCORRE A TABELA CONTROLADA POR WS-POS-1.
064200 2420-TESTAR-PERIODO.
064300     MOVE 0 TO WS-ACHOU.
064399*    CHAMA A ROTINA 2421-COMPARAR-PERIODO.
064400     PERFORM 2421-COMPARAR-PERIODO THRU
064500         2421-COMPARAR-PERIODO-EXIT
064600         VARYING WS-POS-1 FROM 1 BY 1 UNTIL WS-POS-1 > 5
064700             OR WS-ACHOU = 1.
064800 2420-TESTAR-PERIODO-EXIT.
064900     EXIT.
065000
065050*    MONTA WS-ACHOU A PARTIR DOS CAMPOS DE ENTRADA.
065100 2421-COMPARAR-PERIODO.
065200     IF WS-TOK (WS-IDX) (1 : 5) = WS-PLIT (WS-POS-1)
065299*    ATUALIZA WS-ACHOU.
065300         MOVE 1 TO WS-ACHOU.
065400 2421-COMPARAR-PERIODO-EXIT.
065500     EXIT.
065600
065700*    VERIFICA SE CEDULA+PROGRAMA JA FOI VISTA NESTE ANO.
065800 2450-TESTAR-VISTO.
065900     MOVE 0 TO WS-ACHOU-VISTO.
065999*    CHAMA A ROTINA 2460-COMPARAR-VISTO.
066000     PERFORM 2460-COMPARAR-VISTO THRU
066100         2460-COMPARAR-VISTO-EXIT
066200         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
066300             WS-NUM-VISTO OR WS-ACHOU-VISTO = 1.
066399*    TESTA WS-ACHOU-VISTO = 0.
066400     IF WS-ACHOU-VISTO = 0
066499*    ACUMULA EM WS-NUM-VISTO.
066500         ADD 1 TO WS-NUM-VISTO
066599*    ATUALIZA VISTO-ID.
066600         MOVE WS-CEDULA-ACHADA TO VISTO-ID (WS-NUM-VISTO)
066699*    ATUALIZA VISTO-COD.
066700         MOVE WS-PROG-COD-ATUAL TO VISTO-COD (WS-NUM-VISTO).
066800 2450-TESTAR-VISTO-EXIT.
066900     EXIT.
067000
067050*    MONTA WS-ACHOU-VISTO A PARTIR DOS CAMPOS DE ENTRADA.
067100 2460-COMPARAR-VISTO.
067200     IF VISTO-ID (WS-IDX2) = WS-CEDULA-ACHADA AND
067300         VISTO-COD (WS-IDX2) = WS-PROG-COD-ATUAL
067399*    ATUALIZA WS-ACHOU-VISTO.
067400         MOVE 1 TO WS-ACHOU-VISTO.
067500 2460-COMPARAR-VISTO-EXIT.
067600     EXIT.
067700
067800*    GRAVA O REGISTRO R5 E ATUALIZA OS ACUMULADORES ANO X
067900*    PROGRAMA E ANO.
068000 2500-GRAVAR-R5.
068100     MOVE 0 TO WS-ACHOU-MTR.
068199*    CHAMA A ROTINA 1020-COMPARAR-MESTRE.
068200     PERFORM 1020-COMPARAR-MESTRE THRU
068300         1020-COMPARAR-MESTRE-EXIT
068400         VARYING WS-IDX-MTR FROM 1 BY 1 UNTIL WS-IDX-MTR >
068500             WS-NUM-MESTRE OR WS-ACHOU-MTR = 1.
068599*    ATUALIZA MD5-ANO.
068600     MOVE WS-ANO-ATUAL TO MD5-ANO.
068699*    ATUALIZA MD5-PROG-COD.
068700     MOVE WS-PROG-COD-ATUAL TO MD5-PROG-COD.
068799*    ATUALIZA MD5-PROG-NOME.
068800     MOVE WS-PROG-NOM-ATUAL TO MD5-PROG-NOME.
068899*    ATUALIZA MD5-NOME.
068900     MOVE WS-NOME-ACHADO TO MD5-NOME.
068999*    ATUALIZA MD5-IDENT.
069000     MOVE WS-CEDULA-ACHADA TO MD5-IDENT.
069099*    TESTA WS-ACHOU-MTR = 1.
069100     IF WS-ACHOU-MTR = 1
069199*    ATUALIZA MD5-ESEGR.
069200         MOVE 'SI' TO MD5-ESEGR
069299*    CASO CONTRARIO.
069300     ELSE
069399*    ATUALIZA MD5-ESEGR.
069400         MOVE 'NO' TO MD5-ESEGR.
069499*    EMITE REG-MATDET5.
069500     WRITE REG-MATDET5.
069599*    CHAMA A ROTINA 2600-ACUMULAR-ANOPROG.
069600     PERFORM 2600-ACUMULAR-ANOPROG THRU
069700         2600-ACUMULAR-ANOPROG-EXIT.
069799*    ACUMULA EM AN-TOTAL.
069800     ADD 1 TO AN-TOTAL (WS-ANO-IDX).
069899*    TESTA WS-ACHOU-MTR = 1.
069900     IF WS-ACHOU-MTR = 1
069999*    ACUMULA EM AN-GRAD.
070000         ADD 1 TO AN-GRAD (WS-ANO-IDX).
070100 2500-GRAVAR-R5-EXIT.
070200     EXIT.
070300
070350*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
070400 2600-ACUMULAR-ANOPROG.
070500     MOVE WS-ANO-ATUAL TO CHAVE-ANO.
070599*    ATUALIZA CHAVE-COD.
070600     MOVE WS-PROG-COD-ATUAL TO CHAVE-COD.
070699*    ATUALIZA WS-ACHOU.
070700     MOVE 0 TO WS-ACHOU.
070799*    CHAMA A ROTINA 2610-COMPARAR-ANOPROG.
070800     PERFORM 2610-COMPARAR-ANOPROG THRU
070900         2610-COMPARAR-ANOPROG-EXIT
071000         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
071100             WS-NUM-ANOPROG OR WS-ACHOU = 1.
071199*    TESTA WS-ACHOU = 0.
071200     IF WS-ACHOU = 0
071299*    ACUMULA EM WS-NUM-ANOPROG.
071300         ADD 1 TO WS-NUM-ANOPROG
071399*    ATUALIZA AP-ANO.
071400         MOVE WS-ANO-ATUAL TO AP-ANO (WS-NUM-ANOPROG)
071499*    ATUALIZA AP-COD.
071500         MOVE WS-PROG-COD-ATUAL TO AP-COD (WS-NUM-ANOPROG)
071599*    ATUALIZA AP-NOME.
071600         MOVE WS-PROG-NOM-ATUAL TO AP-NOME (WS-NUM-ANOPROG)
071699*    ATUALIZA AP-TOTAL.
071700         MOVE 1 TO AP-TOTAL (WS-NUM-ANOPROG)
071799*    TESTA WS-ACHOU-MTR = 1.
071800         IF WS-ACHOU-MTR = 1
071899*    ATUALIZA AP-GRAD.
071900             MOVE 1 TO AP-GRAD (WS-NUM-ANOPROG)
071999*    CASO CONTRARIO.
072000         ELSE
072099*    ATUALIZA AP-GRAD - CR-0416 SEM END-IF.                        CR-0416
072100             MOVE 0 TO AP-GRAD (WS-NUM-ANOPROG).                   CR-0416
072300 2600-ACUMULAR-ANOPROG-EXIT.
072400     EXIT.
072500
072550*    MONTA WS-ACHOU A PARTIR DOS CAMPOS DE ENTRADA.
072600 2610-COMPARAR-ANOPROG.
072700     IF AP-ANO (WS-IDX2) = WS-ANO-ATUAL AND
072800         AP-COD (WS-IDX2) = WS-PROG-COD-ATUAL
072899*    ATUALIZA WS-ACHOU.
072900         MOVE 1 TO WS-ACHOU
072999*    ACUMULA EM AP-TOTAL.
073000         ADD 1 TO AP-TOTAL (WS-IDX2)
073099*    TESTA WS-ACHOU-MTR = 1.
073100         IF WS-ACHOU-MTR = 1
073199*    ACUMULA EM AP-GRAD - CR-0416 SEM END-IF.                      CR-0416
073200             ADD 1 TO AP-GRAD (WS-IDX2).                          CR-0416
073400 2610-COMPARAR-ANOPROG-EXIT.
073500     EXIT.
073600
073700*    GRAVA O ARQUIVO R6 DO ANO (SO AS ENTRADAS DESTE ANO,
073800*    ORDENADAS POR CODIGO) E REPLICA NO CONSOLIDADO - CR-0361.
073900 2900-GRAVAR-RES-ANO.                                             CR-0361 
073999*    CHAMA A ROTINA 2880-ORDENAR-ANOPROG.
074000     PERFORM 2880-ORDENAR-ANOPROG THRU                            CR-0361 
074100         2880-ORDENAR-ANOPROG-EXIT.
074199*    CHAMA A ROTINA 2910-GRAVAR-SE-DO-ANO.
074200     PERFORM 2910-GRAVAR-SE-DO-ANO THRU
074300         2910-GRAVAR-SE-DO-ANO-EXIT
074400         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
074500             WS-NUM-ANOPROG.
074600 2900-GRAVAR-RES-ANO-EXIT.
074700     EXIT.
074800
074900*    ORDENA WS-TAB-ANOPROG ASCENDENTE POR ANO E, DENTRO DO
075000*    ANO, POR CODIGO DE PROGRAMA (BOLHA) - CR-0361.
075100 2880-ORDENAR-ANOPROG.                                            CR-0361 
075199*    CHAMA A ROTINA 2881-PASSADA-ANOPROG.
075200     PERFORM 2881-PASSADA-ANOPROG THRU
075300         2881-PASSADA-ANOPROG-EXIT
075400         UNTIL WS-TROCOU-AP = 0.
075500 2880-ORDENAR-ANOPROG-EXIT.
075600     EXIT.
075700
075800 2881-PASSADA-ANOPROG.                                            CR-0361 
075899*    ATUALIZA WS-TROCOU-AP.
075900     MOVE 0 TO WS-TROCOU-AP.
075999*    CHAMA A ROTINA 2882-COMPARAR-PAR-ANOPROG.
076000     PERFORM 2882-COMPARAR-PAR-ANOPROG THRU
076100         2882-COMPARAR-PAR-ANOPROG-EXIT
076200         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
076300             WS-NUM-ANOPROG - 1.
076400 2881-PASSADA-ANOPROG-EXIT.
076500     EXIT.
076600
076700 2882-COMPARAR-PAR-ANOPROG.                                       CR-0361 
076799*    TESTA AP-ANO (WS-IDX2) > AP-ANO (WS-IDX2 + 1) .
076800     IF AP-ANO (WS-IDX2) > AP-ANO (WS-IDX2 + 1) OR
076900         (AP-ANO (WS-IDX2) = AP-ANO (WS-IDX2 + 1) AND
077000          AP-COD (WS-IDX2) > AP-COD (WS-IDX2 + 1))
077100         MOVE AP-ANO (WS-IDX2) TO WS-AP-TEMP-ANO
077200         MOVE AP-COD (WS-IDX2) TO WS-AP-TEMP-COD
077300         MOVE AP-NOME (WS-IDX2) TO WS-AP-TEMP-NOME
077400         MOVE AP-TOTAL (WS-IDX2) TO WS-AP-TEMP-TOTAL
077500         MOVE AP-GRAD (WS-IDX2) TO WS-AP-TEMP-GRAD
077600         MOVE AP-ANO (WS-IDX2 + 1) TO AP-ANO (WS-IDX2)
077700         MOVE AP-COD (WS-IDX2 + 1) TO AP-COD (WS-IDX2)
077800         MOVE AP-NOME (WS-IDX2 + 1) TO AP-NOME (WS-IDX2)
077900         MOVE AP-TOTAL (WS-IDX2 + 1) TO AP-TOTAL (WS-IDX2)
078000         MOVE AP-GRAD (WS-IDX2 + 1) TO AP-GRAD (WS-IDX2)
078099*    ATUALIZA AP-ANO.
078100         MOVE WS-AP-TEMP-ANO TO AP-ANO (WS-IDX2 + 1)
078199*    ATUALIZA AP-COD.
078200         MOVE WS-AP-TEMP-COD TO AP-COD (WS-IDX2 + 1)
078299*    ATUALIZA AP-NOME.
078300         MOVE WS-AP-TEMP-NOME TO AP-NOME (WS-IDX2 + 1)
078399*    ATUALIZA AP-TOTAL.
078400         MOVE WS-AP-TEMP-TOTAL TO AP-TOTAL (WS-IDX2 + 1)
078499*    ATUALIZA AP-GRAD.
078500         MOVE WS-AP-TEMP-GRAD TO AP-GRAD (WS-IDX2 + 1)
078599*    ATUALIZA WS-TROCOU-AP.
078600         MOVE 1 TO WS-TROCOU-AP.
078700 2882-COMPARAR-PAR-ANOPROG-EXIT.
078800     EXIT.
078900
078950*    GRAVA REG-RESCON5.
079000 2910-GRAVAR-SE-DO-ANO.
079100     IF AP-ANO (WS-IDX2) NOT = WS-ANO-ATUAL
079199*    DESVIA PARA 2910-GRAVAR-SE-DO-ANO-EXIT.
079200         GO TO 2910-GRAVAR-SE-DO-ANO-EXIT.
079299*    CHAMA A ROTINA 2920-CALCULAR-PCT.
079300     PERFORM 2920-CALCULAR-PCT THRU 2920-CALCULAR-PCT-EXIT.
079399*    CHAMA A ROTINA 2930-GRAVAR-REGISTRO-ANO.
079400     PERFORM 2930-GRAVAR-REGISTRO-ANO THRU
079500         2930-GRAVAR-REGISTRO-ANO-EXIT.
079600     MOVE AP-ANO (WS-IDX2) TO SAIC-ANO.
079700     MOVE AP-COD (WS-IDX2) TO SAIC-COD.
079800     MOVE AP-NOME (WS-IDX2) TO SAIC-NOME.
079900     MOVE AP-TOTAL (WS-IDX2) TO SAIC-TOTAL.
080000     MOVE AP-GRAD (WS-IDX2) TO SAIC-GRAD.
080099*    ATUALIZA SAIC-SOLO.
080100     MOVE 0 TO SAIC-SOLO.
080199*    ATUALIZA SAIC-PCT.
080200     MOVE WS-PCT TO SAIC-PCT.
080299*    EMITE REG-RESCON5.
080300     WRITE REG-RESCON5 FROM WS-SAIDA-R6-CON.
080400 2910-GRAVAR-SE-DO-ANO-EXIT.
080500     EXIT.
080600
080650*    CALCULA WS-PCT-INT.
080700 2920-CALCULAR-PCT.
080800     IF AP-TOTAL (WS-IDX2) = 0
080899*    ATUALIZA WS-PCT.
080900         MOVE 0 TO WS-PCT
080999*    DESVIA PARA 2920-CALCULAR-PCT-EXIT.
081000         GO TO 2920-CALCULAR-PCT-EXIT.
081099*    CALCULA WS-PCT-INT.
081100     COMPUTE WS-PCT-INT ROUNDED =
081200         AP-GRAD (WS-IDX2) * 10000 / AP-TOTAL (WS-IDX2).
081299*    CALCULA WS-PCT.
081300     COMPUTE WS-PCT = WS-PCT-INT / 100.
081400 2920-CALCULAR-PCT-EXIT.
081500     EXIT.
081600
081650*    GRAVA REG-RES2021.
081700 2930-GRAVAR-REGISTRO-ANO.
081800     MOVE AP-COD (WS-IDX2) TO SAI-COD.
081900     MOVE AP-NOME (WS-IDX2) TO SAI-NOME.
082000     MOVE AP-TOTAL (WS-IDX2) TO SAI-TOTAL.
082100     MOVE AP-GRAD (WS-IDX2) TO SAI-GRAD.
082199*    ATUALIZA SAI-SOLO.
082200     MOVE 0 TO SAI-SOLO.
082299*    ATUALIZA SAI-PCT.
082300     MOVE WS-PCT TO SAI-PCT.
082399*    CR-0416: GRAVACAO POR ANO POR IF ENCADEADO, SEM EVALUATE.      CR-0416
082400     IF WS-ANO-IDX = 1                                             CR-0416
082420         WRITE REG-RES2021 FROM WS-SAIDA-R6.                       CR-0416
082500     IF WS-ANO-IDX = 2                                             CR-0416
082520         WRITE REG-RES2022 FROM WS-SAIDA-R6.                       CR-0416
082600     IF WS-ANO-IDX = 3                                             CR-0416
082620         WRITE REG-RES2023 FROM WS-SAIDA-R6.                       CR-0416
082700     IF WS-ANO-IDX = 4                                             CR-0416
082720         WRITE REG-RES2024 FROM WS-SAIDA-R6.                       CR-0416
082800     IF WS-ANO-IDX = 5                                             CR-0416
082820         WRITE REG-RES2025 FROM WS-SAIDA-R6.                       CR-0416
083100 2930-GRAVAR-REGISTRO-ANO-EXIT.
083200     EXIT.
083300
083400*    GRAVA O RESUMO R7 (UM REGISTRO POR ANO).
083500 3000-GRAVAR-RESANO5.
083600     OPEN OUTPUT RESANO5.
083699*    CHAMA A ROTINA 3010-GRAVAR-UM-ANO.
083700     PERFORM 3010-GRAVAR-UM-ANO THRU 3010-GRAVAR-UM-ANO-EXIT
083800         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 > 5.
083899*    FECHA O ARQUIVO DO PASSO.
083900     CLOSE RESANO5.
084000 3000-GRAVAR-RESANO5-EXIT.
084100     EXIT.
084200
084250*    GRAVA REG-RESANO5.
084300 3010-GRAVAR-UM-ANO.
084400     IF AN-TOTAL (WS-IDX2) = 0
084499*    ATUALIZA WS-PCT.
084500         MOVE 0 TO WS-PCT
084599*    CASO CONTRARIO.
084600     ELSE
084699*    CALCULA WS-PCT-INT.
084700         COMPUTE WS-PCT-INT ROUNDED =
084800             AN-GRAD (WS-IDX2) * 10000 / AN-TOTAL (WS-IDX2)
084899*    CALCULA WS-PCT - CR-0416 SEM END-IF.                          CR-0416
084900         COMPUTE WS-PCT = WS-PCT-INT / 100.                       CR-0416
085099*    CALCULA SAI7-ANO.
085100     COMPUTE SAI7-ANO = 2020 + WS-IDX2.
085200     MOVE AN-TOTAL (WS-IDX2) TO SAI7-TOTAL.
085300     MOVE AN-GRAD (WS-IDX2) TO SAI7-GRAD.
085399*    ATUALIZA SAI7-PCT.
085400     MOVE WS-PCT TO SAI7-PCT.
085499*    EMITE REG-RESANO5.
085500     WRITE REG-RESANO5 FROM WS-SAIDA-R7.
085599*    ACUMULA EM WS-TOT-GERAL-ALU.
085600     ADD AN-TOTAL (WS-IDX2) TO WS-TOT-GERAL-ALU.
085699*    ACUMULA EM WS-TOT-GERAL-GRAD.
085700     ADD AN-GRAD (WS-IDX2) TO WS-TOT-GERAL-GRAD.
085800 3010-GRAVAR-UM-ANO-EXIT.
085900     EXIT.
086000
086050*    GRAVA REG-RELAT.
086100 4000-IMPRIMIR-RELATORIO.
086200     MOVE 0 TO WS-CONT-PAG.
086299*    ACUMULA EM WS-CONT-PAG.
086300     ADD 1 TO WS-CONT-PAG.
086399*    ATUALIZA CABE1-PAG.
086400     MOVE WS-CONT-PAG TO CABE1-PAG.
086499*    EMITE REG-RELAT.
086500     WRITE REG-RELAT FROM CABE1 AFTER ADVANCING TOP-OF-FORM.
086599*    EMITE REG-RELAT.
086600     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
086699*    CHAMA A ROTINA 4010-IMPRIMIR-BLOCO-ANO.
086700     PERFORM 4010-IMPRIMIR-BLOCO-ANO THRU
086800         4010-IMPRIMIR-BLOCO-ANO-EXIT
086900         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 > 5.
086999*    EMITE REG-RELAT.
087000     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
087099*    TESTA WS-TOT-GERAL-ALU = 0.
087100     IF WS-TOT-GERAL-ALU = 0
087199*    ATUALIZA WS-PCT.
087200         MOVE 0 TO WS-PCT
087299*    CASO CONTRARIO.
087300     ELSE
087399*    CALCULA WS-PCT-INT.
087400         COMPUTE WS-PCT-INT ROUNDED =
087500             WS-TOT-GERAL-GRAD * 10000 / WS-TOT-GERAL-ALU
087599*    CALCULA WS-PCT - CR-0416 SEM END-IF.                          CR-0416
087600         COMPUTE WS-PCT = WS-PCT-INT / 100.                       CR-0416
087799*    ATUALIZA LINTOTAL-ALU.
087800     MOVE WS-TOT-GERAL-ALU TO LINTOTAL-ALU.
087899*    ATUALIZA LINTOTAL-GRAD.
087900     MOVE WS-TOT-GERAL-GRAD TO LINTOTAL-GRAD.
087999*    ATUALIZA LINTOTAL-PCT.
088000     MOVE WS-PCT TO LINTOTAL-PCT.
088099*    EMITE REG-RELAT.
088100     WRITE REG-RELAT FROM LINTOTAL AFTER ADVANCING 1 LINE.
088200 4000-IMPRIMIR-RELATORIO-EXIT.
088300     EXIT.
088400
088450*    GRAVA REG-RELAT.
088500 4010-IMPRIMIR-BLOCO-ANO.
088600     MOVE (2020 + WS-IDX2) TO LINANO-ANO.
088700     MOVE AN-TOTAL (WS-IDX2) TO LINANO-TOT.
088800     MOVE AN-GRAD (WS-IDX2) TO LINANO-GRAD.
088899*    TESTA AN-TOTAL (WS-IDX2) = 0.
088900     IF AN-TOTAL (WS-IDX2) = 0
088999*    ATUALIZA WS-PCT.
089000         MOVE 0 TO WS-PCT
089099*    CASO CONTRARIO.
089100     ELSE
089199*    CALCULA WS-PCT-INT.
089200         COMPUTE WS-PCT-INT ROUNDED =
089300             AN-GRAD (WS-IDX2) * 10000 / AN-TOTAL (WS-IDX2)
089399*    CALCULA WS-PCT - CR-0416 SEM END-IF.                          CR-0416
089400         COMPUTE WS-PCT = WS-PCT-INT / 100.                       CR-0416
089599*    ATUALIZA LINANO-PCT.
089600     MOVE WS-PCT TO LINANO-PCT.
089699*    EMITE REG-RELAT.
089700     WRITE REG-RELAT FROM LINANO AFTER ADVANCING 1 LINE.
089799*    CHAMA A ROTINA 4020-IMPRIMIR-PROGRAMA-ANO.
089800     PERFORM 4020-IMPRIMIR-PROGRAMA-ANO THRU
089900         4020-IMPRIMIR-PROGRAMA-ANO-EXIT
090000         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
090100             WS-NUM-ANOPROG.
090200 4010-IMPRIMIR-BLOCO-ANO-EXIT.
090300     EXIT.
090400
090450*    GRAVA REG-RELAT.
090500 4020-IMPRIMIR-PROGRAMA-ANO.
090600     IF AP-ANO (WS-IDX) NOT = (2020 + WS-IDX2)
090699*    DESVIA PARA 4020-IMPRIMIR-PROGRAMA-ANO-EXIT.
090700         GO TO 4020-IMPRIMIR-PROGRAMA-ANO-EXIT.
090800     MOVE AP-COD (WS-IDX) TO LINPROG-COD.
090899*    ATUALIZA LINPROG-NOME.
090900     MOVE SPACES TO LINPROG-NOME.
091000     MOVE AP-NOME (WS-IDX) (1 : 35) TO LINPROG-NOME.
091100     MOVE AP-TOTAL (WS-IDX) TO LINPROG-TOT.
091200     MOVE AP-GRAD (WS-IDX) TO LINPROG-GRAD.
091299*    TESTA AP-TOTAL (WS-IDX) = 0.
091300     IF AP-TOTAL (WS-IDX) = 0
091399*    ATUALIZA WS-PCT.
091400         MOVE 0 TO WS-PCT
091499*    CASO CONTRARIO.
091500     ELSE
091599*    CALCULA WS-PCT-INT.
091600         COMPUTE WS-PCT-INT ROUNDED =
091700             AP-GRAD (WS-IDX) * 10000 / AP-TOTAL (WS-IDX)
091799*    CALCULA WS-PCT - CR-0416 SEM END-IF.                          CR-0416
091800         COMPUTE WS-PCT = WS-PCT-INT / 100.                       CR-0416
091999*    ATUALIZA LINPROG-PCT.
092000     MOVE WS-PCT TO LINPROG-PCT.
092099*    EMITE REG-RELAT.
092100     WRITE REG-RELAT FROM LINPROG AFTER ADVANCING 1 LINE.
092200 4020-IMPRIMIR-PROGRAMA-ANO-EXIT.
092300     EXIT.
