000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TOTANO-COB.
000300 AUTHOR. ENZO-JAMILE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 19/11/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NUCLEO DE EGRESSOS.
000800*-----------------------------------------------------------*
000900*    ANALISTA       : ENZO 19 - JAMILE 26
001000*    PROGRAMADOR(A) : ENZO 19 - JAMILE 26
001100*    FINALIDADE: LE OS DOIS ARQUIVOS BRUTOS DA ENQUETE (MO/VE),
001200*                SEPARA OS PROGRAMAS E DATAS DE GRAU, RESOLVE
001300*                DUPLICATAS PELO CRITERIO DE DATA MAIS RECENTE
001400*                E EMITE O TOTAL DE EGRESSOS POR CURSO E ANO,
001500*                ORDENADO POR ANO/PROGRAMA/NOME VIA SORT.
001600*-----------------------------------------------------------*
001700*    VRS    DATA          PROGR.  DESCRICAO
001800*    1.0    19/11/1993    ENZ     IMPLANTACAO INICIAL
001900*    1.1    04/03/1994    JML     PARSER DE PROGRAMAS(S)
002000*    1.2    28/08/1994    ENZ     NOME FALLBACK DOC_<DOCUMENTO>
002100*    1.3    15/01/1995    JML     CRITERIO DE DESEMPATE POR DATA
002200*    1.4    02/06/1995    ENZ     SORT POR ANO/PROGRAMA/NOME
002300*    1.5    19/10/1995    JML     ARQUIVOS POR ANO 2021-2025
002400*    1.6    11/02/1996    ENZ     CR-0211 TIPO DE PROGRAMA
002500*    1.7    30/07/1996    JML     CR-0219 RESUMO POR PROGRAMA
002600*    1.8    17/12/1996    ENZ     CR-0227 RESUMO ANO X PROGRAMA
002700*    2.0    06/05/1997    JML     REQ-0240 PERCENTUAL POR ANO
002800*    2.1    24/09/1997    ENZ     REQ-0248 TOP-20/TOP-30
002900*    2.2    12/02/1998    JML     CR-0256 DATA MAIS RECENTE VENCE
003000*    2.3    03/07/1998    ENZ     Y2K - REVISAO DE DATAS 4 DIG.
003100*    2.4    21/11/1998    JML     CR-0271 AJUSTE TRUNCAMENTO 50
003200*    2.5    09/04/1999    ENZ     CR-0280 REVISAO FINAL 1999
003250*    2.6    25/04/2000    FAB     CR-0404 AJUSTE RODAPE RELATORIO TOP-30
003275*    2.7    29/08/2000    JML     CR-0410 TIPO PROGRAMA COM ACENTO
003287*    2.8    19/09/2000    FAB     CR-0414 REMOVIDO EVALUATE/END-IF (PADRAO CASA)
003290*    2.9    25/09/2000    FAB     CR-0418 PERCENTUAL SEM PONTO DECIMAL
003293*    2.10   25/09/2000    FAB     CR-0419 STRING COM EXPRESSAO INVALIDA
003300*-----------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT SURVEY-MO ASSIGN TO SURVEYMO
004300                       ORGANIZATION LINE SEQUENTIAL
004400                       FILE STATUS STAT-MO.
004500
004600     SELECT SURVEY-VE ASSIGN TO SURVEYVE
004700                       ORGANIZATION LINE SEQUENTIAL
004800                       FILE STATUS STAT-VE.
004900
005000     SELECT SORTCAD   ASSIGN TO SORTWORK.
005100
005200     SELECT GRADPROG  ASSIGN TO GRADPROG
005300                       ORGANIZATION LINE SEQUENTIAL
005400                       FILE STATUS STAT-GER.
005500
005600     SELECT GPR2021   ASSIGN TO GPR2021
005700                       ORGANIZATION LINE SEQUENTIAL
005800                       FILE STATUS STAT-G21.
005900     SELECT GPR2022   ASSIGN TO GPR2022
006000                       ORGANIZATION LINE SEQUENTIAL
006100                       FILE STATUS STAT-G22.
006200     SELECT GPR2023   ASSIGN TO GPR2023
006300                       ORGANIZATION LINE SEQUENTIAL
006400                       FILE STATUS STAT-G23.
006500     SELECT GPR2024   ASSIGN TO GPR2024
006600                       ORGANIZATION LINE SEQUENTIAL
006700                       FILE STATUS STAT-G24.
006800     SELECT GPR2025   ASSIGN TO GPR2025
006900                       ORGANIZATION LINE SEQUENTIAL
007000                       FILE STATUS STAT-G25.
007100
007200     SELECT RELAT     ASSIGN TO PRINTER.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  SURVEY-MO
007800     LABEL RECORD STANDARD
007900     RECORD CONTAINS 444 CHARACTERS.
008000 01  REG-SURVEY-MO                  PIC X(444).
008100
008200 FD  SURVEY-VE
008300     LABEL RECORD STANDARD
008400     RECORD CONTAINS 444 CHARACTERS.
008500 01  REG-SURVEY-VE                  PIC X(444).
008600
008700 SD  SORTCAD.
008800 01  REG-SORTCAD.
008900     05  SD-ANO                     PIC 9(04).
009000     05  SD-PROGRAMA                PIC X(80).
009100     05  SD-NOME                    PIC X(60).
009200     05  SD-DOCUMENTO               PIC X(12).
009300     05  SD-CARGO                   PIC X(60).
009400     05  SD-INFO-OCUP                PIC X(60).
009500     05  SD-FECHA-GRAU               PIC X(10).
009600     05  SD-FECHA-ENC                PIC X(10).
009700     05  SD-TEM-DATA                 PIC 9(01).
009800     05  SD-ARCHIVO                  PIC X(20).
009850     05  FILLER                      PIC X(01).
009900
010000 FD  GRADPROG
010100     LABEL RECORD STANDARD
010200     RECORD CONTAINS 320 CHARACTERS.
010300 01  REG-GRADPROG.
010400     05  GER-ARCHIVO                PIC X(20).
010500     05  GER-DOCUMENTO              PIC X(12).
010600     05  GER-NOMBRE                 PIC X(60).
010700     05  GER-CARGO                  PIC X(60).
010800     05  GER-PROGRAMA               PIC X(80).
010900     05  GER-TIPO                   PIC X(15).
011000     05  GER-ANO                    PIC 9(04).
011100     05  GER-FECHA                  PIC X(10).
011200     05  GER-INFOOCUP               PIC X(60).
011300     05  FILLER                      PIC X(08).
011400
011500 FD  GPR2021
011600     LABEL RECORD STANDARD
011700     RECORD CONTAINS 320 CHARACTERS.
011800 01  REG-GPR2021                    PIC X(320).
011900 FD  GPR2022
012000     LABEL RECORD STANDARD
012100     RECORD CONTAINS 320 CHARACTERS.
012200 01  REG-GPR2022                    PIC X(320).
012300 FD  GPR2023
012400     LABEL RECORD STANDARD
012500     RECORD CONTAINS 320 CHARACTERS.
012600 01  REG-GPR2023                    PIC X(320).
012700 FD  GPR2024
012800     LABEL RECORD STANDARD
012900     RECORD CONTAINS 320 CHARACTERS.
013000 01  REG-GPR2024                    PIC X(320).
013100 FD  GPR2025
013200     LABEL RECORD STANDARD
013300     RECORD CONTAINS 320 CHARACTERS.
013400 01  REG-GPR2025                    PIC X(320).
013500
013600 FD  RELAT
013700     LABEL RECORD OMITTED.
013800 01  REG-RELAT                      PIC X(80).
013900
014000 WORKING-STORAGE SECTION.
014099*    AREA DE TRABALHO WS-STATUS.
014100 01  WS-STATUS.
014200     05  STAT-MO                     PIC X(02) VALUE SPACES.
014300     05  STAT-VE                     PIC X(02) VALUE SPACES.
014400     05  STAT-GER                    PIC X(02) VALUE SPACES.
014500     05  STAT-G21                    PIC X(02) VALUE SPACES.
014600     05  STAT-G22                    PIC X(02) VALUE SPACES.
014700     05  STAT-G23                    PIC X(02) VALUE SPACES.
014800     05  STAT-G24                    PIC X(02) VALUE SPACES.
014850     05  STAT-G25                    PIC X(02) VALUE SPACES.
014860     05  FILLER                      PIC X(01).
015000
015099*    AREA DE TRABALHO WS-ARQUIVO-ATUAL.
015100 01  WS-ARQUIVO-ATUAL                 PIC X(20).
015199*    AREA DE TRABALHO WS-REG-BRUTO.
015200 01  WS-REG-BRUTO                     PIC X(444).
015299*    VISAO ALTERNATIVA DE WSEG-BRUTO EM BYTES.
015300 01  WS-REG-BRUTO-R REDEFINES WS-REG-BRUTO.
015400     05  SUR-DOCUMENTO               PIC X(12).
015500     05  SUR-NOMES                   PIC X(30).
015600     05  SUR-APELLIDOS               PIC X(30).
015700     05  SUR-PROGRAMAS               PIC X(200).
015800     05  SUR-INFO-OCUP                PIC X(40).
015900     05  SUR-CARGO                   PIC X(60).
016000     05  SUR-EMPRESA                  PIC X(60).
016100     05  SUR-FECHA-ENC                PIC X(10).
016200     05  SUR-FUENTE                   PIC X(02).
016300
016399*    AREA DE TRABALHO WS-NOMBRE-COMPLETO.
016400 01  WS-NOMBRE-COMPLETO               PIC X(60).
016499*    VISAO ALTERNATIVA DE WS-NOMBRE EM BYTES.
016500 01  WS-NOMBRE-R REDEFINES WS-NOMBRE-COMPLETO.
016600     05  WS-NOMBRE-BYTES OCCURS 60 TIMES PIC X(01).
016649*    AREA DE TRABALHO WS-NOMBRE-SAIDA.
016650 01  WS-NOMBRE-SAIDA                  PIC X(60).
016659*    VISAO ALTERNATIVA DE WS-NOMBRE-SAIDA EM BYTES.
016660 01  WS-NOMBRE-SAIDA-R REDEFINES WS-NOMBRE-SAIDA.
016670     05  WS-NOMBRE-SAIDA-BYTE OCCURS 60 TIMES PIC X(01).
016679*    AREA DE TRABALHO WS-POS-COPIA.
016680 01  WS-POS-COPIA                     PIC 9(02) COMP VALUE 0.
016700
016799*    AREA DE TRABALHO WS-TAB-ENTRADAS.
016800 01  WS-TAB-ENTRADAS.
016900     05  WS-ENTRADA OCCURS 8 TIMES PIC X(60).
016950     05  FILLER                      PIC X(01).
016999*    AREA DE TRABALHO WS-NUM-ENTRADAS.
017000 01  WS-NUM-ENTRADAS                 PIC 9(02) COMP VALUE 0.
017100
017199*    AREA DE TRABALHO WS-PROGRAMA-NOME.
017200 01  WS-PROGRAMA-NOME                PIC X(80).
017299*    AREA DE TRABALHO WS-PROGRAMA-NOME-UC.
017300 01  WS-PROGRAMA-NOME-UC              PIC X(80).
017399*    AREA DE TRABALHO WS-DATA-GRAU.
017400 01  WS-DATA-GRAU                    PIC X(10).
017499*    VISAO ALTERNATIVA DE WS-DATA-GRAU EM BYTES.
017500 01  WS-DATA-GRAU-R REDEFINES WS-DATA-GRAU.
017600     05  WS-DG-ANO                   PIC 9(04).
017700     05  FILLER                      PIC X(01).
017800     05  WS-DG-MES                   PIC 9(02).
017900     05  FILLER                      PIC X(01).
018000     05  WS-DG-DIA                   PIC 9(02).
018100
018199*    AREA DE TRABALHO WS-TIPO-PROGRAMA.
018200 01  WS-TIPO-PROGRAMA                PIC X(15).
018300
018399*    AREA DE TRABALHO WS-PONTEIROS.
018400 01  WS-PONTEIROS.
018500     05  WS-POS-1                    PIC 9(02) COMP VALUE 0.
018600     05  WS-POS-2                    PIC 9(02) COMP VALUE 0.
018700     05  WS-POS-3                    PIC 9(02) COMP VALUE 0.
018800     05  WS-IDX                      PIC 9(02) COMP VALUE 0.
018900     05  WS-IDX2                      PIC 9(02) COMP VALUE 0.
018950     05  WS-TAM-DATA                  PIC 9(02) COMP VALUE 0.
018960     05  FILLER                      PIC X(01).
019100
019200*----------------------------------------------------------*
019300*    TABELA DE SOBREVIVENTES UNICOS (CHAVE NOME+PROGRAMA+ANO)
019400*    MANTIDA EM MEMORIA ENQUANTO OS DOIS ARQUIVOS SAO LIDOS,
019500*    PARA APLICAR O CRITERIO DE DESEMPATE - CR-0256.
019600*----------------------------------------------------------*
019700 01  WS-TAB-SOBREV.
019800     05  WS-SB-ENTRY OCCURS 3000 TIMES.
019900         10  WS-SB-NOME               PIC X(60).
020000         10  WS-SB-PROGRAMA            PIC X(80).
020100         10  WS-SB-ANO                 PIC 9(04).
020200         10  WS-SB-DOCUMENTO            PIC X(12).
020300         10  WS-SB-CARGO                PIC X(60).
020400         10  WS-SB-INFOOCUP             PIC X(60).
020500         10  WS-SB-FECHA-GRAU           PIC X(10).
020600         10  WS-SB-FECHA-ENC            PIC X(10).
020700         10  WS-SB-TEM-DATA             PIC 9(01) COMP.
020800         10  WS-SB-ARCHIVO              PIC X(20).
020850     05  FILLER                      PIC X(01).
020899*    AREA DE TRABALHO WS-NUM-SOBREV.
020900 01  WS-NUM-SOBREV                     PIC 9(04) COMP VALUE 0.
020999*    AREA DE TRABALHO WS-IDX-SB.
021000 01  WS-IDX-SB                          PIC 9(04) COMP VALUE 0.
021099*    AREA DE TRABALHO WS-ACHADO-IDX.
021100 01  WS-ACHADO-IDX                      PIC 9(04) COMP VALUE 0.
021199*    AREA DE TRABALHO WS-ACHOU-SB.
021200 01  WS-ACHOU-SB                        PIC 9(01) COMP VALUE 0.
021299*    AREA DE TRABALHO WS-SUBSTITUI.
021300 01  WS-SUBSTITUI                       PIC 9(01) COMP VALUE 0.
021400
021499*    AREA DE TRABALHO WS-TAB-ANO.
021500 01  WS-TAB-ANO.
021600     05  WS-CNT-ANO OCCURS 5 TIMES PIC 9(06) COMP VALUE 0.
021650     05  FILLER                      PIC X(01).
021699*    AREA DE TRABALHO WS-PCT-ANO-TAB.
021700 01  WS-PCT-ANO-TAB.
021800     05  WS-PCT-ANO OCCURS 5 TIMES PIC 9(03)V99 VALUE 0.
021850     05  FILLER                      PIC X(01).
021900
021999*    AREA DE TRABALHO WS-TAB-PROGRAMAS.
022000 01  WS-TAB-PROGRAMAS.
022100     05  WS-PROG-ENTRY OCCURS 300 TIMES.
022200         10  WS-PROG-NOME             PIC X(80).
022300         10  WS-PROG-CNT               PIC 9(06) COMP.
022350     05  FILLER                      PIC X(01).
022399*    AREA DE TRABALHO WS-NUM-PROGRAMAS.
022400 01  WS-NUM-PROGRAMAS                 PIC 9(04) COMP VALUE 0.
022500
022599*    AREA DE TRABALHO WS-TAB-ANOPROG.
022600 01  WS-TAB-ANOPROG.
022700     05  WS-AP-ENTRY OCCURS 600 TIMES.
022800         10  WS-AP-ANO                PIC 9(04).
022900         10  WS-AP-NOME               PIC X(80).
023000         10  WS-AP-CNT                PIC 9(06) COMP.
023050     05  FILLER                      PIC X(01).
023099*    AREA DE TRABALHO WS-NUM-ANOPROG.
023100 01  WS-NUM-ANOPROG                   PIC 9(04) COMP VALUE 0.
023200
023299*    AREA DE TRABALHO WS-TROCOU.
023300 01  WS-TROCOU                        PIC 9(01) COMP VALUE 0.
023399*    AREA DE TRABALHO WS-PROG-TEMP-NOME.
023400 01  WS-PROG-TEMP-NOME                PIC X(80).
023499*    AREA DE TRABALHO WS-PROG-TEMP-CNT.
023500 01  WS-PROG-TEMP-CNT                 PIC 9(06) COMP VALUE 0.
023599*    AREA DE TRABALHO WS-AP-TEMP-ANO.
023600 01  WS-AP-TEMP-ANO                   PIC 9(04).
023699*    AREA DE TRABALHO WS-AP-TEMP-NOME.
023700 01  WS-AP-TEMP-NOME                  PIC X(80).
023799*    AREA DE TRABALHO WS-AP-TEMP-CNT.
023800 01  WS-AP-TEMP-CNT                   PIC 9(06) COMP VALUE 0.
023900
023999*    AREA DE TRABALHO WS-TOTAL-UNICO.
024000 01  WS-TOTAL-UNICO                   PIC 9(06) COMP VALUE 0.
024099*    AREA DE TRABALHO WS-PCT-AUX.
024100 01  WS-PCT-AUX                       PIC 9(09) COMP VALUE 0.
024110*    AREA DE TRABALHO WS-PCT-EDT.                              CR-0418
024120 01  WS-PCT-EDT                       PIC ZZ9.99.              CR-0418
024130*    AREA DE TRABALHO WS-ANO-IMPR (ANO DO ROTULO DO RELAT.).   CR-0419
024140 01  WS-ANO-IMPR                      PIC 9(04) COMP.          CR-0419
024199*    AREA DE TRABALHO WS-CONT-PAG.
024200 01  WS-CONT-PAG                      PIC 9(04) COMP VALUE 0.
024300
024399*    AREA DE TRABALHO CABE1.
024400 01  CABE1.
024500     05  FILLER                       PIC X(20) VALUE SPACES.
024600     05  FILLER                       PIC X(40)
024700              VALUE 'FESP - TOTAL DE EGRESSOS POR CURSO'.
024800     05  FILLER                       PIC X(04) VALUE 'PG '.
024900     05  CABE1-PAG                    PIC ZZZ9.
025000     05  FILLER                       PIC X(12) VALUE SPACES.
025100
025199*    AREA DE TRABALHO LINHA-BRANCO.
025200 01  LINHA-BRANCO                     PIC X(80) VALUE SPACES.
025300
025399*    AREA DE TRABALHO LINGER.
025400 01  LINGER.
025500     05  FILLER                       PIC X(15) VALUE SPACES.
025600     05  LINGER-TXT                   PIC X(50).
025700     05  FILLER                       PIC X(15) VALUE SPACES.
025800
025899*    AREA DE TRABALHO LINPROG.
025900 01  LINPROG.
026000     05  FILLER                       PIC X(10) VALUE SPACES.
026100     05  LINPROG-NOME                 PIC X(53).
026200     05  LINPROG-CNT                  PIC ZZZZZ9.
026300     05  FILLER                       PIC X(05) VALUE SPACES.
026400
026499*    AREA DE TRABALHO LINANOPROG.
026500 01  LINANOPROG.
026600     05  FILLER                       PIC X(10) VALUE SPACES.
026700     05  LINANOPROG-ANO               PIC 9(04).
026800     05  FILLER                       PIC X(02) VALUE SPACES.
026900     05  LINANOPROG-NOME               PIC X(53).
027000     05  LINANOPROG-CNT                PIC ZZZZZ9.
027100     05  FILLER                        PIC X(04) VALUE SPACES.
027200
027300 PROCEDURE DIVISION.
027400
027450*    ABRE RELAT.
027500 0000-INICIO.
027600     SORT SORTCAD ASCENDING KEY SD-ANO SD-PROGRAMA SD-NOME
027700         INPUT PROCEDURE 0400-SELECIONA-SOBREVIVENTES
027800         OUTPUT PROCEDURE 0800-GRAVAR-SAIDA.
027899*    CHAMA A ROTINA 3000-CALCULAR-PCT-ANO.
027900     PERFORM 3000-CALCULAR-PCT-ANO THRU
028000         3000-CALCULAR-PCT-ANO-EXIT.
028099*    CHAMA A ROTINA 3100-ORDENAR-PROGRAMAS.
028100     PERFORM 3100-ORDENAR-PROGRAMAS THRU
028200         3100-ORDENAR-PROGRAMAS-EXIT.
028299*    CHAMA A ROTINA 3200-ORDENAR-ANOPROG.
028300     PERFORM 3200-ORDENAR-ANOPROG THRU
028400         3200-ORDENAR-ANOPROG-EXIT.
028499*    ABRE O ARQUIVO DO PASSO.
028500     OPEN OUTPUT RELAT.
028599*    CHAMA A ROTINA 4000-IMPRIMIR-DISTRIBUICAO.
028600     PERFORM 4000-IMPRIMIR-DISTRIBUICAO THRU
028700         4000-IMPRIMIR-DISTRIBUICAO-EXIT.
028799*    FECHA O ARQUIVO DO PASSO.
028800     CLOSE RELAT.
028900     STOP RUN.
029000
029100*----------------------------------------------------------*
029200*    FASE DE ENTRADA DO SORT: LE OS DOIS ARQUIVOS BRUTOS,
029300*    SEPARA PROGRAMAS/DATAS E RESOLVE DUPLICATAS EM MEMORIA
029400*    ANTES DE LIBERAR AO SORT - CR-0256.
029500*----------------------------------------------------------*
029600 0400-SELECIONA-SOBREVIVENTES SECTION.
029650*    ABRE SURVEY-MO, SURVEY-VE.
029700 0400-ABRIR.
029800     OPEN INPUT SURVEY-MO.
029899*    ABRE O ARQUIVO DO PASSO.
029900     OPEN INPUT SURVEY-VE.
029999*    ATUALIZA WS-ARQUIVO-ATUAL.
030000     MOVE 'SURVEYMO.TXT' TO WS-ARQUIVO-ATUAL.
030099*    CHAMA A ROTINA 0410-LER-UM-ARQUIVO.
030100     PERFORM 0410-LER-UM-ARQUIVO THRU 0410-LER-UM-ARQUIVO-EXIT
030200         UNTIL STAT-MO = '10'.
030299*    ATUALIZA WS-ARQUIVO-ATUAL.
030300     MOVE 'SURVEYVE.TXT' TO WS-ARQUIVO-ATUAL.
030399*    CHAMA A ROTINA 0420-LER-OUTRO-ARQUIVO.
030400     PERFORM 0420-LER-OUTRO-ARQUIVO THRU
030500         0420-LER-OUTRO-ARQUIVO-EXIT UNTIL STAT-VE = '10'.
030599*    FECHA O ARQUIVO DO PASSO.
030600     CLOSE SURVEY-MO.
030699*    FECHA O ARQUIVO DO PASSO.
030700     CLOSE SURVEY-VE.
030799*    CHAMA A ROTINA 0450-LIBERAR-SOBREVIVENTES.
030800     PERFORM 0450-LIBERAR-SOBREVIVENTES THRU
030900         0450-LIBERAR-SOBREVIVENTES-EXIT
031000         VARYING WS-IDX-SB FROM 1 BY 1 UNTIL WS-IDX-SB >
031100             WS-NUM-SOBREV.
031200 0400-ABRIR-EXIT.
031300     EXIT.
031400
031450*    LE O PROXIMO REGISTRO DE SURVEY-MO.
031500 0410-LER-UM-ARQUIVO.
031600     READ SURVEY-MO INTO WS-REG-BRUTO
031700         AT END
031799*    ATUALIZA STAT-MO.
031800             MOVE '10' TO STAT-MO
031899*    DESVIA PARA 0410-LER-UM-ARQUIVO-EXIT.
031900             GO TO 0410-LER-UM-ARQUIVO-EXIT.
031999*    CHAMA A ROTINA 0440-PROCESSAR-REGISTRO.
032000     PERFORM 0440-PROCESSAR-REGISTRO THRU
032100         0440-PROCESSAR-REGISTRO-EXIT.
032200 0410-LER-UM-ARQUIVO-EXIT.
032300     EXIT.
032400
032450*    LE O PROXIMO REGISTRO DE SURVEY-VE.
032500 0420-LER-OUTRO-ARQUIVO.
032600     READ SURVEY-VE INTO WS-REG-BRUTO
032700         AT END
032799*    ATUALIZA STAT-VE.
032800             MOVE '10' TO STAT-VE
032899*    DESVIA PARA 0420-LER-OUTRO-ARQUIVO-EXIT.
032900             GO TO 0420-LER-OUTRO-ARQUIVO-EXIT.
032999*    CHAMA A ROTINA 0440-PROCESSAR-REGISTRO.
033000     PERFORM 0440-PROCESSAR-REGISTRO THRU
033100         0440-PROCESSAR-REGISTRO-EXIT.
033200 0420-LER-OUTRO-ARQUIVO-EXIT.
033300     EXIT.
033400
033500*    MONTA O NOME COMPLETO, COM RECURSO A DOC_<DOCUMENTO>
033600*    QUANDO NOMES/SOBRENOMES ESTIVEREM EM BRANCO - VRS 1.2.
033700 0430-MONTAR-NOME.
033800     MOVE SPACES TO WS-NOMBRE-COMPLETO.
033899*    TESTA SUR-NOMES = SPACES AND SUR-APELLIDOS = S.
033900     IF SUR-NOMES = SPACES AND SUR-APELLIDOS = SPACES
033999*    ATUALIZA WS-PROGRAMA-NOME.
034000         MOVE SPACES TO WS-PROGRAMA-NOME
034099*    MONTA A LINHA POR CONCATENACAO.
034100         STRING 'DOC_' DELIMITED SIZE
034200                SUR-DOCUMENTO DELIMITED SIZE
034300                INTO WS-NOMBRE-COMPLETO
034399*    CASO CONTRARIO.
034400     ELSE
034499*    MONTA A LINHA POR CONCATENACAO.
034500         STRING SUR-NOMES DELIMITED SIZE
034600                ' ' DELIMITED SIZE
034700                SUR-APELLIDOS DELIMITED SIZE
034800                INTO WS-NOMBRE-COMPLETO.
034899*    CHAMA A ROTINA 0431-COMPACTAR-ESPACOS.
034900     PERFORM 0431-COMPACTAR-ESPACOS THRU
035000         0431-COMPACTAR-ESPACOS-EXIT.
035100 0430-MONTAR-NOME-EXIT.
035200     EXIT.
035300
035400*    REDUZ SEQUENCIAS DE ESPACOS INTERNOS A UM UNICO ESPACO
035500*    E REMOVE O ESPACO FINAL QUANDO SOBRENOMES EM BRANCO.
035600 0431-COMPACTAR-ESPACOS.
035650     MOVE SPACES TO WS-NOMBRE-SAIDA.
035659*    ATUALIZA WS-POS-COPIA.
035660     MOVE 0 TO WS-POS-COPIA.
035699*    CHAMA A ROTINA 0432-APAGAR-DUPLO.
035700     PERFORM 0432-APAGAR-DUPLO THRU 0432-APAGAR-DUPLO-EXIT
035900         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 60.
035949*    TESTA WS-POS-COPIA > 0 AND.
035950     IF WS-POS-COPIA > 0 AND
035960         WS-NOMBRE-SAIDA-BYTE (WS-POS-COPIA) = SPACE
035969*    DEDUZ DE WS-POS-COPIA.
035970         SUBTRACT 1 FROM WS-POS-COPIA.
035979*    ATUALIZA WS-NOMBRE-COMPLETO.
035980     MOVE WS-NOMBRE-SAIDA TO WS-NOMBRE-COMPLETO.
036000 0431-COMPACTAR-ESPACOS-EXIT.
036100     EXIT.
036200
036250*    MONTA WS-NOMBRE-SAIDA-BYTE A PARTIR DOS CAMPOS DE ENTRADA.
036300 0432-APAGAR-DUPLO.
036400     IF WS-NOMBRE-BYTES (WS-IDX) NOT = SPACE
036449*    ACUMULA EM WS-POS-COPIA.
036450         ADD 1 TO WS-POS-COPIA
036460         MOVE WS-NOMBRE-BYTES (WS-IDX) TO
036470             WS-NOMBRE-SAIDA-BYTE (WS-POS-COPIA)
036479*    CASO CONTRARIO.
036480     ELSE
036489*    TESTA WS-POS-COPIA > 0 AND.
036490         IF WS-POS-COPIA > 0 AND
036495             WS-NOMBRE-SAIDA-BYTE (WS-POS-COPIA) NOT = SPACE
036497*    ACUMULA EM WS-POS-COPIA.
036498             ADD 1 TO WS-POS-COPIA
036499*    ATUALIZA WS-NOMBRE-SAIDA-BYTE.
036500             MOVE SPACE TO WS-NOMBRE-SAIDA-BYTE (WS-POS-COPIA).
036900 0432-APAGAR-DUPLO-EXIT.
037000     EXIT.
037100
037150*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
037200 0440-PROCESSAR-REGISTRO.
037300     PERFORM 0430-MONTAR-NOME THRU 0430-MONTAR-NOME-EXIT.
037399*    CHAMA A ROTINA 2100-SEPARAR-ENTRADAS.
037400     PERFORM 2100-SEPARAR-ENTRADAS THRU
037500         2100-SEPARAR-ENTRADAS-EXIT.
037599*    CHAMA A ROTINA 2200-PROCESSAR-ENTRADA.
037600     PERFORM 2200-PROCESSAR-ENTRADA THRU
037700         2200-PROCESSAR-ENTRADA-EXIT
037800         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-NUM-
037900-            ENTRADAS.
038000 0440-PROCESSAR-REGISTRO-EXIT.
038100     EXIT.
038200
038250*    MONTA WS-TAB-ENTRADAS A PARTIR DOS CAMPOS DE ENTRADA.
038300 2100-SEPARAR-ENTRADAS.
038400     MOVE SPACES TO WS-TAB-ENTRADAS.
038499*    ATUALIZA WS-NUM-ENTRADAS.
038500     MOVE 0 TO WS-NUM-ENTRADAS.
038599*    QUEBRA SUR-PROGRAMAS EM PARTES.
038600     UNSTRING SUR-PROGRAMAS DELIMITED BY ' - '
038700         INTO WS-ENTRADA (1) WS-ENTRADA (2) WS-ENTRADA (3)
038800              WS-ENTRADA (4) WS-ENTRADA (5) WS-ENTRADA (6)
038900              WS-ENTRADA (7) WS-ENTRADA (8)
039000         TALLYING IN WS-NUM-ENTRADAS.
039100 2100-SEPARAR-ENTRADAS-EXIT.
039200     EXIT.
039300
039350*    MONTA WS-PROGRAMA-NOME A PARTIR DOS CAMPOS DE ENTRADA.
039400 2200-PROCESSAR-ENTRADA.
039500     IF WS-ENTRADA (WS-IDX) = SPACES
039599*    DESVIA PARA 2200-PROCESSAR-ENTRADA-EXIT.
039600         GO TO 2200-PROCESSAR-ENTRADA-EXIT.
039699*    CHAMA A ROTINA 2210-ACHAR-PRIMEIRO-PAREN.
039700     PERFORM 2210-ACHAR-PRIMEIRO-PAREN THRU
039800         2210-ACHAR-PRIMEIRO-PAREN-EXIT.
039899*    TESTA WS-POS-1 = 0.
039900     IF WS-POS-1 = 0
039999*    DESVIA PARA 2200-PROCESSAR-ENTRADA-EXIT.
040000         GO TO 2200-PROCESSAR-ENTRADA-EXIT.
040099*    ATUALIZA WS-PROGRAMA-NOME.
040100     MOVE SPACES TO WS-PROGRAMA-NOME.
040200     MOVE WS-ENTRADA (WS-IDX) (1 : WS-POS-1 - 1) TO
040300         WS-PROGRAMA-NOME (1 : WS-POS-1 - 1).
040399*    CHAMA A ROTINA 2220-TRIM-NOME-PROGRAMA.
040400     PERFORM 2220-TRIM-NOME-PROGRAMA THRU
040500         2220-TRIM-NOME-PROGRAMA-EXIT.
040599*    CHAMA A ROTINA 2230-ACHAR-ULTIMA-DATA.
040600     PERFORM 2230-ACHAR-ULTIMA-DATA THRU
040700         2230-ACHAR-ULTIMA-DATA-EXIT.
040799*    TESTA WS-DATA-GRAU = SPACES.
040800     IF WS-DATA-GRAU = SPACES
040899*    DESVIA PARA 2200-PROCESSAR-ENTRADA-EXIT.
040900         GO TO 2200-PROCESSAR-ENTRADA-EXIT.
040999*    TESTA WS-DG-ANO < 2021 OR WS-DG-ANO > 2025.
041000     IF WS-DG-ANO < 2021 OR WS-DG-ANO > 2025
041099*    DESVIA PARA 2200-PROCESSAR-ENTRADA-EXIT.
041100         GO TO 2200-PROCESSAR-ENTRADA-EXIT.
041199*    CHAMA A ROTINA 2240-CLASSIFICAR-TIPO.
041200     PERFORM 2240-CLASSIFICAR-TIPO THRU
041300         2240-CLASSIFICAR-TIPO-EXIT.
041399*    CHAMA A ROTINA 0460-RESOLVER-SOBREVIVENTE.
041400     PERFORM 0460-RESOLVER-SOBREVIVENTE THRU
041500         0460-RESOLVER-SOBREVIVENTE-EXIT.
041600 2200-PROCESSAR-ENTRADA-EXIT.
041700     EXIT.
041800
041850*    PERCORRE A TABELA CONTROLADA POR WS-POS-2.
041900 2210-ACHAR-PRIMEIRO-PAREN.
042000     MOVE 0 TO WS-POS-1.
042099*    CHAMA A ROTINA 2211-SCAN-PRIMEIRO.
042100     PERFORM 2211-SCAN-PRIMEIRO THRU 2211-SCAN-PRIMEIRO-EXIT
042200         VARYING WS-POS-2 FROM 1 BY 1 UNTIL WS-POS-2 > 60
042300             OR WS-POS-1 NOT = 0.
042400 2210-ACHAR-PRIMEIRO-PAREN-EXIT.
042500     EXIT.
042600
042650*    MONTA WS-POS-1 A PARTIR DOS CAMPOS DE ENTRADA.
042700 2211-SCAN-PRIMEIRO.
042800     IF WS-ENTRADA (WS-IDX) (WS-POS-2 : 1) = '('
042899*    ATUALIZA WS-POS-1.
042900         MOVE WS-POS-2 TO WS-POS-1.
043000 2211-SCAN-PRIMEIRO-EXIT.
043100     EXIT.
043200
043250*    MONTA WS-IDX2 A PARTIR DOS CAMPOS DE ENTRADA.
043300 2220-TRIM-NOME-PROGRAMA.
043400     MOVE 80 TO WS-IDX2.
043499*    CHAMA A ROTINA 2221-ACHAR-FIM.
043500     PERFORM 2221-ACHAR-FIM THRU 2221-ACHAR-FIM-EXIT.
043600 2220-TRIM-NOME-PROGRAMA-EXIT.
043700     EXIT.
043800
043850*    PASSO AUXILIAR DA ROTINA.
043900 2221-ACHAR-FIM.
044000     IF WS-IDX2 = 0
044099*    DESVIA PARA 2221-ACHAR-FIM-EXIT.
044100         GO TO 2221-ACHAR-FIM-EXIT.
044199*    TESTA WS-PROGRAMA-NOME (WS-IDX2 : 1) NOT = SPA.
044200     IF WS-PROGRAMA-NOME (WS-IDX2 : 1) NOT = SPACE
044299*    DESVIA PARA 2221-ACHAR-FIM-EXIT.
044300         GO TO 2221-ACHAR-FIM-EXIT.
044399*    DEDUZ DE WS-IDX2.
044400     SUBTRACT 1 FROM WS-IDX2.
044499*    DESVIA PARA 2221-ACHAR-FIM.
044500     GO TO 2221-ACHAR-FIM.
044600 2221-ACHAR-FIM-EXIT.
044700     EXIT.
044800
044850*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
044900 2230-ACHAR-ULTIMA-DATA.
045000     MOVE 0 TO WS-POS-2.
045099*    ATUALIZA WS-DATA-GRAU.
045100     MOVE SPACES TO WS-DATA-GRAU.
045199*    CHAMA A ROTINA 2231-SCAN-ULTIMO.
045200     PERFORM 2231-SCAN-ULTIMO THRU 2231-SCAN-ULTIMO-EXIT
045300         VARYING WS-IDX2 FROM 60 BY -1 UNTIL WS-IDX2 = 0
045400             OR WS-POS-2 NOT = 0.
045499*    TESTA WS-POS-2 = 0.
045500     IF WS-POS-2 = 0
045599*    DESVIA PARA 2230-ACHAR-ULTIMA-DATA-EXIT.
045600         GO TO 2230-ACHAR-ULTIMA-DATA-EXIT.
045699*    ATUALIZA WS-POS-3.
045700     MOVE 0 TO WS-POS-3.
045799*    CHAMA A ROTINA 2232-SCAN-FECHA.
045800     PERFORM 2232-SCAN-FECHA THRU 2232-SCAN-FECHA-EXIT
045900         VARYING WS-IDX2 FROM WS-POS-2 BY 1 UNTIL WS-IDX2 > 60
046000             OR WS-POS-3 NOT = 0.
046099*    TESTA WS-POS-3 = 0.
046100     IF WS-POS-3 = 0
046199*    DESVIA PARA 2230-ACHAR-ULTIMA-DATA-EXIT.
046200         GO TO 2230-ACHAR-ULTIMA-DATA-EXIT.
046299*    CHAMA A ROTINA 2233-COPIAR-DATA.
046300     PERFORM 2233-COPIAR-DATA THRU 2233-COPIAR-DATA-EXIT.
046400 2230-ACHAR-ULTIMA-DATA-EXIT.
046500     EXIT.
046600
046650*    MONTA WS-POS-2 A PARTIR DOS CAMPOS DE ENTRADA.
046700 2231-SCAN-ULTIMO.
046800     IF WS-ENTRADA (WS-IDX) (WS-IDX2 : 1) = '('
046899*    ATUALIZA WS-POS-2.
046900         MOVE WS-IDX2 TO WS-POS-2.
047000 2231-SCAN-ULTIMO-EXIT.
047100     EXIT.
047200
047250*    MONTA WS-POS-3 A PARTIR DOS CAMPOS DE ENTRADA.
047300 2232-SCAN-FECHA.
047400     IF WS-ENTRADA (WS-IDX) (WS-IDX2 : 1) = ')'
047499*    ATUALIZA WS-POS-3.
047500         MOVE WS-IDX2 TO WS-POS-3.
047600 2232-SCAN-FECHA-EXIT.
047700     EXIT.
047800
047850*    MONTA WS-TAM-DATA A PARTIR DOS CAMPOS DE ENTRADA.
047900 2233-COPIAR-DATA.
048000     MOVE 0 TO WS-TAM-DATA.
048100     MOVE (WS-POS-2 + 1) TO WS-IDX2.
048199*    CHAMA A ROTINA 2234-COPIAR-UM.
048200     PERFORM 2234-COPIAR-UM THRU 2234-COPIAR-UM-EXIT
048300         UNTIL WS-IDX2 >= WS-POS-3.
048400 2233-COPIAR-DATA-EXIT.
048500     EXIT.
048600
048650*    PASSO AUXILIAR DA ROTINA.
048700 2234-COPIAR-UM.
048800     IF WS-ENTRADA (WS-IDX) (WS-IDX2 : 1) NOT = SPACE
048899*    ACUMULA EM WS-TAM-DATA.
048900         ADD 1 TO WS-TAM-DATA
049000         MOVE WS-ENTRADA (WS-IDX) (WS-IDX2 : 1) TO
049100             WS-DATA-GRAU (WS-TAM-DATA : 1).
049199*    ACUMULA EM WS-IDX2.
049200     ADD 1 TO WS-IDX2.
049300 2234-COPIAR-UM-EXIT.
049400     EXIT.
049500
049550*    NORMALIZA WS-PROGRAMA-NOME-UC (CONVERSAO/COMPACTACAO DE CARACTERES).
049566*    CR-0410: ALGUNS PROGRAMAS GRAVAM 'ESPECIALIZACIÓN'/          CR-0410
049582*    'MAESTRÍA' ACENTUADOS - TALIA TAMBEM ESSAS GRAFIAS.          CR-0410
049600 2240-CLASSIFICAR-TIPO.
049700     MOVE WS-PROGRAMA-NOME TO WS-PROGRAMA-NOME-UC.
049799*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
049800     INSPECT WS-PROGRAMA-NOME-UC CONVERTING
049900         'abcdefghijklmnopqrstuvwxyz' TO
050000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
050099*    ATUALIZA WS-TIPO-PROGRAMA.
050100     MOVE 'PREGRADO' TO WS-TIPO-PROGRAMA.
050199*    ATUALIZA WS-POS-1.
050200     MOVE 0 TO WS-POS-1.
050299*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
050300     INSPECT WS-PROGRAMA-NOME-UC TALLYING WS-POS-1
050400         FOR ALL 'DOCTORADO'.
050499*    TESTA WS-POS-1 > 0.
050500     IF WS-POS-1 > 0
050599*    ATUALIZA WS-TIPO-PROGRAMA.
050600         MOVE 'DOCTORADO' TO WS-TIPO-PROGRAMA.
050699*    ATUALIZA WS-POS-1.
050700     MOVE 0 TO WS-POS-1.
050799*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
050800     INSPECT WS-PROGRAMA-NOME-UC TALLYING WS-POS-1
050900         FOR ALL 'MAESTRIA' 'MAESTRÍA'.                           CR-0410
050999*    TESTA WS-POS-1 > 0.
051000     IF WS-POS-1 > 0
051099*    ATUALIZA WS-TIPO-PROGRAMA.
051100         MOVE 'MAESTRIA' TO WS-TIPO-PROGRAMA.
051199*    ATUALIZA WS-POS-1.
051200     MOVE 0 TO WS-POS-1.
051299*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
051300     INSPECT WS-PROGRAMA-NOME-UC TALLYING WS-POS-1
051400         FOR ALL 'ESPECIALIZACION' 'ESPECIALIZACIÓN'.             CR-0410
051499*    TESTA WS-POS-1 > 0.
051500     IF WS-POS-1 > 0
051599*    ATUALIZA WS-TIPO-PROGRAMA.
051600         MOVE 'ESPECIALIZACION' TO WS-TIPO-PROGRAMA.
051700 2240-CLASSIFICAR-TIPO-EXIT.
051800     EXIT.
051900
052000*----------------------------------------------------------*
052100*    PESQUISA A CHAVE NOME+PROGRAMA+ANO NA TABELA DE SOBRE-
052200*    VIVENTES; SE NOVA, ACRESCENTA; SE COLIDIR, APLICA O
052300*    CRITERIO DE DESEMPATE DA CR-0256 (DATA MAIS RECENTE
052400*    VENCE; COM DATA VENCE SEM DATA; SENAO FICA A EXISTENTE).
052500*----------------------------------------------------------*
052600 0460-RESOLVER-SOBREVIVENTE.
052700     MOVE 0 TO WS-ACHOU-SB.
052799*    ATUALIZA WS-ACHADO-IDX.
052800     MOVE 0 TO WS-ACHADO-IDX.
052899*    CHAMA A ROTINA 0461-COMPARAR-SOBREV.
052900     PERFORM 0461-COMPARAR-SOBREV THRU
053000         0461-COMPARAR-SOBREV-EXIT
053100         VARYING WS-IDX-SB FROM 1 BY 1 UNTIL WS-IDX-SB >
053200             WS-NUM-SOBREV OR WS-ACHOU-SB = 1.
053299*    TESTA WS-ACHOU-SB = 0.
053300     IF WS-ACHOU-SB = 0
053399*    CHAMA A ROTINA 0465-ACRESCENTAR-SOBREV.
053400         PERFORM 0465-ACRESCENTAR-SOBREV THRU
053500             0465-ACRESCENTAR-SOBREV-EXIT
053599*    CASO CONTRARIO.
053600     ELSE
053699*    ATUALIZA WS-IDX-SB.
053700         MOVE WS-ACHADO-IDX TO WS-IDX-SB
053799*    CHAMA A ROTINA 0470-AVALIAR-DESEMPATE.
053800         PERFORM 0470-AVALIAR-DESEMPATE THRU
053900             0470-AVALIAR-DESEMPATE-EXIT.
054000 0460-RESOLVER-SOBREVIVENTE-EXIT.
054100     EXIT.
054200
054250*    MONTA WS-ACHOU-SB A PARTIR DOS CAMPOS DE ENTRADA.
054300 0461-COMPARAR-SOBREV.
054400     IF WS-SB-NOME (WS-IDX-SB) = WS-NOMBRE-COMPLETO AND
054500         WS-SB-PROGRAMA (WS-IDX-SB) = WS-PROGRAMA-NOME AND
054600         WS-SB-ANO (WS-IDX-SB) = WS-DG-ANO
054699*    ATUALIZA WS-ACHOU-SB.
054700         MOVE 1 TO WS-ACHOU-SB
054799*    ATUALIZA WS-ACHADO-IDX.                                       CR-0414
054800         MOVE WS-IDX-SB TO WS-ACHADO-IDX.                          CR-0414
055000 0461-COMPARAR-SOBREV-EXIT.
055100     EXIT.
055200
055250*    MONTA WS-SB-NOME A PARTIR DOS CAMPOS DE ENTRADA.
055300 0465-ACRESCENTAR-SOBREV.
055400     ADD 1 TO WS-NUM-SOBREV.
055499*    ATUALIZA WS-SB-NOME.
055500     MOVE WS-NOMBRE-COMPLETO TO WS-SB-NOME (WS-NUM-SOBREV).
055599*    ATUALIZA WS-SB-PROGRAMA.
055600     MOVE WS-PROGRAMA-NOME TO WS-SB-PROGRAMA (WS-NUM-SOBREV).
055699*    ATUALIZA WS-SB-ANO.
055700     MOVE WS-DG-ANO TO WS-SB-ANO (WS-NUM-SOBREV).
055799*    ATUALIZA WS-SB-DOCUMENTO.
055800     MOVE SUR-DOCUMENTO TO WS-SB-DOCUMENTO (WS-NUM-SOBREV).
055899*    ATUALIZA WS-SB-CARGO.
055900     MOVE SUR-CARGO TO WS-SB-CARGO (WS-NUM-SOBREV).
055999*    ATUALIZA WS-SB-INFOOCUP.
056000     MOVE SUR-INFO-OCUP TO WS-SB-INFOOCUP (WS-NUM-SOBREV).
056099*    ATUALIZA WS-SB-FECHA-GRAU.
056100     MOVE WS-DATA-GRAU TO WS-SB-FECHA-GRAU (WS-NUM-SOBREV).
056199*    ATUALIZA WS-SB-FECHA-ENC.
056200     MOVE SUR-FECHA-ENC TO WS-SB-FECHA-ENC (WS-NUM-SOBREV).
056299*    ATUALIZA WS-SB-ARCHIVO.
056300     MOVE WS-ARQUIVO-ATUAL TO WS-SB-ARCHIVO (WS-NUM-SOBREV).
056399*    TESTA SUR-FECHA-ENC = SPACES.
056400     IF SUR-FECHA-ENC = SPACES
056499*    ATUALIZA WS-SB-TEM-DATA.
056500         MOVE 0 TO WS-SB-TEM-DATA (WS-NUM-SOBREV)
056599*    CASO CONTRARIO.
056600     ELSE
056699*    ATUALIZA WS-SB-TEM-DATA.
056700         MOVE 1 TO WS-SB-TEM-DATA (WS-NUM-SOBREV).
056800 0465-ACRESCENTAR-SOBREV-EXIT.
056900     EXIT.
057000
057050*    MONTA WS-SUBSTITUI A PARTIR DOS CAMPOS DE ENTRADA.
057100 0470-AVALIAR-DESEMPATE.
057200     MOVE 0 TO WS-SUBSTITUI.
057299*    TESTA SUR-FECHA-ENC NOT = SPACES AND.
057300     IF SUR-FECHA-ENC NOT = SPACES AND
057400         WS-SB-TEM-DATA (WS-IDX-SB) = 0
057499*    ATUALIZA WS-SUBSTITUI.
057500         MOVE 1 TO WS-SUBSTITUI.
057599*    TESTA SUR-FECHA-ENC NOT = SPACES AND.
057600     IF SUR-FECHA-ENC NOT = SPACES AND
057700         WS-SB-TEM-DATA (WS-IDX-SB) = 1 AND
057800         SUR-FECHA-ENC > WS-SB-FECHA-ENC (WS-IDX-SB)
057899*    ATUALIZA WS-SUBSTITUI.
057900         MOVE 1 TO WS-SUBSTITUI.
057999*    TESTA WS-SUBSTITUI = 1.
058000     IF WS-SUBSTITUI = 1
058099*    ATUALIZA WS-SB-DOCUMENTO.
058100         MOVE SUR-DOCUMENTO TO WS-SB-DOCUMENTO (WS-IDX-SB)
058199*    ATUALIZA WS-SB-CARGO.
058200         MOVE SUR-CARGO TO WS-SB-CARGO (WS-IDX-SB)
058299*    ATUALIZA WS-SB-INFOOCUP.
058300         MOVE SUR-INFO-OCUP TO WS-SB-INFOOCUP (WS-IDX-SB)
058399*    ATUALIZA WS-SB-FECHA-GRAU.
058400         MOVE WS-DATA-GRAU TO WS-SB-FECHA-GRAU (WS-IDX-SB)
058499*    ATUALIZA WS-SB-FECHA-ENC.
058500         MOVE SUR-FECHA-ENC TO WS-SB-FECHA-ENC (WS-IDX-SB)
058599*    ATUALIZA WS-SB-ARCHIVO.
058600         MOVE WS-ARQUIVO-ATUAL TO WS-SB-ARCHIVO (WS-IDX-SB)
058699*    ATUALIZA WS-SB-TEM-DATA.
058700         MOVE 1 TO WS-SB-TEM-DATA (WS-IDX-SB).
058800 0470-AVALIAR-DESEMPATE-EXIT.
058900     EXIT.
059000
059100*    LIBERA CADA SOBREVIVENTE PARA O SORT NA ORDEM DA TABELA;
059200*    O SORT REORDENA POR ANO/PROGRAMA/NOME.
059300 0450-LIBERAR-SOBREVIVENTES.
059400     MOVE WS-SB-ANO (WS-IDX-SB) TO SD-ANO.
059500     MOVE WS-SB-PROGRAMA (WS-IDX-SB) TO SD-PROGRAMA.
059600     MOVE WS-SB-NOME (WS-IDX-SB) TO SD-NOME.
059700     MOVE WS-SB-DOCUMENTO (WS-IDX-SB) TO SD-DOCUMENTO.
059800     MOVE WS-SB-CARGO (WS-IDX-SB) TO SD-CARGO.
059900     MOVE WS-SB-INFOOCUP (WS-IDX-SB) TO SD-INFO-OCUP.
060000     MOVE WS-SB-FECHA-GRAU (WS-IDX-SB) TO SD-FECHA-GRAU.
060100     MOVE WS-SB-FECHA-ENC (WS-IDX-SB) TO SD-FECHA-ENC.
060200     MOVE WS-SB-TEM-DATA (WS-IDX-SB) TO SD-TEM-DATA.
060300     MOVE WS-SB-ARCHIVO (WS-IDX-SB) TO SD-ARCHIVO.
060400     RELEASE REG-SORTCAD.
060500 0450-LIBERAR-SOBREVIVENTES-EXIT.
060600     EXIT.
060700
060800*----------------------------------------------------------*
060900*    FASE DE SAIDA DO SORT: RECEBE OS SOBREVIVENTES JA EM
061000*    ORDEM DE ANO/PROGRAMA/NOME, GRAVA R8 E ACUMULA TOTAIS.
061100*----------------------------------------------------------*
061200 0800-GRAVAR-SAIDA SECTION.
061250*    ABRE GRADPROG, GPR2021, GPR2022, GPR2023, GPR2024, GPR2025.
061300 0800-ABRIR.
061400     OPEN OUTPUT GRADPROG.
061499*    ABRE O ARQUIVO DO PASSO.
061500     OPEN OUTPUT GPR2021.
061599*    ABRE O ARQUIVO DO PASSO.
061600     OPEN OUTPUT GPR2022.
061699*    ABRE O ARQUIVO DO PASSO.
061700     OPEN OUTPUT GPR2023.
061799*    ABRE O ARQUIVO DO PASSO.
061800     OPEN OUTPUT GPR2024.
061899*    ABRE O ARQUIVO DO PASSO.
061900     OPEN OUTPUT GPR2025.
062000 0800-ABRIR-EXIT.
062100     EXIT.
062200
062250*    GRAVA REG-GRADPROG.
062300 0810-LER-SORTCAD.
062400     RETURN SORTCAD AT END
062499*    DESVIA PARA 0850-FECHAR.
062500         GO TO 0850-FECHAR.
062599*    ATUALIZA GER-ARCHIVO.
062600     MOVE SD-ARCHIVO TO GER-ARCHIVO.
062699*    ATUALIZA GER-DOCUMENTO.
062700     MOVE SD-DOCUMENTO TO GER-DOCUMENTO.
062799*    ATUALIZA GER-NOMBRE.
062800     MOVE SD-NOME TO GER-NOMBRE.
062899*    ATUALIZA GER-CARGO.
062900     MOVE SD-CARGO TO GER-CARGO.
062999*    ATUALIZA GER-PROGRAMA.
063000     MOVE SD-PROGRAMA TO GER-PROGRAMA.
063099*    ATUALIZA GER-ANO.
063100     MOVE SD-ANO TO GER-ANO.
063199*    ATUALIZA GER-FECHA.
063200     MOVE SD-FECHA-GRAU TO GER-FECHA.
063299*    ATUALIZA GER-INFOOCUP.
063300     MOVE SD-INFO-OCUP TO GER-INFOOCUP.
063399*    ATUALIZA WS-PROGRAMA-NOME.
063400     MOVE SD-PROGRAMA TO WS-PROGRAMA-NOME.
063499*    CHAMA A ROTINA 2240-CLASSIFICAR-TIPO.
063500     PERFORM 2240-CLASSIFICAR-TIPO THRU
063600         2240-CLASSIFICAR-TIPO-EXIT.
063699*    ATUALIZA GER-TIPO.
063700     MOVE WS-TIPO-PROGRAMA TO GER-TIPO.
063799*    EMITE REG-GRADPROG.
063800     WRITE REG-GRADPROG.
063899*    CR-0414: SELECAO DO ARQUIVO ANUAL POR IF ENCADEADO.           CR-0414
063910     IF SD-ANO = 2021                                              CR-0414
063920         WRITE REG-GPR2021 FROM REG-GRADPROG.                      CR-0414
063930     IF SD-ANO = 2022                                               CR-0414
063940         WRITE REG-GPR2022 FROM REG-GRADPROG.                      CR-0414
063950     IF SD-ANO = 2023                                               CR-0414
063960         WRITE REG-GPR2023 FROM REG-GRADPROG.                      CR-0414
063970     IF SD-ANO = 2024                                               CR-0414
063980         WRITE REG-GPR2024 FROM REG-GRADPROG.                      CR-0414
064490     IF SD-ANO = 2025                                               CR-0414
064495         WRITE REG-GPR2025 FROM REG-GRADPROG.                      CR-0414
064599*    ACUMULA EM WS-TOTAL-UNICO.
064600     ADD 1 TO WS-TOTAL-UNICO.
064699*    CALCULA WS-IDX2.
064700     COMPUTE WS-IDX2 = SD-ANO - 2020.
064799*    ACUMULA EM WS-CNT-ANO.
064800     ADD 1 TO WS-CNT-ANO (WS-IDX2).
064899*    CHAMA A ROTINA 2410-ACUMULAR-PROGRAMA.
064900     PERFORM 2410-ACUMULAR-PROGRAMA THRU
065000         2410-ACUMULAR-PROGRAMA-EXIT.
065099*    CHAMA A ROTINA 2420-ACUMULAR-ANOPROG.
065100     PERFORM 2420-ACUMULAR-ANOPROG THRU
065200         2420-ACUMULAR-ANOPROG-EXIT.
065299*    DESVIA PARA 0810-LER-SORTCAD.
065300     GO TO 0810-LER-SORTCAD.
065400 0810-LER-SORTCAD-EXIT.
065500     EXIT.
065600
065650*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
065700 2410-ACUMULAR-PROGRAMA.
065800     MOVE SD-PROGRAMA TO WS-PROGRAMA-NOME.
065899*    ATUALIZA WS-ACHOU-SB.
065900     MOVE 0 TO WS-ACHOU-SB.
065999*    CHAMA A ROTINA 2411-COMPARAR-PROGRAMA.
066000     PERFORM 2411-COMPARAR-PROGRAMA THRU
066100         2411-COMPARAR-PROGRAMA-EXIT
066200         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
066300             WS-NUM-PROGRAMAS OR WS-ACHOU-SB = 1.
066399*    TESTA WS-ACHOU-SB = 0.
066400     IF WS-ACHOU-SB = 0
066499*    ACUMULA EM WS-NUM-PROGRAMAS.
066500         ADD 1 TO WS-NUM-PROGRAMAS
066600         MOVE WS-PROGRAMA-NOME TO
066700             WS-PROG-NOME (WS-NUM-PROGRAMAS)
066799*    ATUALIZA WS-PROG-CNT.
066800         MOVE 1 TO WS-PROG-CNT (WS-NUM-PROGRAMAS).
066900 2410-ACUMULAR-PROGRAMA-EXIT.
067000     EXIT.
067100
067150*    MONTA WS-ACHOU-SB A PARTIR DOS CAMPOS DE ENTRADA.
067200 2411-COMPARAR-PROGRAMA.
067300     IF WS-PROG-NOME (WS-IDX2) = WS-PROGRAMA-NOME
067399*    ATUALIZA WS-ACHOU-SB.
067400         MOVE 1 TO WS-ACHOU-SB
067499*    ACUMULA EM WS-PROG-CNT.
067500         ADD 1 TO WS-PROG-CNT (WS-IDX2).
067600 2411-COMPARAR-PROGRAMA-EXIT.
067700     EXIT.
067800
067850*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
067900 2420-ACUMULAR-ANOPROG.
068000     MOVE 0 TO WS-ACHOU-SB.
068099*    CHAMA A ROTINA 2421-COMPARAR-ANOPROG.
068100     PERFORM 2421-COMPARAR-ANOPROG THRU
068200         2421-COMPARAR-ANOPROG-EXIT
068300         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
068400             WS-NUM-ANOPROG OR WS-ACHOU-SB = 1.
068499*    TESTA WS-ACHOU-SB = 0.
068500     IF WS-ACHOU-SB = 0
068599*    ACUMULA EM WS-NUM-ANOPROG.
068600         ADD 1 TO WS-NUM-ANOPROG
068699*    ATUALIZA WS-AP-ANO.
068700         MOVE SD-ANO TO WS-AP-ANO (WS-NUM-ANOPROG)
068800         MOVE WS-PROGRAMA-NOME TO
068900             WS-AP-NOME (WS-NUM-ANOPROG)
068999*    ATUALIZA WS-AP-CNT.
069000         MOVE 1 TO WS-AP-CNT (WS-NUM-ANOPROG).
069100 2420-ACUMULAR-ANOPROG-EXIT.
069200     EXIT.
069300
069350*    MONTA WS-ACHOU-SB A PARTIR DOS CAMPOS DE ENTRADA.
069400 2421-COMPARAR-ANOPROG.
069500     IF WS-AP-ANO (WS-IDX2) = SD-ANO AND
069600         WS-AP-NOME (WS-IDX2) = WS-PROGRAMA-NOME
069699*    ATUALIZA WS-ACHOU-SB.
069700         MOVE 1 TO WS-ACHOU-SB
069799*    ACUMULA EM WS-AP-CNT.
069800         ADD 1 TO WS-AP-CNT (WS-IDX2).
069900 2421-COMPARAR-ANOPROG-EXIT.
070000     EXIT.
070100
070150*    FECHA GRADPROG, GPR2021, GPR2022, GPR2023, GPR2024, GPR2025.
070200 0850-FECHAR.
070300     CLOSE GRADPROG.
070399*    FECHA O ARQUIVO DO PASSO.
070400     CLOSE GPR2021.
070499*    FECHA O ARQUIVO DO PASSO.
070500     CLOSE GPR2022.
070599*    FECHA O ARQUIVO DO PASSO.
070600     CLOSE GPR2023.
070699*    FECHA O ARQUIVO DO PASSO.
070700     CLOSE GPR2024.
070799*    FECHA O ARQUIVO DO PASSO.
070800     CLOSE GPR2025.
070900 0850-FECHAR-EXIT.
071000     EXIT.
071100
071150*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
071200 3000-CALCULAR-PCT-ANO.
071300     PERFORM 3010-CALCULAR-UM-ANO THRU
071400         3010-CALCULAR-UM-ANO-EXIT
071500         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 5.
071600 3000-CALCULAR-PCT-ANO-EXIT.
071700     EXIT.
071800
071850*    CALCULA WS-PCT-AUX.
071900 3010-CALCULAR-UM-ANO.
072000     IF WS-TOTAL-UNICO = 0
072099*    ATUALIZA WS-PCT-ANO.
072100         MOVE 0 TO WS-PCT-ANO (WS-IDX)
072199*    CASO CONTRARIO.
072200     ELSE
072299*    CALCULA WS-PCT-AUX.
072300         COMPUTE WS-PCT-AUX ROUNDED =
072400             WS-CNT-ANO (WS-IDX) * 10000 / WS-TOTAL-UNICO
072499*    CALCULA WS-PCT-ANO.
072500         COMPUTE WS-PCT-ANO (WS-IDX) = WS-PCT-AUX / 100.
072600 3010-CALCULAR-UM-ANO-EXIT.
072700     EXIT.
072800
072850*    MONTA WS-TROCOU A PARTIR DOS CAMPOS DE ENTRADA.
072900 3100-ORDENAR-PROGRAMAS.
073000     MOVE 1 TO WS-TROCOU.
073099*    CHAMA A ROTINA 3110-PASSADA.
073100     PERFORM 3110-PASSADA THRU 3110-PASSADA-EXIT
073200         UNTIL WS-TROCOU = 0.
073300 3100-ORDENAR-PROGRAMAS-EXIT.
073400     EXIT.
073500
073550*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
073600 3110-PASSADA.
073700     MOVE 0 TO WS-TROCOU.
073799*    CHAMA A ROTINA 3111-COMPARAR-PAR.
073800     PERFORM 3111-COMPARAR-PAR THRU 3111-COMPARAR-PAR-EXIT
073900         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
074000             WS-NUM-PROGRAMAS - 1.
074100 3110-PASSADA-EXIT.
074200     EXIT.
074300
074350*    MONTA WS-PROG-NOME A PARTIR DOS CAMPOS DE ENTRADA.
074400 3111-COMPARAR-PAR.
074500     IF WS-PROG-CNT (WS-IDX) < WS-PROG-CNT (WS-IDX + 1)
074600         MOVE WS-PROG-NOME (WS-IDX) TO WS-PROG-TEMP-NOME
074700         MOVE WS-PROG-CNT (WS-IDX) TO WS-PROG-TEMP-CNT
074800         MOVE WS-PROG-NOME (WS-IDX + 1) TO
074900             WS-PROG-NOME (WS-IDX)
075000         MOVE WS-PROG-CNT (WS-IDX + 1) TO
075100             WS-PROG-CNT (WS-IDX)
075199*    ATUALIZA WS-PROG-NOME.
075200         MOVE WS-PROG-TEMP-NOME TO WS-PROG-NOME (WS-IDX + 1)
075299*    ATUALIZA WS-PROG-CNT.
075300         MOVE WS-PROG-TEMP-CNT TO WS-PROG-CNT (WS-IDX + 1)
075399*    ATUALIZA WS-TROCOU.
075400         MOVE 1 TO WS-TROCOU.
075500 3111-COMPARAR-PAR-EXIT.
075600     EXIT.
075700
075750*    MONTA WS-TROCOU A PARTIR DOS CAMPOS DE ENTRADA.
075800 3200-ORDENAR-ANOPROG.
075900     MOVE 1 TO WS-TROCOU.
075999*    CHAMA A ROTINA 3210-PASSADA.
076000     PERFORM 3210-PASSADA THRU 3210-PASSADA-EXIT
076100         UNTIL WS-TROCOU = 0.
076200 3200-ORDENAR-ANOPROG-EXIT.
076300     EXIT.
076400
076450*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
076500 3210-PASSADA.
076600     MOVE 0 TO WS-TROCOU.
076699*    CHAMA A ROTINA 3211-COMPARAR-PAR.
076700     PERFORM 3211-COMPARAR-PAR THRU 3211-COMPARAR-PAR-EXIT
076800         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
076900             WS-NUM-ANOPROG - 1.
077000 3210-PASSADA-EXIT.
077100     EXIT.
077200
077250*    MONTA WS-IDX2 A PARTIR DOS CAMPOS DE ENTRADA.
077300 3211-COMPARAR-PAR.
077400     MOVE 0 TO WS-IDX2.
077499*    TESTA WS-AP-CNT (WS-IDX) < WS-AP-CNT (WS-IDX +.
077500     IF WS-AP-CNT (WS-IDX) < WS-AP-CNT (WS-IDX + 1)
077599*    ATUALIZA WS-IDX2.
077600         MOVE 1 TO WS-IDX2.
077699*    TESTA WS-AP-CNT (WS-IDX) = WS-AP-CNT (WS-IDX +.
077700     IF WS-AP-CNT (WS-IDX) = WS-AP-CNT (WS-IDX + 1) AND
077800         WS-AP-ANO (WS-IDX) < WS-AP-ANO (WS-IDX + 1)
077899*    ATUALIZA WS-IDX2.
077900         MOVE 1 TO WS-IDX2.
077999*    TESTA WS-IDX2 = 1.
078000     IF WS-IDX2 = 1
078100         MOVE WS-AP-ANO (WS-IDX) TO WS-AP-TEMP-ANO
078200         MOVE WS-AP-NOME (WS-IDX) TO WS-AP-TEMP-NOME
078300         MOVE WS-AP-CNT (WS-IDX) TO WS-AP-TEMP-CNT
078400         MOVE WS-AP-ANO (WS-IDX + 1) TO WS-AP-ANO (WS-IDX)
078500         MOVE WS-AP-NOME (WS-IDX + 1) TO WS-AP-NOME (WS-IDX)
078600         MOVE WS-AP-CNT (WS-IDX + 1) TO WS-AP-CNT (WS-IDX)
078699*    ATUALIZA WS-AP-ANO.
078700         MOVE WS-AP-TEMP-ANO TO WS-AP-ANO (WS-IDX + 1)
078799*    ATUALIZA WS-AP-NOME.
078800         MOVE WS-AP-TEMP-NOME TO WS-AP-NOME (WS-IDX + 1)
078899*    ATUALIZA WS-AP-CNT.
078900         MOVE WS-AP-TEMP-CNT TO WS-AP-CNT (WS-IDX + 1)
078999*    ATUALIZA WS-TROCOU.
079000         MOVE 1 TO WS-TROCOU.
079100 3211-COMPARAR-PAR-EXIT.
079200     EXIT.
079300
079350*    GRAVA REG-RELAT.
079400 4000-IMPRIMIR-DISTRIBUICAO.
079500     MOVE 0 TO WS-CONT-PAG.
079599*    ACUMULA EM WS-CONT-PAG.
079600     ADD 1 TO WS-CONT-PAG.
079699*    ATUALIZA CABE1-PAG.
079700     MOVE WS-CONT-PAG TO CABE1-PAG.
079799*    EMITE REG-RELAT.
079800     WRITE REG-RELAT FROM CABE1 AFTER ADVANCING TOP-OF-FORM.
079899*    EMITE REG-RELAT.
079900     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
079999*    CHAMA A ROTINA 4010-IMPRIMIR-UM-ANO.
080000     PERFORM 4010-IMPRIMIR-UM-ANO THRU
080100         4010-IMPRIMIR-UM-ANO-EXIT
080200         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 5.
080299*    EMITE REG-RELAT.
080300     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
080399*    CHAMA A ROTINA 4020-IMPRIMIR-PROGRAMA.
080400     PERFORM 4020-IMPRIMIR-PROGRAMA THRU
080500         4020-IMPRIMIR-PROGRAMA-EXIT
080600         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20 OR
080700             WS-IDX > WS-NUM-PROGRAMAS.
080799*    EMITE REG-RELAT.
080800     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
080899*    CHAMA A ROTINA 4030-IMPRIMIR-ANOPROG.
080900     PERFORM 4030-IMPRIMIR-ANOPROG THRU
081000         4030-IMPRIMIR-ANOPROG-EXIT
081100         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 30 OR
081200             WS-IDX > WS-NUM-ANOPROG.
081300 4000-IMPRIMIR-DISTRIBUICAO-EXIT.
081400     EXIT.
081500
081550*    GRAVA REG-RELAT.
081600 4010-IMPRIMIR-UM-ANO.
081610*    CALCULA WS-ANO-IMPR (STRING NAO ACEITA EXPRESSAO).     CR-0419
081620     COMPUTE WS-ANO-IMPR = 2020 + WS-IDX.                   CR-0419
081630*    ATUALIZA WS-PCT-EDT (GRAVA COM PONTO DECIMAL).         CR-0418
081640     MOVE WS-PCT-ANO (WS-IDX) TO WS-PCT-EDT.                CR-0418
081700     MOVE SPACES TO LINGER-TXT.
081799*    MONTA A LINHA POR CONCATENACAO.
081800     STRING WS-ANO-IMPR DELIMITED SIZE                      CR-0419
081900            ': ' DELIMITED SIZE
082000            WS-CNT-ANO (WS-IDX) DELIMITED SIZE
082100            ' (' DELIMITED SIZE
082200            WS-PCT-EDT DELIMITED SIZE                       CR-0418
082300            '%)' DELIMITED SIZE
082400            INTO LINGER-TXT.
082499*    EMITE REG-RELAT.
082500     WRITE REG-RELAT FROM LINGER AFTER ADVANCING 1 LINE.
082600 4010-IMPRIMIR-UM-ANO-EXIT.
082700     EXIT.
082800
082850*    GRAVA REG-RELAT.
082900 4020-IMPRIMIR-PROGRAMA.
083000     MOVE SPACES TO LINPROG-NOME.
083100     MOVE WS-PROG-NOME (WS-IDX) (1 : 50) TO LINPROG-NOME.
083199*    TESTA WS-PROG-NOME (WS-IDX) (51 : 1) NOT = SPA.
083200     IF WS-PROG-NOME (WS-IDX) (51 : 1) NOT = SPACE
083299*    ATUALIZA LINPROG-NOME.
083300         MOVE '...' TO LINPROG-NOME (51 : 3).
083400     MOVE WS-PROG-CNT (WS-IDX) TO LINPROG-CNT.
083499*    EMITE REG-RELAT.
083500     WRITE REG-RELAT FROM LINPROG AFTER ADVANCING 1 LINE.
083600 4020-IMPRIMIR-PROGRAMA-EXIT.
083700     EXIT.
083800
083850*    GRAVA REG-RELAT.
083900 4030-IMPRIMIR-ANOPROG.
084000     MOVE WS-AP-ANO (WS-IDX) TO LINANOPROG-ANO.
084099*    ATUALIZA LINANOPROG-NOME.
084100     MOVE SPACES TO LINANOPROG-NOME.
084200     MOVE WS-AP-NOME (WS-IDX) (1 : 50) TO LINANOPROG-NOME.
084299*    TESTA WS-AP-NOME (WS-IDX) (51 : 1) NOT = SPACE.
084300     IF WS-AP-NOME (WS-IDX) (51 : 1) NOT = SPACE
084399*    ATUALIZA LINANOPROG-NOME.
084400         MOVE '...' TO LINANOPROG-NOME (51 : 3).
084500     MOVE WS-AP-CNT (WS-IDX) TO LINANOPROG-CNT.
084599*    EMITE REG-RELAT.
084600     WRITE REG-RELAT FROM LINANOPROG AFTER ADVANCING 1 LINE.
084700 4030-IMPRIMIR-ANOPROG-EXIT.
084800     EXIT.
