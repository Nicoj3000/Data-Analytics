000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CLASCARG-COB.
000300 AUTHOR. JAMILE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 22/09/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NUCLEO DE EGRESSOS.
000800*-----------------------------------------------------------*
000900*    ANALISTA       : JAMILE 26
001000*    PROGRAMADOR(A) : JAMILE 26
001100*    FINALIDADE     : CLASSIFICA OS REGISTROS DE PESQUISA DE
001200*                     EGRESSOS (ARQUIVOS MO E VE) QUANTO A
001300*                     OCUPACAO DE CARGO GERENCIAL, GRAVA O
001400*                     DETALHE E A TALIA DE PALAVRAS-CHAVE.
001500*                     SEM UTILIZACAO DE SORT - UMA SO PASSADA.
001600*-----------------------------------------------------------*
001700*    VRS    DATA          PROGR.  DESCRICAO
001800*    1.0    22/09/1993    JML     IMPLANTACAO INICIAL
001900*    1.1    14/03/1994    JML     INCLUIDA TALIA DE PALAVRAS
002000*    1.2    02/08/1994    FAB     CORRIGIDO TRIM DO NOME
002100*    1.3    19/01/1995    JML     PERCENTUAL COM 2 DECIMAIS
002200*    1.4    11/06/1995    ENZ     REVISAO GERAL - NUCLEO EGRES.
002300*    1.5    30/11/1995    JML     AJUSTE RELATORIO - COLUNAS
002400*    2.0    14/02/1996    FAB     EMPRESA "N/A" QUANDO EM BRANCO
002500*    2.1    09/09/1996    JML     REVISTO P/ 2 ARQUIVOS MO/VE
002600*    2.2    27/03/1997    ENZ     TALIA PALAVRA - SUBSTRING
002700*    2.3    18/08/1997    JML     CORRECAO CARGO EM BRANCO
002800*    2.4    05/12/1997    FAB     AJUSTE COLUNA EMPRESA RELAT.
002900*    3.0    03/02/1998    JML     REQ-0118 REVISAO DE CAMPOS
003000*    3.1    20/07/1998    ENZ     REQ-0142 PERCENTUAL ZERADO
003100*    3.2    11/09/1998    FAB     CR-0156 AJUSTE CABECALHO
003200*    3.3    29/01/1999    JML     Y2K - REVISAO DE DATAS 4 DIG.
003300*    3.4    02/03/1999    ENZ     CR-0171 TALIA ORDEM DECREST.
003400*    3.5    16/06/1999    FAB     CR-0188 AJUSTE TRUNCAMENTO
003500*    3.6    24/11/1999    JML     CR-0203 REVISAO FINAL 1999
003550*    3.7    10/01/2000    ENZ     CR-0402 CORRIGIDO CASE CARGO    CR-0402 
003560*                                 X PALAVRA-CHAVE - CARGDET       CR-0402
003570*                                 VAZIO DESDE A 2.2               CR-0402
003580*    3.8    25/09/2000    ENZ     CR-0418 PERCENTUAL SEM PONTO       CR-0418
003590*                                 DECIMAL NA LINHA IMPRESSA          CR-0418
003600*-----------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT SURVEY-MO ASSIGN TO SURVEYMO
004600                       ORGANIZATION LINE SEQUENTIAL
004700                       FILE STATUS STAT-MO.
004800
004900     SELECT SURVEY-VE ASSIGN TO SURVEYVE
005000                       ORGANIZATION LINE SEQUENTIAL
005100                       FILE STATUS STAT-VE.
005200
005300     SELECT CARGDET   ASSIGN TO CARGDET
005400                       ORGANIZATION LINE SEQUENTIAL
005500                       FILE STATUS STAT-DET.
005600
005700     SELECT PALAVTAL  ASSIGN TO PALAVTAL
005800                       ORGANIZATION LINE SEQUENTIAL
005900                       FILE STATUS STAT-PAL.
006000
006100     SELECT RELAT     ASSIGN TO PRINTER.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  SURVEY-MO
006700     LABEL RECORD STANDARD
006800     RECORD CONTAINS 444 CHARACTERS.
006900 01  REG-SURVEY-MO                  PIC X(444).
007000
007100 FD  SURVEY-VE
007200     LABEL RECORD STANDARD
007300     RECORD CONTAINS 444 CHARACTERS.
007400 01  REG-SURVEY-VE                  PIC X(444).
007500
007600 FD  CARGDET
007700     LABEL RECORD STANDARD
007800     RECORD CONTAINS 392 CHARACTERS.
007900 01  REG-CARGDET.
008000     05  DET-ARCHIVO                PIC X(20).
008100     05  DET-NOMBRE                 PIC X(60).
008200     05  DET-CARGO                  PIC X(60).
008300     05  DET-PROGRAMA               PIC X(200).
008400     05  DET-EMPRESA                PIC X(60).
008500     05  FILLER                     PIC X(02).
008600
008700 FD  PALAVTAL
008800     LABEL RECORD STANDARD
008900     RECORD CONTAINS 20 CHARACTERS.
009000 01  REG-PALAVTAL.
009100     05  PAL-PALAVRA                PIC X(15).
009200     05  PAL-CANTIDAD               PIC 9(04).
009300     05  FILLER                     PIC X(01).
009400
009500 FD  RELAT
009600     LABEL RECORD OMITTED.
009700 01  REG-RELAT                      PIC X(80).
009800
009900 WORKING-STORAGE SECTION.
010000*----------------------------------------------------------*
010100*    AREA DE CAMPOS DE REGISTRO DE ENTRADA (R1 - SURVEY)
010200*----------------------------------------------------------*
010300 01  WS-REG-SURVEY.
010400     05  SUR-DOCUMENTO               PIC X(12).
010500     05  SUR-NOMES                   PIC X(30).
010600     05  SUR-APELLIDOS               PIC X(30).
010700     05  SUR-PROGRAMAS               PIC X(200).
010800     05  SUR-INFO-OCUP                PIC X(40).
010900     05  SUR-CARGO                   PIC X(60).
011000     05  SUR-EMPRESA                  PIC X(60).
011100     05  SUR-FECHA-ENC                PIC X(10).
011200     05  SUR-FUENTE                   PIC X(02).
011300
011400*----------------------------------------------------------*
011500*    VISAO REDEFINIDA PARA LEITURA POSICIONAL DO ARQUIVO
011600*    PLANO (EQUIVALENTE DE LARGURA FIXA DO EXTRATO ;)
011700*----------------------------------------------------------*
011800 01  WS-REG-SURVEY-R REDEFINES WS-REG-SURVEY.
011900     05  WS-SURVEY-BYTES             PIC X(444).
012000
012099*    AREA DE TRABALHO WS-STATUS-ARQ.
012100 01  WS-STATUS-ARQ.
012200     05  STAT-MO                     PIC X(02) VALUE SPACES.
012300     05  STAT-VE                     PIC X(02) VALUE SPACES.
012400     05  STAT-DET                    PIC X(02) VALUE SPACES.
012500     05  STAT-PAL                    PIC X(02) VALUE SPACES.
012510     05  FILLER                      PIC X(01).
012600
012699*    AREA DE TRABALHO WS-CHAVES-FIM.
012700 01  WS-CHAVES-FIM.
012800     05  WS-EOF-MO                   PIC X(01) VALUE 'N'.
012900     05  WS-EOF-VE                   PIC X(01) VALUE 'N'.
012910     05  FILLER                      PIC X(01).
013000
013100*----------------------------------------------------------*
013200*    TABELA DE PALAVRAS-CHAVE GERENCIAIS (FIXA)
013300*----------------------------------------------------------*
013400 01  WS-TAB-PALAVRAS-LIT.
013500     05  FILLER                      PIC X(15) VALUE 'GERENTE'.
013600     05  FILLER                      PIC X(15) VALUE 'DIRECTOR'.
013700     05  FILLER                      PIC X(15) VALUE 'JEFE'.
013800     05  FILLER                      PIC X(15) VALUE 'COORDINADOR'.
013900     05  FILLER                      PIC X(15) VALUE 'SUPERVISOR'.
014000     05  FILLER                      PIC X(15) VALUE 'PRESIDENTE'.
014100     05  FILLER                      PIC X(15) VALUE 'VICEPRESIDENTE'.
014200     05  FILLER                      PIC X(15) VALUE 'SUBDIRECTOR'.
014300     05  FILLER                      PIC X(15) VALUE 'SUBGERENTE'.
014400     05  FILLER                      PIC X(15) VALUE 'JUEZ'.
014500     05  FILLER                      PIC X(15) VALUE 'RECTOR'.
014600     05  FILLER                      PIC X(15) VALUE 'JURIDICO'.
014700     05  FILLER                      PIC X(15) VALUE 'LIDER'.
014800     05  FILLER                      PIC X(15) VALUE 'ADMINISTRADOR'.
014900     05  FILLER                      PIC X(15) VALUE 'EJECUTIVO'.
015000     05  FILLER                      PIC X(15) VALUE 'MANAGER'.
015100     05  FILLER                      PIC X(15) VALUE 'CHIEF'.
015200
015299*    VISAO ALTERNATIVA DE WS-TAB-PALAVRAS EM BYTES.
015300 01  WS-TAB-PALAVRAS REDEFINES WS-TAB-PALAVRAS-LIT.
015400     05  WS-PALAVRA OCCURS 17 TIMES
015500                     INDEXED BY IX-PAL PIC X(15).
015600
015699*    AREA DE TRABALHO WS-TAB-TAMANHOS.
015700 01  WS-TAB-TAMANHOS.
015800     05  WS-TAM-PALAVRA OCCURS 17 TIMES PIC 9(02) VALUE 0.
015810     05  FILLER                      PIC X(01).
015900
015999*    AREA DE TRABALHO WS-TAB-CONTADOR.
016000 01  WS-TAB-CONTADOR.
016100     05  WS-CANT-PALAVRA OCCURS 17 TIMES
016200                     INDEXED BY IX-CNT PIC 9(04) COMP VALUE 0.
016210     05  FILLER                      PIC X(01).
016300
016400*----------------------------------------------------------*
016500*    CONTADORES E ACUMULADORES (COMP)
016600*----------------------------------------------------------*
016700 01  WS-CONTADORES.
016800     05  WS-VALIDOS-MO               PIC 9(06) COMP VALUE 0.
016900     05  WS-VALIDOS-VE                PIC 9(06) COMP VALUE 0.
017000     05  WS-CLASSIF-MO                PIC 9(06) COMP VALUE 0.
017100     05  WS-CLASSIF-VE                PIC 9(06) COMP VALUE 0.
017200     05  WS-IDX                       PIC 9(02) COMP VALUE 0.
017300     05  WS-POS                       PIC 9(03) COMP VALUE 0.
017400     05  WS-LIM-POS                   PIC 9(03) COMP VALUE 0.
017500     05  WS-TOTAL-PALAVRAS            PIC 9(04) COMP VALUE 0.
017600     05  WS-ACHOU                     PIC 9(01) COMP VALUE 0.
017610     05  FILLER                      PIC X(01).
017700
017799*    AREA DE TRABALHO WS-CAMPOS-AUX.
017800 01  WS-CAMPOS-AUX.
017900     05  WS-CARGO-UC                  PIC X(60).
018000     05  WS-CARGO-UC-R REDEFINES WS-CARGO-UC.
018100         10  WS-CARGO-UC-BYTE OCCURS 60 TIMES PIC X(01).
018200     05  WS-NOME-COMP                 PIC X(61).
018300     05  WS-IDX-NOME                  PIC 9(02) COMP VALUE 0.
018400     05  WS-TAM-NOMES                 PIC 9(02) COMP VALUE 0.
018500     05  WS-TAM-APELL                  PIC 9(02) COMP VALUE 0.
018600     05  WS-PCT-MO                     PIC 9(03)V99 VALUE 0.
018700     05  WS-PCT-VE                     PIC 9(03)V99 VALUE 0.
018800     05  WS-PCT-AUX                    PIC 9(09) COMP VALUE 0.
018850     05  FILLER                      PIC X(01).
018900
019000*----------------------------------------------------------*
019100*    ORDENACAO DA TALIA DE PALAVRAS (BOLHA - 17 ITENS)
019200*----------------------------------------------------------*
019300 01  WS-ORDENACAO.
019400     05  WS-TROCOU                     PIC 9(01) COMP VALUE 0.
019500     05  WS-PAL-TEMP                   PIC X(15).
019600     05  WS-CNT-TEMP                   PIC 9(04) COMP VALUE 0.
019650     05  FILLER                      PIC X(01).
019700
019800*----------------------------------------------------------*
019900*    AREA DE IMPRESSAO DO RELATORIO U1
020000*----------------------------------------------------------*
020100 01  CABE1.
020200     05  FILLER                       PIC X(20) VALUE SPACES.
020300     05  FILLER                       PIC X(40)
020400              VALUE 'FESP - PESQUISA DE EGRESSOS'.
020500     05  FILLER                       PIC X(04) VALUE 'PG '.
020600     05  CABE1-PAG                    PIC ZZZ9.
020700     05  FILLER                       PIC X(12) VALUE SPACES.
020800
020899*    AREA DE TRABALHO CABE2.
020900 01  CABE2.
021000     05  FILLER                       PIC X(20) VALUE SPACES.
021100     05  FILLER                       PIC X(45)
021200              VALUE 'CLASSIFICACAO DE CARGOS GERENCIAIS'.
021300     05  FILLER                       PIC X(15) VALUE SPACES.
021400
021499*    AREA DE TRABALHO CABE3.
021500 01  CABE3.
021600     05  FILLER                       PIC X(04) VALUE 'NO.'.
021700     05  FILLER                       PIC X(02) VALUE SPACES.
021800     05  FILLER                       PIC X(30) VALUE 'NOMBRE'.
021900     05  FILLER                       PIC X(35) VALUE 'CARGO'.
022000     05  FILLER                       PIC X(09) VALUE SPACES.
022100
022199*    AREA DE TRABALHO DETAIL1.
022200 01  DETAIL1.
022300     05  DET1-NUM                     PIC ZZZ9.
022400     05  FILLER                       PIC X(02) VALUE SPACES.
022500     05  DET1-NOME                    PIC X(30).
022600     05  DET1-CARGO                   PIC X(35).
022700     05  FILLER                       PIC X(09) VALUE SPACES.
022800
022899*    AREA DE TRABALHO LINHA-BRANCO.
022900 01  LINHA-BRANCO                     PIC X(80) VALUE SPACES.
023000
023099*    AREA DE TRABALHO LINTOT.
023100 01  LINTOT.
023200     05  FILLER                       PIC X(20) VALUE SPACES.
023300     05  LINTOT-TXT                   PIC X(40).
023400     05  FILLER                       PIC X(20) VALUE SPACES.
023500
023599*    AREA DE TRABALHO LINPAL.
023600 01  LINPAL.
023700     05  FILLER                       PIC X(20) VALUE SPACES.
023800     05  LINPAL-PAL                   PIC X(15).
023900     05  FILLER                       PIC X(02) VALUE ': '.
024000     05  LINPAL-CNT                   PIC ZZZ9.
024100     05  FILLER                       PIC X(10) VALUE ' PERSONAS'.
024200     05  FILLER                       PIC X(13) VALUE SPACES.
024300
024399*    AREA DE TRABALHO WS-CONT-LIN.
024400 01  WS-CONT-LIN                      PIC 9(02) COMP VALUE 0.
024499*    AREA DE TRABALHO WS-CONT-PAG.
024500 01  WS-CONT-PAG                      PIC 9(04) COMP VALUE 0.
024599*    AREA DE TRABALHO WS-CONT-EDT.
024600 01  WS-CONT-EDT                      PIC ZZZZZ9.
024610*    AREA DE TRABALHO WS-PCT-EDT.                              CR-0418
024620 01  WS-PCT-EDT                       PIC ZZ9.99.              CR-0418
024699*    AREA DE TRABALHO WS-NUM-LIST.
024700 01  WS-NUM-LIST                      PIC 9(04) COMP VALUE 0.
024800
024900 PROCEDURE DIVISION.
025000
025050*    GRAVA REG-RELAT.
025100 0000-INICIO.
025200     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-ABRIR-ARQUIVOS-EXIT.
025299*    CHAMA A ROTINA 1100-CARREGAR-TAMANHOS.
025300     PERFORM 1100-CARREGAR-TAMANHOS THRU 1100-CARREGAR-TAMANHOS-
025400-        EXIT.
025499*    CHAMA A ROTINA 4010-CABECALHO.
025500     PERFORM 4010-CABECALHO THRU 4010-CABECALHO-EXIT.
025599*    EMITE REG-RELAT.
025600     WRITE REG-RELAT FROM CABE3 AFTER ADVANCING 1 LINE.
025699*    CHAMA A ROTINA 2000-LER-MO.
025700     PERFORM 2000-LER-MO THRU 2000-LER-MO-EXIT
025800         UNTIL WS-EOF-MO = 'S'.
025899*    CHAMA A ROTINA 2500-LER-VE.
025900     PERFORM 2500-LER-VE THRU 2500-LER-VE-EXIT
026000         UNTIL WS-EOF-VE = 'S'.
026099*    CHAMA A ROTINA 3000-CALCULAR-PERCENTUAIS.
026100     PERFORM 3000-CALCULAR-PERCENTUAIS THRU
026200         3000-CALCULAR-PERCENTUAIS-EXIT.
026299*    CHAMA A ROTINA 3500-ORDENAR-TALIA.
026300     PERFORM 3500-ORDENAR-TALIA THRU 3500-ORDENAR-TALIA-EXIT.
026399*    CHAMA A ROTINA 4000-IMPRIMIR-RELATORIO.
026400     PERFORM 4000-IMPRIMIR-RELATORIO THRU
026500         4000-IMPRIMIR-RELATORIO-EXIT.
026599*    CHAMA A ROTINA 9000-ENCERRAR.
026600     PERFORM 9000-ENCERRAR THRU 9000-ENCERRAR-EXIT.
026700     STOP RUN.
026800
026850*    ABRE SURVEY-MO, SURVEY-VE, CARGDET, PALAVTAL, RELAT.
026900 1000-ABRIR-ARQUIVOS.
027000     OPEN INPUT SURVEY-MO.
027099*    ABRE O ARQUIVO DO PASSO.
027100     OPEN INPUT SURVEY-VE.
027199*    ABRE O ARQUIVO DO PASSO.
027200     OPEN OUTPUT CARGDET.
027299*    ABRE O ARQUIVO DO PASSO.
027300     OPEN OUTPUT PALAVTAL.
027399*    ABRE O ARQUIVO DO PASSO.
027400     OPEN OUTPUT RELAT.
027500 1000-ABRIR-ARQUIVOS-EXIT.
027600     EXIT.
027700
027800*    REQ-0118 - TAMANHO EFETIVO DE CADA PALAVRA DA TABELA,
027900*    USADO NA COMPARACAO POR SUBSTRING (NAO HA FUNCAO DE
028000*    RECORTE DISPONIVEL NESTE COMPILADOR).
028100 1100-CARREGAR-TAMANHOS.
028200     MOVE 07 TO WS-TAM-PALAVRA (01).
028299*    ATUALIZA WS-TAM-PALAVRA.
028300     MOVE 08 TO WS-TAM-PALAVRA (02).
028399*    ATUALIZA WS-TAM-PALAVRA.
028400     MOVE 04 TO WS-TAM-PALAVRA (03).
028499*    ATUALIZA WS-TAM-PALAVRA.
028500     MOVE 11 TO WS-TAM-PALAVRA (04).
028599*    ATUALIZA WS-TAM-PALAVRA.
028600     MOVE 10 TO WS-TAM-PALAVRA (05).
028699*    ATUALIZA WS-TAM-PALAVRA.
028700     MOVE 10 TO WS-TAM-PALAVRA (06).
028799*    ATUALIZA WS-TAM-PALAVRA.
028800     MOVE 14 TO WS-TAM-PALAVRA (07).
028899*    ATUALIZA WS-TAM-PALAVRA.
028900     MOVE 11 TO WS-TAM-PALAVRA (08).
028999*    ATUALIZA WS-TAM-PALAVRA.
029000     MOVE 10 TO WS-TAM-PALAVRA (09).
029099*    ATUALIZA WS-TAM-PALAVRA.
029100     MOVE 04 TO WS-TAM-PALAVRA (10).
029199*    ATUALIZA WS-TAM-PALAVRA.
029200     MOVE 06 TO WS-TAM-PALAVRA (11).
029299*    ATUALIZA WS-TAM-PALAVRA.
029300     MOVE 08 TO WS-TAM-PALAVRA (12).
029399*    ATUALIZA WS-TAM-PALAVRA.
029400     MOVE 05 TO WS-TAM-PALAVRA (13).
029499*    ATUALIZA WS-TAM-PALAVRA.
029500     MOVE 13 TO WS-TAM-PALAVRA (14).
029599*    ATUALIZA WS-TAM-PALAVRA.
029600     MOVE 09 TO WS-TAM-PALAVRA (15).
029699*    ATUALIZA WS-TAM-PALAVRA.
029700     MOVE 07 TO WS-TAM-PALAVRA (16).
029799*    ATUALIZA WS-TAM-PALAVRA.
029800     MOVE 05 TO WS-TAM-PALAVRA (17).
029900 1100-CARREGAR-TAMANHOS-EXIT.
030000     EXIT.
030100
030150*    LE O PROXIMO REGISTRO DE SURVEY-MO.
030200 2000-LER-MO.
030300     READ SURVEY-MO INTO WS-REG-SURVEY
030400         AT END
030499*    ATUALIZA WS-EOF-MO.
030500             MOVE 'S' TO WS-EOF-MO
030599*    DESVIA PARA 2000-LER-MO-EXIT.
030600             GO TO 2000-LER-MO-EXIT.
030699*    TESTA SUR-CARGO = SPACES.
030700     IF SUR-CARGO = SPACES
030799*    DESVIA PARA 2000-LER-MO-EXIT.
030800         GO TO 2000-LER-MO-EXIT.
030899*    ACUMULA EM WS-VALIDOS-MO.
030900     ADD 1 TO WS-VALIDOS-MO.
030999*    CHAMA A ROTINA 2100-CLASSIFICAR-CARGO.
031000     PERFORM 2100-CLASSIFICAR-CARGO THRU
031100         2100-CLASSIFICAR-CARGO-EXIT.
031199*    TESTA WS-ACHOU = 1.
031200     IF WS-ACHOU = 1
031299*    ACUMULA EM WS-CLASSIF-MO.
031300         ADD 1 TO WS-CLASSIF-MO
031399*    ATUALIZA DET-ARCHIVO.
031400         MOVE 'SURVEY-MO' TO DET-ARCHIVO
031499*    CHAMA A ROTINA 2200-GRAVAR-DETALHE.
031500         PERFORM 2200-GRAVAR-DETALHE THRU
031600             2200-GRAVAR-DETALHE-EXIT.
031700 2000-LER-MO-EXIT.
031800     EXIT.
031900
031950*    LE O PROXIMO REGISTRO DE SURVEY-VE.
032000 2500-LER-VE.
032100     READ SURVEY-VE INTO WS-REG-SURVEY
032200         AT END
032299*    ATUALIZA WS-EOF-VE.
032300             MOVE 'S' TO WS-EOF-VE
032399*    DESVIA PARA 2500-LER-VE-EXIT.
032400             GO TO 2500-LER-VE-EXIT.
032499*    TESTA SUR-CARGO = SPACES.
032500     IF SUR-CARGO = SPACES
032599*    DESVIA PARA 2500-LER-VE-EXIT.
032600         GO TO 2500-LER-VE-EXIT.
032699*    ACUMULA EM WS-VALIDOS-VE.
032700     ADD 1 TO WS-VALIDOS-VE.
032799*    CHAMA A ROTINA 2100-CLASSIFICAR-CARGO.
032800     PERFORM 2100-CLASSIFICAR-CARGO THRU
032900         2100-CLASSIFICAR-CARGO-EXIT.
032999*    TESTA WS-ACHOU = 1.
033000     IF WS-ACHOU = 1
033099*    ACUMULA EM WS-CLASSIF-VE.
033100         ADD 1 TO WS-CLASSIF-VE
033199*    ATUALIZA DET-ARCHIVO.
033200         MOVE 'SURVEY-VE' TO DET-ARCHIVO
033299*    CHAMA A ROTINA 2200-GRAVAR-DETALHE.
033300         PERFORM 2200-GRAVAR-DETALHE THRU
033400             2200-GRAVAR-DETALHE-EXIT.
033500 2500-LER-VE-EXIT.
033600     EXIT.
033700
033800*    TESTA O CARGO CONTRA AS 17 PALAVRAS-CHAVE; SUBSTRING
033900*    (PRESIDENTE DENTRO DE VICEPRESIDENTE, DIRECTOR DENTRO DE
034000*    SUBDIRECTOR) CONTINUA INCREMENTANDO AS DUAS - CR-0203.
034050*    CR-0402: A TABELA WS-TAB-PALAVRAS-LIT E' TODA EM MAIUSCULA,  CR-0402 
034060*    ENTAO O CARGO PRECISA SUBIR PARA MAIUSCULA TAMBEM (ANTES     CR-0402 
034070*    DESCIA PARA MINUSCULA E O COMPARE NUNCA CASAVA).             CR-0402 
034100 2100-CLASSIFICAR-CARGO.
034200     MOVE SUR-CARGO TO WS-CARGO-UC.                               CR-0402 
034299*    TRATA OS CARACTERES DE WS-CARGO-UC.
034300     INSPECT WS-CARGO-UC CONVERTING                               CR-0402 
034400         'abcdefghijklmnopqrstuvwxyz' TO
034500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034599*    ATUALIZA WS-ACHOU.
034600     MOVE 0 TO WS-ACHOU.
034699*    CHAMA A ROTINA 2110-TESTAR-PALAVRA.
034700     PERFORM 2110-TESTAR-PALAVRA THRU 2110-TESTAR-PALAVRA-EXIT
034800         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 17.
034900 2100-CLASSIFICAR-CARGO-EXIT.
035000     EXIT.
035100
035150*    CALCULA WS-LIM-POS.
035200 2110-TESTAR-PALAVRA.
035300     MOVE WS-TAM-PALAVRA (WS-IDX) TO WS-LIM-POS.
035399*    CALCULA WS-LIM-POS.
035400     COMPUTE WS-LIM-POS = 61 - WS-LIM-POS.
035499*    ATUALIZA WS-POS.
035500     MOVE 1 TO WS-POS.
035599*    CHAMA A ROTINA 2111-TESTAR-POSICAO.
035600     PERFORM 2111-TESTAR-POSICAO THRU 2111-TESTAR-POSICAO-EXIT
035700         UNTIL WS-POS > WS-LIM-POS.
035800 2110-TESTAR-PALAVRA-EXIT.
035900     EXIT.
036000
036050*    MONTA WS-ACHOU A PARTIR DOS CAMPOS DE ENTRADA.
036100 2111-TESTAR-POSICAO.
036200     IF WS-CARGO-UC (WS-POS : WS-TAM-PALAVRA (WS-IDX)) =          CR-0402 
036300         WS-PALAVRA (WS-IDX) (1 : WS-TAM-PALAVRA (WS-IDX))
036399*    ATUALIZA WS-ACHOU.
036400         MOVE 1 TO WS-ACHOU
036499*    ACUMULA EM WS-CANT-PALAVRA.
036500         ADD 1 TO WS-CANT-PALAVRA (WS-IDX)
036599*    ATUALIZA WS-POS.
036600         MOVE WS-LIM-POS TO WS-POS
036699*    ACUMULA EM WS-POS.
036700         ADD 1 TO WS-POS
036799*    DESVIA PARA 2111-TESTAR-POSICAO-EXIT.
036800         GO TO 2111-TESTAR-POSICAO-EXIT.
036899*    ACUMULA EM WS-POS.
036900     ADD 1 TO WS-POS.
037000 2111-TESTAR-POSICAO-EXIT.
037100     EXIT.
037200
037300*    MONTA NOME = NOMBRES + ESPACO + APELLIDOS, RECORTADO.
037400 2200-GRAVAR-DETALHE.
037500     MOVE SPACES TO WS-NOME-COMP.
037599*    ATUALIZA WS-IDX-NOME.
037600     MOVE 30 TO WS-IDX-NOME.
037699*    ATUALIZA WS-NOME-COMP.
037700     MOVE SUR-NOMES TO WS-NOME-COMP (1 : 30).
037799*    CHAMA A ROTINA 2210-ACHAR-FIM-NOMES.
037800     PERFORM 2210-ACHAR-FIM-NOMES THRU
037900         2210-ACHAR-FIM-NOMES-EXIT.
037999*    ATUALIZA WS-TAM-NOMES.
038000     MOVE WS-IDX-NOME TO WS-TAM-NOMES.
038099*    ACUMULA EM WS-TAM-NOMES.
038100     ADD 1 TO WS-TAM-NOMES.
038199*    ATUALIZA WS-NOME-COMP.
038200     MOVE SPACE TO WS-NOME-COMP (WS-TAM-NOMES : 1).
038299*    ATUALIZA WS-NOME-COMP.
038300     MOVE SUR-APELLIDOS TO WS-NOME-COMP (WS-TAM-NOMES + 1 : 30).
038399*    ATUALIZA DET-NOMBRE.
038400     MOVE WS-NOME-COMP TO DET-NOMBRE.
038499*    ATUALIZA DET-CARGO.
038500     MOVE SUR-CARGO TO DET-CARGO.
038599*    ATUALIZA DET-PROGRAMA.
038600     MOVE SUR-PROGRAMAS TO DET-PROGRAMA.
038699*    TESTA SUR-EMPRESA = SPACES.
038700     IF SUR-EMPRESA = SPACES
038799*    ATUALIZA DET-EMPRESA.
038800         MOVE 'N/A' TO DET-EMPRESA
038899*    CASO CONTRARIO.
038900     ELSE
038999*    ATUALIZA DET-EMPRESA.
039000         MOVE SUR-EMPRESA TO DET-EMPRESA.
039099*    EMITE REG-CARGDET.
039100     WRITE REG-CARGDET.
039199*    ACUMULA EM WS-NUM-LIST.
039200     ADD 1 TO WS-NUM-LIST.
039299*    TESTA WS-CONT-LIN > 55.
039300     IF WS-CONT-LIN > 55
039399*    CHAMA A ROTINA 4010-CABECALHO.
039400         PERFORM 4010-CABECALHO THRU 4010-CABECALHO-EXIT.
039499*    ATUALIZA DET1-NUM.
039500     MOVE WS-NUM-LIST TO DET1-NUM.
039599*    ATUALIZA DET1-NOME.
039600     MOVE SPACES TO DET1-NOME.
039700     MOVE WS-NOME-COMP (1 : 28) TO DET1-NOME.
039799*    TESTA WS-NOME-COMP (29 : 1) NOT = SPACE.
039800     IF WS-NOME-COMP (29 : 1) NOT = SPACE
039899*    ATUALIZA DET1-NOME.
039900         MOVE '..' TO DET1-NOME (29 : 2).
039999*    ATUALIZA DET1-CARGO.
040000     MOVE SPACES TO DET1-CARGO.
040100     MOVE SUR-CARGO (1 : 33) TO DET1-CARGO.
040199*    TESTA SUR-CARGO (34 : 1) NOT = SPACE.
040200     IF SUR-CARGO (34 : 1) NOT = SPACE
040299*    ATUALIZA DET1-CARGO.
040300         MOVE '..' TO DET1-CARGO (34 : 2).
040399*    EMITE REG-RELAT.
040400     WRITE REG-RELAT FROM DETAIL1 AFTER ADVANCING 1 LINE.
040499*    ACUMULA EM WS-CONT-LIN.
040500     ADD 1 TO WS-CONT-LIN.
040600 2200-GRAVAR-DETALHE-EXIT.
040700     EXIT.
040800
040850*    PASSO AUXILIAR DA ROTINA.
040900 2210-ACHAR-FIM-NOMES.
041000     IF WS-IDX-NOME = 0
041099*    DESVIA PARA 2210-ACHAR-FIM-NOMES-EXIT.
041100         GO TO 2210-ACHAR-FIM-NOMES-EXIT.
041199*    TESTA WS-NOME-COMP (WS-IDX-NOME : 1) NOT = SPA.
041200     IF WS-NOME-COMP (WS-IDX-NOME : 1) NOT = SPACE
041299*    DESVIA PARA 2210-ACHAR-FIM-NOMES-EXIT.
041300         GO TO 2210-ACHAR-FIM-NOMES-EXIT.
041399*    DEDUZ DE WS-IDX-NOME.
041400     SUBTRACT 1 FROM WS-IDX-NOME.
041499*    DESVIA PARA 2210-ACHAR-FIM-NOMES.
041500     GO TO 2210-ACHAR-FIM-NOMES.
041600 2210-ACHAR-FIM-NOMES-EXIT.
041700     EXIT.
041800
041900*    REQ-0142 - PERCENTUAL 0 QUANDO NAO HA REGISTROS VALIDOS.
042000 3000-CALCULAR-PERCENTUAIS.
042100     IF WS-VALIDOS-MO = 0
042199*    ATUALIZA WS-PCT-MO.
042200         MOVE 0 TO WS-PCT-MO
042299*    CASO CONTRARIO.
042300     ELSE
042399*    CALCULA WS-PCT-AUX.
042400         COMPUTE WS-PCT-AUX ROUNDED =
042500             WS-CLASSIF-MO * 10000 / WS-VALIDOS-MO
042599*    CALCULA WS-PCT-MO.
042600         COMPUTE WS-PCT-MO = WS-PCT-AUX / 100.
042699*    TESTA WS-VALIDOS-VE = 0.
042700     IF WS-VALIDOS-VE = 0
042799*    ATUALIZA WS-PCT-VE.
042800         MOVE 0 TO WS-PCT-VE
042899*    CASO CONTRARIO.
042900     ELSE
042999*    CALCULA WS-PCT-AUX.
043000         COMPUTE WS-PCT-AUX ROUNDED =
043100             WS-CLASSIF-VE * 10000 / WS-VALIDOS-VE
043199*    CALCULA WS-PCT-VE.
043200         COMPUTE WS-PCT-VE = WS-PCT-AUX / 100.
043300 3000-CALCULAR-PERCENTUAIS-EXIT.
043400     EXIT.
043500
043600*    CR-0171 - TALIA DE PALAVRAS EM ORDEM DECRESCENTE DE
043700*    CONTAGEM (BOLHA SIMPLES - 17 ITENS NAO JUSTIFICA SORT).
043800 3500-ORDENAR-TALIA.
043900     MOVE 1 TO WS-TROCOU.
043999*    CHAMA A ROTINA 3510-PASSADA-BOLHA.
044000     PERFORM 3510-PASSADA-BOLHA THRU 3510-PASSADA-BOLHA-EXIT
044100         UNTIL WS-TROCOU = 0.
044200 3500-ORDENAR-TALIA-EXIT.
044300     EXIT.
044400
044450*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
044500 3510-PASSADA-BOLHA.
044600     MOVE 0 TO WS-TROCOU.
044699*    CHAMA A ROTINA 3511-COMPARAR-PAR.
044700     PERFORM 3511-COMPARAR-PAR THRU 3511-COMPARAR-PAR-EXIT
044800         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 16.
044900 3510-PASSADA-BOLHA-EXIT.
045000     EXIT.
045100
045150*    MONTA WS-PALAVRA A PARTIR DOS CAMPOS DE ENTRADA.
045200 3511-COMPARAR-PAR.
045300     IF WS-CANT-PALAVRA (WS-IDX) < WS-CANT-PALAVRA (WS-IDX + 1)
045400         MOVE WS-PALAVRA (WS-IDX) TO WS-PAL-TEMP
045500         MOVE WS-CANT-PALAVRA (WS-IDX) TO WS-CNT-TEMP
045600         MOVE WS-PALAVRA (WS-IDX + 1) TO WS-PALAVRA (WS-IDX)
045700         MOVE WS-CANT-PALAVRA (WS-IDX + 1) TO
045800             WS-CANT-PALAVRA (WS-IDX)
045899*    ATUALIZA WS-PALAVRA.
045900         MOVE WS-PAL-TEMP TO WS-PALAVRA (WS-IDX + 1)
045999*    ATUALIZA WS-CANT-PALAVRA.
046000         MOVE WS-CNT-TEMP TO WS-CANT-PALAVRA (WS-IDX + 1)
046099*    ATUALIZA WS-TROCOU.
046100         MOVE 1 TO WS-TROCOU.
046200 3511-COMPARAR-PAR-EXIT.
046300     EXIT.
046400
046450*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
046500 4000-IMPRIMIR-RELATORIO.
046600     MOVE 0 TO WS-CONT-PAG.
046699*    CHAMA A ROTINA 4010-CABECALHO.
046700     PERFORM 4010-CABECALHO THRU 4010-CABECALHO-EXIT.
046799*    CHAMA A ROTINA 4100-IMPRIMIR-CONTADORES.
046800     PERFORM 4100-IMPRIMIR-CONTADORES THRU
046900         4100-IMPRIMIR-CONTADORES-EXIT.
046999*    CHAMA A ROTINA 4200-IMPRIMIR-TALIA.
047000     PERFORM 4200-IMPRIMIR-TALIA THRU
047100         4200-IMPRIMIR-TALIA-EXIT
047200         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 17.
047300 4000-IMPRIMIR-RELATORIO-EXIT.
047400     EXIT.
047500
047550*    GRAVA REG-RELAT.
047600 4010-CABECALHO.
047700     ADD 1 TO WS-CONT-PAG.
047799*    ATUALIZA CABE1-PAG.
047800     MOVE WS-CONT-PAG TO CABE1-PAG.
047899*    EMITE REG-RELAT.
047900     WRITE REG-RELAT FROM CABE1 AFTER ADVANCING TOP-OF-FORM.
047999*    EMITE REG-RELAT.
048000     WRITE REG-RELAT FROM CABE2 AFTER ADVANCING 1 LINE.
048099*    EMITE REG-RELAT.
048100     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
048199*    ATUALIZA WS-CONT-LIN.
048200     MOVE 4 TO WS-CONT-LIN.
048300 4010-CABECALHO-EXIT.
048400     EXIT.
048500
048550*    GRAVA REG-RELAT.
048600 4100-IMPRIMIR-CONTADORES.
048700     MOVE SPACES TO LINTOT-TXT.
048799*    ATUALIZA WS-CONT-EDT.
048800     MOVE WS-VALIDOS-MO TO WS-CONT-EDT.
048899*    MONTA A LINHA POR CONCATENACAO.
048900     STRING 'SURVEY-MO VALIDOS: ' DELIMITED SIZE
049000            WS-CONT-EDT DELIMITED SIZE
049100            INTO LINTOT-TXT.
049199*    EMITE REG-RELAT.
049200     WRITE REG-RELAT FROM LINTOT AFTER ADVANCING 1 LINE.
049299*    ATUALIZA LINTOT-TXT.
049300     MOVE SPACES TO LINTOT-TXT.
049399*    ATUALIZA WS-CONT-EDT.
049400     MOVE WS-CLASSIF-MO TO WS-CONT-EDT.
049410*    ATUALIZA WS-PCT-EDT (GRAVA COM PONTO DECIMAL).        CR-0418
049420     MOVE WS-PCT-MO TO WS-PCT-EDT.                         CR-0418
049499*    MONTA A LINHA POR CONCATENACAO.
049500     STRING 'SURVEY-MO GERENCIAIS: ' DELIMITED SIZE
049600            WS-CONT-EDT DELIMITED SIZE
049700            ' (' DELIMITED SIZE
049800            WS-PCT-EDT DELIMITED SIZE                      CR-0418
049900            '%)' DELIMITED SIZE
050000            INTO LINTOT-TXT.
050099*    EMITE REG-RELAT.
050100     WRITE REG-RELAT FROM LINTOT AFTER ADVANCING 1 LINE.
050199*    ATUALIZA LINTOT-TXT.
050200     MOVE SPACES TO LINTOT-TXT.
050299*    ATUALIZA WS-CONT-EDT.
050300     MOVE WS-VALIDOS-VE TO WS-CONT-EDT.
050399*    MONTA A LINHA POR CONCATENACAO.
050400     STRING 'SURVEY-VE VALIDOS: ' DELIMITED SIZE
050500            WS-CONT-EDT DELIMITED SIZE
050600            INTO LINTOT-TXT.
050699*    EMITE REG-RELAT.
050700     WRITE REG-RELAT FROM LINTOT AFTER ADVANCING 1 LINE.
050799*    ATUALIZA LINTOT-TXT.
050800     MOVE SPACES TO LINTOT-TXT.
050899*    ATUALIZA WS-CONT-EDT.
050900     MOVE WS-CLASSIF-VE TO WS-CONT-EDT.
050910*    ATUALIZA WS-PCT-EDT (GRAVA COM PONTO DECIMAL).        CR-0418
050920     MOVE WS-PCT-VE TO WS-PCT-EDT.                         CR-0418
050999*    MONTA A LINHA POR CONCATENACAO.
051000     STRING 'SURVEY-VE GERENCIAIS: ' DELIMITED SIZE
051100            WS-CONT-EDT DELIMITED SIZE
051200            ' (' DELIMITED SIZE
051300            WS-PCT-EDT DELIMITED SIZE                      CR-0418
051400            '%)' DELIMITED SIZE
051500            INTO LINTOT-TXT.
051599*    EMITE REG-RELAT.
051600     WRITE REG-RELAT FROM LINTOT AFTER ADVANCING 1 LINE.
051699*    EMITE REG-RELAT.
051700     WRITE REG-RELAT FROM CABE3 AFTER ADVANCING 2 LINES.
051800 4100-IMPRIMIR-CONTADORES-EXIT.
051900     EXIT.
052000
052050*    GRAVA REG-RELAT.
052100 4200-IMPRIMIR-TALIA.
052200     IF WS-CANT-PALAVRA (WS-IDX) > 0
052300         MOVE WS-PALAVRA (WS-IDX) TO LINPAL-PAL
052400         MOVE WS-CANT-PALAVRA (WS-IDX) TO LINPAL-CNT
052499*    EMITE REG-RELAT.
052500         WRITE REG-RELAT FROM LINPAL AFTER ADVANCING 1 LINE
052600         MOVE WS-PALAVRA (WS-IDX) TO PAL-PALAVRA
052700         MOVE WS-CANT-PALAVRA (WS-IDX) TO PAL-CANTIDAD
052799*    EMITE REG-PALAVTAL.
052800         WRITE REG-PALAVTAL.
052900 4200-IMPRIMIR-TALIA-EXIT.
053000     EXIT.
053100
053150*    FECHA SURVEY-MO, SURVEY-VE, CARGDET, PALAVTAL, RELAT.
053200 9000-ENCERRAR.
053300     CLOSE SURVEY-MO.
053399*    FECHA O ARQUIVO DO PASSO.
053400     CLOSE SURVEY-VE.
053499*    FECHA O ARQUIVO DO PASSO.
053500     CLOSE CARGDET.
053599*    FECHA O ARQUIVO DO PASSO.
053600     CLOSE PALAVTAL.
053699*    FECHA O ARQUIVO DO PASSO.
053700     CLOSE RELAT.
053800 9000-ENCERRAR-EXIT.
053900     EXIT.
