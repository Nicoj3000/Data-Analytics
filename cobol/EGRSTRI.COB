000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EGRSTRI-COB.
000300 AUTHOR. JAMILE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 19/06/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NUCLEO DE EGRESSOS.
000800*-----------------------------------------------------------*
000900*    ANALISTA       : JAMILE 26
001000*    PROGRAMADOR(A) : JAMILE 26
001100*    FINALIDADE: MONTA UM MAPA CEDULA -> LISTA DE TITULOS
001200*                (COM ANO DE GRAU) A PARTIR DO MESTRE DE
001300*                EGRESSOS (R3) E APLICA A REGRA ESTRITA DE
001400*                EGRESSO PREVIO (PROGRAMA DIFERENTE E DATA
001500*                ANTERIOR) SOBRE O ROSTER LIMPO (R4) GERADO
001600*                PELO LIMPPOS-COB.
001700*-----------------------------------------------------------*
001800*    VRS    DATA          PROGR.  DESCRICAO
001900*    1.0    19/06/1994    JML     IMPLANTACAO INICIAL
002000*    1.1    04/12/1994    ENZ     MAPA CEDULA -> TITULOS
002100*    1.2    19/04/1995    FAB     EXTRACAO DO ANO DE GRAU
002200*    1.3    27/09/1995    JML     TESTE MESMO PROGRAMA
002300*    1.4    11/02/1996    ENZ     TESTE DATA ANTERIOR
002400*    1.5    30/07/1996    FAB     CR-0360 LISTA PROGRAMAS PREVIOS
002500*    1.6    15/12/1996    JML     CR-0366 RESUMO R6/R7 C/ SOLO
002600*    2.0    08/09/1997    ENZ     Y2K - REVISAO DE DATAS 4 DIG.
002700*    2.1    21/01/1998    FAB     CR-0372 REVISAO FINAL 1999
002800*    2.2    12/06/1999    ENZ     CR-0379 ORDENAR R6 POR CODIGO
002850*    2.3    16/05/2000    ENZ     CR-0407 CORRIGIDO CONTADOR RESANO5
002875*    2.4    19/09/2000    JML     CR-0417 REMOVIDO EVALUATE/END-IF/END-READ
002887*    2.5    26/09/2000    JML     CR-0420 TIPO PROGRAMA COM ACENTO
002900*-----------------------------------------------------------*
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT GRADMTR   ASSIGN TO GRADMTR
003900                       ORGANIZATION LINE SEQUENTIAL
004000                       FILE STATUS STAT-MTR.
004100
004200     SELECT PSL2021   ASSIGN TO PSL2021
004300                       ORGANIZATION LINE SEQUENTIAL
004400                       FILE STATUS STAT-P21.
004500     SELECT PSL2022   ASSIGN TO PSL2022
004600                       ORGANIZATION LINE SEQUENTIAL
004700                       FILE STATUS STAT-P22.
004800     SELECT PSL2023   ASSIGN TO PSL2023
004900                       ORGANIZATION LINE SEQUENTIAL
005000                       FILE STATUS STAT-P23.
005100     SELECT PSL2024   ASSIGN TO PSL2024
005200                       ORGANIZATION LINE SEQUENTIAL
005300                       FILE STATUS STAT-P24.
005400     SELECT PSL2025   ASSIGN TO PSL2025
005500                       ORGANIZATION LINE SEQUENTIAL
005600                       FILE STATUS STAT-P25.
005700
005800     SELECT MATDET6   ASSIGN TO MATDET6
005900                       ORGANIZATION LINE SEQUENTIAL
006000                       FILE STATUS STAT-DET.
006100     SELECT RES2021   ASSIGN TO RES2021
006200                       ORGANIZATION LINE SEQUENTIAL
006300                       FILE STATUS STAT-S21.
006400     SELECT RES2022   ASSIGN TO RES2022
006500                       ORGANIZATION LINE SEQUENTIAL
006600                       FILE STATUS STAT-S22.
006700     SELECT RES2023   ASSIGN TO RES2023
006800                       ORGANIZATION LINE SEQUENTIAL
006900                       FILE STATUS STAT-S23.
007000     SELECT RES2024   ASSIGN TO RES2024
007100                       ORGANIZATION LINE SEQUENTIAL
007200                       FILE STATUS STAT-S24.
007300     SELECT RES2025   ASSIGN TO RES2025
007400                       ORGANIZATION LINE SEQUENTIAL
007500                       FILE STATUS STAT-S25.
007600     SELECT RESCON6   ASSIGN TO RESCON6
007700                       ORGANIZATION LINE SEQUENTIAL
007800                       FILE STATUS STAT-CON.
007900     SELECT RESANO6   ASSIGN TO RESANO6
008000                       ORGANIZATION LINE SEQUENTIAL
008100                       FILE STATUS STAT-ANO.
008200
008300     SELECT RELAT     ASSIGN TO PRINTER.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  GRADMTR    LABEL RECORD STANDARD RECORD CONTAINS 102 CHARACTERS.
008900 01  REG-GRADMTR.
009000     05  MTR-IDENTIFICACION           PIC X(12).
009100     05  MTR-TITULO                   PIC X(80).
009200     05  MTR-FECHA-GRADO               PIC X(10).
009300
009400 FD  PSL2021   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
009500 01  REG-PSL2021.
009600     05  RG4-ANO                       PIC 9(04).
009700     05  RG4-FACULTAD                  PIC X(40).
009800     05  RG4-COD-PROGRAMA               PIC X(05).
009900     05  RG4-NOM-PROGRAMA               PIC X(60).
010000     05  RG4-NOM-ESTUDIANTE             PIC X(60).
010100     05  RG4-CEDULA                     PIC X(12).
010200     05  RG4-COD-ESTUDIANTE             PIC X(12).
010300     05  RG4-GRUPO                      PIC X(03).
010400     05  FILLER                        PIC X(04).
010500 FD  PSL2022   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
010600 01  REG-PSL2022                     PIC X(200).
010700 FD  PSL2023   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
010800 01  REG-PSL2023                     PIC X(200).
010900 FD  PSL2024   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
011000 01  REG-PSL2024                     PIC X(200).
011100 FD  PSL2025   LABEL RECORD STANDARD RECORD CONTAINS 200 CHARACTERS.
011200 01  REG-PSL2025                     PIC X(200).
011300
011400 FD  MATDET6    LABEL RECORD STANDARD RECORD CONTAINS 344 CHARACTERS.
011500 01  REG-MATDET6.
011600     05  MD6-ANO                      PIC 9(04).
011700     05  MD6-PROG-COD                  PIC X(05).
011800     05  MD6-PROG-NOME                 PIC X(60).
011900     05  MD6-NOME                      PIC X(60).
012000     05  MD6-IDENT                     PIC X(12).
012100     05  MD6-ESEGR                     PIC X(02).
012200     05  MD6-PROGRAMAS-PREVIOS         PIC X(200).
012300     05  FILLER                        PIC X(01).
012400
012500 FD  RES2021     LABEL RECORD STANDARD RECORD CONTAINS 90 CHARACTERS.
012600 01  REG-RES2021                     PIC X(90).
012700 FD  RES2022     LABEL RECORD STANDARD RECORD CONTAINS 90 CHARACTERS.
012800 01  REG-RES2022                     PIC X(90).
012900 FD  RES2023     LABEL RECORD STANDARD RECORD CONTAINS 90 CHARACTERS.
013000 01  REG-RES2023                     PIC X(90).
013100 FD  RES2024     LABEL RECORD STANDARD RECORD CONTAINS 90 CHARACTERS.
013200 01  REG-RES2024                     PIC X(90).
013300 FD  RES2025     LABEL RECORD STANDARD RECORD CONTAINS 90 CHARACTERS.
013400 01  REG-RES2025                     PIC X(90).
013500
013600 FD  RESCON6      LABEL RECORD STANDARD RECORD CONTAINS 99 CHARACTERS.
013700 01  REG-RESCON6                     PIC X(99).
013800
013900 FD  RESANO6       LABEL RECORD STANDARD RECORD CONTAINS 26 CHARACTERS.
014000 01  REG-RESANO6                     PIC X(26).
014100
014200 FD  RELAT
014300     LABEL RECORD OMITTED.
014400 01  REG-RELAT                       PIC X(80).
014500
014600 WORKING-STORAGE SECTION.
014699*    AREA DE TRABALHO WS-STATUS.
014700 01  WS-STATUS.
014800     05  STAT-MTR                    PIC X(02) VALUE SPACES.
014900     05  STAT-P21                    PIC X(02) VALUE SPACES.
015000     05  STAT-P22                    PIC X(02) VALUE SPACES.
015100     05  STAT-P23                    PIC X(02) VALUE SPACES.
015200     05  STAT-P24                    PIC X(02) VALUE SPACES.
015300     05  STAT-P25                    PIC X(02) VALUE SPACES.
015400     05  STAT-DET                    PIC X(02) VALUE SPACES.
015500     05  STAT-S21                    PIC X(02) VALUE SPACES.
015600     05  STAT-S22                    PIC X(02) VALUE SPACES.
015700     05  STAT-S23                    PIC X(02) VALUE SPACES.
015800     05  STAT-S24                    PIC X(02) VALUE SPACES.
015900     05  STAT-S25                    PIC X(02) VALUE SPACES.
016000     05  STAT-CON                    PIC X(02) VALUE SPACES.
016100     05  STAT-ANO                    PIC X(02) VALUE SPACES.
016150     05  FILLER                      PIC X(01).
016200
016300*----------------------------------------------------------*
016400*    MAPA CEDULA -> TITULOS - CR-0360.
016500*----------------------------------------------------------*
016600 01  WS-TAB-TITULOS.
016700     05  TT-ENTRY OCCURS 20000 TIMES.
016800         10  TT-ID                     PIC X(12).
016900         10  TT-TITULO                 PIC X(80).
017000         10  TT-TITULO-UC               PIC X(80).
017100         10  TT-ANO                     PIC 9(04).
017150     05  FILLER                        PIC X(01).
017199*    AREA DE TRABALHO WS-NUM-TITULOS.
017200 01  WS-NUM-TITULOS                    PIC 9(05) COMP VALUE 0.
017300
017399*    AREA DE TRABALHO WS-TAB-MESTRE-ID.
017400 01  WS-TAB-MESTRE-ID.
017500     05  WS-MTR-ID OCCURS 5000 TIMES    PIC X(12).
017550     05  FILLER                         PIC X(01).
017599*    VISAO ALTERNATIVA DE WS-MTR-TABELA EM BYTES.
017600 01  WS-MTR-TABELA-R REDEFINES WS-TAB-MESTRE-ID.
017700     05  WS-MTR-BYTES                   PIC X(60001).
017799*    AREA DE TRABALHO WS-NUM-MESTRE.
017800 01  WS-NUM-MESTRE                      PIC 9(05) COMP VALUE 0.
017899*    AREA DE TRABALHO WS-NUM-MULTI.
017900 01  WS-NUM-MULTI                       PIC 9(05) COMP VALUE 0.
017999*    AREA DE TRABALHO WS-CONT-ESTE-ID.
018000 01  WS-CONT-ESTE-ID                    PIC 9(03) COMP VALUE 0.
018099*    AREA DE TRABALHO WS-IDX-MTR.
018100 01  WS-IDX-MTR                         PIC 9(05) COMP VALUE 0.
018199*    AREA DE TRABALHO WS-IDX-TT.
018200 01  WS-IDX-TT                          PIC 9(05) COMP VALUE 0.
018299*    AREA DE TRABALHO WS-ACHOU-MTR.
018300 01  WS-ACHOU-MTR                       PIC 9(01) COMP VALUE 0.
018400
018499*    AREA DE TRABALHO WS-DATA-GRAU.
018500 01  WS-DATA-GRAU                       PIC X(10).
018599*    VISAO ALTERNATIVA DE WS-DATA-GRAU EM BYTES.
018600 01  WS-DATA-GRAU-R REDEFINES WS-DATA-GRAU.
018700     05  WS-DG-BYTE OCCURS 10 TIMES      PIC X(01).
018799*    AREA DE TRABALHO WS-ANO-EXTRAIDO.
018800 01  WS-ANO-EXTRAIDO                     PIC 9(04) VALUE 0.
018899*    AREA DE TRABALHO WS-TAB-PARTES.
018900 01  WS-TAB-PARTES.
019000     05  WS-PARTE OCCURS 3 TIMES         PIC X(10).
019050     05  FILLER                         PIC X(01).
019099*    AREA DE TRABALHO WS-NUM-PARTES.
019100 01  WS-NUM-PARTES                       PIC 9(02) COMP VALUE 0.
019199*    AREA DE TRABALHO WS-TEM-BARRA.
019200 01  WS-TEM-BARRA                        PIC 9(01) COMP VALUE 0.
019299*    AREA DE TRABALHO WS-TEM-HIFEN.
019300 01  WS-TEM-HIFEN                        PIC 9(01) COMP VALUE 0.
019400
019499*    AREA DE TRABALHO WS-ANO-ATUAL.
019500 01  WS-ANO-ATUAL                        PIC 9(04) VALUE 0.
019599*    AREA DE TRABALHO WS-ANO-IDX.
019600 01  WS-ANO-IDX                          PIC 9(02) COMP VALUE 0.
019699*    AREA DE TRABALHO WS-EOF-ANO.
019700 01  WS-EOF-ANO                          PIC X(01) VALUE 'N'.
019800
019899*    AREA DE TRABALHO WS-PROGRAMA-NOME-UC.
019900 01  WS-PROGRAMA-NOME-UC                  PIC X(60) VALUE SPACES.
019999*    VISAO ALTERNATIVA DE WS-PROGRAMA-NOME EM BYTES.
020000 01  WS-PROGRAMA-NOME-R REDEFINES
020100         WS-PROGRAMA-NOME-UC.
020200     05  WS-PNU-BYTE OCCURS 60 TIMES       PIC X(01).
020299*    AREA DE TRABALHO WS-TIPO-PROGRAMA.
020300 01  WS-TIPO-PROGRAMA                     PIC X(15) VALUE SPACES.
020399*    AREA DE TRABALHO WS-TIPO-LEN.
020400 01  WS-TIPO-LEN                          PIC 9(02) COMP VALUE 0.
020500
020599*    AREA DE TRABALHO WS-TIT-RESID.
020600 01  WS-TIT-RESID                         PIC X(80) VALUE SPACES.
020699*    AREA DE TRABALHO WS-NOM-RESID.
020700 01  WS-NOM-RESID                         PIC X(60) VALUE SPACES.
020799*    AREA DE TRABALHO WS-TIT-COMPACT.
020800 01  WS-TIT-COMPACT                       PIC X(80) VALUE SPACES.
020899*    AREA DE TRABALHO WS-NOM-COMPACT.
020900 01  WS-NOM-COMPACT                       PIC X(60) VALUE SPACES.
020999*    AREA DE TRABALHO WS-TIT-COMPACT-LEN.
021000 01  WS-TIT-COMPACT-LEN                   PIC 9(02) COMP VALUE 0.
021099*    AREA DE TRABALHO WS-NOM-COMPACT-LEN.
021100 01  WS-NOM-COMPACT-LEN                   PIC 9(02) COMP VALUE 0.
021199*    AREA DE TRABALHO WS-POS-COPIA.
021200 01  WS-POS-COPIA                         PIC 9(02) COMP VALUE 0.
021299*    AREA DE TRABALHO WS-POS-ORIG.
021300 01  WS-POS-ORIG                          PIC 9(02) COMP VALUE 0.
021400
021499*    AREA DE TRABALHO WS-POS-1.
021500 01  WS-POS-1                             PIC 9(02) COMP VALUE 0.
021599*    AREA DE TRABALHO WS-POS-2.
021600 01  WS-POS-2                             PIC 9(02) COMP VALUE 0.
021699*    AREA DE TRABALHO WS-POS-3.
021700 01  WS-POS-3                             PIC 9(02) COMP VALUE 0.
021799*    AREA DE TRABALHO WS-ACHOU.
021800 01  WS-ACHOU                             PIC 9(01) COMP VALUE 0.
021899*    AREA DE TRABALHO WS-ACHOU-CONT.
021900 01  WS-ACHOU-CONT                        PIC 9(01) COMP VALUE 0.
021999*    AREA DE TRABALHO WS-MESMO.
022000 01  WS-MESMO                             PIC 9(01) COMP VALUE 0.
022099*    AREA DE TRABALHO WS-EGRESADO.
022100 01  WS-EGRESADO                          PIC 9(01) COMP VALUE 0.
022200
022299*    AREA DE TRABALHO WS-PROGRAMAS-PREVIOS.
022300 01  WS-PROGRAMAS-PREVIOS                 PIC X(200) VALUE SPACES.
022399*    AREA DE TRABALHO WS-PRIMEIRO-PREVIO.
022400 01  WS-PRIMEIRO-PREVIO                   PIC 9(01) COMP VALUE 0.
022499*    AREA DE TRABALHO WS-ENTRADA-GRAU.
022500 01  WS-ENTRADA-GRAU                      PIC X(90) VALUE SPACES.
022600
022700*----------------------------------------------------------*
022800*    ACUMULADOR ANO X PROGRAMA - RESUMOS R6/R7.
022900*----------------------------------------------------------*
023000 01  WS-TAB-ANOPROG.
023100     05  AP-ENTRY OCCURS 1500 TIMES.
023200         10  AP-ANO                    PIC 9(04).
023300         10  AP-COD                     PIC X(05).
023400         10  AP-NOME                    PIC X(60).
023500         10  AP-TOTAL                   PIC 9(05) COMP.
023600         10  AP-GRAD                    PIC 9(05) COMP.
023650     05  FILLER                        PIC X(01).
023699*    AREA DE TRABALHO WS-NUM-ANOPROG.
023700 01  WS-NUM-ANOPROG                    PIC 9(04) COMP VALUE 0.
023799*    AREA DE TRABALHO WS-IDX2.
023800 01  WS-IDX2                           PIC 9(04) COMP VALUE 0.
023900
024000*----------------------------------------------------------*
024100*    ORDENACAO DO ACUMULADOR POR CODIGO - BOLHA - CR-0379.
024200*----------------------------------------------------------*
024300 01  WS-TROCOU-AP                       PIC 9(01) COMP VALUE 0.
024399*    AREA DE TRABALHO WS-AP-TEMP-ANO.
024400 01  WS-AP-TEMP-ANO                     PIC 9(04).
024499*    AREA DE TRABALHO WS-AP-TEMP-COD.
024500 01  WS-AP-TEMP-COD                     PIC X(05).
024599*    AREA DE TRABALHO WS-AP-TEMP-NOME.
024600 01  WS-AP-TEMP-NOME                    PIC X(60).
024699*    AREA DE TRABALHO WS-AP-TEMP-TOTAL.
024700 01  WS-AP-TEMP-TOTAL                   PIC 9(05) COMP VALUE 0.
024799*    AREA DE TRABALHO WS-AP-TEMP-GRAD.
024800 01  WS-AP-TEMP-GRAD                    PIC 9(05) COMP VALUE 0.
024900
024999*    AREA DE TRABALHO WS-TAB-ANO.
025000 01  WS-TAB-ANO.
025100     05  AN-ENTRY OCCURS 5 TIMES.
025200         10  AN-TOTAL                   PIC 9(06) COMP VALUE 0.
025300         10  AN-GRAD                    PIC 9(06) COMP VALUE 0.
025350     05  FILLER                        PIC X(01).
025400
025499*    AREA DE TRABALHO WS-PCT.
025500 01  WS-PCT                            PIC 9(03)V99 VALUE 0.
025599*    AREA DE TRABALHO WS-PCT-INT.
025600 01  WS-PCT-INT                        PIC 9(07) COMP VALUE 0.
025699*    AREA DE TRABALHO WS-CONT-PAG.
025700 01  WS-CONT-PAG                        PIC 9(04) COMP VALUE 0.
025799*    AREA DE TRABALHO WS-TOT-GERAL-ALU.
025800 01  WS-TOT-GERAL-ALU                    PIC 9(07) COMP VALUE 0.
025899*    AREA DE TRABALHO WS-TOT-GERAL-GRAD.
025900 01  WS-TOT-GERAL-GRAD                   PIC 9(07) COMP VALUE 0.
026000
026099*    AREA DE TRABALHO WS-SAIDA-R6.
026100 01  WS-SAIDA-R6.
026200     05  SAI-COD                       PIC X(05).
026300     05  SAI-NOME                      PIC X(60).
026400     05  SAI-TOTAL                     PIC 9(05).
026500     05  SAI-GRAD                      PIC 9(05).
026600     05  SAI-SOLO                      PIC 9(05).
026700     05  SAI-PCT                       PIC 9(03)V99.
026800     05  FILLER                        PIC X(05).
026900
026999*    AREA DE TRABALHO WS-SAIDA-R6-CON.
027000 01  WS-SAIDA-R6-CON.
027100     05  SAIC-ANO                      PIC 9(04).
027200     05  SAIC-COD                      PIC X(05).
027300     05  SAIC-NOME                     PIC X(60).
027400     05  SAIC-TOTAL                    PIC 9(05).
027500     05  SAIC-GRAD                     PIC 9(05).
027600     05  SAIC-SOLO                     PIC 9(05).
027700     05  SAIC-PCT                      PIC 9(03)V99.
027800     05  FILLER                        PIC X(05).
027900
027999*    AREA DE TRABALHO WS-SAIDA-R7.
028000 01  WS-SAIDA-R7.
028100     05  SAI7-ANO                      PIC 9(04).
028200     05  SAI7-TOTAL                    PIC 9(06).
028300     05  SAI7-GRAD                     PIC 9(06).
028400     05  SAI7-PCT                      PIC 9(03)V99.
028500     05  FILLER                        PIC X(05).
028600
028699*    AREA DE TRABALHO CABE1.
028700 01  CABE1.
028800     05  FILLER                        PIC X(16) VALUE SPACES.
028900     05  FILLER                        PIC X(48)
029000              VALUE 'FESP - EGRESOS POSGRADO (MATCH ESTRITO)'.
029100     05  FILLER                        PIC X(04) VALUE 'PG '.
029200     05  CABE1-PAG                     PIC ZZZ9.
029300     05  FILLER                        PIC X(08) VALUE SPACES.
029400
029499*    AREA DE TRABALHO LINHA-BRANCO.
029500 01  LINHA-BRANCO                       PIC X(80) VALUE SPACES.
029600
029699*    AREA DE TRABALHO LINMESTRE.
029700 01  LINMESTRE.
029800     05  FILLER                        PIC X(06) VALUE SPACES.
029900     05  FILLER                        PIC X(30) VALUE
030000         'CEDULAS DISTINTAS NO MESTRE.:'.
030100     05  LINMESTRE-QTD                 PIC ZZZZ9.
030200     05  FILLER                        PIC X(10) VALUE
030300         '  MULTI..:'.
030400     05  LINMESTRE-MULTI               PIC ZZZZ9.
030500     05  FILLER                        PIC X(21) VALUE SPACES.
030600
030699*    AREA DE TRABALHO LINANO.
030700 01  LINANO.
030800     05  FILLER                        PIC X(06) VALUE SPACES.
030900     05  FILLER                        PIC X(06) VALUE 'ANO '.
031000     05  LINANO-ANO                    PIC 9(04).
031100     05  FILLER                        PIC X(14) VALUE ' - TOTAL ..: '.
031200     05  LINANO-TOT                    PIC ZZZZZ9.
031300     05  FILLER                        PIC X(16) VALUE ' EGRESOS ..: '.
031400     05  LINANO-GRAD                   PIC ZZZZZ9.
031500     05  FILLER                        PIC X(04) VALUE ' % '.
031600     05  LINANO-PCT                    PIC ZZ9,99.
031700     05  FILLER                        PIC X(14) VALUE SPACES.
031800
031899*    AREA DE TRABALHO LINPROG.
031900 01  LINPROG.
032000     05  FILLER                        PIC X(08) VALUE SPACES.
032100     05  LINPROG-COD                   PIC X(05).
032200     05  FILLER                        PIC X(02) VALUE SPACES.
032300     05  LINPROG-NOME                  PIC X(30).
032400     05  LINPROG-TOT                   PIC ZZZZ9.
032500     05  FILLER                        PIC X(01) VALUE SPACES.
032600     05  LINPROG-GRAD                  PIC ZZZZ9.
032700     05  FILLER                        PIC X(01) VALUE SPACES.
032800     05  LINPROG-NGRAD                 PIC ZZZZ9.
032900     05  FILLER                        PIC X(01) VALUE SPACES.
033000     05  LINPROG-PCT                   PIC ZZ9,99.
033100     05  FILLER                        PIC X(02) VALUE SPACES.
033200
033299*    AREA DE TRABALHO LINTOTAL.
033300 01  LINTOTAL.
033400     05  FILLER                        PIC X(06) VALUE SPACES.
033500     05  FILLER                        PIC X(24) VALUE
033600         'TOTAL GERAL ALUNOS ....:'.
033700     05  LINTOTAL-ALU                  PIC ZZZZZZ9.
033800     05  FILLER                        PIC X(03) VALUE SPACES.
033900     05  FILLER                        PIC X(24) VALUE
034000         'TOTAL GERAL EGRESOS ...:'.
034100     05  LINTOTAL-GRAD                 PIC ZZZZZZ9.
034200     05  FILLER                        PIC X(02) VALUE SPACES.
034300     05  LINTOTAL-PCT                  PIC ZZ9,99.
034400     05  FILLER                        PIC X(07) VALUE SPACES.
034500
034600 PROCEDURE DIVISION.
034700
034750*    ABRE MATDET6, RESCON6, RELAT.
034800 0000-INICIO.
034900     PERFORM 1000-CARREGAR-MAPA THRU 1000-CARREGAR-MAPA-EXIT.
034999*    ABRE O ARQUIVO DO PASSO.
035000     OPEN OUTPUT MATDET6.
035099*    ABRE O ARQUIVO DO PASSO.
035100     OPEN OUTPUT RESCON6.
035199*    CHAMA A ROTINA 2000-PROCESSAR-ANO.
035200     PERFORM 2000-PROCESSAR-ANO THRU 2000-PROCESSAR-ANO-EXIT
035300         VARYING WS-ANO-IDX FROM 1 BY 1 UNTIL WS-ANO-IDX > 5.
035399*    FECHA O ARQUIVO DO PASSO.
035400     CLOSE MATDET6.
035499*    FECHA O ARQUIVO DO PASSO.
035500     CLOSE RESCON6.
035599*    CHAMA A ROTINA 3000-GRAVAR-RESANO6.
035600     PERFORM 3000-GRAVAR-RESANO6 THRU 3000-GRAVAR-RESANO6-EXIT.
035699*    ABRE O ARQUIVO DO PASSO.
035700     OPEN OUTPUT RELAT.
035799*    CHAMA A ROTINA 4000-IMPRIMIR-RELATORIO.
035800     PERFORM 4000-IMPRIMIR-RELATORIO THRU
035900         4000-IMPRIMIR-RELATORIO-EXIT.
035999*    FECHA O ARQUIVO DO PASSO.
036000     CLOSE RELAT.
036100     STOP RUN.
036200
036300*    CARREGA O MESTRE DE EGRESSOS EM WS-TAB-TITULOS, EXTRAI O
036400*    ANO DE GRAU E CALCULA AS CONTAGENS DE CEDULAS DISTINTAS
036500*    E CEDULAS COM MAIS DE UM TITULO - CR-0360.
036600 1000-CARREGAR-MAPA.
036700     OPEN INPUT GRADMTR.
036799*    CHAMA A ROTINA 1010-LER-MESTRE.
036800     PERFORM 1010-LER-MESTRE THRU 1010-LER-MESTRE-EXIT
036900         UNTIL STAT-MTR = '10'.
036999*    FECHA O ARQUIVO DO PASSO.
037000     CLOSE GRADMTR.
037099*    CHAMA A ROTINA 1030-CONTAR-MULTI.
037100     PERFORM 1030-CONTAR-MULTI THRU 1030-CONTAR-MULTI-EXIT
037200         VARYING WS-IDX-MTR FROM 1 BY 1 UNTIL WS-IDX-MTR >
037300             WS-NUM-MESTRE.
037400 1000-CARREGAR-MAPA-EXIT.
037500     EXIT.
037600
037650*    LE O PROXIMO REGISTRO DE GRADMTR.
037700 1010-LER-MESTRE.
037750*    CR-0417: LEITURA SEM END-READ (PADRAO CASA).                  CR-0417
037800     READ GRADMTR
037900         AT END MOVE '10' TO STAT-MTR
037999*    DESVIA PARA 1010-LER-MESTRE-EXIT.
038000                GO TO 1010-LER-MESTRE-EXIT.                        CR-0417
038199*    TESTA MTR-IDENTIFICACION = SPACES.
038200     IF MTR-IDENTIFICACION = SPACES
038299*    DESVIA PARA 1010-LER-MESTRE-EXIT.
038300         GO TO 1010-LER-MESTRE-EXIT.
038399*    ACUMULA EM WS-NUM-TITULOS.
038400     ADD 1 TO WS-NUM-TITULOS.
038499*    ATUALIZA TT-ID.
038500     MOVE MTR-IDENTIFICACION TO TT-ID (WS-NUM-TITULOS).
038599*    ATUALIZA TT-TITULO.
038600     MOVE MTR-TITULO TO TT-TITULO (WS-NUM-TITULOS).
038699*    ATUALIZA TT-TITULO-UC.
038700     MOVE MTR-TITULO TO TT-TITULO-UC (WS-NUM-TITULOS).
038799*    TRATA OS CARACTERES DE TT-TITULO-UC.
038800     INSPECT TT-TITULO-UC (WS-NUM-TITULOS) CONVERTING
038900         'abcdefghijklmnopqrstuvwxyz' TO
039000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039099*    ATUALIZA WS-DATA-GRAU.
039100     MOVE MTR-FECHA-GRADO TO WS-DATA-GRAU.
039199*    CHAMA A ROTINA 1100-EXTRAIR-ANO-GRAU.
039200     PERFORM 1100-EXTRAIR-ANO-GRAU THRU
039300         1100-EXTRAIR-ANO-GRAU-EXIT.
039399*    ATUALIZA TT-ANO.
039400     MOVE WS-ANO-EXTRAIDO TO TT-ANO (WS-NUM-TITULOS).
039499*    ATUALIZA WS-ACHOU-MTR.
039500     MOVE 0 TO WS-ACHOU-MTR.
039599*    CHAMA A ROTINA 1020-COMPARAR-MESTRE.
039600     PERFORM 1020-COMPARAR-MESTRE THRU
039700         1020-COMPARAR-MESTRE-EXIT
039800         VARYING WS-IDX-MTR FROM 1 BY 1 UNTIL WS-IDX-MTR >
039900             WS-NUM-MESTRE OR WS-ACHOU-MTR = 1.
039999*    TESTA WS-ACHOU-MTR = 0.
040000     IF WS-ACHOU-MTR = 0
040099*    ACUMULA EM WS-NUM-MESTRE.
040100         ADD 1 TO WS-NUM-MESTRE
040199*    ATUALIZA WS-MTR-ID.
040200         MOVE MTR-IDENTIFICACION TO WS-MTR-ID (WS-NUM-MESTRE).
040300 1010-LER-MESTRE-EXIT.
040400     EXIT.
040500
040550*    MONTA WS-ACHOU-MTR A PARTIR DOS CAMPOS DE ENTRADA.
040600 1020-COMPARAR-MESTRE.
040700     IF WS-MTR-ID (WS-IDX-MTR) = MTR-IDENTIFICACION
040799*    ATUALIZA WS-ACHOU-MTR.
040800         MOVE 1 TO WS-ACHOU-MTR.
040900 1020-COMPARAR-MESTRE-EXIT.
041000     EXIT.
041100
041200*    ANO DE GRAU: ULTIMA PARTE SEPARADA POR "/" (DD/MM/AAAA)
041300*    OU 1a PARTE SEPARADA POR "-" (AAAA-MM-DD); DESCONHECIDO
041400*    SE NAO PUDER SER DECOMPOSTO.
041500 1100-EXTRAIR-ANO-GRAU.
041600     MOVE 0 TO WS-ANO-EXTRAIDO.
041699*    ATUALIZA WS-TEM-BARRA.
041700     MOVE 0 TO WS-TEM-BARRA.
041799*    TRATA OS CARACTERES DE WS-DATA-GRAU.
041800     INSPECT WS-DATA-GRAU TALLYING WS-TEM-BARRA FOR ALL '/'.
041897*    CR-0417: TESTE INVERTIDO SEM END-IF (PADRAO CASA) - SE NAO     CR-0417
041898*    TEM BARRA, DESVIA DIRETO PARA O TESTE DO HIFEN.                CR-0417
041899     IF WS-TEM-BARRA = 0                                           CR-0417
041900         GO TO 1100-TESTAR-HIFEN.                                  CR-0417
041999*    ATUALIZA WS-TAB-PARTES.
042000     MOVE SPACES TO WS-TAB-PARTES.
042099*    ATUALIZA WS-NUM-PARTES.
042100     MOVE 0 TO WS-NUM-PARTES.
042199*    QUEBRA WS-DATA-GRAU EM PARTES.
042200     UNSTRING WS-DATA-GRAU DELIMITED BY '/'
042300         INTO WS-PARTE (1) WS-PARTE (2) WS-PARTE (3)
042400         TALLYING IN WS-NUM-PARTES.
042499*    CR-0417: SE A PARTE NAO EXISTIR OU NAO FOR NUMERICA, PULA      CR-0417
042510*    A MOVE E VAI DIRETO AO EXIT.                                  CR-0417
042520     IF WS-NUM-PARTES = 0                                          CR-0417
042530         GO TO 1100-EXTRAIR-ANO-GRAU-EXIT.                         CR-0417
042540     IF WS-PARTE (WS-NUM-PARTES) (1 : 4) NOT NUMERIC                CR-0417
042550         GO TO 1100-EXTRAIR-ANO-GRAU-EXIT.                         CR-0417
042700     MOVE WS-PARTE (WS-NUM-PARTES) (1 : 4) TO
042800         WS-ANO-EXTRAIDO.
042999*    DESVIA PARA 1100-EXTRAIR-ANO-GRAU-EXIT.
043000     GO TO 1100-EXTRAIR-ANO-GRAU-EXIT.
043050 1100-TESTAR-HIFEN.                                                 CR-0417
043099*    ATUALIZA WS-TEM-HIFEN.
043100     MOVE 0 TO WS-TEM-HIFEN.
043199*    TRATA OS CARACTERES DE WS-DATA-GRAU.
043200     INSPECT WS-DATA-GRAU TALLYING WS-TEM-HIFEN FOR ALL '-'.
043299*    TESTA WS-TEM-HIFEN > 0 AND WS-DATA-GRAU (1 : 4.
043300     IF WS-TEM-HIFEN > 0 AND WS-DATA-GRAU (1 : 4) IS NUMERIC
043400         MOVE WS-DATA-GRAU (1 : 4) TO WS-ANO-EXTRAIDO.
043500 1100-EXTRAIR-ANO-GRAU-EXIT.
043600     EXIT.
043700
043750*    PERCORRE A TABELA CONTROLADA POR WS-IDX-TT.
043800 1030-CONTAR-MULTI.
043900     MOVE 0 TO WS-CONT-ESTE-ID.
043999*    CHAMA A ROTINA 1031-CONTAR-OCORRENCIAS.
044000     PERFORM 1031-CONTAR-OCORRENCIAS THRU
044100         1031-CONTAR-OCORRENCIAS-EXIT
044200         VARYING WS-IDX-TT FROM 1 BY 1 UNTIL WS-IDX-TT >
044300             WS-NUM-TITULOS.
044399*    TESTA WS-CONT-ESTE-ID > 1.
044400     IF WS-CONT-ESTE-ID > 1
044499*    ACUMULA EM WS-NUM-MULTI.
044500         ADD 1 TO WS-NUM-MULTI.
044600 1030-CONTAR-MULTI-EXIT.
044700     EXIT.
044800
044850*    PASSO AUXILIAR DA ROTINA.
044900 1031-CONTAR-OCORRENCIAS.
045000     IF TT-ID (WS-IDX-TT) = WS-MTR-ID (WS-IDX-MTR)
045099*    ACUMULA EM WS-CONT-ESTE-ID.
045100         ADD 1 TO WS-CONT-ESTE-ID.
045200 1031-CONTAR-OCORRENCIAS-EXIT.
045300     EXIT.
045400
045500*    PROCESSA O ARQUIVO LIMPO DO ANO WS-ANO-IDX (2021+IDX-1).
045600 2000-PROCESSAR-ANO.
045700     COMPUTE WS-ANO-ATUAL = 2020 + WS-ANO-IDX.
045799*    ATUALIZA WS-EOF-ANO.
045800     MOVE 'N' TO WS-EOF-ANO.
045899*    CR-0417: ABERTURA DO ARQUIVO DO ANO POR IF ENCADEADO.          CR-0417
045900     IF WS-ANO-IDX = 1                                             CR-0417
045910         OPEN INPUT PSL2021 OPEN OUTPUT RES2021.                   CR-0417
045920     IF WS-ANO-IDX = 2                                             CR-0417
045930         OPEN INPUT PSL2022 OPEN OUTPUT RES2022.                   CR-0417
045940     IF WS-ANO-IDX = 3                                             CR-0417
045950         OPEN INPUT PSL2023 OPEN OUTPUT RES2023.                   CR-0417
045960     IF WS-ANO-IDX = 4                                             CR-0417
045970         OPEN INPUT PSL2024 OPEN OUTPUT RES2024.                   CR-0417
045980     IF WS-ANO-IDX = 5                                             CR-0417
045990         OPEN INPUT PSL2025 OPEN OUTPUT RES2025.                   CR-0417
046599*    CHAMA A ROTINA 2100-LER-R4.
046600     PERFORM 2100-LER-R4 THRU 2100-LER-R4-EXIT
046700         UNTIL WS-EOF-ANO = 'S'.
046799*    CR-0417: FECHO DO ARQUIVO DO ANO POR IF ENCADEADO.            CR-0417
046800     IF WS-ANO-IDX = 1                                             CR-0417
046810         CLOSE PSL2021 RES2021.                                   CR-0417
046820     IF WS-ANO-IDX = 2                                             CR-0417
046830         CLOSE PSL2022 RES2022.                                   CR-0417
046840     IF WS-ANO-IDX = 3                                             CR-0417
046850         CLOSE PSL2023 RES2023.                                   CR-0417
046860     IF WS-ANO-IDX = 4                                             CR-0417
046870         CLOSE PSL2024 RES2024.                                   CR-0417
046880     IF WS-ANO-IDX = 5                                             CR-0417
046890         CLOSE PSL2025 RES2025.                                   CR-0417
047499*    CHAMA A ROTINA 2900-GRAVAR-RES-ANO.
047500     PERFORM 2900-GRAVAR-RES-ANO THRU 2900-GRAVAR-RES-ANO-EXIT.
047600 2000-PROCESSAR-ANO-EXIT.
047700     EXIT.
047800
047850*    LE O PROXIMO REGISTRO DE PSL2021.
047900 2100-LER-R4.
047950*    CR-0417: LEITURA DO ARQUIVO DO ANO POR IF ENCADEADO, SEM      CR-0417
047960*    EVALUATE NEM END-READ.                                        CR-0417
048000     IF WS-ANO-IDX = 1                                             CR-0417
048050         READ PSL2021                                              CR-0417
048100             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0417
048150             GO TO 2100-LER-R4-EXIT.                               CR-0417
048199     IF WS-ANO-IDX = 2                                             CR-0417
048200         READ PSL2022 INTO REG-PSL2021                             CR-0417
048300             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0417
048399             GO TO 2100-LER-R4-EXIT.                               CR-0417
048400     IF WS-ANO-IDX = 3                                             CR-0417
048450         READ PSL2023 INTO REG-PSL2021                             CR-0417
048600         AT END MOVE 'S' TO WS-EOF-ANO                             CR-0417
048699         GO TO 2100-LER-R4-EXIT.                                   CR-0417
048700     IF WS-ANO-IDX = 4                                             CR-0417
048750         READ PSL2024 INTO REG-PSL2021                             CR-0417
048800             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0417
048899             GO TO 2100-LER-R4-EXIT.                               CR-0417
048900     IF WS-ANO-IDX = 5                                             CR-0417
049000         READ PSL2025 INTO REG-PSL2021                             CR-0417
049100             AT END MOVE 'S' TO WS-EOF-ANO                         CR-0417
049199             GO TO 2100-LER-R4-EXIT.                               CR-0417
050699*    TESTA RG4-CEDULA = SPACES.
050700     IF RG4-CEDULA = SPACES
050799*    DESVIA PARA 2100-LER-R4-EXIT.
050800         GO TO 2100-LER-R4-EXIT.
050899*    CHAMA A ROTINA 2200-CLASSIFICAR-TIPO.
050900     PERFORM 2200-CLASSIFICAR-TIPO THRU
051000         2200-CLASSIFICAR-TIPO-EXIT.
051099*    CHAMA A ROTINA 2300-PESQUISAR-MAPA.
051100     PERFORM 2300-PESQUISAR-MAPA THRU
051200         2300-PESQUISAR-MAPA-EXIT.
051299*    CHAMA A ROTINA 2600-GRAVAR-R5.
051300     PERFORM 2600-GRAVAR-R5 THRU 2600-GRAVAR-R5-EXIT.
051400 2100-LER-R4-EXIT.
051500     EXIT.
051600
051650*    NORMALIZA WS-PROGRAMA-NOME-UC (CONVERSAO/COMPACTACAO DE CARACTERES).
051700 2200-CLASSIFICAR-TIPO.
051800     MOVE RG4-NOM-PROGRAMA TO WS-PROGRAMA-NOME-UC.
051899*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
051900     INSPECT WS-PROGRAMA-NOME-UC CONVERTING
052000         'abcdefghijklmnopqrstuvwxyz' TO
052100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
052199*    ATUALIZA WS-TIPO-PROGRAMA.
052200     MOVE 'PREGRADO' TO WS-TIPO-PROGRAMA.
052299*    ATUALIZA WS-POS-1.
052300     MOVE 0 TO WS-POS-1.
052399*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
052400     INSPECT WS-PROGRAMA-NOME-UC TALLYING WS-POS-1
052500         FOR ALL 'DOCTORADO'.
052599*    TESTA WS-POS-1 > 0.
052600     IF WS-POS-1 > 0
052699*    ATUALIZA WS-TIPO-PROGRAMA.
052700         MOVE 'DOCTORADO' TO WS-TIPO-PROGRAMA.
052799*    ATUALIZA WS-POS-1.
052800     MOVE 0 TO WS-POS-1.
052850*    CR-0420: ALGUNS PROGRAMAS GRAVAM 'ESPECIALIZACIÓN'/               CR-0420
052875*    'MAESTRÍA' ACENTUADOS - TALIA TAMBEM ESSAS GRAFIAS.               CR-0420
052899*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
052900     INSPECT WS-PROGRAMA-NOME-UC TALLYING WS-POS-1
053000         FOR ALL 'MAESTRIA' 'MAESTRÍA'.                               CR-0420
053099*    TESTA WS-POS-1 > 0.
053100     IF WS-POS-1 > 0
053199*    ATUALIZA WS-TIPO-PROGRAMA.
053200         MOVE 'MAESTRIA' TO WS-TIPO-PROGRAMA.
053299*    ATUALIZA WS-POS-1.
053300     MOVE 0 TO WS-POS-1.
053399*    TRATA OS CARACTERES DE WS-PROGRAMA-NOME-UC.
053400     INSPECT WS-PROGRAMA-NOME-UC TALLYING WS-POS-1
053500         FOR ALL 'ESPECIALIZACION' 'ESPECIALIZACIÓN'.                 CR-0420
053599*    TESTA WS-POS-1 > 0.
053600     IF WS-POS-1 > 0
053699*    ATUALIZA WS-TIPO-PROGRAMA.
053700         MOVE 'ESPECIALIZACION' TO WS-TIPO-PROGRAMA.
053799*    ATUALIZA WS-TIPO-LEN.
053800     MOVE 15 TO WS-TIPO-LEN.
053899*    CHAMA A ROTINA 2210-ACHAR-FIM-TIPO.
053900     PERFORM 2210-ACHAR-FIM-TIPO THRU
054000         2210-ACHAR-FIM-TIPO-EXIT.
054100 2200-CLASSIFICAR-TIPO-EXIT.
054200     EXIT.
054300
054350*    PASSO AUXILIAR DA ROTINA.
054400 2210-ACHAR-FIM-TIPO.
054500     IF WS-TIPO-LEN = 0
054599*    DESVIA PARA 2210-ACHAR-FIM-TIPO-EXIT.
054600         GO TO 2210-ACHAR-FIM-TIPO-EXIT.
054699*    TESTA WS-TIPO-PROGRAMA (WS-TIPO-LEN : 1) NOT =.
054700     IF WS-TIPO-PROGRAMA (WS-TIPO-LEN : 1) NOT = SPACE
054799*    DESVIA PARA 2210-ACHAR-FIM-TIPO-EXIT.
054800         GO TO 2210-ACHAR-FIM-TIPO-EXIT.
054899*    DEDUZ DE WS-TIPO-LEN.
054900     SUBTRACT 1 FROM WS-TIPO-LEN.
054999*    DESVIA PARA 2210-ACHAR-FIM-TIPO.
055000     GO TO 2210-ACHAR-FIM-TIPO.
055100 2210-ACHAR-FIM-TIPO-EXIT.
055200     EXIT.
055300
055400*    PESQUISA TODOS OS TITULOS DO MESTRE PARA ESTA CEDULA E
055500*    APLICA A REGRA ESTRITA (PROGRAMA DIFERENTE + DATA
055600*    ANTERIOR); MONTA A LISTA DE PROGRAMAS PREVIOS - CR-0360.
055700 2300-PESQUISAR-MAPA.
055800     MOVE 0 TO WS-EGRESADO.
055899*    ATUALIZA WS-PROGRAMAS-PREVIOS.
055900     MOVE SPACES TO WS-PROGRAMAS-PREVIOS.
055999*    ATUALIZA WS-PRIMEIRO-PREVIO.
056000     MOVE 1 TO WS-PRIMEIRO-PREVIO.
056099*    CHAMA A ROTINA 2310-AVALIAR-TITULO.
056100     PERFORM 2310-AVALIAR-TITULO THRU
056200         2310-AVALIAR-TITULO-EXIT
056300         VARYING WS-IDX-TT FROM 1 BY 1 UNTIL WS-IDX-TT >
056400             WS-NUM-TITULOS.
056500 2300-PESQUISAR-MAPA-EXIT.
056600     EXIT.
056700
056750*    MONTA WS-EGRESADO A PARTIR DOS CAMPOS DE ENTRADA.
056800 2310-AVALIAR-TITULO.
056900     IF TT-ID (WS-IDX-TT) NOT = RG4-CEDULA
056999*    DESVIA PARA 2310-AVALIAR-TITULO-EXIT.
057000         GO TO 2310-AVALIAR-TITULO-EXIT.
057099*    TESTA TT-ANO (WS-IDX-TT) = 0.
057100     IF TT-ANO (WS-IDX-TT) = 0
057199*    DESVIA PARA 2310-AVALIAR-TITULO-EXIT.
057200         GO TO 2310-AVALIAR-TITULO-EXIT.
057299*    TESTA TT-ANO (WS-IDX-TT) NOT < WS-ANO-ATUAL.
057300     IF TT-ANO (WS-IDX-TT) NOT < WS-ANO-ATUAL
057399*    DESVIA PARA 2310-AVALIAR-TITULO-EXIT.
057400         GO TO 2310-AVALIAR-TITULO-EXIT.
057499*    CHAMA A ROTINA 2400-TESTAR-MESMO-PROGRAMA.
057500     PERFORM 2400-TESTAR-MESMO-PROGRAMA THRU
057600         2400-TESTAR-MESMO-PROGRAMA-EXIT.
057699*    TESTA WS-MESMO = 1.
057700     IF WS-MESMO = 1
057799*    DESVIA PARA 2310-AVALIAR-TITULO-EXIT.
057800         GO TO 2310-AVALIAR-TITULO-EXIT.
057899*    ATUALIZA WS-EGRESADO.
057900     MOVE 1 TO WS-EGRESADO.
057999*    CHAMA A ROTINA 2500-ACRESCENTAR-PREVIO.
058000     PERFORM 2500-ACRESCENTAR-PREVIO THRU
058100         2500-ACRESCENTAR-PREVIO-EXIT.
058200 2310-AVALIAR-TITULO-EXIT.
058300     EXIT.
058400
058500*    TESTE DE MESMO PROGRAMA: SE O TIPO T NAO APARECE NO
058600*    TITULO, SAO PROGRAMAS DIFERENTES; CASO APARECA, RETIRA
058700*    T E "EN" DE AMBOS OS NOMES, COMPACTA OS ESPACOS E TESTA
058800*    SE UM CONTEM O OUTRO.
058900 2400-TESTAR-MESMO-PROGRAMA.
059000     MOVE 0 TO WS-MESMO.
059099*    ATUALIZA WS-POS-1.
059100     MOVE 0 TO WS-POS-1.
059199*    TRATA OS CARACTERES DE TT-TITULO-UC.
059200     INSPECT TT-TITULO-UC (WS-IDX-TT) TALLYING WS-POS-1
059300         FOR ALL WS-TIPO-PROGRAMA (1 : WS-TIPO-LEN).
059399*    TESTA WS-POS-1 = 0.
059400     IF WS-POS-1 = 0
059499*    DESVIA PARA 2400-TESTAR-MESMO-PROGRAMA-EXIT.
059500         GO TO 2400-TESTAR-MESMO-PROGRAMA-EXIT.
059600     MOVE TT-TITULO-UC (WS-IDX-TT) TO WS-TIT-RESID.
059699*    ATUALIZA WS-NOM-RESID.
059700     MOVE WS-PROGRAMA-NOME-UC TO WS-NOM-RESID.
059799*    TRATA OS CARACTERES DE WS-TIT-RESID.
059800     INSPECT WS-TIT-RESID REPLACING ALL
059900         WS-TIPO-PROGRAMA (1 : WS-TIPO-LEN) BY SPACES.
059999*    TRATA OS CARACTERES DE WS-NOM-RESID.
060000     INSPECT WS-NOM-RESID REPLACING ALL
060100         WS-TIPO-PROGRAMA (1 : WS-TIPO-LEN) BY SPACES.
060199*    TRATA OS CARACTERES DE WS-TIT-RESID.
060200     INSPECT WS-TIT-RESID REPLACING ALL ' EN ' BY '    '.
060299*    TRATA OS CARACTERES DE WS-NOM-RESID.
060300     INSPECT WS-NOM-RESID REPLACING ALL ' EN ' BY '    '.
060399*    CHAMA A ROTINA 2410-COMPACTAR-TITULO.
060400     PERFORM 2410-COMPACTAR-TITULO THRU
060500         2410-COMPACTAR-TITULO-EXIT.
060599*    CHAMA A ROTINA 2420-COMPACTAR-NOME.
060600     PERFORM 2420-COMPACTAR-NOME THRU
060700         2420-COMPACTAR-NOME-EXIT.
060799*    TESTA WS-TIT-COMPACT-LEN = 0 OR WS-NOM-COMPACT.
060800     IF WS-TIT-COMPACT-LEN = 0 OR WS-NOM-COMPACT-LEN = 0
060899*    DESVIA PARA 2400-TESTAR-MESMO-PROGRAMA-EXIT.
060900         GO TO 2400-TESTAR-MESMO-PROGRAMA-EXIT.
060999*    CHAMA A ROTINA 2430-CONTIDA.
061000     PERFORM 2430-CONTIDA THRU 2430-CONTIDA-EXIT.
061099*    TESTA WS-ACHOU-CONT = 1.
061100     IF WS-ACHOU-CONT = 1
061199*    ATUALIZA WS-MESMO.
061200         MOVE 1 TO WS-MESMO
061299*    DESVIA PARA 2400-TESTAR-MESMO-PROGRAMA-EXIT.
061300         GO TO 2400-TESTAR-MESMO-PROGRAMA-EXIT.
061399*    ATUALIZA WS-NOM-RESID.
061400     MOVE WS-TIT-COMPACT TO WS-NOM-RESID.
061499*    ATUALIZA WS-POS-2.
061500     MOVE WS-TIT-COMPACT-LEN TO WS-POS-2.
061599*    ATUALIZA WS-TIT-RESID.
061600     MOVE WS-NOM-COMPACT TO WS-TIT-RESID.
061699*    ATUALIZA WS-POS-3.
061700     MOVE WS-NOM-COMPACT-LEN TO WS-POS-3.
061799*    CHAMA A ROTINA 2440-CONTIDA-INVERSA.
061800     PERFORM 2440-CONTIDA-INVERSA THRU
061900         2440-CONTIDA-INVERSA-EXIT.
061999*    TESTA WS-ACHOU-CONT = 1.
062000     IF WS-ACHOU-CONT = 1
062099*    ATUALIZA WS-MESMO.
062100         MOVE 1 TO WS-MESMO.
062200 2400-TESTAR-MESMO-PROGRAMA-EXIT.
062300     EXIT.
062400
062450*    PERCORRE A TABELA CONTROLADA POR WS-POS-ORIG.
062500 2410-COMPACTAR-TITULO.
062600     MOVE SPACES TO WS-TIT-COMPACT.
062699*    ATUALIZA WS-POS-COPIA.
062700     MOVE 0 TO WS-POS-COPIA.
062799*    CHAMA A ROTINA 2411-COPIAR-CARACTERE-TITULO.
062800     PERFORM 2411-COPIAR-CARACTERE-TITULO THRU
062900         2411-COPIAR-CARACTERE-TITULO-EXIT
063000         VARYING WS-POS-ORIG FROM 1 BY 1 UNTIL WS-POS-ORIG >
063100             80.
063199*    ATUALIZA WS-TIT-COMPACT-LEN.
063200     MOVE WS-POS-COPIA TO WS-TIT-COMPACT-LEN.
063300 2410-COMPACTAR-TITULO-EXIT.
063400     EXIT.
063500
063550*    PASSO AUXILIAR DA ROTINA.
063600 2411-COPIAR-CARACTERE-TITULO.
063700     IF WS-TIT-RESID (WS-POS-ORIG : 1) NOT = SPACE
063799*    ACUMULA EM WS-POS-COPIA.
063800         ADD 1 TO WS-POS-COPIA
063900         MOVE WS-TIT-RESID (WS-POS-ORIG : 1) TO
064000             WS-TIT-COMPACT (WS-POS-COPIA : 1).
064100 2411-COPIAR-CARACTERE-TITULO-EXIT.
064200     EXIT.
064300
064350*    PERCORRE A TABELA CONTROLADA POR WS-POS-ORIG.
064400 2420-COMPACTAR-NOME.
064500     MOVE SPACES TO WS-NOM-COMPACT.
064599*    ATUALIZA WS-POS-COPIA.
064600     MOVE 0 TO WS-POS-COPIA.
064699*    CHAMA A ROTINA 2421-COPIAR-CARACTERE-NOME.
064700     PERFORM 2421-COPIAR-CARACTERE-NOME THRU
064800         2421-COPIAR-CARACTERE-NOME-EXIT
064900         VARYING WS-POS-ORIG FROM 1 BY 1 UNTIL WS-POS-ORIG >
065000             60.
065099*    ATUALIZA WS-NOM-COMPACT-LEN.
065100     MOVE WS-POS-COPIA TO WS-NOM-COMPACT-LEN.
065200 2420-COMPACTAR-NOME-EXIT.
065300     EXIT.
065400
065450*    PASSO AUXILIAR DA ROTINA.
065500 2421-COPIAR-CARACTERE-NOME.
065600     IF WS-NOM-RESID (WS-POS-ORIG : 1) NOT = SPACE
065699*    ACUMULA EM WS-POS-COPIA.
065700         ADD 1 TO WS-POS-COPIA
065800         MOVE WS-NOM-RESID (WS-POS-ORIG : 1) TO
065900             WS-NOM-COMPACT (WS-POS-COPIA : 1).
066000 2421-COPIAR-CARACTERE-NOME-EXIT.
066100     EXIT.
066200
066300*    TITULO COMPACTADO CONTEM O NOME COMPACTADO?
066400 2430-CONTIDA.
066500     MOVE 0 TO WS-ACHOU-CONT.
066599*    TESTA WS-NOM-COMPACT-LEN > WS-TIT-COMPACT-LEN.
066600     IF WS-NOM-COMPACT-LEN > WS-TIT-COMPACT-LEN
066699*    DESVIA PARA 2430-CONTIDA-EXIT.
066700         GO TO 2430-CONTIDA-EXIT.
066799*    CHAMA A ROTINA 2431-COMPARAR-POSICAO.
066800     PERFORM 2431-COMPARAR-POSICAO THRU
066900         2431-COMPARAR-POSICAO-EXIT
067000         VARYING WS-POS-1 FROM 1 BY 1 UNTIL WS-POS-1 >
067100             WS-TIT-COMPACT-LEN - WS-NOM-COMPACT-LEN + 1
067200             OR WS-ACHOU-CONT = 1.
067300 2430-CONTIDA-EXIT.
067400     EXIT.
067500
067550*    MONTA WS-ACHOU-CONT A PARTIR DOS CAMPOS DE ENTRADA.
067600 2431-COMPARAR-POSICAO.
067700     IF WS-TIT-COMPACT (WS-POS-1 : WS-NOM-COMPACT-LEN) =
067800         WS-NOM-COMPACT (1 : WS-NOM-COMPACT-LEN)
067899*    ATUALIZA WS-ACHOU-CONT.
067900         MOVE 1 TO WS-ACHOU-CONT.
068000 2431-COMPARAR-POSICAO-EXIT.
068100     EXIT.
068200
068300*    NOME COMPACTADO CONTEM O TITULO COMPACTADO? (INVERSA,
068400*    USANDO OS CAMPOS TROCADOS EM WS-TIT-RESID/WS-NOM-RESID
068500*    E OS TAMANHOS EM WS-POS-2/WS-POS-3).
068600 2440-CONTIDA-INVERSA.
068700     MOVE 0 TO WS-ACHOU-CONT.
068799*    TESTA WS-POS-3 > WS-POS-2.
068800     IF WS-POS-3 > WS-POS-2
068899*    DESVIA PARA 2440-CONTIDA-INVERSA-EXIT.
068900         GO TO 2440-CONTIDA-INVERSA-EXIT.
068999*    CHAMA A ROTINA 2441-COMPARAR-POSICAO-INV.
069000     PERFORM 2441-COMPARAR-POSICAO-INV THRU
069100         2441-COMPARAR-POSICAO-INV-EXIT
069200         VARYING WS-POS-1 FROM 1 BY 1 UNTIL WS-POS-1 >
069300             WS-POS-2 - WS-POS-3 + 1 OR WS-ACHOU-CONT = 1.
069400 2440-CONTIDA-INVERSA-EXIT.
069500     EXIT.
069600
069650*    MONTA WS-ACHOU-CONT A PARTIR DOS CAMPOS DE ENTRADA.
069700 2441-COMPARAR-POSICAO-INV.
069800     IF WS-NOM-RESID (WS-POS-1 : WS-POS-3) =
069900         WS-TIT-RESID (1 : WS-POS-3)
069999*    ATUALIZA WS-ACHOU-CONT.
070000         MOVE 1 TO WS-ACHOU-CONT.
070100 2441-COMPARAR-POSICAO-INV-EXIT.
070200     EXIT.
070300
070400*    ACRESCENTA "TITULO (ANO)" A LISTA DE PROGRAMAS PREVIOS,
070500*    SEPARADOS POR " | ".
070600 2500-ACRESCENTAR-PREVIO.
070700     IF WS-PRIMEIRO-PREVIO = 0
070799*    MONTA A LINHA POR CONCATENACAO.
070800         STRING WS-PROGRAMAS-PREVIOS DELIMITED BY SPACE
070900                ' | ' DELIMITED SIZE
071000                TT-TITULO (WS-IDX-TT) DELIMITED BY SPACE
071100                ' (' DELIMITED SIZE
071200                TT-ANO (WS-IDX-TT) DELIMITED SIZE
071300                ')' DELIMITED SIZE
071400             INTO WS-PROGRAMAS-PREVIOS
071499*    CASO CONTRARIO.
071500     ELSE
071599*    MONTA A LINHA POR CONCATENACAO.
071600         STRING TT-TITULO (WS-IDX-TT) DELIMITED BY SPACE
071700                ' (' DELIMITED SIZE
071800                TT-ANO (WS-IDX-TT) DELIMITED SIZE
071900                ')' DELIMITED SIZE
072000             INTO WS-PROGRAMAS-PREVIOS
072099*    ATUALIZA WS-PRIMEIRO-PREVIO.
072100         MOVE 0 TO WS-PRIMEIRO-PREVIO.
072200 2500-ACRESCENTAR-PREVIO-EXIT.
072300     EXIT.
072400
072500*    GRAVA O REGISTRO R5 E ATUALIZA OS ACUMULADORES.
072600 2600-GRAVAR-R5.
072700     MOVE WS-ANO-ATUAL TO MD6-ANO.
072799*    ATUALIZA MD6-PROG-COD.
072800     MOVE RG4-COD-PROGRAMA TO MD6-PROG-COD.
072899*    ATUALIZA MD6-PROG-NOME.
072900     MOVE RG4-NOM-PROGRAMA TO MD6-PROG-NOME.
072999*    ATUALIZA MD6-NOME.
073000     MOVE RG4-NOM-ESTUDIANTE TO MD6-NOME.
073099*    ATUALIZA MD6-IDENT.
073100     MOVE RG4-CEDULA TO MD6-IDENT.
073199*    TESTA WS-EGRESADO = 1.
073200     IF WS-EGRESADO = 1
073299*    ATUALIZA MD6-ESEGR.
073300         MOVE 'SI' TO MD6-ESEGR
073399*    CASO CONTRARIO.
073400     ELSE
073499*    ATUALIZA MD6-ESEGR.
073500         MOVE 'NO' TO MD6-ESEGR.
073599*    ATUALIZA MD6-PROGRAMAS-PREVIOS.
073600     MOVE WS-PROGRAMAS-PREVIOS TO MD6-PROGRAMAS-PREVIOS.
073699*    EMITE REG-MATDET6.
073700     WRITE REG-MATDET6.
073799*    CHAMA A ROTINA 2700-ACUMULAR-ANOPROG.
073800     PERFORM 2700-ACUMULAR-ANOPROG THRU
073900         2700-ACUMULAR-ANOPROG-EXIT.
073999*    ACUMULA EM AN-TOTAL.
074000     ADD 1 TO AN-TOTAL (WS-ANO-IDX).
074099*    TESTA WS-EGRESADO = 1.
074100     IF WS-EGRESADO = 1
074199*    ACUMULA EM AN-GRAD.
074200         ADD 1 TO AN-GRAD (WS-ANO-IDX).
074300 2600-GRAVAR-R5-EXIT.
074400     EXIT.
074500
074550*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
074600 2700-ACUMULAR-ANOPROG.
074700     MOVE 0 TO WS-ACHOU.
074799*    CHAMA A ROTINA 2710-COMPARAR-ANOPROG.
074800     PERFORM 2710-COMPARAR-ANOPROG THRU
074900         2710-COMPARAR-ANOPROG-EXIT
075000         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
075100             WS-NUM-ANOPROG OR WS-ACHOU = 1.
075199*    TESTA WS-ACHOU = 0.
075200     IF WS-ACHOU = 0
075299*    ACUMULA EM WS-NUM-ANOPROG.
075300         ADD 1 TO WS-NUM-ANOPROG
075399*    ATUALIZA AP-ANO.
075400         MOVE WS-ANO-ATUAL TO AP-ANO (WS-NUM-ANOPROG)
075499*    ATUALIZA AP-COD.
075500         MOVE RG4-COD-PROGRAMA TO AP-COD (WS-NUM-ANOPROG)
075599*    ATUALIZA AP-NOME.
075600         MOVE RG4-NOM-PROGRAMA TO AP-NOME (WS-NUM-ANOPROG)
075699*    ATUALIZA AP-TOTAL.
075700         MOVE 1 TO AP-TOTAL (WS-NUM-ANOPROG)
075799*    TESTA WS-EGRESADO = 1.
075800         IF WS-EGRESADO = 1
075899*    ATUALIZA AP-GRAD.
075900             MOVE 1 TO AP-GRAD (WS-NUM-ANOPROG)
075999*    CASO CONTRARIO.
076000         ELSE
076099*    ATUALIZA AP-GRAD - CR-0417 SEM END-IF.                        CR-0417
076100             MOVE 0 TO AP-GRAD (WS-NUM-ANOPROG).                  CR-0417
076300 2700-ACUMULAR-ANOPROG-EXIT.
076400     EXIT.
076500
076550*    MONTA WS-ACHOU A PARTIR DOS CAMPOS DE ENTRADA.
076600 2710-COMPARAR-ANOPROG.
076700     IF AP-ANO (WS-IDX2) = WS-ANO-ATUAL AND
076800         AP-COD (WS-IDX2) = RG4-COD-PROGRAMA
076899*    ATUALIZA WS-ACHOU.
076900         MOVE 1 TO WS-ACHOU
076999*    ACUMULA EM AP-TOTAL.
077000         ADD 1 TO AP-TOTAL (WS-IDX2)
077099*    TESTA WS-EGRESADO = 1.
077100         IF WS-EGRESADO = 1
077199*    ACUMULA EM AP-GRAD - CR-0417 SEM END-IF.                      CR-0417
077200             ADD 1 TO AP-GRAD (WS-IDX2).                          CR-0417
077400 2710-COMPARAR-ANOPROG-EXIT.
077500     EXIT.
077600
077700*    GRAVA O ARQUIVO R6 DO ANO (SO AS ENTRADAS DESTE ANO,
077800*    ORDENADAS POR CODIGO) E REPLICA NO CONSOLIDADO, INCLUINDO
077900*    SOLO-ESTUDIANTES - CR-0379.
078000 2900-GRAVAR-RES-ANO.                                             CR-0379 
078099*    CHAMA A ROTINA 2880-ORDENAR-ANOPROG.
078100     PERFORM 2880-ORDENAR-ANOPROG THRU
078200         2880-ORDENAR-ANOPROG-EXIT.
078299*    CHAMA A ROTINA 2910-GRAVAR-SE-DO-ANO.
078300     PERFORM 2910-GRAVAR-SE-DO-ANO THRU
078400         2910-GRAVAR-SE-DO-ANO-EXIT
078500         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
078600             WS-NUM-ANOPROG.
078700 2900-GRAVAR-RES-ANO-EXIT.
078800     EXIT.
078900
079000*    ORDENA WS-TAB-ANOPROG ASCENDENTE POR ANO E, DENTRO DO
079100*    ANO, POR CODIGO DE PROGRAMA (BOLHA) - CR-0379.
079200 2880-ORDENAR-ANOPROG.                                            CR-0379 
079299*    CHAMA A ROTINA 2881-PASSADA-ANOPROG.
079300     PERFORM 2881-PASSADA-ANOPROG THRU
079400         2881-PASSADA-ANOPROG-EXIT
079500         UNTIL WS-TROCOU-AP = 0.
079600 2880-ORDENAR-ANOPROG-EXIT.
079700     EXIT.
079800
079900 2881-PASSADA-ANOPROG.                                            CR-0379 
079999*    ATUALIZA WS-TROCOU-AP.
080000     MOVE 0 TO WS-TROCOU-AP.
080099*    CHAMA A ROTINA 2882-COMPARAR-PAR-ANOPROG.
080100     PERFORM 2882-COMPARAR-PAR-ANOPROG THRU
080200         2882-COMPARAR-PAR-ANOPROG-EXIT
080300         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
080400             WS-NUM-ANOPROG - 1.
080500 2881-PASSADA-ANOPROG-EXIT.
080600     EXIT.
080700
080800 2882-COMPARAR-PAR-ANOPROG.                                       CR-0379 
080899*    TESTA AP-ANO (WS-IDX2) > AP-ANO (WS-IDX2 + 1) .
080900     IF AP-ANO (WS-IDX2) > AP-ANO (WS-IDX2 + 1) OR
081000         (AP-ANO (WS-IDX2) = AP-ANO (WS-IDX2 + 1) AND
081100          AP-COD (WS-IDX2) > AP-COD (WS-IDX2 + 1))
081200         MOVE AP-ANO (WS-IDX2) TO WS-AP-TEMP-ANO
081300         MOVE AP-COD (WS-IDX2) TO WS-AP-TEMP-COD
081400         MOVE AP-NOME (WS-IDX2) TO WS-AP-TEMP-NOME
081500         MOVE AP-TOTAL (WS-IDX2) TO WS-AP-TEMP-TOTAL
081600         MOVE AP-GRAD (WS-IDX2) TO WS-AP-TEMP-GRAD
081700         MOVE AP-ANO (WS-IDX2 + 1) TO AP-ANO (WS-IDX2)
081800         MOVE AP-COD (WS-IDX2 + 1) TO AP-COD (WS-IDX2)
081900         MOVE AP-NOME (WS-IDX2 + 1) TO AP-NOME (WS-IDX2)
082000         MOVE AP-TOTAL (WS-IDX2 + 1) TO AP-TOTAL (WS-IDX2)
082100         MOVE AP-GRAD (WS-IDX2 + 1) TO AP-GRAD (WS-IDX2)
082199*    ATUALIZA AP-ANO.
082200         MOVE WS-AP-TEMP-ANO TO AP-ANO (WS-IDX2 + 1)
082299*    ATUALIZA AP-COD.
082300         MOVE WS-AP-TEMP-COD TO AP-COD (WS-IDX2 + 1)
082399*    ATUALIZA AP-NOME.
082400         MOVE WS-AP-TEMP-NOME TO AP-NOME (WS-IDX2 + 1)
082499*    ATUALIZA AP-TOTAL.
082500         MOVE WS-AP-TEMP-TOTAL TO AP-TOTAL (WS-IDX2 + 1)
082599*    ATUALIZA AP-GRAD.
082600         MOVE WS-AP-TEMP-GRAD TO AP-GRAD (WS-IDX2 + 1)
082699*    ATUALIZA WS-TROCOU-AP.
082700         MOVE 1 TO WS-TROCOU-AP.
082800 2882-COMPARAR-PAR-ANOPROG-EXIT.
082900     EXIT.
083000
083050*    GRAVA REG-RESCON6.
083100 2910-GRAVAR-SE-DO-ANO.
083200     IF AP-ANO (WS-IDX2) NOT = WS-ANO-ATUAL
083299*    DESVIA PARA 2910-GRAVAR-SE-DO-ANO-EXIT.
083300         GO TO 2910-GRAVAR-SE-DO-ANO-EXIT.
083399*    CHAMA A ROTINA 2920-CALCULAR-PCT.
083400     PERFORM 2920-CALCULAR-PCT THRU 2920-CALCULAR-PCT-EXIT.
083499*    CHAMA A ROTINA 2930-GRAVAR-REGISTRO-ANO.
083500     PERFORM 2930-GRAVAR-REGISTRO-ANO THRU
083600         2930-GRAVAR-REGISTRO-ANO-EXIT.
083700     MOVE AP-ANO (WS-IDX2) TO SAIC-ANO.
083800     MOVE AP-COD (WS-IDX2) TO SAIC-COD.
083900     MOVE AP-NOME (WS-IDX2) TO SAIC-NOME.
084000     MOVE AP-TOTAL (WS-IDX2) TO SAIC-TOTAL.
084100     MOVE AP-GRAD (WS-IDX2) TO SAIC-GRAD.
084199*    CALCULA SAIC-SOLO.
084200     COMPUTE SAIC-SOLO = AP-TOTAL (WS-IDX2) - AP-GRAD (WS-IDX2).
084299*    ATUALIZA SAIC-PCT.
084300     MOVE WS-PCT TO SAIC-PCT.
084399*    EMITE REG-RESCON6.
084400     WRITE REG-RESCON6 FROM WS-SAIDA-R6-CON.
084500 2910-GRAVAR-SE-DO-ANO-EXIT.
084600     EXIT.
084700
084750*    CALCULA WS-PCT-INT.
084800 2920-CALCULAR-PCT.
084900     IF AP-TOTAL (WS-IDX2) = 0
084999*    ATUALIZA WS-PCT.
085000         MOVE 0 TO WS-PCT
085099*    DESVIA PARA 2920-CALCULAR-PCT-EXIT.
085100         GO TO 2920-CALCULAR-PCT-EXIT.
085199*    CALCULA WS-PCT-INT.
085200     COMPUTE WS-PCT-INT ROUNDED =
085300         AP-GRAD (WS-IDX2) * 10000 / AP-TOTAL (WS-IDX2).
085399*    CALCULA WS-PCT.
085400     COMPUTE WS-PCT = WS-PCT-INT / 100.
085500 2920-CALCULAR-PCT-EXIT.
085600     EXIT.
085700
085750*    GRAVA REG-RES2021.
085800 2930-GRAVAR-REGISTRO-ANO.
085900     MOVE AP-COD (WS-IDX2) TO SAI-COD.
086000     MOVE AP-NOME (WS-IDX2) TO SAI-NOME.
086100     MOVE AP-TOTAL (WS-IDX2) TO SAI-TOTAL.
086200     MOVE AP-GRAD (WS-IDX2) TO SAI-GRAD.
086299*    CALCULA SAI-SOLO.
086300     COMPUTE SAI-SOLO = AP-TOTAL (WS-IDX2) - AP-GRAD (WS-IDX2).
086399*    ATUALIZA SAI-PCT.
086400     MOVE WS-PCT TO SAI-PCT.
086499*    CR-0417: GRAVACAO POR ANO POR IF ENCADEADO, SEM EVALUATE.      CR-0417
086500     IF WS-ANO-IDX = 1                                             CR-0417
086520         WRITE REG-RES2021 FROM WS-SAIDA-R6.                       CR-0417
086600     IF WS-ANO-IDX = 2                                             CR-0417
086620         WRITE REG-RES2022 FROM WS-SAIDA-R6.                       CR-0417
086700     IF WS-ANO-IDX = 3                                             CR-0417
086720         WRITE REG-RES2023 FROM WS-SAIDA-R6.                       CR-0417
086800     IF WS-ANO-IDX = 4                                             CR-0417
086820         WRITE REG-RES2024 FROM WS-SAIDA-R6.                       CR-0417
086900     IF WS-ANO-IDX = 5                                             CR-0417
086920         WRITE REG-RES2025 FROM WS-SAIDA-R6.                       CR-0417
087200 2930-GRAVAR-REGISTRO-ANO-EXIT.
087300     EXIT.
087400
087500*    GRAVA O RESUMO R7 (UM REGISTRO POR ANO).
087600 3000-GRAVAR-RESANO6.
087700     OPEN OUTPUT RESANO6.
087799*    CHAMA A ROTINA 3010-GRAVAR-UM-ANO.
087800     PERFORM 3010-GRAVAR-UM-ANO THRU 3010-GRAVAR-UM-ANO-EXIT
087900         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 > 5.
087999*    FECHA O ARQUIVO DO PASSO.
088000     CLOSE RESANO6.
088100 3000-GRAVAR-RESANO6-EXIT.
088200     EXIT.
088300
088350*    GRAVA REG-RESANO6.
088400 3010-GRAVAR-UM-ANO.
088500     IF AN-TOTAL (WS-IDX2) = 0
088599*    ATUALIZA WS-PCT.
088600         MOVE 0 TO WS-PCT
088699*    CASO CONTRARIO.
088700     ELSE
088799*    CALCULA WS-PCT-INT.
088800         COMPUTE WS-PCT-INT ROUNDED =
088900             AN-GRAD (WS-IDX2) * 10000 / AN-TOTAL (WS-IDX2)
088999*    CALCULA WS-PCT - CR-0417 SEM END-IF.                          CR-0417
089000         COMPUTE WS-PCT = WS-PCT-INT / 100.                       CR-0417
089199*    CALCULA SAI7-ANO.
089200     COMPUTE SAI7-ANO = 2020 + WS-IDX2.
089300     MOVE AN-TOTAL (WS-IDX2) TO SAI7-TOTAL.
089400     MOVE AN-GRAD (WS-IDX2) TO SAI7-GRAD.
089499*    ATUALIZA SAI7-PCT.
089500     MOVE WS-PCT TO SAI7-PCT.
089599*    EMITE REG-RESANO6.
089600     WRITE REG-RESANO6 FROM WS-SAIDA-R7.
089699*    ACUMULA EM WS-TOT-GERAL-ALU.
089700     ADD AN-TOTAL (WS-IDX2) TO WS-TOT-GERAL-ALU.
089799*    ACUMULA EM WS-TOT-GERAL-GRAD.
089800     ADD AN-GRAD (WS-IDX2) TO WS-TOT-GERAL-GRAD.
089900 3010-GRAVAR-UM-ANO-EXIT.
090000     EXIT.
090100
090150*    GRAVA REG-RELAT.
090200 4000-IMPRIMIR-RELATORIO.
090300     MOVE 0 TO WS-CONT-PAG.
090399*    ACUMULA EM WS-CONT-PAG.
090400     ADD 1 TO WS-CONT-PAG.
090499*    ATUALIZA CABE1-PAG.
090500     MOVE WS-CONT-PAG TO CABE1-PAG.
090599*    EMITE REG-RELAT.
090600     WRITE REG-RELAT FROM CABE1 AFTER ADVANCING TOP-OF-FORM.
090699*    EMITE REG-RELAT.
090700     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
090799*    ATUALIZA LINMESTRE-QTD.
090800     MOVE WS-NUM-MESTRE TO LINMESTRE-QTD.
090899*    ATUALIZA LINMESTRE-MULTI.
090900     MOVE WS-NUM-MULTI TO LINMESTRE-MULTI.
090999*    EMITE REG-RELAT.
091000     WRITE REG-RELAT FROM LINMESTRE AFTER ADVANCING 1 LINE.
091099*    EMITE REG-RELAT.
091100     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
091199*    CHAMA A ROTINA 4010-IMPRIMIR-BLOCO-ANO.
091200     PERFORM 4010-IMPRIMIR-BLOCO-ANO THRU
091300         4010-IMPRIMIR-BLOCO-ANO-EXIT
091400         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 > 5.
091499*    EMITE REG-RELAT.
091500     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
091599*    TESTA WS-TOT-GERAL-ALU = 0.
091600     IF WS-TOT-GERAL-ALU = 0
091699*    ATUALIZA WS-PCT.
091700         MOVE 0 TO WS-PCT
091799*    CASO CONTRARIO.
091800     ELSE
091899*    CALCULA WS-PCT-INT.
091900         COMPUTE WS-PCT-INT ROUNDED =
092000             WS-TOT-GERAL-GRAD * 10000 / WS-TOT-GERAL-ALU
092099*    CALCULA WS-PCT - CR-0417 SEM END-IF.                          CR-0417
092100         COMPUTE WS-PCT = WS-PCT-INT / 100.                       CR-0417
092299*    ATUALIZA LINTOTAL-ALU.
092300     MOVE WS-TOT-GERAL-ALU TO LINTOTAL-ALU.
092399*    ATUALIZA LINTOTAL-GRAD.
092400     MOVE WS-TOT-GERAL-GRAD TO LINTOTAL-GRAD.
092499*    ATUALIZA LINTOTAL-PCT.
092500     MOVE WS-PCT TO LINTOTAL-PCT.
092599*    EMITE REG-RELAT.
092600     WRITE REG-RELAT FROM LINTOTAL AFTER ADVANCING 1 LINE.
092700 4000-IMPRIMIR-RELATORIO-EXIT.
092800     EXIT.
092900
092950*    GRAVA REG-RELAT.
093000 4010-IMPRIMIR-BLOCO-ANO.
093100     MOVE (2020 + WS-IDX2) TO LINANO-ANO.
093200     MOVE AN-TOTAL (WS-IDX2) TO LINANO-TOT.
093300     MOVE AN-GRAD (WS-IDX2) TO LINANO-GRAD.
093399*    TESTA AN-TOTAL (WS-IDX2) = 0.
093400     IF AN-TOTAL (WS-IDX2) = 0
093499*    ATUALIZA WS-PCT.
093500         MOVE 0 TO WS-PCT
093599*    CASO CONTRARIO.
093600     ELSE
093699*    CALCULA WS-PCT-INT.
093700         COMPUTE WS-PCT-INT ROUNDED =
093800             AN-GRAD (WS-IDX2) * 10000 / AN-TOTAL (WS-IDX2)
093899*    CALCULA WS-PCT - CR-0417 SEM END-IF.                          CR-0417
093900         COMPUTE WS-PCT = WS-PCT-INT / 100.                       CR-0417
094099*    ATUALIZA LINANO-PCT.
094100     MOVE WS-PCT TO LINANO-PCT.
094199*    EMITE REG-RELAT.
094200     WRITE REG-RELAT FROM LINANO AFTER ADVANCING 1 LINE.
094299*    CHAMA A ROTINA 4020-IMPRIMIR-PROGRAMA-ANO.
094300     PERFORM 4020-IMPRIMIR-PROGRAMA-ANO THRU
094400         4020-IMPRIMIR-PROGRAMA-ANO-EXIT
094500         VARYING WS-IDX-TT FROM 1 BY 1 UNTIL WS-IDX-TT >
094600             WS-NUM-ANOPROG.
094700 4010-IMPRIMIR-BLOCO-ANO-EXIT.
094800     EXIT.
094900
094950*    GRAVA REG-RELAT.
095000 4020-IMPRIMIR-PROGRAMA-ANO.
095100     IF AP-ANO (WS-IDX-TT) NOT = (2020 + WS-IDX2)
095199*    DESVIA PARA 4020-IMPRIMIR-PROGRAMA-ANO-EXIT.
095200         GO TO 4020-IMPRIMIR-PROGRAMA-ANO-EXIT.
095300     MOVE AP-COD (WS-IDX-TT) TO LINPROG-COD.
095399*    ATUALIZA LINPROG-NOME.
095400     MOVE SPACES TO LINPROG-NOME.
095500     MOVE AP-NOME (WS-IDX-TT) (1 : 30) TO LINPROG-NOME.
095600     MOVE AP-TOTAL (WS-IDX-TT) TO LINPROG-TOT.
095700     MOVE AP-GRAD (WS-IDX-TT) TO LINPROG-GRAD.
095799*    CALCULA LINPROG-NGRAD.
095800     COMPUTE LINPROG-NGRAD = AP-TOTAL (WS-IDX-TT) -
095900         AP-GRAD (WS-IDX-TT).
095999*    TESTA AP-TOTAL (WS-IDX-TT) = 0.
096000     IF AP-TOTAL (WS-IDX-TT) = 0
096099*    ATUALIZA WS-PCT.
096100         MOVE 0 TO WS-PCT
096199*    CASO CONTRARIO.
096200     ELSE
096299*    CALCULA WS-PCT-INT.
096300         COMPUTE WS-PCT-INT ROUNDED =
096400             AP-GRAD (WS-IDX-TT) * 10000 / AP-TOTAL (WS-IDX-TT)
096499*    CALCULA WS-PCT - CR-0417 SEM END-IF.                          CR-0417
096500         COMPUTE WS-PCT = WS-PCT-INT / 100.                       CR-0417
096699*    ATUALIZA LINPROG-PCT.
096700     MOVE WS-PCT TO LINPROG-PCT.
096799*    EMITE REG-RELAT.
096800     WRITE REG-RELAT FROM LINPROG AFTER ADVANCING 1 LINE.
096900 4020-IMPRIMIR-PROGRAMA-ANO-EXIT.
097000     EXIT.
