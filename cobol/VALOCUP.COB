000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VALOCUP-COB.
000300 AUTHOR. ENZO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 03/02/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NUCLEO DE EGRESSOS.
000800*-----------------------------------------------------------*
000900*    ANALISTA       : JORGE KOIKE
001000*    PROGRAMADOR(A) : ENZO/JAMILE
001100*    FINALIDADE     : LEVANTA OS VALORES DISTINTOS DO CAMPO
001200*                     DE INFORMACAO OCUPACIONAL NOS ARQUIVOS
001300*                     DE PESQUISA (MO E VE), COM A CONTAGEM
001400*                     DE OCORRENCIAS POR VALOR, POR ARQUIVO E
001500*                     CONSOLIDADO. SEM UTILIZACAO DE SORT -
001600*                     TALIA EM TABELA DE MEMORIA.
001700*-----------------------------------------------------------*
001800*    VRS    DATA          PROGR.  DESCRICAO
001900*    1.0    03/02/1994    ENZ     IMPLANTACAO INICIAL
002000*    1.1    17/06/1994    JML     TALIA POR ARQUIVO MO/VE
002100*    1.2    25/10/1994    FAB     ORDENACAO ALFABETICA (BOLHA)
002200*    1.3    09/03/1995    ENZ     CORRIGIDO VALOR EM BRANCO
002300*    1.4    14/08/1995    JML     LISTA CONSOLIDADA (MERGE)
002400*    1.5    02/01/1996    FAB     AJUSTE CABECALHO RELATORIO
002500*    2.0    11/09/1997    ENZ     Y2K - REVISAO DE DATAS 4 DIG.
002600*    2.1    06/04/1998    JML     CR-0381 AJUSTE TALIA CONSOL.
002700*    2.2    23/11/1998    FAB     CR-0394 REVISAO FINAL 1999
002750*    2.3    30/07/2000    FAB     CR-0408 CORRIGIDO CABECALHO PAGINA 2
002800*-----------------------------------------------------------*
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     SELECT SURVEY-MO ASSIGN TO SURVEYMO
003800                       ORGANIZATION LINE SEQUENTIAL
003900                       FILE STATUS STAT-MO.
004000
004100     SELECT SURVEY-VE ASSIGN TO SURVEYVE
004200                       ORGANIZATION LINE SEQUENTIAL
004300                       FILE STATUS STAT-VE.
004400
004500     SELECT RELAT     ASSIGN TO PRINTER.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 FD  SURVEY-MO
005100     LABEL RECORD STANDARD
005200     RECORD CONTAINS 444 CHARACTERS.
005300 01  REG-SURVEY-MO                  PIC X(444).
005400
005500 FD  SURVEY-VE
005600     LABEL RECORD STANDARD
005700     RECORD CONTAINS 444 CHARACTERS.
005800 01  REG-SURVEY-VE                  PIC X(444).
005900
006000 FD  RELAT
006100     LABEL RECORD OMITTED.
006200 01  REG-RELAT                      PIC X(80).
006300
006400 WORKING-STORAGE SECTION.
006500*----------------------------------------------------------*
006600*    AREA DE CAMPOS DE REGISTRO DE ENTRADA (R1 - SURVEY)
006700*----------------------------------------------------------*
006800 01  WS-REG-SURVEY.
006900     05  SUR-DOCUMENTO               PIC X(12).
007000     05  SUR-NOMES                   PIC X(30).
007100     05  SUR-APELLIDOS               PIC X(30).
007200     05  SUR-PROGRAMAS               PIC X(200).
007300     05  SUR-INFO-OCUP                PIC X(40).
007400     05  SUR-CARGO                   PIC X(60).
007500     05  SUR-EMPRESA                  PIC X(60).
007600     05  SUR-FECHA-ENC                PIC X(10).
007700     05  SUR-FUENTE                   PIC X(02).
007800
007899*    VISAO ALTERNATIVA DE WSEG-SURVEY EM BYTES.
007900 01  WS-REG-SURVEY-R REDEFINES WS-REG-SURVEY.
008000     05  WS-SURVEY-BYTES             PIC X(444).
008100
008199*    AREA DE TRABALHO WS-STATUS-ARQ.
008200 01  WS-STATUS-ARQ.
008300     05  STAT-MO                     PIC X(02) VALUE SPACES.
008400     05  STAT-VE                     PIC X(02) VALUE SPACES.
008450     05  FILLER                      PIC X(01).
008500
008599*    AREA DE TRABALHO WS-CHAVES-FIM.
008600 01  WS-CHAVES-FIM.
008700     05  WS-EOF-MO                   PIC X(01) VALUE 'N'.
008800     05  WS-EOF-VE                   PIC X(01) VALUE 'N'.
008850     05  FILLER                      PIC X(01).
008900
009000*----------------------------------------------------------*
009100*    TALIA DE VALORES POR ARQUIVO - R10 EM MEMORIA.
009200*----------------------------------------------------------*
009300 01  WS-TAB-VALOR-MO.
009400     05  VMO-ENTRY OCCURS 200 TIMES.
009500         10  VMO-VALOR                PIC X(40).
009600         10  VMO-CANT                 PIC 9(05) COMP.
009650     05  FILLER                       PIC X(01).
009699*    VISAO ALTERNATIVA DE WS-TAB-VALOR-MO EM BYTES.
009700 01  WS-TAB-VALOR-MO-R REDEFINES WS-TAB-VALOR-MO.
009800     05  WS-VMO-BYTES                 PIC X(8801).
009899*    AREA DE TRABALHO WS-NUM-VALOR-MO.
009900 01  WS-NUM-VALOR-MO                  PIC 9(03) COMP VALUE 0.
010000
010099*    AREA DE TRABALHO WS-TAB-VALOR-VE.
010100 01  WS-TAB-VALOR-VE.
010200     05  VVE-ENTRY OCCURS 200 TIMES.
010300         10  VVE-VALOR                PIC X(40).
010400         10  VVE-CANT                 PIC 9(05) COMP.
010450     05  FILLER                       PIC X(01).
010499*    VISAO ALTERNATIVA DE WS-TAB-VALOR-VE EM BYTES.
010500 01  WS-TAB-VALOR-VE-R REDEFINES WS-TAB-VALOR-VE.
010600     05  WS-VVE-BYTES                 PIC X(8801).
010699*    AREA DE TRABALHO WS-NUM-VALOR-VE.
010700 01  WS-NUM-VALOR-VE                  PIC 9(03) COMP VALUE 0.
010800
010899*    AREA DE TRABALHO WS-TAB-MERGE.
010900 01  WS-TAB-MERGE.
011000     05  MRG-ENTRY OCCURS 300 TIMES.
011100         10  MRG-VALOR                PIC X(40).
011200         10  MRG-CANT                 PIC 9(06) COMP.
011250     05  FILLER                       PIC X(01).
011299*    VISAO ALTERNATIVA DE WS-TAB-MERGE EM BYTES.
011300 01  WS-TAB-MERGE-R REDEFINES WS-TAB-MERGE.
011400     05  WS-MRG-BYTES                 PIC X(13201).
011499*    AREA DE TRABALHO WS-NUM-MERGE.
011500 01  WS-NUM-MERGE                     PIC 9(03) COMP VALUE 0.
011600
011699*    AREA DE TRABALHO WS-CONTADORES.
011700 01  WS-CONTADORES.
011800     05  WS-IDX                       PIC 9(03) COMP VALUE 0.
011900     05  WS-IDX2                       PIC 9(03) COMP VALUE 0.
012000     05  WS-ACHOU                     PIC 9(01) COMP VALUE 0.
012100     05  WS-TROCOU                    PIC 9(01) COMP VALUE 0.
012150     05  FILLER                       PIC X(01).
012200
012299*    AREA DE TRABALHO WS-VALOR-TEMP.
012300 01  WS-VALOR-TEMP                    PIC X(40).
012399*    AREA DE TRABALHO WS-CANT-TEMP.
012400 01  WS-CANT-TEMP                     PIC 9(06) COMP VALUE 0.
012500
012600*----------------------------------------------------------*
012700*    AREA DE IMPRESSAO DO RELATORIO U7
012800*----------------------------------------------------------*
012900 01  CABE1.
013000     05  FILLER                       PIC X(16) VALUE SPACES.
013100     05  FILLER                       PIC X(48)
013200              VALUE 'FESP - LEVANTAMENTO DE VALORES OCUPACIONAIS'.
013300     05  FILLER                       PIC X(04) VALUE 'PG '.
013400     05  CABE1-PAG                    PIC ZZZ9.
013500     05  FILLER                       PIC X(08) VALUE SPACES.
013600
013699*    AREA DE TRABALHO LINHA-BRANCO.
013700 01  LINHA-BRANCO                     PIC X(80) VALUE SPACES.
013800
013899*    AREA DE TRABALHO LINARQ.
013900 01  LINARQ.
014000     05  FILLER                       PIC X(06) VALUE SPACES.
014100     05  LINARQ-TXT                   PIC X(40).
014200     05  FILLER                       PIC X(34) VALUE SPACES.
014300
014399*    AREA DE TRABALHO LINVAL.
014400 01  LINVAL.
014500     05  FILLER                       PIC X(08) VALUE SPACES.
014600     05  LINVAL-VALOR                 PIC X(40).
014700     05  FILLER                       PIC X(02) VALUE ': '.
014800     05  LINVAL-CNT                   PIC ZZZZ9.
014900     05  FILLER                       PIC X(25) VALUE SPACES.
015000
015099*    AREA DE TRABALHO WS-CONT-PAG.
015100 01  WS-CONT-PAG                      PIC 9(04) COMP VALUE 0.
015200
015300 PROCEDURE DIVISION.
015400
015450*    ABRE RELAT.
015500 0000-INICIO.
015600     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-ABRIR-ARQUIVOS-EXIT.
015699*    CHAMA A ROTINA 2000-LER-SURVEY-MO.
015700     PERFORM 2000-LER-SURVEY-MO THRU 2000-LER-SURVEY-MO-EXIT
015800         UNTIL WS-EOF-MO = 'S'.
015899*    CHAMA A ROTINA 2050-LER-SURVEY-VE.
015900     PERFORM 2050-LER-SURVEY-VE THRU 2050-LER-SURVEY-VE-EXIT
016000         UNTIL WS-EOF-VE = 'S'.
016099*    FECHA O ARQUIVO DO PASSO.
016100     CLOSE SURVEY-MO.
016199*    FECHA O ARQUIVO DO PASSO.
016200     CLOSE SURVEY-VE.
016299*    CHAMA A ROTINA 2500-MONTAR-MERGE.
016300     PERFORM 2500-MONTAR-MERGE THRU 2500-MONTAR-MERGE-EXIT.
016399*    CHAMA A ROTINA 3000-SORT-VALORES.
016400     PERFORM 3000-SORT-VALORES THRU 3000-SORT-VALORES-EXIT.
016499*    ABRE O ARQUIVO DO PASSO.
016500     OPEN OUTPUT RELAT.
016599*    CHAMA A ROTINA 4000-IMPRIMIR-POR-ARQUIVO.
016600     PERFORM 4000-IMPRIMIR-POR-ARQUIVO THRU
016700         4000-IMPRIMIR-POR-ARQUIVO-EXIT.
016799*    CHAMA A ROTINA 4100-IMPRIMIR-CONSOLIDADO.
016800     PERFORM 4100-IMPRIMIR-CONSOLIDADO THRU
016900         4100-IMPRIMIR-CONSOLIDADO-EXIT.
016999*    FECHA O ARQUIVO DO PASSO.
017000     CLOSE RELAT.
017100     STOP RUN.
017200
017250*    ABRE SURVEY-MO, SURVEY-VE.
017300 1000-ABRIR-ARQUIVOS.
017400     OPEN INPUT SURVEY-MO.
017499*    ABRE O ARQUIVO DO PASSO.
017500     OPEN INPUT SURVEY-VE.
017600 1000-ABRIR-ARQUIVOS-EXIT.
017700     EXIT.
017800
017850*    LE O PROXIMO REGISTRO DE SURVEY-MO.
017900 2000-LER-SURVEY-MO.
018000     READ SURVEY-MO INTO WS-REG-SURVEY
018100         AT END
018199*    ATUALIZA WS-EOF-MO.
018200             MOVE 'S' TO WS-EOF-MO
018299*    DESVIA PARA 2000-LER-SURVEY-MO-EXIT.
018300             GO TO 2000-LER-SURVEY-MO-EXIT.
018399*    TESTA SUR-INFO-OCUP = SPACES.
018400     IF SUR-INFO-OCUP = SPACES
018499*    DESVIA PARA 2000-LER-SURVEY-MO-EXIT.
018500         GO TO 2000-LER-SURVEY-MO-EXIT.
018599*    CHAMA A ROTINA 2100-ACUMULAR-VALOR-MO.
018600     PERFORM 2100-ACUMULAR-VALOR-MO THRU
018700         2100-ACUMULAR-VALOR-MO-EXIT.
018800 2000-LER-SURVEY-MO-EXIT.
018900     EXIT.
019000
019050*    LE O PROXIMO REGISTRO DE SURVEY-VE.
019100 2050-LER-SURVEY-VE.
019200     READ SURVEY-VE INTO WS-REG-SURVEY
019300         AT END
019399*    ATUALIZA WS-EOF-VE.
019400             MOVE 'S' TO WS-EOF-VE
019499*    DESVIA PARA 2050-LER-SURVEY-VE-EXIT.
019500             GO TO 2050-LER-SURVEY-VE-EXIT.
019599*    TESTA SUR-INFO-OCUP = SPACES.
019600     IF SUR-INFO-OCUP = SPACES
019699*    DESVIA PARA 2050-LER-SURVEY-VE-EXIT.
019700         GO TO 2050-LER-SURVEY-VE-EXIT.
019799*    CHAMA A ROTINA 2150-ACUMULAR-VALOR-VE.
019800     PERFORM 2150-ACUMULAR-VALOR-VE THRU
019900         2150-ACUMULAR-VALOR-VE-EXIT.
020000 2050-LER-SURVEY-VE-EXIT.
020100     EXIT.
020200
020300*    TALIA O VALOR NA TABELA DO ARQUIVO MO - CR-0381.
020400 2100-ACUMULAR-VALOR-MO.
020500     MOVE 0 TO WS-ACHOU.
020599*    CHAMA A ROTINA 2110-COMPARAR-VALOR-MO.
020600     PERFORM 2110-COMPARAR-VALOR-MO THRU
020700         2110-COMPARAR-VALOR-MO-EXIT
020800         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
020900             WS-NUM-VALOR-MO OR WS-ACHOU = 1.
020999*    TESTA WS-ACHOU = 0.
021000     IF WS-ACHOU = 0
021099*    ACUMULA EM WS-NUM-VALOR-MO.
021100         ADD 1 TO WS-NUM-VALOR-MO
021199*    ATUALIZA VMO-VALOR.
021200         MOVE SUR-INFO-OCUP TO VMO-VALOR (WS-NUM-VALOR-MO)
021299*    ATUALIZA VMO-CANT.
021300         MOVE 1 TO VMO-CANT (WS-NUM-VALOR-MO).
021400 2100-ACUMULAR-VALOR-MO-EXIT.
021500     EXIT.
021600
021650*    MONTA WS-ACHOU A PARTIR DOS CAMPOS DE ENTRADA.
021700 2110-COMPARAR-VALOR-MO.
021800     IF VMO-VALOR (WS-IDX) = SUR-INFO-OCUP
021899*    ATUALIZA WS-ACHOU.
021900         MOVE 1 TO WS-ACHOU
021999*    ACUMULA EM VMO-CANT.
022000         ADD 1 TO VMO-CANT (WS-IDX).
022100 2110-COMPARAR-VALOR-MO-EXIT.
022200     EXIT.
022300
022400*    TALIA O VALOR NA TABELA DO ARQUIVO VE - CR-0381.
022500 2150-ACUMULAR-VALOR-VE.
022600     MOVE 0 TO WS-ACHOU.
022699*    CHAMA A ROTINA 2160-COMPARAR-VALOR-VE.
022700     PERFORM 2160-COMPARAR-VALOR-VE THRU
022800         2160-COMPARAR-VALOR-VE-EXIT
022900         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
023000             WS-NUM-VALOR-VE OR WS-ACHOU = 1.
023099*    TESTA WS-ACHOU = 0.
023100     IF WS-ACHOU = 0
023199*    ACUMULA EM WS-NUM-VALOR-VE.
023200         ADD 1 TO WS-NUM-VALOR-VE
023299*    ATUALIZA VVE-VALOR.
023300         MOVE SUR-INFO-OCUP TO VVE-VALOR (WS-NUM-VALOR-VE)
023399*    ATUALIZA VVE-CANT.
023400         MOVE 1 TO VVE-CANT (WS-NUM-VALOR-VE).
023500 2150-ACUMULAR-VALOR-VE-EXIT.
023600     EXIT.
023700
023750*    MONTA WS-ACHOU A PARTIR DOS CAMPOS DE ENTRADA.
023800 2160-COMPARAR-VALOR-VE.
023900     IF VVE-VALOR (WS-IDX) = SUR-INFO-OCUP
023999*    ATUALIZA WS-ACHOU.
024000         MOVE 1 TO WS-ACHOU
024099*    ACUMULA EM VVE-CANT.
024100         ADD 1 TO VVE-CANT (WS-IDX).
024200 2160-COMPARAR-VALOR-VE-EXIT.
024300     EXIT.
024400
024500*    MONTA A LISTA CONSOLIDADA (MERGE) DAS DUAS TABELAS DE
024600*    VALORES - CR-0394.
024700 2500-MONTAR-MERGE.
024800     PERFORM 2510-MERGE-MO THRU 2510-MERGE-MO-EXIT
024900         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
025000             WS-NUM-VALOR-MO.
025099*    CHAMA A ROTINA 2520-MERGE-VE.
025100     PERFORM 2520-MERGE-VE THRU 2520-MERGE-VE-EXIT
025200         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
025300             WS-NUM-VALOR-VE.
025400 2500-MONTAR-MERGE-EXIT.
025500     EXIT.
025600
025650*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
025700 2510-MERGE-MO.
025800     MOVE 0 TO WS-ACHOU.
025899*    CHAMA A ROTINA 2511-COMPARAR-MERGE.
025900     PERFORM 2511-COMPARAR-MERGE THRU
026000         2511-COMPARAR-MERGE-EXIT
026100         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
026200             WS-NUM-MERGE OR WS-ACHOU = 1.
026299*    TESTA WS-ACHOU = 0.
026300     IF WS-ACHOU = 0
026399*    ACUMULA EM WS-NUM-MERGE.
026400         ADD 1 TO WS-NUM-MERGE
026500         MOVE VMO-VALOR (WS-IDX) TO MRG-VALOR (WS-NUM-MERGE)
026600         MOVE VMO-CANT (WS-IDX) TO MRG-CANT (WS-NUM-MERGE)
026699*    CASO CONTRARIO.
026700     ELSE
026799*    ACUMULA EM MRG-CANT.
026800         ADD VMO-CANT (WS-IDX) TO MRG-CANT (WS-IDX2).
026900 2510-MERGE-MO-EXIT.
027000     EXIT.
027100
027150*    MONTA WS-ACHOU A PARTIR DOS CAMPOS DE ENTRADA.
027200 2511-COMPARAR-MERGE.
027300     IF MRG-VALOR (WS-IDX2) = VMO-VALOR (WS-IDX)
027399*    ATUALIZA WS-ACHOU.
027400         MOVE 1 TO WS-ACHOU.
027500 2511-COMPARAR-MERGE-EXIT.
027600     EXIT.
027700
027750*    PERCORRE A TABELA CONTROLADA POR WS-IDX2.
027800 2520-MERGE-VE.
027900     MOVE 0 TO WS-ACHOU.
027999*    CHAMA A ROTINA 2521-COMPARAR-MERGE.
028000     PERFORM 2521-COMPARAR-MERGE THRU
028100         2521-COMPARAR-MERGE-EXIT
028200         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 >
028300             WS-NUM-MERGE OR WS-ACHOU = 1.
028399*    TESTA WS-ACHOU = 0.
028400     IF WS-ACHOU = 0
028499*    ACUMULA EM WS-NUM-MERGE.
028500         ADD 1 TO WS-NUM-MERGE
028600         MOVE VVE-VALOR (WS-IDX) TO MRG-VALOR (WS-NUM-MERGE)
028700         MOVE VVE-CANT (WS-IDX) TO MRG-CANT (WS-NUM-MERGE)
028799*    CASO CONTRARIO.
028800     ELSE
028899*    ACUMULA EM MRG-CANT.
028900         ADD VVE-CANT (WS-IDX) TO MRG-CANT (WS-IDX2).
029000 2520-MERGE-VE-EXIT.
029100     EXIT.
029200
029250*    MONTA WS-ACHOU A PARTIR DOS CAMPOS DE ENTRADA.
029300 2521-COMPARAR-MERGE.
029400     IF MRG-VALOR (WS-IDX2) = VVE-VALOR (WS-IDX)
029499*    ATUALIZA WS-ACHOU.
029500         MOVE 1 TO WS-ACHOU.
029600 2521-COMPARAR-MERGE-EXIT.
029700     EXIT.
029800
029900*    ORDENA AS TRES TABELAS (MO, VE, MERGE) EM ORDEM
030000*    ALFABETICA ASCENDENTE - BOLHA - CR-0171.
030100 3000-SORT-VALORES.
030200     PERFORM 3010-PASSADA-MO THRU 3010-PASSADA-MO-EXIT
030300         UNTIL WS-TROCOU = 0.
030399*    CHAMA A ROTINA 3020-PASSADA-VE.
030400     PERFORM 3020-PASSADA-VE THRU 3020-PASSADA-VE-EXIT
030500         UNTIL WS-TROCOU = 0.
030599*    CHAMA A ROTINA 3030-PASSADA-MERGE.
030600     PERFORM 3030-PASSADA-MERGE THRU 3030-PASSADA-MERGE-EXIT
030700         UNTIL WS-TROCOU = 0.
030800 3000-SORT-VALORES-EXIT.
030900     EXIT.
031000
031050*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
031100 3010-PASSADA-MO.
031200     MOVE 0 TO WS-TROCOU.
031299*    CHAMA A ROTINA 3011-COMPARAR-PAR-MO.
031300     PERFORM 3011-COMPARAR-PAR-MO THRU
031400         3011-COMPARAR-PAR-MO-EXIT
031500         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
031600             WS-NUM-VALOR-MO - 1.
031700 3010-PASSADA-MO-EXIT.
031800     EXIT.
031900
031950*    MONTA VMO-VALOR A PARTIR DOS CAMPOS DE ENTRADA.
032000 3011-COMPARAR-PAR-MO.
032100     IF VMO-VALOR (WS-IDX) > VMO-VALOR (WS-IDX + 1)
032200         MOVE VMO-VALOR (WS-IDX) TO WS-VALOR-TEMP
032300         MOVE VMO-CANT (WS-IDX) TO WS-CANT-TEMP
032400         MOVE VMO-VALOR (WS-IDX + 1) TO VMO-VALOR (WS-IDX)
032500         MOVE VMO-CANT (WS-IDX + 1) TO VMO-CANT (WS-IDX)
032599*    ATUALIZA VMO-VALOR.
032600         MOVE WS-VALOR-TEMP TO VMO-VALOR (WS-IDX + 1)
032699*    ATUALIZA VMO-CANT.
032700         MOVE WS-CANT-TEMP TO VMO-CANT (WS-IDX + 1)
032799*    ATUALIZA WS-TROCOU.
032800         MOVE 1 TO WS-TROCOU.
032900 3011-COMPARAR-PAR-MO-EXIT.
033000     EXIT.
033100
033150*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
033200 3020-PASSADA-VE.
033300     MOVE 0 TO WS-TROCOU.
033399*    CHAMA A ROTINA 3021-COMPARAR-PAR-VE.
033400     PERFORM 3021-COMPARAR-PAR-VE THRU
033500         3021-COMPARAR-PAR-VE-EXIT
033600         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
033700             WS-NUM-VALOR-VE - 1.
033800 3020-PASSADA-VE-EXIT.
033900     EXIT.
034000
034050*    MONTA VVE-VALOR A PARTIR DOS CAMPOS DE ENTRADA.
034100 3021-COMPARAR-PAR-VE.
034200     IF VVE-VALOR (WS-IDX) > VVE-VALOR (WS-IDX + 1)
034300         MOVE VVE-VALOR (WS-IDX) TO WS-VALOR-TEMP
034400         MOVE VVE-CANT (WS-IDX) TO WS-CANT-TEMP
034500         MOVE VVE-VALOR (WS-IDX + 1) TO VVE-VALOR (WS-IDX)
034600         MOVE VVE-CANT (WS-IDX + 1) TO VVE-CANT (WS-IDX)
034699*    ATUALIZA VVE-VALOR.
034700         MOVE WS-VALOR-TEMP TO VVE-VALOR (WS-IDX + 1)
034799*    ATUALIZA VVE-CANT.
034800         MOVE WS-CANT-TEMP TO VVE-CANT (WS-IDX + 1)
034899*    ATUALIZA WS-TROCOU.
034900         MOVE 1 TO WS-TROCOU.
035000 3021-COMPARAR-PAR-VE-EXIT.
035100     EXIT.
035200
035250*    PERCORRE A TABELA CONTROLADA POR WS-IDX.
035300 3030-PASSADA-MERGE.
035400     MOVE 0 TO WS-TROCOU.
035499*    CHAMA A ROTINA 3031-COMPARAR-PAR-MERGE.
035500     PERFORM 3031-COMPARAR-PAR-MERGE THRU
035600         3031-COMPARAR-PAR-MERGE-EXIT
035700         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
035800             WS-NUM-MERGE - 1.
035900 3030-PASSADA-MERGE-EXIT.
036000     EXIT.
036100
036150*    MONTA MRG-VALOR A PARTIR DOS CAMPOS DE ENTRADA.
036200 3031-COMPARAR-PAR-MERGE.
036300     IF MRG-VALOR (WS-IDX) > MRG-VALOR (WS-IDX + 1)
036400         MOVE MRG-VALOR (WS-IDX) TO WS-VALOR-TEMP
036500         MOVE MRG-CANT (WS-IDX) TO WS-CANT-TEMP
036600         MOVE MRG-VALOR (WS-IDX + 1) TO MRG-VALOR (WS-IDX)
036700         MOVE MRG-CANT (WS-IDX + 1) TO MRG-CANT (WS-IDX)
036799*    ATUALIZA MRG-VALOR.
036800         MOVE WS-VALOR-TEMP TO MRG-VALOR (WS-IDX + 1)
036899*    ATUALIZA MRG-CANT.
036900         MOVE WS-CANT-TEMP TO MRG-CANT (WS-IDX + 1)
036999*    ATUALIZA WS-TROCOU.
037000         MOVE 1 TO WS-TROCOU.
037100 3031-COMPARAR-PAR-MERGE-EXIT.
037200     EXIT.
037300
037350*    GRAVA REG-RELAT.
037400 4000-IMPRIMIR-POR-ARQUIVO.
037500     MOVE 0 TO WS-CONT-PAG.
037599*    ACUMULA EM WS-CONT-PAG.
037600     ADD 1 TO WS-CONT-PAG.
037699*    ATUALIZA CABE1-PAG.
037700     MOVE WS-CONT-PAG TO CABE1-PAG.
037799*    EMITE REG-RELAT.
037800     WRITE REG-RELAT FROM CABE1 AFTER ADVANCING TOP-OF-FORM.
037899*    EMITE REG-RELAT.
037900     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
038000     MOVE 'VALORES DISTINTOS - ARQUIVO MO' TO LINARQ-TXT.
038099*    EMITE REG-RELAT.
038100     WRITE REG-RELAT FROM LINARQ AFTER ADVANCING 1 LINE.
038199*    CHAMA A ROTINA 4010-IMPRIMIR-VALOR-MO.
038200     PERFORM 4010-IMPRIMIR-VALOR-MO THRU
038300         4010-IMPRIMIR-VALOR-MO-EXIT
038400         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
038500             WS-NUM-VALOR-MO.
038599*    EMITE REG-RELAT.
038600     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
038700     MOVE 'VALORES DISTINTOS - ARQUIVO VE' TO LINARQ-TXT.
038799*    EMITE REG-RELAT.
038800     WRITE REG-RELAT FROM LINARQ AFTER ADVANCING 1 LINE.
038899*    CHAMA A ROTINA 4020-IMPRIMIR-VALOR-VE.
038900     PERFORM 4020-IMPRIMIR-VALOR-VE THRU
039000         4020-IMPRIMIR-VALOR-VE-EXIT
039100         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
039200             WS-NUM-VALOR-VE.
039300 4000-IMPRIMIR-POR-ARQUIVO-EXIT.
039400     EXIT.
039500
039550*    GRAVA REG-RELAT.
039600 4010-IMPRIMIR-VALOR-MO.
039700     MOVE VMO-VALOR (WS-IDX) TO LINVAL-VALOR.
039800     MOVE VMO-CANT (WS-IDX) TO LINVAL-CNT.
039899*    EMITE REG-RELAT.
039900     WRITE REG-RELAT FROM LINVAL AFTER ADVANCING 1 LINE.
040000 4010-IMPRIMIR-VALOR-MO-EXIT.
040100     EXIT.
040200
040250*    GRAVA REG-RELAT.
040300 4020-IMPRIMIR-VALOR-VE.
040400     MOVE VVE-VALOR (WS-IDX) TO LINVAL-VALOR.
040500     MOVE VVE-CANT (WS-IDX) TO LINVAL-CNT.
040599*    EMITE REG-RELAT.
040600     WRITE REG-RELAT FROM LINVAL AFTER ADVANCING 1 LINE.
040700 4020-IMPRIMIR-VALOR-VE-EXIT.
040800     EXIT.
040900
040950*    GRAVA REG-RELAT.
041000 4100-IMPRIMIR-CONSOLIDADO.
041100     WRITE REG-RELAT FROM LINHA-BRANCO AFTER ADVANCING 1 LINE.
041200     MOVE 'VALORES DISTINTOS - CONSOLIDADO MO+VE' TO LINARQ-TXT.
041299*    EMITE REG-RELAT.
041300     WRITE REG-RELAT FROM LINARQ AFTER ADVANCING 1 LINE.
041399*    CHAMA A ROTINA 4110-IMPRIMIR-VALOR-MERGE.
041400     PERFORM 4110-IMPRIMIR-VALOR-MERGE THRU
041500         4110-IMPRIMIR-VALOR-MERGE-EXIT
041600         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
041700             WS-NUM-MERGE.
041800 4100-IMPRIMIR-CONSOLIDADO-EXIT.
041900     EXIT.
042000
042050*    GRAVA REG-RELAT.
042100 4110-IMPRIMIR-VALOR-MERGE.
042200     MOVE MRG-VALOR (WS-IDX) TO LINVAL-VALOR.
042300     MOVE MRG-CANT (WS-IDX) TO LINVAL-CNT.
042399*    EMITE REG-RELAT.
042400     WRITE REG-RELAT FROM LINVAL AFTER ADVANCING 1 LINE.
042500 4110-IMPRIMIR-VALOR-MERGE-EXIT.
042600     EXIT.
